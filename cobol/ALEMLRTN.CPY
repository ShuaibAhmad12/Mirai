000100******************************************************************
000200*    ALEMLRTN  -  SHARED PROCEDURE-DIVISION PARAGRAPHS            *
000300*                                                                 *
000400*    0760-VALIDATE-EMAIL-RTN - SEE ALWSEML FOR CALLING SEQUENCE.  *
000500*    ISSUE CODES MATCH THE CATALOG AGENTTRN/STUDTRN WRITE TO THE  *
000600*    QUALITY-ISSUE-OUT FILE: EMPTY_EMAIL, MISSING_AT,             *
000700*    PLACEHOLDER_EMAIL, INVALID_FORMAT.                           *
000800*       REQ CNV-040   J.WHITFIELD   02/02/95                      *
000900*       REQ CNV-058   R.PELLETIER   06/14/97 - DROP INLINE PERFORM*
001000******************************************************************
001100 0760-VALIDATE-EMAIL-RTN.
001200     MOVE 'N' TO WS-EML-VALID-SW.
001300     MOVE SPACES TO WS-EML-ISSUES WS-EML-OUT.
001400     IF WS-EML-RAW = SPACES
001500         MOVE 'empty_email' TO WS-EML-ISSUES
001600     ELSE
001700         MOVE WS-EML-RAW TO WS-EML-OUT
001800         INSPECT WS-EML-OUT CONVERTING
001900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002000             TO 'abcdefghijklmnopqrstuvwxyz'
002100         PERFORM 0762-FIND-AT-SIGN-RTN THRU 0762-EXIT
002200         IF WS-EML-AT-POS = ZERO
002300             MOVE 'missing_at' TO WS-EML-ISSUES
002400         ELSE
002500             IF WS-EML-OUT = 'test@test.com'
002600                OR WS-EML-OUT = 'example@example.com'
002700                 MOVE 'placeholder_email' TO WS-EML-ISSUES
002800             ELSE
002900                 PERFORM 0764-CHECK-FORMAT-RTN THRU 0764-EXIT
003000                 IF WS-EML-VALID
003100                     CONTINUE
003200                 ELSE
003300                     MOVE 'invalid_format' TO WS-EML-ISSUES
003400                 END-IF
003500             END-IF
003600         END-IF
003700     END-IF.
003800 0760-EXIT.
003900     EXIT.
004000******************************************************************
004100 0762-FIND-AT-SIGN-RTN.
004200     MOVE ZERO TO WS-EML-AT-POS.
004300     PERFORM 0763-TEST-ONE-EML-CHAR-RTN
004400         VARYING WS-EML-SUB FROM 1 BY 1
004500             UNTIL WS-EML-SUB > 60 OR WS-EML-AT-POS NOT = ZERO.
004600 0762-EXIT.
004700     EXIT.
004800******************************************************************
004900 0763-TEST-ONE-EML-CHAR-RTN.
005000     IF WS-EML-OUT(WS-EML-SUB:1) = '@'
005100         MOVE WS-EML-SUB TO WS-EML-AT-POS
005200     END-IF.
005300 0763-EXIT.
005400     EXIT.
005500******************************************************************
005600*    FORMAT CHECK - LOCAL PART (BEFORE @) AND DOMAIN PART (AFTER  *
005700*    @) EACH SCANNED AGAINST AN ALLOWED CHARACTER SET; DOMAIN     *
005800*    MUST CONTAIN A DOT WITH A 2+ LETTER TAIL (THE TLD).          *
005900******************************************************************
006000 0764-CHECK-FORMAT-RTN.
006100     MOVE 'N' TO WS-EML-VALID-SW.
006200     COMPUTE WS-EML-LOCAL-LEN  = WS-EML-AT-POS - 1.
006300     COMPUTE WS-EML-DOMAIN-LEN = 60 - WS-EML-AT-POS.
006400     MOVE SPACES TO WS-EML-LOCAL WS-EML-DOMAIN.
006500     IF WS-EML-LOCAL-LEN > 0 AND WS-EML-LOCAL-LEN < 41
006600         MOVE WS-EML-OUT(1:WS-EML-LOCAL-LEN) TO WS-EML-LOCAL
006700         IF WS-EML-DOMAIN-LEN > 0 AND WS-EML-DOMAIN-LEN < 41
006800             MOVE WS-EML-OUT(WS-EML-AT-POS + 1:WS-EML-DOMAIN-LEN)
006900                                                 TO WS-EML-DOMAIN
007000             MOVE 'N' TO WS-EML-BAD-CHAR-SW
007100             PERFORM 0766-SCAN-LOCAL-RTN
007200                 VARYING WS-EML-SUB FROM 1 BY 1
007300                     UNTIL WS-EML-SUB > WS-EML-LOCAL-LEN
007400             PERFORM 0768-SCAN-DOMAIN-RTN
007500                 VARYING WS-EML-SUB FROM 1 BY 1
007600                     UNTIL WS-EML-SUB > WS-EML-DOMAIN-LEN
007700             IF NOT WS-EML-BAD-CHAR
007800                 PERFORM 0769-CHECK-DOMAIN-DOT-RTN THRU 0769-EXIT
007900             END-IF
008000         END-IF
008100     END-IF.
008200 0764-EXIT.
008300     EXIT.
008400******************************************************************
008500 0766-SCAN-LOCAL-RTN.
008600     MOVE WS-EML-LOCAL(WS-EML-SUB:1) TO WS-EML-CHAR.
008700     MOVE 'N' TO WS-EML-CS-FOUND-SW.
008800     PERFORM 0767-FIND-IN-LOCAL-CS-RTN
008900         VARYING WS-EML-CS-SUB FROM 1 BY 1
009000             UNTIL WS-EML-CS-SUB > WS-EML-LOCAL-CS-LEN
009100                 OR WS-EML-CS-FOUND.
009200     IF NOT WS-EML-CS-FOUND
009300         MOVE 'Y' TO WS-EML-BAD-CHAR-SW
009400     END-IF.
009500 0766-EXIT.
009600     EXIT.
009700******************************************************************
009800 0767-FIND-IN-LOCAL-CS-RTN.
009900     IF WS-EML-LOCAL-CHARSET(WS-EML-CS-SUB:1) = WS-EML-CHAR
010000         MOVE 'Y' TO WS-EML-CS-FOUND-SW
010100     END-IF.
010200 0767-EXIT.
010300     EXIT.
010400******************************************************************
010500 0768-SCAN-DOMAIN-RTN.
010600     MOVE WS-EML-DOMAIN(WS-EML-SUB:1) TO WS-EML-CHAR.
010700     MOVE 'N' TO WS-EML-CS-FOUND-SW.
010800     PERFORM 0768A-FIND-IN-DOMAIN-CS-RTN
010900         VARYING WS-EML-CS-SUB FROM 1 BY 1
011000             UNTIL WS-EML-CS-SUB > WS-EML-DOMAIN-CS-LEN
011100                 OR WS-EML-CS-FOUND.
011200     IF NOT WS-EML-CS-FOUND
011300         MOVE 'Y' TO WS-EML-BAD-CHAR-SW
011400     END-IF.
011500 0768-EXIT.
011600     EXIT.
011700******************************************************************
011800 0768A-FIND-IN-DOMAIN-CS-RTN.
011900     IF WS-EML-DOMAIN-CHARSET(WS-EML-CS-SUB:1) = WS-EML-CHAR
012000         MOVE 'Y' TO WS-EML-CS-FOUND-SW
012100     END-IF.
012200 0768A-EXIT.
012300     EXIT.
012400******************************************************************
012500 0769-CHECK-DOMAIN-DOT-RTN.
012600     MOVE ZERO TO WS-EML-DOT-POS.
012700     PERFORM 0770-FIND-LAST-DOT-RTN
012800         VARYING WS-EML-SUB FROM 1 BY 1
012900             UNTIL WS-EML-SUB > WS-EML-DOMAIN-LEN.
013000     IF WS-EML-DOT-POS > 0
013100         COMPUTE WS-EML-TLD-LEN =
013200             WS-EML-DOMAIN-LEN - WS-EML-DOT-POS
013300         IF WS-EML-TLD-LEN >= 2
013400             MOVE 'Y' TO WS-EML-VALID-SW
013500         END-IF
013600     END-IF.
013700 0769-EXIT.
013800     EXIT.
013900******************************************************************
014000 0770-FIND-LAST-DOT-RTN.
014100     IF WS-EML-DOMAIN(WS-EML-SUB:1) = '.'
014200         MOVE WS-EML-SUB TO WS-EML-DOT-POS
014300     END-IF.
014400 0770-EXIT.
014500     EXIT.
