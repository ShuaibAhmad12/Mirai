000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     OVRDTRN.
000700 AUTHOR.         R. PELLETIER.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   03/02/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    OVRDTRN  -  STUDENT FEE OVERRIDE EXTRACTION                  *
001400*                                                                 *
001500*    READS THE LEGACY STUDENT ADMISSION FILE A SECOND TIME (SEE   *
001600*    STUDTRN) AND, FOR EACH ADMISSION RECORD THAT RESOLVES TO A   *
001700*    STUDENT, AN ENROLLMENT, AND A FEE PLAN MATCHED BY COURSE ID, *
001800*    EMITS ONE FEE-OVERRIDE ROW PER NON-ZERO YEARLY ADMISSION OR  *
001900*    TUITION FEE, PLUS SECURITY AND OTHER FEE IF PRESENT.  EACH   *
002000*    OVERRIDE CARRIES THE FEE-PLAN-ITEM ID IT CORRESPONDS TO SO   *
002100*    THE CONVERTED SYSTEM CAN RECONCILE ACTUAL CHARGES AGAINST    *
002200*    PLAN DEFAULTS.                                                *
002300*                                                                 *
002400*    CHANGE LOG                                                   *
002500*    ----------                                                   *
002600*    03/02/95  RP   CNV-066  INITIAL VERSION.                    *
002700*    08/03/95  RP   CNV-069  DEDUP ON (ENROLLMENT_ID, FEE_PLAN_   *
002800*                            ITEM_ID) TO MATCH THE TARGET TABLE'S  *
002900*                            UNIQUE CONSTRAINT.                   *
003000*    11/14/97  TO   CNV-071  FEE COMPONENT TABLE MOVED TO         *
003100*                            ALFEECM/ALFEERTN - SHARED WITH       *
003200*                            FEEXFRM AND FEEBAL.                  *
003300*    01/11/99  TLK  CNV-091  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
003400*    07/19/99  TLK  CNV-096  FEE PLAN ITEM FALLBACK - WHEN NO      *
003500*                            ITEM MATCHES COMPONENT AND YEAR, USE  *
003600*                            THE PLAN'S FIRST ITEM, ELSE A BLANK   *
003700*                            ITEM ID - ROW STILL WRITES.           *
003800*    05/14/01  MS   CNV-109  SKIP COUNTS BROKEN OUT BY MISSING     *
003900*                            LINK (STUDENT/ENROLLMENT/FEE PLAN).   *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT STUDENT-IN-FILE        ASSIGN TO STUDOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-STUDOUT-STATUS.
005300     SELECT ENROLLMENT-IN-FILE     ASSIGN TO ENROLOUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-ENROLOUT-STATUS.
005600     SELECT FEE-PLAN-IN-FILE       ASSIGN TO FPLANIN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-FPLANIN-STATUS.
005900     SELECT FEE-PLAN-ITEM-IN-FILE  ASSIGN TO FPITMIN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-FPITMIN-STATUS.
006200     SELECT LEGACY-ADMISSION-FILE  ASSIGN TO ADMSNIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-ADMSNIN-STATUS.
006500     SELECT FEE-OVERRIDE-OUT-FILE  ASSIGN TO FOVEROUT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-FOVEROUT-STATUS.
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  STUDENT-IN-FILE RECORDING MODE IS V.
007200 01  STUDENT-IN-LINE.
007300     05  STUDENT-IN-LINE-TX        PIC X(150).
007400     05  FILLER                    PIC X(08) VALUE SPACES.
007500 FD  ENROLLMENT-IN-FILE RECORDING MODE IS V.
007600 01  ENROLLMENT-IN-LINE.
007700     05  ENROLLMENT-IN-LINE-TX     PIC X(250).
007800     05  FILLER                    PIC X(08) VALUE SPACES.
007900 FD  FEE-PLAN-IN-FILE RECORDING MODE IS V.
008000 01  FEE-PLAN-IN-LINE.
008100     05  FEE-PLAN-IN-LINE-TX       PIC X(100).
008200     05  FILLER                    PIC X(08) VALUE SPACES.
008300 FD  FEE-PLAN-ITEM-IN-FILE RECORDING MODE IS V.
008400 01  FEE-PLAN-ITEM-IN-LINE.
008500     05  FEE-PLAN-ITEM-IN-LINE-TX  PIC X(100).
008600     05  FILLER                    PIC X(08) VALUE SPACES.
008700 FD  LEGACY-ADMISSION-FILE RECORDING MODE IS V.
008800 01  LEGACY-ADMISSION-LINE.
008900     05  LEGACY-ADMISSION-LINE-TX  PIC X(600).
009000     05  FILLER                    PIC X(08) VALUE SPACES.
009100 FD  FEE-OVERRIDE-OUT-FILE RECORDING MODE IS V.
009200 01  FEE-OVERRIDE-OUT-LINE.
009300     05  FEE-OVERRIDE-OUT-LINE-TX  PIC X(260).
009400     05  FILLER                    PIC X(08) VALUE SPACES.
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009700 01  WS-FILE-STATUSES.
009800     05  WS-STUDOUT-STATUS         PIC X(02) VALUE SPACES.
009900     05  WS-ENROLOUT-STATUS        PIC X(02) VALUE SPACES.
010000     05  WS-FPLANIN-STATUS         PIC X(02) VALUE SPACES.
010100     05  WS-FPITMIN-STATUS         PIC X(02) VALUE SPACES.
010200     05  WS-ADMSNIN-STATUS         PIC X(02) VALUE SPACES.
010300     05  WS-FOVEROUT-STATUS        PIC X(02) VALUE SPACES.
010400     05  FILLER                    PIC X(01) VALUE SPACE.
010500*
010600 01  WS-EOF-SWITCHES.
010700     05  WS-STU-EOF-SW             PIC X(01) VALUE 'N'.
010800         88  WS-STU-EOF            VALUE 'Y'.
010900     05  WS-ENR-EOF-SW             PIC X(01) VALUE 'N'.
011000         88  WS-ENR-EOF            VALUE 'Y'.
011100     05  WS-FPL-EOF-SW             PIC X(01) VALUE 'N'.
011200         88  WS-FPL-EOF            VALUE 'Y'.
011300     05  WS-FPI-EOF-SW             PIC X(01) VALUE 'N'.
011400         88  WS-FPI-EOF            VALUE 'Y'.
011500     05  WS-ADM-EOF-SW             PIC X(01) VALUE 'N'.
011600         88  WS-ADM-EOF            VALUE 'Y'.
011700     05  FILLER                    PIC X(01) VALUE SPACE.
011800*
011900******************************************************************
012000*    LEGACY ADMISSION RECORD - SAME LAYOUT AND FIELD NAMES        *
012100*    STUDTRN USES AGAINST THE SAME ADMSNIN FILE, SINCE THIS IS    *
012200*    A SECOND INDEPENDENT PASS OVER THAT FILE FOR FEE DATA ONLY.  *
012300*    STUDENT-ID IS REDEFINED NUMERIC SO A DIRTY TOKEN CAN BE       *
012400*    DETECTED BEFORE USE.                                          *
012500******************************************************************
012600 01  LEGACY-ADMISSION-REC.
012700     05  AD-STUDENT-ID             PIC X(08).
012800     05  AD-STUDENT-ID-N REDEFINES AD-STUDENT-ID
012900                                   PIC 9(08).
013000     05  AD-STU-NAME               PIC X(60).
013100     05  AD-CRSID                  PIC X(06).
013200     05  AD-SSNID                  PIC X(06).
013300     05  AD-ENROL-ID               PIC X(25).
013400     05  AD-DOA                    PIC X(20).
013500     05  AD-DOJ                    PIC X(20).
013600     05  AD-ADMSN-YR1              PIC X(12).
013700     05  AD-ADMSN-YR2              PIC X(12).
013800     05  AD-ADMSN-YR3              PIC X(12).
013900     05  AD-ADMSN-YR4              PIC X(12).
014000     05  AD-ADMSN-YR5              PIC X(12).
014100     05  AD-ADMSN-YR6              PIC X(12).
014200     05  AD-YR1-FEE                PIC X(12).
014300     05  AD-YR2-FEE                PIC X(12).
014400     05  AD-YR3-FEE                PIC X(12).
014500     05  AD-YR4-FEE                PIC X(12).
014600     05  AD-YR5-FEE                PIC X(12).
014700     05  AD-YR6-FEE                PIC X(12).
014800     05  AD-SECURITY-FEE           PIC X(12).
014900     05  AD-OTHER-FEE              PIC X(12).
015000     05  AD-LATERAL-ENTRY          PIC X(05).
015100     05  AD-REF-BY                 PIC X(10).
015200     05  AD-CONTACT-NO             PIC X(30).
015300     05  AD-REMARK                 PIC X(120).
015400     05  AD-IS-PAID                PIC X(05).
015500     05  FILLER                    PIC X(05) VALUE SPACES.
015600*
015700 01  WS-STUDENT-XREF.
015800     05  WS-SX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SX-IDX.
015900         10  WS-SX-LEGACY-ID       PIC 9(08).
016000         10  WS-SX-SURR-ID         PIC X(36).
016100         10  FILLER                PIC X(01).
016200 77  WS-SX-COUNT                   PIC S9(4) COMP VALUE ZERO.
016300 77  WS-SX-SUB                     PIC S9(4) COMP VALUE ZERO.
016400 77  WS-SX-FOUND-SW                PIC X(01) VALUE 'N'.
016500     88  WS-SX-FOUND               VALUE 'Y'.
016600*
016700******************************************************************
016800*    ENROLLMENT CROSS-REFERENCE - UNLIKE FEEBAL'S COPY OF THIS    *
016900*    TABLE, OVRDTRN ALSO KEEPS THE COURSE ID OFF ENROLLMENT-OUT   *
017000*    COLUMN 3, NEEDED TO RESOLVE THE FEE PLAN IN 0345.             *
017100******************************************************************
017200 01  WS-ENROLLMENT-XREF.
017300     05  WS-EX-ENTRY OCCURS 4000 TIMES INDEXED BY WS-EX-IDX.
017400         10  WS-EX-SURR-ID         PIC X(36).
017500         10  WS-EX-STUDENT-SURR    PIC X(36).
017600         10  WS-EX-COURSE-ID       PIC X(36).
017700         10  FILLER                PIC X(01).
017800 77  WS-EX-COUNT                   PIC S9(4) COMP VALUE ZERO.
017900 77  WS-EX-SUB                     PIC S9(4) COMP VALUE ZERO.
018000 77  WS-EX-FOUND-SW                PIC X(01) VALUE 'N'.
018100     88  WS-EX-FOUND               VALUE 'Y'.
018200*
018300******************************************************************
018400*    FEE PLAN CROSS-REFERENCE, KEYED BY COURSE ID (SEE CNV-066).  *
018500*    THE PLAN FILE AND ITEM FILE BELOW ARE THE SAME REFERENCE      *
018600*    EXTRACTS THE FEE-STRUCTURE BUILD FEEDS TO THE CONVERTED       *
018700*    DATABASE - THIS PASS ONLY READS THEM BACK.                    *
018800******************************************************************
018900 01  WS-FEE-PLAN-XREF.
019000     05  WS-FP-ENTRY OCCURS 2000 TIMES INDEXED BY WS-FP-IDX.
019100         10  WS-FP-PLAN-ID         PIC X(36).
019200         10  WS-FP-COURSE-ID       PIC X(36).
019300         10  FILLER                PIC X(01).
019400 77  WS-FP-COUNT                   PIC S9(4) COMP VALUE ZERO.
019500 77  WS-FP-SUB                     PIC S9(4) COMP VALUE ZERO.
019600 77  WS-FP-FOUND-SW                PIC X(01) VALUE 'N'.
019700     88  WS-FP-FOUND               VALUE 'Y'.
019800*
019900 01  WS-FEE-PLAN-ITEM-TBL.
020000     05  WS-FI-ENTRY OCCURS 8000 TIMES INDEXED BY WS-FI-IDX.
020100         10  WS-FI-ITEM-ID         PIC X(36).
020200         10  WS-FI-PLAN-ID         PIC X(36).
020300         10  WS-FI-COMP-CODE       PIC X(10).
020400         10  WS-FI-YEAR-NUM        PIC X(01).
020500         10  FILLER                PIC X(01).
020600 77  WS-FI-COUNT                   PIC S9(4) COMP VALUE ZERO.
020700 77  WS-FI-SUB                     PIC S9(4) COMP VALUE ZERO.
020800 77  WS-FI-FOUND-SW                PIC X(01) VALUE 'N'.
020900     88  WS-FI-FOUND               VALUE 'Y'.
021000*
021100******************************************************************
021200*    DEDUP TABLE - ONE OVERRIDE PER (ENROLLMENT_ID, FEE_PLAN_      *
021300*    ITEM_ID) PAIR, MATCHING THE TARGET TABLE'S UNIQUE CONSTRAINT  *
021400*    (SEE CNV-069).                                                 *
021500******************************************************************
021600 01  WS-OVERRIDE-DEDUP.
021700     05  WS-OD-ENTRY OCCURS 6000 TIMES INDEXED BY WS-OD-IDX.
021800         10  WS-OD-ENROL-ID        PIC X(36).
021900         10  WS-OD-ITEM-ID         PIC X(36).
022000         10  FILLER                PIC X(01).
022100 77  WS-OD-COUNT                   PIC S9(4) COMP VALUE ZERO.
022200 77  WS-OD-SUB                     PIC S9(4) COMP VALUE ZERO.
022300 77  WS-OD-FOUND-SW                PIC X(01) VALUE 'N'.
022400     88  WS-OD-FOUND               VALUE 'Y'.
022500*
022600 01  WS-COUNTERS.
022700     05  WS-ADM-READ-CNT           PIC S9(7) COMP-3 VALUE ZERO.
022800     05  WS-FP-READ-CNT            PIC S9(7) COMP-3 VALUE ZERO.
022900     05  WS-FI-READ-CNT            PIC S9(7) COMP-3 VALUE ZERO.
023000     05  WS-PROCESSED-CNT          PIC S9(7) COMP-3 VALUE ZERO.
023100     05  WS-SKIP-NO-STUDENT-CNT    PIC S9(7) COMP-3 VALUE ZERO.
023200     05  WS-SKIP-NO-ENROL-CNT      PIC S9(7) COMP-3 VALUE ZERO.
023300     05  WS-SKIP-NO-PLAN-CNT       PIC S9(7) COMP-3 VALUE ZERO.
023400     05  WS-OVERRIDE-CNT           PIC S9(7) COMP-3 VALUE ZERO.
023500     05  WS-DUP-SKIPPED-CNT        PIC S9(7) COMP-3 VALUE ZERO.
023600     05  WS-FALLBACK-ITEM-CNT      PIC S9(7) COMP-3 VALUE ZERO.
023700     05  WS-BLANK-ITEM-CNT         PIC S9(7) COMP-3 VALUE ZERO.
023800     05  FILLER                    PIC X(01) VALUE SPACE.
023900*
024000 01  WS-EDIT-FIELDS.
024100     05  WS-STUDENT-SURR           PIC X(36) VALUE SPACES.
024200     05  WS-ENROL-SURR             PIC X(36) VALUE SPACES.
024300     05  WS-ENROL-COURSE-ID        PIC X(36) VALUE SPACES.
024400     05  WS-PLAN-ID-HOLD           PIC X(36) VALUE SPACES.
024500     05  WS-ITEM-ID-HOLD           PIC X(36) VALUE SPACES.
024600     05  WS-COMP-CODE-HOLD         PIC X(10) VALUE SPACES.
024700     05  WS-YEAR-NUM-HOLD          PIC 9(01) VALUE ZERO.
024800     05  WS-YEAR-NUM-TX REDEFINES WS-YEAR-NUM-HOLD
024900                                   PIC X(01).
025000     05  WS-RAW-AMOUNT             PIC X(12) VALUE SPACES.
025100     05  WS-OVERRIDE-AMT           PIC S9(7)V99 COMP-3 VALUE ZERO.
025200     05  WS-OVERRIDE-ED            PIC -(6)9.99.
025300     05  WS-REASON-HOLD            PIC X(40) VALUE SPACES.
025400     05  WS-ROW-SURR               PIC X(36) VALUE SPACES.
025500     05  FILLER                    PIC X(01) VALUE SPACE.
025600*
025700 01  WS-RUN-STAMP.
025800     05  WS-RUN-DATE.
025900         10  WS-RUN-YY             PIC 9(02).
026000         10  WS-RUN-MM             PIC 9(02).
026100         10  WS-RUN-DD             PIC 9(02).
026200     05  WS-RUN-TIME               PIC 9(08).
026300     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
026400         10  WS-RUN-HH             PIC 9(02).
026500         10  WS-RUN-MN             PIC 9(02).
026600         10  WS-RUN-SS             PIC 9(02).
026700         10  WS-RUN-CC             PIC 9(02).
026800     05  WS-RUN-TIMESTAMP          PIC X(25) VALUE SPACES.
026900     05  FILLER                    PIC X(01) VALUE SPACE.
027000*
027100     COPY ALWSKEY.
027200     COPY ALFEECM.
027300******************************************************************
027400 PROCEDURE DIVISION.
027500******************************************************************
027600 0000-MAIN-RTN.
027700     ACCEPT WS-RUN-DATE FROM DATE.
027800     ACCEPT WS-RUN-TIME FROM TIME.
027900     STRING '20' DELIMITED BY SIZE
028000            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
028100            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
028200            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
028300            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
028400            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
028500            WS-RUN-SS DELIMITED BY SIZE
028600            INTO WS-RUN-TIMESTAMP
028700     END-STRING.
028800     DISPLAY 'OVRDTRN STARTED - STUDENT FEE OVERRIDE EXTRACTION'.
028900     PERFORM 0100-OPEN-FILES-RTN.
029000     PERFORM 0700-INIT-FEE-COMP-RTN THRU 0700-EXIT.
029100     PERFORM 0200-LOAD-STUDENT-XREF-RTN THRU 0200-EXIT.
029200     PERFORM 0220-LOAD-ENROLLMENT-XREF-RTN THRU 0220-EXIT.
029300     PERFORM 0240-LOAD-FEE-PLAN-XREF-RTN THRU 0240-EXIT.
029400     PERFORM 0260-LOAD-FEE-PLAN-ITEM-RTN THRU 0260-EXIT.
029500     PERFORM 0300-PROCESS-ALL-ADMISSIONS-RTN THRU 0300-EXIT.
029600     PERFORM 0900-DISPLAY-COUNTS-RTN.
029700     PERFORM 0950-CLOSE-FILES-RTN.
029800     GOBACK.
029900******************************************************************
030000 0100-OPEN-FILES-RTN.
030100     OPEN INPUT  STUDENT-IN-FILE
030200                 ENROLLMENT-IN-FILE
030300                 FEE-PLAN-IN-FILE
030400                 FEE-PLAN-ITEM-IN-FILE
030500                 LEGACY-ADMISSION-FILE
030600          OUTPUT FEE-OVERRIDE-OUT-FILE.
030700     MOVE
030800      'id,enrollment_id,fee_plan_item_id,year_number,component_code,override_amount,discount_amount,reason,source,created_at,updated_at'
030900         TO FEE-OVERRIDE-OUT-LINE-TX.
031000     WRITE FEE-OVERRIDE-OUT-LINE.
031100******************************************************************
031200 0200-LOAD-STUDENT-XREF-RTN.
031300     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
031400     PERFORM 0210-LOAD-ONE-STUDENT-RTN UNTIL WS-STU-EOF.
031500 0200-EXIT.
031600     EXIT.
031700******************************************************************
031800 0210-LOAD-ONE-STUDENT-RTN.
031900     IF STUDENT-IN-LINE-TX NOT = SPACES
032000         UNSTRING STUDENT-IN-LINE-TX DELIMITED BY ','
032100             INTO WS-KEY-TOKEN WS-SX-LEGACY-ID(1)
032200         END-UNSTRING
032300         IF WS-SX-LEGACY-ID(1) IS NUMERIC AND
032400                 WS-SX-LEGACY-ID(1) NOT = ZERO
032500             IF WS-SX-COUNT < 3000
032600                 ADD 1 TO WS-SX-COUNT
032700                 SET WS-SX-IDX TO WS-SX-COUNT
032800                 MOVE WS-KEY-TOKEN TO WS-SX-SURR-ID(WS-SX-IDX)
032900                 MOVE WS-SX-LEGACY-ID(1) TO WS-SX-LEGACY-ID(WS-SX-IDX)
033000             END-IF
033100         END-IF
033200     END-IF.
033300     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
033400******************************************************************
033500 0220-LOAD-ENROLLMENT-XREF-RTN.
033600     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW
033700         END-READ.
033800     PERFORM 0230-LOAD-ONE-ENROLLMENT-RTN UNTIL WS-ENR-EOF.
033900 0220-EXIT.
034000     EXIT.
034100******************************************************************
034200*    ENROLLMENT-OUT COLUMNS (STUDTRN) - ID, STUDENT-ID, COURSE-ID *
034300*    ARE THE ONLY THREE NEEDED HERE; THE REST FALL OFF THE END OF *
034400*    THE UNSTRING INTO LIST UNUSED.                                *
034500******************************************************************
034600 0230-LOAD-ONE-ENROLLMENT-RTN.
034700     IF ENROLLMENT-IN-LINE-TX NOT = SPACES
034800         IF WS-EX-COUNT < 4000
034900             ADD 1 TO WS-EX-COUNT
035000             SET WS-EX-IDX TO WS-EX-COUNT
035100             UNSTRING ENROLLMENT-IN-LINE-TX DELIMITED BY ','
035200                 INTO WS-EX-SURR-ID(WS-EX-IDX)
035300                      WS-EX-STUDENT-SURR(WS-EX-IDX)
035400                      WS-EX-COURSE-ID(WS-EX-IDX)
035500             END-UNSTRING
035600         END-IF
035700     END-IF.
035800     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW
035900         END-READ.
036000******************************************************************
036100 0240-LOAD-FEE-PLAN-XREF-RTN.
036200     READ FEE-PLAN-IN-FILE AT END MOVE 'Y' TO WS-FPL-EOF-SW END-READ.
036300     PERFORM 0250-LOAD-ONE-FEE-PLAN-RTN UNTIL WS-FPL-EOF.
036400 0240-EXIT.
036500     EXIT.
036600******************************************************************
036700*    FEE-PLAN REFERENCE EXTRACT - FIRST TWO COLUMNS ONLY (ID,      *
036800*    COURSE-ID); THE PLAN'S OWN NAME/TERM COLUMNS ARE NOT NEEDED   *
036900*    FOR OVERRIDE RESOLUTION AND FALL OFF THE UNSTRING LIST.       *
037000******************************************************************
037100 0250-LOAD-ONE-FEE-PLAN-RTN.
037200     IF FEE-PLAN-IN-LINE-TX NOT = SPACES
037300         IF WS-FP-COUNT < 2000
037400             ADD 1 TO WS-FP-COUNT
037500             SET WS-FP-IDX TO WS-FP-COUNT
037600             ADD 1 TO WS-FP-READ-CNT
037700             UNSTRING FEE-PLAN-IN-LINE-TX DELIMITED BY ','
037800                 INTO WS-FP-PLAN-ID(WS-FP-IDX)
037900                      WS-FP-COURSE-ID(WS-FP-IDX)
038000             END-UNSTRING
038100         END-IF
038200     END-IF.
038300     READ FEE-PLAN-IN-FILE AT END MOVE 'Y' TO WS-FPL-EOF-SW END-READ.
038400******************************************************************
038500 0260-LOAD-FEE-PLAN-ITEM-RTN.
038600     READ FEE-PLAN-ITEM-IN-FILE AT END MOVE 'Y' TO WS-FPI-EOF-SW
038700         END-READ.
038800     PERFORM 0270-LOAD-ONE-PLAN-ITEM-RTN UNTIL WS-FPI-EOF.
038900 0260-EXIT.
039000     EXIT.
039100******************************************************************
039200*    FEE-PLAN-ITEM REFERENCE EXTRACT - ID, FEE-PLAN-ID, COMPONENT  *
039300*    CODE, YEAR NUMBER.  GROUPED BY PLAN AT SEARCH TIME (0710/0720)*
039400*    RATHER THAN ON LOAD, THE SAME WAY FEEBAL SEARCHES ITS XREF    *
039500*    TABLES BY LINEAR SCAN INSTEAD OF BUILDING A SEPARATE INDEX.   *
039600******************************************************************
039700 0270-LOAD-ONE-PLAN-ITEM-RTN.
039800     IF FEE-PLAN-ITEM-IN-LINE-TX NOT = SPACES
039900         IF WS-FI-COUNT < 8000
040000             ADD 1 TO WS-FI-COUNT
040100             SET WS-FI-IDX TO WS-FI-COUNT
040200             ADD 1 TO WS-FI-READ-CNT
040300             UNSTRING FEE-PLAN-ITEM-IN-LINE-TX DELIMITED BY ','
040400                 INTO WS-FI-ITEM-ID(WS-FI-IDX)
040500                      WS-FI-PLAN-ID(WS-FI-IDX)
040600                      WS-FI-COMP-CODE(WS-FI-IDX)
040700                      WS-FI-YEAR-NUM(WS-FI-IDX)
040800             END-UNSTRING
040900         END-IF
041000     END-IF.
041100     READ FEE-PLAN-ITEM-IN-FILE AT END MOVE 'Y' TO WS-FPI-EOF-SW
041200         END-READ.
041300******************************************************************
041400 0300-PROCESS-ALL-ADMISSIONS-RTN.
041500     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW
041600         END-READ.
041700     PERFORM 0310-PROCESS-ONE-ADMISSION-RTN THRU 0310-EXIT
041800         UNTIL WS-ADM-EOF.
041900 0300-EXIT.
042000     EXIT.
042100******************************************************************
042200*    PER SPEC - MISSING STUDENT, ENROLLMENT, OR FEE PLAN IS A      *
042300*    SKIP (NOT A PLACEHOLDER LIKE FEEBAL); EACH CAUSE IS COUNTED   *
042400*    SEPARATELY (SEE CNV-109).                                      *
042500******************************************************************
042600 0310-PROCESS-ONE-ADMISSION-RTN.
042700     IF LEGACY-ADMISSION-LINE-TX NOT = SPACES
042800         MOVE SPACES TO LEGACY-ADMISSION-REC
042900         UNSTRING LEGACY-ADMISSION-LINE-TX DELIMITED BY ','
043000             INTO AD-STUDENT-ID AD-STU-NAME AD-CRSID AD-SSNID
043100                  AD-ENROL-ID AD-DOA AD-DOJ
043200                  AD-ADMSN-YR1 AD-ADMSN-YR2 AD-ADMSN-YR3
043300                  AD-ADMSN-YR4 AD-ADMSN-YR5 AD-ADMSN-YR6
043400                  AD-YR1-FEE AD-YR2-FEE AD-YR3-FEE
043500                  AD-YR4-FEE AD-YR5-FEE AD-YR6-FEE
043600                  AD-SECURITY-FEE AD-OTHER-FEE AD-LATERAL-ENTRY
043700                  AD-REF-BY AD-CONTACT-NO AD-REMARK AD-IS-PAID
043800         END-UNSTRING
043900         IF AD-STUDENT-ID-N IS NUMERIC AND AD-STUDENT-ID-N NOT = ZERO
044000             ADD 1 TO WS-ADM-READ-CNT
044100             PERFORM 0330-RESOLVE-STUDENT-RTN THRU 0330-EXIT
044200             IF WS-SX-FOUND
044300                 PERFORM 0340-RESOLVE-ENROLLMENT-RTN THRU 0340-EXIT
044400                 IF WS-EX-FOUND
044500                     PERFORM 0345-RESOLVE-FEE-PLAN-RTN THRU 0345-EXIT
044600                     IF WS-FP-FOUND
044700                         PERFORM 0350-EMIT-ADMISSION-OVERRIDES-RTN
044800                             THRU 0350-EXIT
044900                         PERFORM 0360-EMIT-TUITION-OVERRIDES-RTN
045000                             THRU 0360-EXIT
045100                         PERFORM 0370-EMIT-SECURITY-OVERRIDE-RTN
045200                             THRU 0370-EXIT
045300                         PERFORM 0380-EMIT-OTHER-OVERRIDE-RTN
045400                             THRU 0380-EXIT
045500                         ADD 1 TO WS-PROCESSED-CNT
045600                     ELSE
045700                         ADD 1 TO WS-SKIP-NO-PLAN-CNT
045800                     END-IF
045900                 ELSE
046000                     ADD 1 TO WS-SKIP-NO-ENROL-CNT
046100                 END-IF
046200             ELSE
046300                 ADD 1 TO WS-SKIP-NO-STUDENT-CNT
046400             END-IF
046500         END-IF
046600     END-IF.
046700     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW
046800         END-READ.
046900 0310-EXIT.
047000     EXIT.
047100******************************************************************
047200 0330-RESOLVE-STUDENT-RTN.
047300     MOVE 'N' TO WS-SX-FOUND-SW.
047400     PERFORM 0332-TEST-ONE-STUDENT-RTN
047500         VARYING WS-SX-SUB FROM 1 BY 1
047600             UNTIL WS-SX-SUB > WS-SX-COUNT OR WS-SX-FOUND.
047700     IF WS-SX-FOUND
047800         MOVE WS-SX-SURR-ID(WS-SX-IDX) TO WS-STUDENT-SURR
047900     END-IF.
048000 0330-EXIT.
048100     EXIT.
048200******************************************************************
048300 0332-TEST-ONE-STUDENT-RTN.
048400     SET WS-SX-IDX TO WS-SX-SUB.
048500     IF WS-SX-LEGACY-ID(WS-SX-IDX) = AD-STUDENT-ID-N
048600         MOVE 'Y' TO WS-SX-FOUND-SW
048700     END-IF.
048800 0332-EXIT.
048900     EXIT.
049000******************************************************************
049100*    RESOLVE ENROLLMENT - FIRST ENROLLMENT ON FILE FOR THE         *
049200*    RESOLVED STUDENT SURROGATE.  CARRIES THE COURSE ID FORWARD    *
049300*    FOR THE FEE-PLAN LOOKUP IN 0345.                               *
049400******************************************************************
049500 0340-RESOLVE-ENROLLMENT-RTN.
049600     MOVE 'N' TO WS-EX-FOUND-SW.
049700     PERFORM 0342-TEST-ONE-ENROL-RTN
049800         VARYING WS-EX-SUB FROM 1 BY 1
049900             UNTIL WS-EX-SUB > WS-EX-COUNT OR WS-EX-FOUND.
050000     IF WS-EX-FOUND
050100         MOVE WS-EX-SURR-ID(WS-EX-IDX) TO WS-ENROL-SURR
050200         MOVE WS-EX-COURSE-ID(WS-EX-IDX) TO WS-ENROL-COURSE-ID
050300     END-IF.
050400 0340-EXIT.
050500     EXIT.
050600******************************************************************
050700 0342-TEST-ONE-ENROL-RTN.
050800     SET WS-EX-IDX TO WS-EX-SUB.
050900     IF WS-EX-STUDENT-SURR(WS-EX-IDX) = WS-STUDENT-SURR
051000         MOVE 'Y' TO WS-EX-FOUND-SW
051100     END-IF.
051200 0342-EXIT.
051300     EXIT.
051400******************************************************************
051500*    RESOLVE FEE PLAN - MATCH ON COURSE ID (SEE CNV-066 STEP 2).  *
051600******************************************************************
051700 0345-RESOLVE-FEE-PLAN-RTN.
051800     MOVE 'N' TO WS-FP-FOUND-SW.
051900     PERFORM 0346-TEST-ONE-FEE-PLAN-RTN
052000         VARYING WS-FP-SUB FROM 1 BY 1
052100             UNTIL WS-FP-SUB > WS-FP-COUNT OR WS-FP-FOUND.
052200     IF WS-FP-FOUND
052300         MOVE WS-FP-PLAN-ID(WS-FP-IDX) TO WS-PLAN-ID-HOLD
052400     END-IF.
052500 0345-EXIT.
052600     EXIT.
052700******************************************************************
052800 0346-TEST-ONE-FEE-PLAN-RTN.
052900     SET WS-FP-IDX TO WS-FP-SUB.
053000     IF WS-FP-COURSE-ID(WS-FP-IDX) = WS-ENROL-COURSE-ID
053100         MOVE 'Y' TO WS-FP-FOUND-SW
053200     END-IF.
053300 0346-EXIT.
053400     EXIT.
053500******************************************************************
053600*    ADMISSION-FEE YEARS 1-6 (COMPONENT CODE ADMISSION).  ONLY     *
053700*    STRICTLY POSITIVE AMOUNTS GET AN OVERRIDE (SEE CNV-066).      *
053800******************************************************************
053900 0350-EMIT-ADMISSION-OVERRIDES-RTN.
054000     MOVE 'reg_fee' TO WS-FC-LOOKUP-FLD.
054100     PERFORM 0710-FIND-FEE-COMP-RTN THRU 0710-EXIT.
054200     MOVE WS-FC-CODE(WS-FC-SUB) TO WS-COMP-CODE-HOLD.
054300     MOVE 'Legacy admission fee data import' TO WS-REASON-HOLD.
054400     MOVE AD-ADMSN-YR1 TO WS-RAW-AMOUNT.
054500     MOVE 1 TO WS-YEAR-NUM-HOLD.
054600     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
054700     MOVE AD-ADMSN-YR2 TO WS-RAW-AMOUNT.
054800     MOVE 2 TO WS-YEAR-NUM-HOLD.
054900     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
055000     MOVE AD-ADMSN-YR3 TO WS-RAW-AMOUNT.
055100     MOVE 3 TO WS-YEAR-NUM-HOLD.
055200     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
055300     MOVE AD-ADMSN-YR4 TO WS-RAW-AMOUNT.
055400     MOVE 4 TO WS-YEAR-NUM-HOLD.
055500     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
055600     MOVE AD-ADMSN-YR5 TO WS-RAW-AMOUNT.
055700     MOVE 5 TO WS-YEAR-NUM-HOLD.
055800     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
055900     MOVE AD-ADMSN-YR6 TO WS-RAW-AMOUNT.
056000     MOVE 6 TO WS-YEAR-NUM-HOLD.
056100     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
056200 0350-EXIT.
056300     EXIT.
056400******************************************************************
056500*    TUITION-FEE YEARS 1-6 (COMPONENT CODE TUITION).               *
056600******************************************************************
056700 0360-EMIT-TUITION-OVERRIDES-RTN.
056800     MOVE 'tut_fee' TO WS-FC-LOOKUP-FLD.
056900     PERFORM 0710-FIND-FEE-COMP-RTN THRU 0710-EXIT.
057000     MOVE WS-FC-CODE(WS-FC-SUB) TO WS-COMP-CODE-HOLD.
057100     MOVE 'Legacy tuition fee data import' TO WS-REASON-HOLD.
057200     MOVE AD-YR1-FEE TO WS-RAW-AMOUNT.
057300     MOVE 1 TO WS-YEAR-NUM-HOLD.
057400     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
057500     MOVE AD-YR2-FEE TO WS-RAW-AMOUNT.
057600     MOVE 2 TO WS-YEAR-NUM-HOLD.
057700     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
057800     MOVE AD-YR3-FEE TO WS-RAW-AMOUNT.
057900     MOVE 3 TO WS-YEAR-NUM-HOLD.
058000     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
058100     MOVE AD-YR4-FEE TO WS-RAW-AMOUNT.
058200     MOVE 4 TO WS-YEAR-NUM-HOLD.
058300     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
058400     MOVE AD-YR5-FEE TO WS-RAW-AMOUNT.
058500     MOVE 5 TO WS-YEAR-NUM-HOLD.
058600     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
058700     MOVE AD-YR6-FEE TO WS-RAW-AMOUNT.
058800     MOVE 6 TO WS-YEAR-NUM-HOLD.
058900     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
059000 0360-EXIT.
059100     EXIT.
059200******************************************************************
059300*    SECURITY FEE - ALWAYS YEAR 1 WHEN PRESENT.                    *
059400******************************************************************
059500 0370-EMIT-SECURITY-OVERRIDE-RTN.
059600     MOVE 'sec_fee' TO WS-FC-LOOKUP-FLD.
059700     PERFORM 0710-FIND-FEE-COMP-RTN THRU 0710-EXIT.
059800     MOVE WS-FC-CODE(WS-FC-SUB) TO WS-COMP-CODE-HOLD.
059900     MOVE 'Legacy security fee data import' TO WS-REASON-HOLD.
060000     MOVE AD-SECURITY-FEE TO WS-RAW-AMOUNT.
060100     MOVE 1 TO WS-YEAR-NUM-HOLD.
060200     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
060300 0370-EXIT.
060400     EXIT.
060500******************************************************************
060600*    OTHER FEE - ALWAYS YEAR 1 WHEN PRESENT.                       *
060700******************************************************************
060800 0380-EMIT-OTHER-OVERRIDE-RTN.
060900     MOVE 'other_fee' TO WS-FC-LOOKUP-FLD.
061000     PERFORM 0710-FIND-FEE-COMP-RTN THRU 0710-EXIT.
061100     MOVE WS-FC-CODE(WS-FC-SUB) TO WS-COMP-CODE-HOLD.
061200     MOVE 'Legacy other fee data import' TO WS-REASON-HOLD.
061300     MOVE AD-OTHER-FEE TO WS-RAW-AMOUNT.
061400     MOVE 1 TO WS-YEAR-NUM-HOLD.
061500     PERFORM 0390-EMIT-ONE-YEAR-RTN THRU 0390-EXIT.
061600 0380-EXIT.
061700     EXIT.
061800******************************************************************
061900*    COMMON TAIL FOR ALL FOUR FEE KINDS - SKIPS BLANK/ZERO/        *
062000*    NEGATIVE AMOUNTS, LOCATES THE FEE-PLAN ITEM (WITH FALLBACK,   *
062100*    SEE CNV-096), DEDUPS ON (ENROLLMENT_ID, FEE_PLAN_ITEM_ID),    *
062200*    AND WRITES THE ROW.                                            *
062300******************************************************************
062400 0390-EMIT-ONE-YEAR-RTN.
062500     IF WS-RAW-AMOUNT IS NUMERIC
062600         MOVE WS-RAW-AMOUNT TO WS-OVERRIDE-AMT
062700     ELSE
062800         MOVE ZERO TO WS-OVERRIDE-AMT
062900     END-IF.
063000     IF WS-OVERRIDE-AMT > ZERO
063100         PERFORM 0400-RESOLVE-PLAN-ITEM-RTN THRU 0400-EXIT
063200         PERFORM 0420-CHECK-DEDUP-RTN THRU 0420-EXIT
063300         IF NOT WS-OD-FOUND
063400             PERFORM 0430-MARK-DEDUP-RTN THRU 0430-EXIT
063500             PERFORM 0440-BUILD-ROW-ID-RTN THRU 0440-EXIT
063600             PERFORM 0450-WRITE-OVERRIDE-ROW-RTN THRU 0450-EXIT
063700             ADD 1 TO WS-OVERRIDE-CNT
063800         ELSE
063900             ADD 1 TO WS-DUP-SKIPPED-CNT
064000         END-IF
064100     END-IF.
064200 0390-EXIT.
064300     EXIT.
064400******************************************************************
064500*    LOCATE THE PLAN ITEM FOR WS-PLAN-ID-HOLD WHOSE COMPONENT      *
064600*    CODE AND YEAR NUMBER MATCH.  FALLBACK (CNV-096): FIRST ITEM   *
064700*    BELONGING TO THE PLAN, ELSE A BLANK ITEM ID.                  *
064800******************************************************************
064900 0400-RESOLVE-PLAN-ITEM-RTN.
065000     MOVE 'N' TO WS-FI-FOUND-SW.
065100     PERFORM 0402-TEST-ONE-PLAN-ITEM-RTN
065200         VARYING WS-FI-SUB FROM 1 BY 1
065300             UNTIL WS-FI-SUB > WS-FI-COUNT OR WS-FI-FOUND.
065400     IF WS-FI-FOUND
065500         MOVE WS-FI-ITEM-ID(WS-FI-IDX) TO WS-ITEM-ID-HOLD
065600     ELSE
065700         MOVE 'N' TO WS-FI-FOUND-SW
065800         PERFORM 0404-TEST-PLAN-MEMBER-RTN
065900             VARYING WS-FI-SUB FROM 1 BY 1
066000                 UNTIL WS-FI-SUB > WS-FI-COUNT OR WS-FI-FOUND
066100         IF WS-FI-FOUND
066200             MOVE WS-FI-ITEM-ID(WS-FI-IDX) TO WS-ITEM-ID-HOLD
066300             ADD 1 TO WS-FALLBACK-ITEM-CNT
066400         ELSE
066500             MOVE SPACES TO WS-ITEM-ID-HOLD
066600             ADD 1 TO WS-BLANK-ITEM-CNT
066700         END-IF
066800     END-IF.
066900 0400-EXIT.
067000     EXIT.
067100******************************************************************
067200 0402-TEST-ONE-PLAN-ITEM-RTN.
067300     SET WS-FI-IDX TO WS-FI-SUB.
067400     IF WS-FI-PLAN-ID(WS-FI-IDX) = WS-PLAN-ID-HOLD AND
067500             WS-FI-COMP-CODE(WS-FI-IDX) = WS-COMP-CODE-HOLD AND
067600             WS-FI-YEAR-NUM(WS-FI-IDX) = WS-YEAR-NUM-TX
067700         MOVE 'Y' TO WS-FI-FOUND-SW
067800     END-IF.
067900 0402-EXIT.
068000     EXIT.
068100******************************************************************
068200 0404-TEST-PLAN-MEMBER-RTN.
068300     SET WS-FI-IDX TO WS-FI-SUB.
068400     IF WS-FI-PLAN-ID(WS-FI-IDX) = WS-PLAN-ID-HOLD
068500         MOVE 'Y' TO WS-FI-FOUND-SW
068600     END-IF.
068700 0404-EXIT.
068800     EXIT.
068900******************************************************************
069000 0420-CHECK-DEDUP-RTN.
069100     MOVE 'N' TO WS-OD-FOUND-SW.
069200     PERFORM 0422-TEST-ONE-DEDUP-RTN
069300         VARYING WS-OD-SUB FROM 1 BY 1
069400             UNTIL WS-OD-SUB > WS-OD-COUNT OR WS-OD-FOUND.
069500 0420-EXIT.
069600     EXIT.
069700******************************************************************
069800 0422-TEST-ONE-DEDUP-RTN.
069900     SET WS-OD-IDX TO WS-OD-SUB.
070000     IF WS-OD-ENROL-ID(WS-OD-IDX) = WS-ENROL-SURR AND
070100             WS-OD-ITEM-ID(WS-OD-IDX) = WS-ITEM-ID-HOLD
070200         MOVE 'Y' TO WS-OD-FOUND-SW
070300     END-IF.
070400 0422-EXIT.
070500     EXIT.
070600******************************************************************
070700 0430-MARK-DEDUP-RTN.
070800     IF WS-OD-COUNT < 6000
070900         ADD 1 TO WS-OD-COUNT
071000         SET WS-OD-IDX TO WS-OD-COUNT
071100         MOVE WS-ENROL-SURR TO WS-OD-ENROL-ID(WS-OD-IDX)
071200         MOVE WS-ITEM-ID-HOLD TO WS-OD-ITEM-ID(WS-OD-IDX)
071300     END-IF.
071400 0430-EXIT.
071500     EXIT.
071600******************************************************************
071700*    DETERMINISTIC ROW ID - NAMESPACE INCLUDES THE LEGACY          *
071800*    STUDENT ID, COMPONENT CODE, AND YEAR SO A RE-RUN REPRODUCES   *
071900*    THE SAME ID FOR THE SAME LOGICAL OVERRIDE.                    *
072000******************************************************************
072100 0440-BUILD-ROW-ID-RTN.
072200     MOVE SPACES TO WS-KEY-NAMESPACE.
072300     STRING 'OVRD:' DELIMITED BY SIZE
072400            AD-STUDENT-ID DELIMITED BY SIZE
072500            ':' DELIMITED BY SIZE
072600            WS-COMP-CODE-HOLD DELIMITED BY SIZE
072700            ':' DELIMITED BY SIZE
072800            WS-YEAR-NUM-TX DELIMITED BY SIZE
072900         INTO WS-KEY-NAMESPACE
073000     END-STRING.
073100     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
073200     MOVE WS-KEY-TOKEN TO WS-ROW-SURR.
073300 0440-EXIT.
073400     EXIT.
073500******************************************************************
073600*    BUILD THE ENTIRE OUTPUT LINE IN ONE STRING STATEMENT - NEVER  *
073700*    APPEND ONTO A LINE THAT ALREADY HOLDS DATA (SEE FEEXFRM'S     *
073800*    CNV-063 NOTE) SINCE THE REASON TEXT CAN CONTAIN EMBEDDED      *
073900*    SPACES.                                                        *
074000******************************************************************
074100 0450-WRITE-OVERRIDE-ROW-RTN.
074200     MOVE WS-OVERRIDE-AMT TO WS-OVERRIDE-ED.
074300     STRING WS-ROW-SURR          DELIMITED BY SIZE
074400            ','                  DELIMITED BY SIZE
074500            WS-ENROL-SURR        DELIMITED BY SIZE
074600            ','                  DELIMITED BY SIZE
074700            WS-ITEM-ID-HOLD      DELIMITED BY SIZE
074800            ','                  DELIMITED BY SIZE
074900            WS-YEAR-NUM-TX       DELIMITED BY SIZE
075000            ','                  DELIMITED BY SIZE
075100            WS-COMP-CODE-HOLD    DELIMITED BY SIZE
075200            ','                  DELIMITED BY SIZE
075300            WS-OVERRIDE-ED       DELIMITED BY SIZE
075400            ','                  DELIMITED BY SIZE
075500            '0.00'               DELIMITED BY SIZE
075600            ','                  DELIMITED BY SIZE
075700            WS-REASON-HOLD       DELIMITED BY SIZE
075800            ','                  DELIMITED BY SIZE
075900            'admission_csv'      DELIMITED BY SIZE
076000            ','                  DELIMITED BY SIZE
076100            WS-RUN-TIMESTAMP     DELIMITED BY SIZE
076200            ','                  DELIMITED BY SIZE
076300            WS-RUN-TIMESTAMP     DELIMITED BY SIZE
076400         INTO FEE-OVERRIDE-OUT-LINE-TX
076500     END-STRING.
076600     WRITE FEE-OVERRIDE-OUT-LINE.
076700 0450-EXIT.
076800     EXIT.
076900******************************************************************
077000 0900-DISPLAY-COUNTS-RTN.
077100     DISPLAY 'OVRDTRN COUNTS ------------------------------'.
077200     DISPLAY '  ADMISSION RECS READ    : ' WS-ADM-READ-CNT.
077300     DISPLAY '  FEE PLANS LOADED       : ' WS-FP-READ-CNT.
077400     DISPLAY '  FEE PLAN ITEMS LOADED  : ' WS-FI-READ-CNT.
077500     DISPLAY '  ADMISSIONS PROCESSED   : ' WS-PROCESSED-CNT.
077600     DISPLAY '  SKIPPED NO STUDENT     : ' WS-SKIP-NO-STUDENT-CNT.
077700     DISPLAY '  SKIPPED NO ENROLLMENT  : ' WS-SKIP-NO-ENROL-CNT.
077800     DISPLAY '  SKIPPED NO FEE PLAN    : ' WS-SKIP-NO-PLAN-CNT.
077900     DISPLAY '  OVERRIDES WRITTEN      : ' WS-OVERRIDE-CNT.
078000     DISPLAY '  DUPLICATES SKIPPED     : ' WS-DUP-SKIPPED-CNT.
078100     DISPLAY '  FALLBACK PLAN ITEMS    : ' WS-FALLBACK-ITEM-CNT.
078200     DISPLAY '  BLANK PLAN ITEM IDS    : ' WS-BLANK-ITEM-CNT.
078300******************************************************************
078400 0950-CLOSE-FILES-RTN.
078500     CLOSE STUDENT-IN-FILE ENROLLMENT-IN-FILE FEE-PLAN-IN-FILE
078600           FEE-PLAN-ITEM-IN-FILE LEGACY-ADMISSION-FILE
078700           FEE-OVERRIDE-OUT-FILE.
078800     COPY ALKEYRTN.
078900     COPY ALFEERTN.
