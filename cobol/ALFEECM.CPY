021000******************************************************************
021100*    ALFEECM  -  FIXED FEE-COMPONENT REFERENCE TABLE              *
021200*                                                                 *
021300*    USED BY  -  FEEXFRM, FEEBAL, OVRDTRN                         *
021400*                                                                 *
021500*    FOUR COMPONENTS, SAME ORDER AS THE LEGACY RECEIPT COLUMNS    *
021600*    (REG, SEC, TUT, OTHER).  THE ID IS A FIXED 36-CHARACTER      *
021700*    TOKEN PER COMPONENT, STABLE ACROSS RUNS AND ACROSS THE       *
021800*    WHOLE SUITE SO EVERY PROGRAM DERIVES THE SAME FOREIGN KEY.   *
021900*       REQ CNV-021   R.PELLETIER  12/19/94                      *
022000******************************************************************
022100 01  WS-FEE-COMPONENT-TABLE.
022200     05  WS-FEE-COMP-ENTRY OCCURS 4 TIMES INDEXED BY WS-FC-IDX.
022300         10  WS-FC-LEGACY-FLD      PIC X(10).
022400         10  WS-FC-CODE            PIC X(10).
022500         10  WS-FC-LABEL           PIC X(20).
022600         10  WS-FC-ID              PIC X(36).
022700 01  WS-FC-SEARCH-SW               PIC X      VALUE 'N'.
022800     88  WS-FC-SEARCH-FOUND        VALUE 'Y'.
022900 01  WS-FC-SUB                     PIC S9(4)  COMP VALUE ZERO.
022950 01  WS-FC-LOOKUP-FLD              PIC X(10)  VALUE SPACES.
023000******************************************************************
023100*    THE FOUR ROWS ARE BUILT ONCE, IN 0700-INIT-FEE-COMP-RTN      *
023200*    (SEE ALFEERTN), BECAUSE VALUE CLAUSES CANNOT POPULATE AN     *
023300*    OCCURS TABLE ON THIS COMPILER.                               *
023400******************************************************************
