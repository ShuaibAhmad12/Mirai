000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     GENRMKSQL.
000700 AUTHOR.         M. SANTOS.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   03/14/00.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    GENRMKSQL  -  RECEIPT REMARKS UPDATE SCRIPT GENERATOR        *
001400*                                                                 *
001500*    TAKES THE (ID, REMARKS) EXTRACT IDREMEX PRODUCED AND WRITES  *
001600*    A BATCHED SQL SCRIPT THAT PUSHES THE CLEANED-UP REMARKS BACK *
001700*    INTO THE CONVERTED FEE_RECEIPTS TABLE.  ROWS WITH A BLANK ID *
001800*    OR BLANK REMARKS ARE DROPPED (NOTHING TO UPDATE, AND A BLANK  *
001900*    REMARKS WOULD JUST WIPE OUT WHATEVER IS ALREADY THERE).      *
002000*    ROWS GO OUT 1000 AT A TIME IN A VALUES-LIST UPDATE SO THE     *
002100*    DBA'S DO NOT HAVE TO RUN ONE STATEMENT PER RECEIPT.           *
002200*                                                                 *
002300*    CHANGE LOG                                                   *
002400*    ----------                                                   *
002500*    03/14/00  MS   CNV-115  INITIAL VERSION.                    *
002600*    08/02/02  MS   CNV-128  QUOTE-DOUBLING ADDED FOR ID AS WELL  *
002700*                            AS REMARKS - A RECEIPT ID EXTRACT     *
002800*                            ONCE CAME THROUGH WITH STRAY QUOTES.  *
002900*    05/14/01  MS   CNV-109  EMPTY-BATCH CASE (NO ROWS TO UPDATE)  *
003000*                            NOW STILL WRITES A VALID BEGIN/COMMIT *
003100*                            SCRIPT SO THE JOB STREAM DOES NOT     *
003200*                            CHOKE ON A ZERO-BYTE SQL FILE.        *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ID-REMARKS-IN-FILE    ASSIGN TO IDREMOUT
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WS-IDREMOUT-STATUS.
004600     SELECT SQL-OUTPUT-FILE       ASSIGN TO RMKSQLOUT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-RMKSQLOUT-STATUS.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ID-REMARKS-IN-FILE RECORDING MODE IS V.
005300 01  ID-REMARKS-IN-LINE.
005400     05  ID-REMARKS-IN-LINE-TX      PIC X(140).
005500     05  FILLER                     PIC X(08) VALUE SPACES.
005600 FD  SQL-OUTPUT-FILE RECORDING MODE IS V.
005700 01  SQL-OUTPUT-LINE.
005800     05  SQL-OUTPUT-LINE-TX         PIC X(320).
005900     05  FILLER                     PIC X(08) VALUE SPACES.
006000******************************************************************
006100 WORKING-STORAGE SECTION.
006200 01  WS-FILE-STATUSES.
006300     05  WS-IDREMOUT-STATUS         PIC X(02) VALUE SPACES.
006400     05  WS-RMKSQLOUT-STATUS        PIC X(02) VALUE SPACES.
006500     05  FILLER                     PIC X(01) VALUE SPACE.
006600*
006700 01  WS-EOF-SWITCHES.
006800     05  WS-IDR-EOF-SW              PIC X(01) VALUE 'N'.
006900         88  WS-IDR-EOF             VALUE 'Y'.
007000     05  FILLER                     PIC X(01) VALUE SPACE.
007100*
007200******************************************************************
007300*    ONE INPUT ROW - ID-N IS A NUMERIC REDEFINE OF THE ID COLUMN, *
007400*    USED ONLY TO SCREEN OUT THE HEADER ROW AND ANY BLANK ID, THE *
007500*    SAME WAY EVERY OTHER EXTRACT IN THIS SUITE SCREENS ITS FIRST *
007600*    COLUMN.                                                       *
007700******************************************************************
007800 01  WS-ID-REMARKS-REC.
007900     05  WS-IDR-ID                 PIC X(08).
008000     05  WS-IDR-ID-N REDEFINES WS-IDR-ID
008100                                   PIC 9(08).
008200     05  WS-IDR-REMARKS            PIC X(120).
008300     05  FILLER                    PIC X(01) VALUE SPACE.
008400*
008500******************************************************************
008600*    QUOTE-DOUBLE SCRATCH AREA - SAME BYTE-SCAN-AND-REBUILD IDIOM  *
008700*    AS THE WHITESPACE COLLAPSE IN IDREMEX/FIXRCPT, BUT DOUBLING   *
008800*    EVERY SINGLE QUOTE INSTEAD OF COLLAPSING SPACES.              *
008900******************************************************************
009000 01  WS-ESCAPE-FIELDS.
009100     05  WS-ESC-RAW                 PIC X(120) VALUE SPACES.
009200     05  WS-ESC-OUT                 PIC X(250) VALUE SPACES.
009300     05  WS-ESC-CHAR                PIC X(01)  VALUE SPACE.
009400     05  WS-ESC-IN-POS              PIC S9(4) COMP VALUE ZERO.
009500     05  WS-ESC-IN-LEN              PIC S9(4) COMP VALUE ZERO.
009600     05  WS-ESC-OUT-POS             PIC S9(4) COMP VALUE ZERO.
009700     05  WS-QUOTE-CHAR              PIC X(01) VALUE ''''.
009800     05  FILLER                     PIC X(01) VALUE SPACE.
009900*
010000******************************************************************
010100*    BATCH BUFFER - HOLDS UP TO ONE CHUNK (1000 ROWS) OF ESCAPED   *
010200*    ID/REMARKS PAIRS WAITING TO GO OUT IN ONE VALUES LIST.  THE   *
010300*    -LEN FIELDS ARE THE ESCAPED TEXT'S TRUE LENGTH SO THE VALUES  *
010400*    LIST DOES NOT PICK UP THE TRAILING FILLER SPACES.             *
010500******************************************************************
010600 01  WS-BATCH-ROWS.
010700     05  WS-BATCH-ROW OCCURS 1000 TIMES.
010800         10  WS-BR-ID               PIC X(20).
010900         10  WS-BR-ID-LEN           PIC S9(4) COMP.
011000         10  WS-BR-REMARKS          PIC X(250).
011100         10  WS-BR-REMARKS-LEN      PIC S9(4) COMP.
011200         10  FILLER                 PIC X(01) VALUE SPACE.
011300 01  WS-BATCH-CONTROL.
011400     05  WS-BR-IDX                  PIC S9(4) COMP VALUE ZERO.
011500     05  WS-BATCH-COUNT             PIC S9(4) COMP VALUE ZERO.
011600     05  WS-BATCH-NUMBER            PIC S9(4) COMP VALUE ZERO.
011700     05  FILLER                     PIC X(01) VALUE SPACE.
011800*
011900******************************************************************
012000*    SMALL-NUMBER-TO-TEXT HELPER - LEFT-JUSTIFIES A 4-DIGIT       *
012100*    COUNTER SO IT CAN BE DROPPED INTO A COMMENT LINE WITHOUT      *
012200*    LEADING BLANKS.  ALPHA IS A REDEFINE OF THE EDITED FIELD SO   *
012300*    THE SCAN CAN REFERENCE-MODIFY IT ONE BYTE AT A TIME.          *
012400******************************************************************
012500 01  WS-NUMBER-FORMAT-FIELDS.
012600     05  WS-FMT-NUM                 PIC S9(4) COMP VALUE ZERO.
012700     05  WS-FMT-ED                  PIC Z(3)9.
012800     05  WS-FMT-ALPHA REDEFINES WS-FMT-ED
012900                                    PIC X(04).
013000     05  WS-FMT-START               PIC S9(4) COMP VALUE ZERO.
013100     05  WS-FMT-LEN                 PIC S9(4) COMP VALUE ZERO.
013200     05  WS-FMT-TX                  PIC X(04) VALUE SPACES.
013300     05  FILLER                     PIC X(01) VALUE SPACE.
013400*
013500 01  WS-BATCH-LABEL-FIELDS.
013600     05  WS-BATCH-NUM-TX            PIC X(04) VALUE SPACES.
013700     05  WS-BATCH-CNT-TX            PIC X(04) VALUE SPACES.
013800     05  WS-TRAILING-COMMA          PIC X(01) VALUE SPACE.
013900     05  FILLER                     PIC X(01) VALUE SPACE.
014000*
014100 01  WS-COUNTERS.
014200     05  WS-LINES-READ-CNT          PIC S9(7) COMP-3 VALUE ZERO.
014300     05  WS-ROWS-ACCEPTED-CNT       PIC S9(7) COMP-3 VALUE ZERO.
014400     05  WS-ROWS-SKIPPED-CNT        PIC S9(7) COMP-3 VALUE ZERO.
014500     05  WS-BATCHES-WRITTEN-CNT     PIC S9(7) COMP-3 VALUE ZERO.
014600     05  FILLER                     PIC X(01) VALUE SPACE.
014700*
014800 01  WS-RUN-STAMP.
014900     05  WS-RUN-DATE.
015000         10  WS-RUN-YY              PIC 9(02).
015100         10  WS-RUN-MM               PIC 9(02).
015200         10  WS-RUN-DD               PIC 9(02).
015300     05  WS-RUN-TIME                PIC 9(08).
015400     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
015500         10  WS-RUN-HH               PIC 9(02).
015600         10  WS-RUN-MN               PIC 9(02).
015700         10  WS-RUN-SS               PIC 9(02).
015800         10  WS-RUN-CC               PIC 9(02).
015900     05  WS-RUN-TIMESTAMP           PIC X(25) VALUE SPACES.
016000     05  FILLER                     PIC X(01) VALUE SPACE.
016100******************************************************************
016200 PROCEDURE DIVISION.
016300******************************************************************
016400 0000-MAIN-RTN.
016500     ACCEPT WS-RUN-DATE FROM DATE.
016600     ACCEPT WS-RUN-TIME FROM TIME.
016700     STRING '20' DELIMITED BY SIZE
016800            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
016900            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
017000            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
017100            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
017200            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
017300            WS-RUN-SS DELIMITED BY SIZE
017400            INTO WS-RUN-TIMESTAMP
017500     END-STRING.
017600     DISPLAY 'GENRMKSQL STARTED - REMARKS UPDATE SCRIPT AT '
017700             WS-RUN-TIMESTAMP.
017800     PERFORM 0100-OPEN-FILES-RTN.
017900     PERFORM 0300-LOAD-AND-EMIT-RTN THRU 0300-EXIT.
018000     PERFORM 0900-DISPLAY-COUNTS-RTN.
018100     PERFORM 0950-CLOSE-FILES-RTN.
018200     GOBACK.
018300******************************************************************
018400 0100-OPEN-FILES-RTN.
018500     OPEN INPUT  ID-REMARKS-IN-FILE
018600          OUTPUT SQL-OUTPUT-FILE.
018700     MOVE 'BEGIN;' TO SQL-OUTPUT-LINE-TX.
018800     WRITE SQL-OUTPUT-LINE.
018900******************************************************************
019000*    READS EVERY PAIR, BUFFERS ACCEPTED ONES, FLUSHES A BATCH AT   *
019100*    1000 ROWS OR AT END OF FILE, THEN WRITES THE NO-ROWS COMMENT  *
019200*    IF NOTHING WAS EVER ACCEPTED, AND CLOSES WITH COMMIT.         *
019300******************************************************************
019400 0300-LOAD-AND-EMIT-RTN.
019500     READ ID-REMARKS-IN-FILE AT END MOVE 'Y' TO WS-IDR-EOF-SW
019600         END-READ.
019700     PERFORM 0310-PROCESS-ONE-PAIR-RTN THRU 0310-EXIT
019800         UNTIL WS-IDR-EOF.
019900     IF WS-BATCH-COUNT > 0
020000         PERFORM 0500-EMIT-BATCH-RTN THRU 0500-EXIT
020100     END-IF.
020200     IF WS-ROWS-ACCEPTED-CNT = 0
020300         MOVE '-- No rows to update' TO SQL-OUTPUT-LINE-TX
020400         WRITE SQL-OUTPUT-LINE
020500     END-IF.
020600     MOVE 'COMMIT;' TO SQL-OUTPUT-LINE-TX.
020700     WRITE SQL-OUTPUT-LINE.
020800 0300-EXIT.
020900     EXIT.
021000******************************************************************
021100 0310-PROCESS-ONE-PAIR-RTN.
021200     ADD 1 TO WS-LINES-READ-CNT.
021300     IF ID-REMARKS-IN-LINE-TX NOT = SPACES
021400         MOVE SPACES TO WS-ID-REMARKS-REC
021500         UNSTRING ID-REMARKS-IN-LINE-TX DELIMITED BY ','
021600             INTO WS-IDR-ID WS-IDR-REMARKS
021700         END-UNSTRING
021800         IF WS-IDR-ID-N IS NUMERIC AND WS-IDR-ID-N NOT = ZERO
021900                 AND WS-IDR-REMARKS NOT = SPACES
022000             PERFORM 0400-BUFFER-ONE-ROW-RTN THRU 0400-EXIT
022100             ADD 1 TO WS-ROWS-ACCEPTED-CNT
022200             IF WS-BATCH-COUNT = 1000
022300                 PERFORM 0500-EMIT-BATCH-RTN THRU 0500-EXIT
022400             END-IF
022500         ELSE
022600             ADD 1 TO WS-ROWS-SKIPPED-CNT
022700         END-IF
022800     END-IF.
022900     READ ID-REMARKS-IN-FILE AT END MOVE 'Y' TO WS-IDR-EOF-SW
023000         END-READ.
023100 0310-EXIT.
023200     EXIT.
023300******************************************************************
023400*    ESCAPES ID AND REMARKS AND APPENDS BOTH, WITH THEIR TRUE      *
023500*    LENGTHS, TO THE NEXT FREE SLOT IN THE BATCH BUFFER.           *
023600******************************************************************
023700 0400-BUFFER-ONE-ROW-RTN.
023800     ADD 1 TO WS-BATCH-COUNT.
023900     MOVE WS-IDR-ID TO WS-ESC-RAW.
024000     MOVE 8 TO WS-ESC-IN-LEN.
024100     PERFORM 0410-ESCAPE-FIELD-RTN THRU 0410-EXIT.
024200     MOVE WS-ESC-OUT TO WS-BR-ID(WS-BATCH-COUNT).
024300     MOVE WS-ESC-OUT-POS TO WS-BR-ID-LEN(WS-BATCH-COUNT).
024400     MOVE WS-IDR-REMARKS TO WS-ESC-RAW.
024500     MOVE 120 TO WS-ESC-IN-LEN.
024600     PERFORM 0410-ESCAPE-FIELD-RTN THRU 0410-EXIT.
024700     MOVE WS-ESC-OUT TO WS-BR-REMARKS(WS-BATCH-COUNT).
024800     MOVE WS-ESC-OUT-POS TO WS-BR-REMARKS-LEN(WS-BATCH-COUNT).
024900 0400-EXIT.
025000     EXIT.
025100******************************************************************
025200 0410-ESCAPE-FIELD-RTN.
025300     MOVE SPACES TO WS-ESC-OUT.
025400     MOVE ZERO TO WS-ESC-OUT-POS.
025500     PERFORM 0412-ESCAPE-ONE-CHAR-RTN
025600         VARYING WS-ESC-IN-POS FROM 1 BY 1 UNTIL
025700             WS-ESC-IN-POS > WS-ESC-IN-LEN.
025800 0410-EXIT.
025900     EXIT.
026000******************************************************************
026100 0412-ESCAPE-ONE-CHAR-RTN.
026200     MOVE WS-ESC-RAW(WS-ESC-IN-POS:1) TO WS-ESC-CHAR.
026300     IF WS-ESC-CHAR = WS-QUOTE-CHAR
026400         ADD 1 TO WS-ESC-OUT-POS
026500         MOVE WS-QUOTE-CHAR TO WS-ESC-OUT(WS-ESC-OUT-POS:1)
026600         ADD 1 TO WS-ESC-OUT-POS
026700         MOVE WS-QUOTE-CHAR TO WS-ESC-OUT(WS-ESC-OUT-POS:1)
026800     ELSE
026900         ADD 1 TO WS-ESC-OUT-POS
027000         MOVE WS-ESC-CHAR TO WS-ESC-OUT(WS-ESC-OUT-POS:1)
027100     END-IF.
027200******************************************************************
027300*    WRITES ONE "-- Batch n (k rows)" COMMENT, THE WITH/VALUES/    *
027400*    UPDATE STATEMENT FOR EVERY BUFFERED ROW, AND A BLANK LINE,    *
027500*    THEN EMPTIES THE BUFFER FOR THE NEXT CHUNK.                   *
027600******************************************************************
027700 0500-EMIT-BATCH-RTN.
027800     ADD 1 TO WS-BATCH-NUMBER.
027900     ADD 1 TO WS-BATCHES-WRITTEN-CNT.
028000     MOVE WS-BATCH-NUMBER TO WS-FMT-NUM.
028100     PERFORM 0420-FORMAT-NUMBER-RTN THRU 0420-EXIT.
028200     MOVE WS-FMT-TX TO WS-BATCH-NUM-TX.
028300     MOVE WS-BATCH-COUNT TO WS-FMT-NUM.
028400     PERFORM 0420-FORMAT-NUMBER-RTN THRU 0420-EXIT.
028500     MOVE WS-FMT-TX TO WS-BATCH-CNT-TX.
028600     STRING '-- Batch ' DELIMITED BY SIZE
028700            WS-BATCH-NUM-TX DELIMITED BY SPACE
028800            ' ('                DELIMITED BY SIZE
028900            WS-BATCH-CNT-TX    DELIMITED BY SPACE
029000            ' rows)'            DELIMITED BY SIZE
029100         INTO SQL-OUTPUT-LINE-TX
029200     END-STRING.
029300     WRITE SQL-OUTPUT-LINE.
029400     MOVE 'WITH v(legacy_receipt_id, remarks) AS (' TO
029500         SQL-OUTPUT-LINE-TX.
029600     WRITE SQL-OUTPUT-LINE.
029700     MOVE '  VALUES' TO SQL-OUTPUT-LINE-TX.
029800     WRITE SQL-OUTPUT-LINE.
029900     PERFORM 0510-EMIT-ONE-VALUES-ROW-RTN
030000         VARYING WS-BR-IDX FROM 1 BY 1 UNTIL WS-BR-IDX > WS-BATCH-COUNT.
030100     MOVE ')' TO SQL-OUTPUT-LINE-TX.
030200     WRITE SQL-OUTPUT-LINE.
030300     MOVE 'UPDATE fee_receipts fr' TO SQL-OUTPUT-LINE-TX.
030400     WRITE SQL-OUTPUT-LINE.
030500     MOVE 'SET remarks = v.remarks' TO SQL-OUTPUT-LINE-TX.
030600     WRITE SQL-OUTPUT-LINE.
030700     MOVE 'FROM v' TO SQL-OUTPUT-LINE-TX.
030800     WRITE SQL-OUTPUT-LINE.
030900     MOVE 'WHERE fr.legacy_receipt_id = v.legacy_receipt_id;' TO
031000         SQL-OUTPUT-LINE-TX.
031100     WRITE SQL-OUTPUT-LINE.
031200     MOVE SPACES TO SQL-OUTPUT-LINE-TX.
031300     WRITE SQL-OUTPUT-LINE.
031400     MOVE ZERO TO WS-BATCH-COUNT.
031500 0500-EXIT.
031600     EXIT.
031700******************************************************************
031800 0510-EMIT-ONE-VALUES-ROW-RTN.
031900     IF WS-BR-IDX = WS-BATCH-COUNT
032000         MOVE SPACE TO WS-TRAILING-COMMA
032100     ELSE
032200         MOVE ',' TO WS-TRAILING-COMMA
032300     END-IF.
032400     STRING '    (''' DELIMITED BY SIZE
032500            WS-BR-ID(WS-BR-IDX)
032600                (1:WS-BR-ID-LEN(WS-BR-IDX)) DELIMITED BY SIZE
032700            '''::text, ''' DELIMITED BY SIZE
032800            WS-BR-REMARKS(WS-BR-IDX)
032900                (1:WS-BR-REMARKS-LEN(WS-BR-IDX)) DELIMITED BY SIZE
033000            '''::text)' DELIMITED BY SIZE
033100            WS-TRAILING-COMMA DELIMITED BY SIZE
033200         INTO SQL-OUTPUT-LINE-TX
033300     END-STRING.
033400     WRITE SQL-OUTPUT-LINE.
033500******************************************************************
033600 0420-FORMAT-NUMBER-RTN.
033700     MOVE WS-FMT-NUM TO WS-FMT-ED.
033800     MOVE SPACES TO WS-FMT-TX.
033900     MOVE 1 TO WS-FMT-START.
034000     PERFORM 0422-SCAN-DIGIT-START-RTN
034100         VARYING WS-FMT-START FROM 1 BY 1
034200         UNTIL WS-FMT-START > 4 OR
034300             WS-FMT-ALPHA(WS-FMT-START:1) NOT = SPACE.
034400     COMPUTE WS-FMT-LEN = 4 - WS-FMT-START + 1.
034500     MOVE WS-FMT-ALPHA(WS-FMT-START:WS-FMT-LEN)
034600         TO WS-FMT-TX(1:WS-FMT-LEN).
034700 0420-EXIT.
034800     EXIT.
034900******************************************************************
035000 0422-SCAN-DIGIT-START-RTN.
035100     CONTINUE.
035200******************************************************************
035300 0900-DISPLAY-COUNTS-RTN.
035400     DISPLAY 'GENRMKSQL COUNTS ----------------------------'.
035500     DISPLAY '  LINES READ            : ' WS-LINES-READ-CNT.
035600     DISPLAY '  ROWS ACCEPTED         : ' WS-ROWS-ACCEPTED-CNT.
035700     DISPLAY '  ROWS SKIPPED          : ' WS-ROWS-SKIPPED-CNT.
035800     DISPLAY '  BATCHES WRITTEN       : ' WS-BATCHES-WRITTEN-CNT.
035900******************************************************************
036000 0950-CLOSE-FILES-RTN.
036100     CLOSE ID-REMARKS-IN-FILE SQL-OUTPUT-FILE.
