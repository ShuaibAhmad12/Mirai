029400******************************************************************
029500*    ALWSEML  -  EMAIL EDIT WORKING STORAGE                       *
029600*                                                                 *
029700*    USED BY  -  AGENTTRN, STUDTRN                                *
029800*                                                                 *
029900*    CALLER MOVES THE RAW EMAIL LEFT-JUSTIFIED INTO WS-EML-RAW    *
030000*    AND PERFORMS 0760-VALIDATE-EMAIL-RTN (ALEMLRTN).  RESULT IS  *
030100*    WS-EML-VALID-SW, WS-EML-OUT (LOWER-CASED) AND WS-EML-ISSUES  *
030200*    (PIPE-SEPARATED ISSUE CODES, SPACES IF NONE).                *
030300*       REQ CNV-040   J.WHITFIELD   02/02/95                     *
030400******************************************************************
030500 01  WS-EMAIL-WORK-AREA.
030600     05  WS-EML-RAW              PIC X(60).
030700     05  WS-EML-OUT              PIC X(60).
030800     05  WS-EML-ISSUES           PIC X(40).
030900     05  WS-EML-AT-POS           PIC S9(4) COMP VALUE ZERO.
030950     05  WS-EML-LOCAL            PIC X(40).
030960     05  WS-EML-DOMAIN           PIC X(40).
031000     05  WS-EML-DOT-POS          PIC S9(4) COMP VALUE ZERO.
031100     05  WS-EML-SUB              PIC S9(4) COMP VALUE ZERO.
031200     05  WS-EML-LOCAL-LEN        PIC S9(4) COMP VALUE ZERO.
031300     05  WS-EML-DOMAIN-LEN       PIC S9(4) COMP VALUE ZERO.
031400     05  WS-EML-TLD-LEN          PIC S9(4) COMP VALUE ZERO.
031500     05  WS-EML-CHAR             PIC X.
031600     05  WS-EML-BAD-CHAR-SW      PIC X VALUE 'N'.
031700         88  WS-EML-BAD-CHAR     VALUE 'Y'.
031800     05  WS-EML-VALID-SW         PIC X VALUE 'N'.
031900         88  WS-EML-VALID        VALUE 'Y'.
032000     05  WS-EML-LOCAL-CHARSET    PIC X(41)
032100         VALUE 'abcdefghijklmnopqrstuvwxyz._%+-0123456789'.
032200     05  WS-EML-LOCAL-CS-LEN     PIC S9(4) COMP VALUE 41.
032300     05  WS-EML-DOMAIN-CHARSET   PIC X(38)
032400         VALUE 'abcdefghijklmnopqrstuvwxyz.-0123456789'.
032500     05  WS-EML-DOMAIN-CS-LEN    PIC S9(4) COMP VALUE 38.
032550     05  WS-EML-CS-SUB           PIC S9(4) COMP VALUE ZERO.
032560     05  WS-EML-CS-FOUND-SW      PIC X VALUE 'N'.
032570         88  WS-EML-CS-FOUND     VALUE 'Y'.
032600     05  FILLER                  PIC X(01) VALUE SPACE.
