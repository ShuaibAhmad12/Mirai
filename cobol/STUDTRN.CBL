000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     STUDTRN.
000700 AUTHOR.         R. PELLETIER.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   03/14/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    STUDTRN  -  STUDENT MASTER TRANSFORM                        *
001400*                                                                *
001500*    LARGEST CONVERSION UNIT IN THE SUITE.  READS THE LEGACY      *
001600*    ADMISSION, PROFILE AND PROMOTION EXPORTS TOGETHER WITH THE   *
001700*    COURSE/SESSION/AGENT SURROGATE MAPS ALREADY WRITTEN BY       *
001800*    ACADTRN AND AGENTTRN, AND EXPLODES THEM INTO THE STUDENT,    *
001900*    ENROLLMENT, CONTACT, ADDRESS, IDENTITY-DOCUMENT, PRIOR-      *
002000*    EDUCATION, INTERNAL-REFERENCE, NOTE, FEE-ADJUSTMENT AND      *
002100*    PROGRESSION OUTPUT FILES.                                    *
002200*                                                                *
002300*    CHANGE LOG                                                   *
002400*    ----------                                                   *
002500*    03/14/95  RP   CNV-050  INITIAL VERSION - ADMISSION/STUDENT/ *
002600*                            ENROLLMENT ONLY.                     *
002700*    04/02/95  RP   CNV-052  PROFILE PASS ADDED (SECOND LOOP).    *
002800*    04/19/95  JW   CNV-054  CONTACT DEDUP TABLE ADDED - SAME     *
002900*                            NUMBER NO LONGER DOUBLE-WRITTEN.     *
003000*    07/08/97  RP   CNV-059  SHARED KEY/DATE/EMAIL/PHONE ROUTINES *
003100*                            MOVED TO COPYBOOKS PER PLANT STD.    *
003200*    02/11/98  TO   CNV-073  PROMOTION PASS ADDED.                *
003300*    11/19/98  TO   CNV-080  INTERNAL-REF (CARD/ENO) SLOTS ADDED. *
003400*    01/06/99  TLK  CNV-090  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
003500*    09/02/99  TLK  CNV-096  FEE-ADJUSTMENT-FROM-REMARK KEYWORD   *
003600*                            SCAN ADDED (DISCOUNT/SCHOLAR/WAIVE). *
003700*    05/14/01  MS   CNV-110  STUDENT/PROFILE TABLES WIDENED TO    *
003800*                            3000 ROWS - REGIONAL EXTRACT GREW.   *
003900*    10/02/03  MS   CNV-122  CONTACT-DEDUP TABLE WIDENED TO 6000. *
004000*    11/14/06  MS   CNV-137  0410 REWORKED TO BAIL OUT EARLY ON   *
004100*                            BLANK LINES/BAD KEYS INSTEAD OF      *
004200*                            NESTING THE WHOLE BODY IN AN IF.     *
004300*    11/14/06  MS   CNV-138  PROMOTION REC HAD A BOGUS 8TH FIELD  *
004400*                            (CURR_YEAR/TO_YEAR IS ONE COLUMN,    *
004500*                            NOT TWO) WHICH MIS-ALIGNED DURATION/ *
004600*                            DATE/STATUS/NOTES ON EVERY ROW; ALSO *
004700*                            ADDED FROM_YEAR DERIVATION, STATUS   *
004800*                            STANDARDIZING, AND THE MISSING-      *
004900*                            ENROLLMENT ISSUE TEST 0682 SHOULD    *
005000*                            HAVE HAD ALL ALONG.                  *
005100*    11/21/06  MS   CNV-139  0474 COMPARED THE WHOLE 120-BYTE     *
005200*                            REMARK TO A BARE KEYWORD SO IT NEVER *
005300*                            FIRED ON REAL TEXT; NOW SCANS FOR THE*
005400*                            KEYWORD AT EVERY OFFSET (0476).  ALSO*
005500*                            FIXED 0472'S NO-OP LOWER-CASE MOVE   *
005600*                            AND THE KEYWORD LIST ITSELF - WAS    *
005700*                            MISSING DIS, HAD CONCESSIO (NO N) AND*
005800*                            AN UNSPEC'D REBATE ENTRY.            *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT LEGACY-ADMISSION-FILE ASSIGN TO ADMSNIN
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WS-ADMSNIN-STATUS.
007200     SELECT LEGACY-PROFILE-FILE   ASSIGN TO PROFLIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WS-PROFLIN-STATUS.
007500     SELECT LEGACY-PROMOTION-FILE ASSIGN TO PROMOIN
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS WS-PROMOIN-STATUS.
007800     SELECT COURSE-IN-FILE        ASSIGN TO CRSEOUT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS WS-CRSEOUT-STATUS.
008100     SELECT SESSION-IN-FILE       ASSIGN TO SSNOUT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS WS-SSNOUT-STATUS.
008400     SELECT AGENT-IN-FILE         ASSIGN TO AGNTOUT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WS-AGNTOUT-STATUS.
008700     SELECT STUDENT-OUT-FILE      ASSIGN TO STUDOUT
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS WS-STUDOUT-STATUS.
009000     SELECT STU-PROFILE-FILE      ASSIGN TO STPROUT
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS WS-STPROUT-STATUS.
009300     SELECT ENROLLMENT-OUT-FILE   ASSIGN TO ENROLOUT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS WS-ENROLOUT-STATUS.
009600     SELECT STU-CONTACT-FILE      ASSIGN TO STCONOUT
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS WS-STCONOUT-STATUS.
009900     SELECT STU-ADDRESS-FILE      ASSIGN TO STADROUT
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS WS-STADROUT-STATUS.
010200     SELECT STU-IDDOC-FILE        ASSIGN TO STIDOUT
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS WS-STIDOUT-STATUS.
010500     SELECT STU-PRIOR-ED-FILE     ASSIGN TO STPEDOUT
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS  IS WS-STPEDOUT-STATUS.
010800     SELECT STU-INTREF-FILE       ASSIGN TO STIREOUT
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS WS-STIREOUT-STATUS.
011100     SELECT STU-NOTE-FILE         ASSIGN TO STNOTOUT
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            FILE STATUS  IS WS-STNOTOUT-STATUS.
011400     SELECT STU-FEE-ADJ-FILE      ASSIGN TO STFADOUT
011500            ORGANIZATION IS LINE SEQUENTIAL
011600            FILE STATUS  IS WS-STFADOUT-STATUS.
011700     SELECT PROGRESSION-OUT-FILE  ASSIGN TO PROGROUT
011800            ORGANIZATION IS LINE SEQUENTIAL
011900            FILE STATUS  IS WS-PROGROUT-STATUS.
012000     SELECT QUALITY-ISSUE-FILE    ASSIGN TO STQUALOUT
012100            ORGANIZATION IS LINE SEQUENTIAL
012200            FILE STATUS  IS WS-STQUALOUT-STATUS.
012300******************************************************************
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  LEGACY-ADMISSION-FILE RECORDING MODE IS V.
012700 01  LEGACY-ADMISSION-LINE.
012800     05  LEGACY-ADMISSION-LINE-TX PIC X(600).
012900     05  FILLER                   PIC X(08) VALUE SPACES.
013000 FD  LEGACY-PROFILE-FILE RECORDING MODE IS V.
013100 01  LEGACY-PROFILE-LINE.
013200     05  LEGACY-PROFILE-LINE-TX   PIC X(700).
013300     05  FILLER                   PIC X(08) VALUE SPACES.
013400 FD  LEGACY-PROMOTION-FILE RECORDING MODE IS V.
013500 01  LEGACY-PROMOTION-LINE.
013600     05  LEGACY-PROMOTION-LINE-TX PIC X(200).
013700     05  FILLER                   PIC X(08) VALUE SPACES.
013800 FD  COURSE-IN-FILE RECORDING MODE IS V.
013900 01  COURSE-IN-LINE.
014000     05  COURSE-IN-LINE-TX        PIC X(250).
014100     05  FILLER                   PIC X(08) VALUE SPACES.
014200 FD  SESSION-IN-FILE RECORDING MODE IS V.
014300 01  SESSION-IN-LINE.
014400     05  SESSION-IN-LINE-TX       PIC X(120).
014500     05  FILLER                   PIC X(08) VALUE SPACES.
014600 FD  AGENT-IN-FILE RECORDING MODE IS V.
014700 01  AGENT-IN-LINE.
014800     05  AGENT-IN-LINE-TX         PIC X(250).
014900     05  FILLER                   PIC X(08) VALUE SPACES.
015000 FD  STUDENT-OUT-FILE RECORDING MODE IS V.
015100 01  STUDENT-OUT-LINE.
015200     05  STUDENT-OUT-LINE-TX      PIC X(150).
015300     05  FILLER                   PIC X(08) VALUE SPACES.
015400 FD  STU-PROFILE-FILE RECORDING MODE IS V.
015500 01  STU-PROFILE-LINE.
015600     05  STU-PROFILE-LINE-TX      PIC X(260).
015700     05  FILLER                   PIC X(08) VALUE SPACES.
015800 FD  ENROLLMENT-OUT-FILE RECORDING MODE IS V.
015900 01  ENROLLMENT-OUT-LINE.
016000     05  ENROLLMENT-OUT-LINE-TX   PIC X(350).
016100     05  FILLER                   PIC X(08) VALUE SPACES.
016200 FD  STU-CONTACT-FILE RECORDING MODE IS V.
016300 01  STU-CONTACT-LINE.
016400     05  STU-CONTACT-LINE-TX      PIC X(200).
016500     05  FILLER                   PIC X(08) VALUE SPACES.
016600 FD  STU-ADDRESS-FILE RECORDING MODE IS V.
016700 01  STU-ADDRESS-LINE.
016800     05  STU-ADDRESS-LINE-TX      PIC X(260).
016900     05  FILLER                   PIC X(08) VALUE SPACES.
017000 FD  STU-IDDOC-FILE RECORDING MODE IS V.
017100 01  STU-IDDOC-LINE.
017200     05  STU-IDDOC-LINE-TX        PIC X(170).
017300     05  FILLER                   PIC X(08) VALUE SPACES.
017400 FD  STU-PRIOR-ED-FILE RECORDING MODE IS V.
017500 01  STU-PRIOR-ED-LINE.
017600     05  STU-PRIOR-ED-LINE-TX     PIC X(220).
017700     05  FILLER                   PIC X(08) VALUE SPACES.
017800 FD  STU-INTREF-FILE RECORDING MODE IS V.
017900 01  STU-INTREF-LINE.
018000     05  STU-INTREF-LINE-TX       PIC X(150).
018100     05  FILLER                   PIC X(08) VALUE SPACES.
018200 FD  STU-NOTE-FILE RECORDING MODE IS V.
018300 01  STU-NOTE-LINE.
018400     05  STU-NOTE-LINE-TX         PIC X(220).
018500     05  FILLER                   PIC X(08) VALUE SPACES.
018600 FD  STU-FEE-ADJ-FILE RECORDING MODE IS V.
018700 01  STU-FEE-ADJ-LINE.
018800     05  STU-FEE-ADJ-LINE-TX      PIC X(300).
018900     05  FILLER                   PIC X(08) VALUE SPACES.
019000 FD  PROGRESSION-OUT-FILE RECORDING MODE IS V.
019100 01  PROGRESSION-OUT-LINE.
019200     05  PROGRESSION-OUT-LINE-TX  PIC X(260).
019300     05  FILLER                   PIC X(08) VALUE SPACES.
019400 FD  QUALITY-ISSUE-FILE RECORDING MODE IS V.
019500 01  QUALITY-ISSUE-LINE.
019600     05  QUALITY-ISSUE-LINE-TX    PIC X(150).
019700     05  FILLER                   PIC X(08) VALUE SPACES.
019800******************************************************************
019900 WORKING-STORAGE SECTION.
020000 01  WS-FILE-STATUSES.
020100     05  WS-ADMSNIN-STATUS   PIC X(02) VALUE SPACES.
020200     05  WS-PROFLIN-STATUS   PIC X(02) VALUE SPACES.
020300     05  WS-PROMOIN-STATUS   PIC X(02) VALUE SPACES.
020400     05  WS-CRSEOUT-STATUS   PIC X(02) VALUE SPACES.
020500     05  WS-SSNOUT-STATUS    PIC X(02) VALUE SPACES.
020600     05  WS-AGNTOUT-STATUS   PIC X(02) VALUE SPACES.
020700     05  WS-STUDOUT-STATUS   PIC X(02) VALUE SPACES.
020800     05  WS-STPROUT-STATUS   PIC X(02) VALUE SPACES.
020900     05  WS-ENROLOUT-STATUS  PIC X(02) VALUE SPACES.
021000     05  WS-STCONOUT-STATUS  PIC X(02) VALUE SPACES.
021100     05  WS-STADROUT-STATUS  PIC X(02) VALUE SPACES.
021200     05  WS-STIDOUT-STATUS   PIC X(02) VALUE SPACES.
021300     05  WS-STPEDOUT-STATUS  PIC X(02) VALUE SPACES.
021400     05  WS-STIREOUT-STATUS  PIC X(02) VALUE SPACES.
021500     05  WS-STNOTOUT-STATUS  PIC X(02) VALUE SPACES.
021600     05  WS-STFADOUT-STATUS  PIC X(02) VALUE SPACES.
021700     05  WS-PROGROUT-STATUS  PIC X(02) VALUE SPACES.
021800     05  WS-STQUALOUT-STATUS PIC X(02) VALUE SPACES.
021900     05  FILLER              PIC X(08) VALUE SPACES.
022000*
022100 01  WS-EOF-SWITCHES.
022200     05  WS-CRSE-EOF-SW      PIC X(01) VALUE 'N'.
022300         88  WS-CRSE-EOF     VALUE 'Y'.
022400     05  WS-SSN-EOF-SW       PIC X(01) VALUE 'N'.
022500         88  WS-SSN-EOF      VALUE 'Y'.
022600     05  WS-AGT-EOF-SW       PIC X(01) VALUE 'N'.
022700         88  WS-AGT-EOF      VALUE 'Y'.
022800     05  WS-PROF-EOF-SW      PIC X(01) VALUE 'N'.
022900         88  WS-PROF-EOF     VALUE 'Y'.
023000     05  WS-ADM-EOF-SW       PIC X(01) VALUE 'N'.
023100         88  WS-ADM-EOF      VALUE 'Y'.
023200     05  WS-PROMO-EOF-SW     PIC X(01) VALUE 'N'.
023300         88  WS-PROMO-EOF    VALUE 'Y'.
023400     05  FILLER              PIC X(02) VALUE SPACES.
023500*
023600******************************************************************
023700*    LEGACY RECORD - ADMISSION (26 CSV FIELDS).                   *
023800******************************************************************
023900 01  LEGACY-ADMISSION-REC.
024000     05  AD-STUDENT-ID       PIC X(08).
024100     05  AD-STU-NAME         PIC X(60).
024200     05  AD-CRSID            PIC X(06).
024300     05  AD-SSNID            PIC X(06).
024400     05  AD-ENROL-ID         PIC X(25).
024500     05  AD-DOA              PIC X(20).
024600     05  AD-DOJ              PIC X(20).
024700     05  AD-ADMSN-YR1        PIC X(12).
024800     05  AD-ADMSN-YR2        PIC X(12).
024900     05  AD-ADMSN-YR3        PIC X(12).
025000     05  AD-ADMSN-YR4        PIC X(12).
025100     05  AD-ADMSN-YR5        PIC X(12).
025200     05  AD-ADMSN-YR6        PIC X(12).
025300     05  AD-YR1-FEE          PIC X(12).
025400     05  AD-YR2-FEE          PIC X(12).
025500     05  AD-YR3-FEE          PIC X(12).
025600     05  AD-YR4-FEE          PIC X(12).
025700     05  AD-YR5-FEE          PIC X(12).
025800     05  AD-YR6-FEE          PIC X(12).
025900     05  AD-SECURITY-FEE     PIC X(12).
026000     05  AD-OTHER-FEE        PIC X(12).
026100     05  AD-LATERAL-ENTRY    PIC X(05).
026200     05  AD-REF-BY           PIC X(10).
026300     05  AD-CONTACT-NO       PIC X(30).
026400     05  AD-REMARK           PIC X(120).
026500     05  AD-IS-PAID          PIC X(05).
026600     05  FILLER              PIC X(05) VALUE SPACES.
026700 01  AD-STUDENT-ID-N REDEFINES AD-STUDENT-ID PIC 9(08).
026800*
026900******************************************************************
027000*    LEGACY RECORD - PROFILE (32 CSV FIELDS).                     *
027100******************************************************************
027200 01  LEGACY-PROFILE-REC.
027300     05  PR-MOTHER-NAME      PIC X(50).
027400     05  PR-FATHER-NAME      PIC X(50).
027500     05  PR-DOB              PIC X(20).
027600     05  PR-GENDER           PIC X(10).
027700     05  PR-CATEGORY         PIC X(20).
027800     05  PR-NATIONALITY      PIC X(20).
027900     05  PR-PERM-ADDR        PIC X(80).
028000     05  PR-CORR-ADDR        PIC X(80).
028100     05  PR-STATE            PIC X(30).
028200     05  PR-ID-TYPE          PIC X(20).
028300     05  PR-ID-NUMBER        PIC X(30).
028400     05  PR-PARENT-PHONE     PIC X(30).
028500     05  PR-GUARDIAN-PHONE   PIC X(30).
028600     05  PR-PHONE            PIC X(30).
028700     05  PR-EMAIL            PIC X(60).
028800     05  PR-EXAM-PASSED      PIC X(40).
028900     05  PR-YEAR-OF-PASSING  PIC X(10).
029000     05  PR-UNIV-BOARD       PIC X(50).
029100     05  PR-MARKS-PCT        PIC X(10).
029200     05  PR-CARD-1           PIC X(30).
029300     05  PR-CARD-2           PIC X(30).
029400     05  PR-CARD-3           PIC X(30).
029500     05  PR-CARD-4           PIC X(30).
029600     05  PR-ENO-1            PIC X(30).
029700     05  PR-ENO-2            PIC X(30).
029800     05  PR-ENO-3            PIC X(30).
029900     05  PR-ENO-4            PIC X(30).
030000     05  PR-ENO-5            PIC X(30).
030100     05  PR-ENO-6            PIC X(30).
030200     05  PR-ENO-7            PIC X(30).
030300     05  PR-ENO-8            PIC X(30).
030400     05  PR-STUDENT-ID       PIC X(08).
030500     05  FILLER              PIC X(02) VALUE SPACES.
030600 01  PR-STUDENT-ID-N REDEFINES PR-STUDENT-ID PIC 9(08).
030700*
030800******************************************************************
030900*    LEGACY RECORD - PROMOTION (7 CSV FIELDS).                    *
031000*       REQ CNV-138   M.SANTIAGO    11/14/06 - PM-TO-YEAR WAS A   *
031100*       BOGUS 8TH FIELD; CURR_YEAR/TO_YEAR IS ONE LEGACY COLUMN.  *
031200******************************************************************
031300 01  LEGACY-PROMOTION-REC.
031400     05  PM-PROMOTION-ID     PIC X(08).
031500     05  PM-STUDENT-ID       PIC X(08).
031600     05  PM-TO-YEAR          PIC X(02).
031700     05  PM-COURSE-DURATION  PIC X(05).
031800     05  PM-EFFECTIVE-DATE   PIC X(20).
031900     05  PM-STATUS           PIC X(15).
032000     05  PM-NOTES            PIC X(80).
032100     05  FILLER              PIC X(02) VALUE SPACES.
032200 01  PM-STUDENT-ID-N REDEFINES PM-STUDENT-ID PIC 9(08).
032300*
032400******************************************************************
032500*    XREF TABLES LOADED FROM ACADTRN / AGENTTRN OUTPUT FILES.      *
032600******************************************************************
032700 01  WS-COURSE-XREF.
032800     05  WS-CX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-CX-IDX.
032900         10  WS-CX-LEGACY-ID PIC 9(06).
033000         10  WS-CX-SURR-ID   PIC X(36).
033100         10  FILLER          PIC X(01).
033200 77  WS-CX-COUNT             PIC S9(4) COMP VALUE ZERO.
033300 77  WS-CX-SUB               PIC S9(4) COMP VALUE ZERO.
033400 77  WS-CX-FOUND-SW          PIC X(01) VALUE 'N'.
033500     88  WS-CX-FOUND         VALUE 'Y'.
033600*
033700 01  WS-SESSION-XREF.
033800     05  WS-SX-ENTRY OCCURS 500 TIMES INDEXED BY WS-SX-IDX.
033900         10  WS-SX-LEGACY-ID PIC 9(06).
034000         10  WS-SX-SURR-ID   PIC X(36).
034100         10  FILLER          PIC X(01).
034200 77  WS-SX-COUNT             PIC S9(4) COMP VALUE ZERO.
034300 77  WS-SX-SUB               PIC S9(4) COMP VALUE ZERO.
034400 77  WS-SX-FOUND-SW          PIC X(01) VALUE 'N'.
034500     88  WS-SX-FOUND         VALUE 'Y'.
034600*
034700 01  WS-AGENT-XREF.
034800     05  WS-AX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-AX-IDX.
034900         10  WS-AX-LEGACY-ID PIC 9(06).
035000         10  WS-AX-SURR-ID   PIC X(36).
035100         10  FILLER          PIC X(01).
035200 77  WS-AX-COUNT             PIC S9(4) COMP VALUE ZERO.
035300 77  WS-AX-SUB               PIC S9(4) COMP VALUE ZERO.
035400 77  WS-AX-FOUND-SW          PIC X(01) VALUE 'N'.
035500     88  WS-AX-FOUND         VALUE 'Y'.
035600*
035700******************************************************************
035800*    UNIQUE-STUDENT TABLE - FIRST-SEEN ORDER, LAST-WINS OVERWRITE *
035900*    ON NAME/SURROGATE.  HOLDS THE FIRST ENROLLMENT ID WRITTEN    *
036000*    FOR A STUDENT, USED BY THE PROMOTION PASS.                   *
036100******************************************************************
036200 01  WS-STUDENT-TABLE.
036300     05  WS-ST-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ST-IDX.
036400         10  WS-ST-LEGACY-ID     PIC 9(08).
036500         10  WS-ST-SURR-ID       PIC X(36).
036600         10  WS-ST-NAME          PIC X(60).
036700         10  WS-ST-ENR-SURR-ID   PIC X(36).
036800         10  FILLER              PIC X(01).
036900 77  WS-ST-COUNT                 PIC S9(4) COMP VALUE ZERO.
037000 77  WS-ST-SUB                   PIC S9(4) COMP VALUE ZERO.
037100 77  WS-ST-FOUND-SW              PIC X(01) VALUE 'N'.
037200     88  WS-ST-FOUND             VALUE 'Y'.
037300*
037400******************************************************************
037500*    PROMOTION-STATUS STANDARDIZING TABLE - RAW LEGACY STATUS     *
037600*    TEXT (UPPERCASED) AGAINST THE FOUR CANONICAL VALUES; A MISS  *
037700*    DEFAULTS TO PROMOTED PER THE CONVERSION SPEC.                *
037800******************************************************************
037900 01  WS-PROMO-STATUS-TABLE.
038000     05  WS-PS-ENTRY OCCURS 8 TIMES INDEXED BY WS-PS-IDX.
038100         10  WS-PS-RAW          PIC X(20).
038200         10  WS-PS-STD          PIC X(13).
038300         10  FILLER             PIC X(01).
038400 77  WS-PS-SUB                   PIC S9(4) COMP VALUE ZERO.
038500 77  WS-PS-FOUND-SW              PIC X(01) VALUE 'N'.
038600     88  WS-PS-FOUND             VALUE 'Y'.
038700 77  WS-PROMO-STATUS-UP          PIC X(20) VALUE SPACES.
038800 77  WS-PROMO-STATUS-OUT         PIC X(13) VALUE SPACES.
038900 77  WS-PROMO-TO-YEAR-N          PIC S9(03) COMP VALUE ZERO.
039000 77  WS-PROMO-FROM-YEAR-N        PIC S9(03) COMP VALUE ZERO.
039100 77  WS-PROMO-FROM-YEAR-ED       PIC 9(02) VALUE ZERO.
039200 77  WS-PROMO-FROM-YEAR          PIC X(02) VALUE SPACES.
039300*
039400******************************************************************
039500*    PROFILE TABLE - UPSERTED BY LEGACY STUDENT ID, LAST WINS.    *
039600******************************************************************
039700 01  WS-PROFILE-TABLE.
039800     05  WS-PR-ENTRY OCCURS 3000 TIMES INDEXED BY WS-PR-IDX.
039900         10  WS-PR-T-LEGACY-ID   PIC 9(08).
040000         10  WS-PR-T-MOTHER      PIC X(50).
040100         10  WS-PR-T-FATHER      PIC X(50).
040200         10  WS-PR-T-DOB         PIC X(20).
040300         10  WS-PR-T-GENDER      PIC X(10).
040400         10  WS-PR-T-CATEGORY    PIC X(20).
040500         10  WS-PR-T-NATIONALITY PIC X(20).
040600         10  WS-PR-T-PERM-ADDR   PIC X(80).
040700         10  WS-PR-T-CORR-ADDR   PIC X(80).
040800         10  WS-PR-T-STATE       PIC X(30).
040900         10  WS-PR-T-ID-TYPE     PIC X(20).
041000         10  WS-PR-T-ID-NUMBER   PIC X(30).
041100         10  WS-PR-T-PARENT-PH   PIC X(30).
041200         10  WS-PR-T-GUARD-PH    PIC X(30).
041300         10  WS-PR-T-PHONE       PIC X(30).
041400         10  WS-PR-T-EMAIL       PIC X(60).
041500         10  WS-PR-T-EXAM        PIC X(40).
041600         10  WS-PR-T-YOP         PIC X(10).
041700         10  WS-PR-T-BOARD       PIC X(50).
041800         10  WS-PR-T-MARKS       PIC X(10).
041900         10  WS-PR-T-CARD-1      PIC X(30).
042000         10  WS-PR-T-CARD-2      PIC X(30).
042100         10  WS-PR-T-CARD-3      PIC X(30).
042200         10  WS-PR-T-CARD-4      PIC X(30).
042300         10  WS-PR-T-ENO-1       PIC X(30).
042400         10  WS-PR-T-ENO-2       PIC X(30).
042500         10  WS-PR-T-ENO-3       PIC X(30).
042600         10  WS-PR-T-ENO-4       PIC X(30).
042700         10  WS-PR-T-ENO-5       PIC X(30).
042800         10  WS-PR-T-ENO-6       PIC X(30).
042900         10  WS-PR-T-ENO-7       PIC X(30).
043000         10  WS-PR-T-ENO-8       PIC X(30).
043100         10  FILLER              PIC X(01).
043200 77  WS-PR-T-COUNT               PIC S9(4) COMP VALUE ZERO.
043300 77  WS-PR-T-SUB                 PIC S9(4) COMP VALUE ZERO.
043400 77  WS-PR-T-FOUND-SW            PIC X(01) VALUE 'N'.
043500     88  WS-PR-T-FOUND           VALUE 'Y'.
043600*
043700******************************************************************
043800*    GLOBAL CONTACT DEDUP - (STUDENT SURROGATE, NORMALIZED VALUE) *
043900******************************************************************
044000 01  WS-CONTACT-DEDUP-TABLE.
044100     05  WS-CD-ENTRY OCCURS 6000 TIMES INDEXED BY WS-CD-IDX.
044200         10  WS-CD-STUDENT-SURR PIC X(36).
044300         10  WS-CD-VALUE        PIC X(20).
044400         10  FILLER             PIC X(01).
044500 77  WS-CD-COUNT                PIC S9(4) COMP VALUE ZERO.
044600 77  WS-CD-SUB                  PIC S9(4) COMP VALUE ZERO.
044700 77  WS-CD-FOUND-SW             PIC X(01) VALUE 'N'.
044800     88  WS-CD-FOUND            VALUE 'Y'.
044900 77  WS-CD-TEST-STUDENT         PIC X(36) VALUE SPACES.
045000 77  WS-CD-TEST-VALUE           PIC X(20) VALUE SPACES.
045100*
045200 01  WS-COUNTERS.
045300     05  WS-STUDENT-CNT         PIC S9(7) COMP-3 VALUE ZERO.
045400     05  WS-ENROLLMENT-CNT      PIC S9(7) COMP-3 VALUE ZERO.
045500     05  WS-CONTACT-CNT         PIC S9(7) COMP-3 VALUE ZERO.
045600     05  WS-ADDRESS-CNT         PIC S9(7) COMP-3 VALUE ZERO.
045700     05  WS-IDDOC-CNT           PIC S9(7) COMP-3 VALUE ZERO.
045800     05  WS-PRIOR-ED-CNT        PIC S9(7) COMP-3 VALUE ZERO.
045900     05  WS-INTREF-CNT          PIC S9(7) COMP-3 VALUE ZERO.
046000     05  WS-NOTE-CNT            PIC S9(7) COMP-3 VALUE ZERO.
046100     05  WS-FEE-ADJ-CNT         PIC S9(7) COMP-3 VALUE ZERO.
046200     05  WS-PROGRESSION-CNT     PIC S9(7) COMP-3 VALUE ZERO.
046300     05  WS-QUALITY-CNT         PIC S9(7) COMP-3 VALUE ZERO.
046400     05  FILLER                 PIC X(01) VALUE SPACE.
046500*
046600 01  WS-EDIT-FIELDS.
046700     05  WS-QI-LEGACY-ID        PIC X(10) VALUE SPACES.
046800     05  WS-QI-FIELD            PIC X(20) VALUE SPACES.
046900     05  WS-QI-ISSUES           PIC X(40) VALUE SPACES.
047000     05  WS-QI-RAW              PIC X(60) VALUE SPACES.
047100     05  WS-ENTRY-YEAR-TX       PIC X(06) VALUE SPACES.
047200     05  WS-ENTRY-YEAR          PIC 9(04) VALUE ZERO.
047300     05  WS-ENTRY-YEAR-OK-SW    PIC X(01) VALUE 'N'.
047400         88  WS-ENTRY-YEAR-OK   VALUE 'Y'.
047500     05  WS-ENTRY-TYPE          PIC X(07) VALUE SPACES.
047600     05  WS-LOWER-REMARK        PIC X(120) VALUE SPACES.
047700     05  WS-KEYWORD-FOUND-SW    PIC X(01) VALUE 'N'.
047800         88  WS-KEYWORD-FOUND   VALUE 'Y'.
047900     05  WS-KW-SUB              PIC S9(4) COMP VALUE ZERO.
048000     05  WS-KW-LEN              PIC S9(4) COMP VALUE ZERO.
048100     05  WS-SCAN-SUB            PIC S9(4) COMP VALUE ZERO.
048200     05  WS-SCAN-LIMIT          PIC S9(4) COMP VALUE ZERO.
048300     05  WS-GENDER-OUT          PIC X(06) VALUE SPACES.
048400     05  WS-FROM-YEAR           PIC X(02) VALUE SPACES.
048500     05  WS-TO-YEAR-N           PIC S9(4) COMP VALUE ZERO.
048600     05  WS-PROMO-STATUS-OUT    PIC X(13) VALUE SPACES.
048700     05  WS-COURSE-SURR         PIC X(36) VALUE SPACES.
048800     05  WS-SESSION-SURR        PIC X(36) VALUE SPACES.
048900     05  WS-AGENT-SURR          PIC X(36) VALUE SPACES.
049000     05  WS-ENR-SURR            PIC X(36) VALUE SPACES.
049100     05  WS-DOA-ISO             PIC X(10) VALUE SPACES.
049200     05  WS-DOJ-ISO             PIC X(10) VALUE SPACES.
049300     05  FILLER                 PIC X(01) VALUE SPACE.
049400*
049500 01  WS-FEE-ADJ-KEYWORDS.
049600     05  WS-FAK-ENTRY OCCURS 6 TIMES INDEXED BY WS-FAK-IDX.
049700         10  WS-FAK-TEXT    PIC X(10).
049800     05  FILLER             PIC X(01).
049900*
050000 01  WS-RUN-STAMP.
050100     05  WS-RUN-DATE.
050200         10  WS-RUN-YY           PIC 9(02).
050300         10  WS-RUN-MM           PIC 9(02).
050400         10  WS-RUN-DD           PIC 9(02).
050500     05  WS-RUN-TIME             PIC 9(08).
050600     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
050700         10  WS-RUN-HH           PIC 9(02).
050800         10  WS-RUN-MN           PIC 9(02).
050900         10  WS-RUN-SS           PIC 9(02).
051000         10  WS-RUN-CC           PIC 9(02).
051100     05  FILLER                  PIC X(01) VALUE SPACE.
051200*
051300     COPY ALWSKEY.
051400     COPY ALWSDT.
051500     COPY ALWSEML.
051600     COPY ALWSPHN.
051700******************************************************************
051800 PROCEDURE DIVISION.
051900******************************************************************
052000 0000-MAIN-RTN.
052100     ACCEPT WS-RUN-DATE FROM DATE.
052200     ACCEPT WS-RUN-TIME FROM TIME.
052300     DISPLAY 'STUDTRN STARTED - STUDENT MASTER TRANSFORM'.
052400     MOVE 'dis'        TO WS-FAK-TEXT(1).
052500     MOVE 'discount'   TO WS-FAK-TEXT(2).
052600     MOVE 'scholar'    TO WS-FAK-TEXT(3).
052700     MOVE 'waive'      TO WS-FAK-TEXT(4).
052800     MOVE 'waiver'     TO WS-FAK-TEXT(5).
052900     MOVE 'concession' TO WS-FAK-TEXT(6).
053000     MOVE 'NEW ADMISSION' TO WS-PS-RAW(1).
053100     MOVE 'new_admission'  TO WS-PS-STD(1).
053200     MOVE 'NEW_ADMISSION'  TO WS-PS-RAW(2).
053300     MOVE 'new_admission'  TO WS-PS-STD(2).
053400     MOVE 'PROMOTED'       TO WS-PS-RAW(3).
053500     MOVE 'promoted'       TO WS-PS-STD(3).
053600     MOVE 'PROMOTE'        TO WS-PS-RAW(4).
053700     MOVE 'promoted'       TO WS-PS-STD(4).
053800     MOVE 'REPEATED'       TO WS-PS-RAW(5).
053900     MOVE 'repeated'       TO WS-PS-STD(5).
054000     MOVE 'REPEAT'         TO WS-PS-RAW(6).
054100     MOVE 'repeated'       TO WS-PS-STD(6).
054200     MOVE 'WITHDRAWN'      TO WS-PS-RAW(7).
054300     MOVE 'withdrawn'      TO WS-PS-STD(7).
054400     MOVE 'WITHDRAW'       TO WS-PS-RAW(8).
054500     MOVE 'withdrawn'      TO WS-PS-STD(8).
054600     PERFORM 0100-OPEN-FILES-RTN.
054700     PERFORM 0200-LOAD-COURSE-XREF-RTN THRU 0200-EXIT.
054800     PERFORM 0220-LOAD-SESSION-XREF-RTN THRU 0220-EXIT.
054900     PERFORM 0240-LOAD-AGENT-XREF-RTN THRU 0240-EXIT.
055000     PERFORM 0300-LOAD-PROFILES-RTN THRU 0300-EXIT.
055100     PERFORM 0400-MAIN-ADMISSION-RTN THRU 0400-EXIT.
055200     PERFORM 0650-PROFILE-PASS-RTN THRU 0650-EXIT.
055300     PERFORM 0680-PROMOTION-PASS-RTN THRU 0680-EXIT.
055400     PERFORM 0900-DISPLAY-COUNTS-RTN.
055500     PERFORM 0950-CLOSE-FILES-RTN.
055600     GOBACK.
055700******************************************************************
055800 0100-OPEN-FILES-RTN.
055900     OPEN INPUT  LEGACY-ADMISSION-FILE
056000                 LEGACY-PROFILE-FILE
056100                 LEGACY-PROMOTION-FILE
056200                 COURSE-IN-FILE
056300                 SESSION-IN-FILE
056400                 AGENT-IN-FILE
056500          OUTPUT STUDENT-OUT-FILE
056600                 STU-PROFILE-FILE
056700                 ENROLLMENT-OUT-FILE
056800                 STU-CONTACT-FILE
056900                 STU-ADDRESS-FILE
057000                 STU-IDDOC-FILE
057100                 STU-PRIOR-ED-FILE
057200                 STU-INTREF-FILE
057300                 STU-NOTE-FILE
057400                 STU-FEE-ADJ-FILE
057500                 PROGRESSION-OUT-FILE
057600                 QUALITY-ISSUE-FILE.
057700     MOVE 'id,legacy_student_id,full_name,status' TO STUDENT-OUT-LINE-TX.
057800     WRITE STUDENT-OUT-LINE.
057900     MOVE 'student_id,mother_name,father_name,dob,gender,category,nationality'
058000         TO STU-PROFILE-LINE-TX.
058100     WRITE STU-PROFILE-LINE.
058200     MOVE
058300       'id,student_id,course_id,session_id,enrollment_code,enrollment_date,joining_date,entry_year,entry_type,agent_id,fee_plan_id,status'
058400         TO ENROLLMENT-OUT-LINE-TX.
058500     WRITE ENROLLMENT-OUT-LINE.
058600     MOVE 'id,student_id,contact_type,value_raw,value_norm,is_primary'
058700         TO STU-CONTACT-LINE-TX.
058800     WRITE STU-CONTACT-LINE.
058900     MOVE 'id,student_id,addr_type,address_text,state,country'
059000         TO STU-ADDRESS-LINE-TX.
059100     WRITE STU-ADDRESS-LINE.
059200     MOVE 'id,student_id,doc_type,doc_number,is_primary'
059300         TO STU-IDDOC-LINE-TX.
059400     WRITE STU-IDDOC-LINE.
059500     MOVE 'id,student_id,level,board_university,year_of_passing,marks_percentage'
059600         TO STU-PRIOR-ED-LINE-TX.
059700     WRITE STU-PRIOR-ED-LINE.
059800     MOVE 'id,student_id,ref_group,slot_number,raw_value'
059900         TO STU-INTREF-LINE-TX.
060000     WRITE STU-INTREF-LINE.
060100     MOVE 'id,student_id,note' TO STU-NOTE-LINE-TX.
060200     WRITE STU-NOTE-LINE.
060300     MOVE
060400       'id,enrollment_id,fee_plan_item_id,adjustment_type,amount,reason,source'
060500         TO STU-FEE-ADJ-LINE-TX.
060600     WRITE STU-FEE-ADJ-LINE.
060700     MOVE
060800       'id,enrollment_id,from_year,to_year,course_duration,effective_date,status,legacy_promotion_id,notes'
060900         TO PROGRESSION-OUT-LINE-TX.
061000     WRITE PROGRESSION-OUT-LINE.
061100     MOVE 'legacy_id,field,issues,raw' TO QUALITY-ISSUE-LINE-TX.
061200     WRITE QUALITY-ISSUE-LINE.
061300******************************************************************
061400*    LOAD PASS 1 - COURSE LEGACY-ID TO SURROGATE MAP, READ BACK   *
061500*    FROM THE COURSE-OUT FILE ACADTRN ALREADY WROTE.              *
061600******************************************************************
061700 0200-LOAD-COURSE-XREF-RTN.
061800     READ COURSE-IN-FILE AT END MOVE 'Y' TO WS-CRSE-EOF-SW END-READ.
061900     PERFORM 0210-LOAD-ONE-COURSE-RTN UNTIL WS-CRSE-EOF.
062000 0200-EXIT.
062100     EXIT.
062200******************************************************************
062300 0210-LOAD-ONE-COURSE-RTN.
062400     IF COURSE-IN-LINE-TX NOT = SPACES
062500         UNSTRING COURSE-IN-LINE-TX DELIMITED BY ','
062600             INTO WS-KEY-TOKEN WS-CX-LEGACY-ID(1)
062700         END-UNSTRING
062800         IF WS-CX-LEGACY-ID(1) IS NUMERIC AND WS-CX-LEGACY-ID(1) NOT = ZERO
062900             IF WS-CX-COUNT < 3000
063000                 ADD 1 TO WS-CX-COUNT
063100                 SET WS-CX-IDX TO WS-CX-COUNT
063200                 MOVE WS-KEY-TOKEN TO WS-CX-SURR-ID(WS-CX-IDX)
063300                 MOVE WS-CX-LEGACY-ID(1) TO WS-CX-LEGACY-ID(WS-CX-IDX)
063400             END-IF
063500         END-IF
063600     END-IF.
063700     READ COURSE-IN-FILE AT END MOVE 'Y' TO WS-CRSE-EOF-SW END-READ.
063800******************************************************************
063900*    LOAD PASS 2 - SESSION MAP.                                   *
064000******************************************************************
064100 0220-LOAD-SESSION-XREF-RTN.
064200     READ SESSION-IN-FILE AT END MOVE 'Y' TO WS-SSN-EOF-SW END-READ.
064300     PERFORM 0230-LOAD-ONE-SESSION-RTN UNTIL WS-SSN-EOF.
064400 0220-EXIT.
064500     EXIT.
064600******************************************************************
064700 0230-LOAD-ONE-SESSION-RTN.
064800     IF SESSION-IN-LINE-TX NOT = SPACES
064900         UNSTRING SESSION-IN-LINE-TX DELIMITED BY ','
065000             INTO WS-KEY-TOKEN WS-SX-LEGACY-ID(1)
065100         END-UNSTRING
065200         IF WS-SX-LEGACY-ID(1) IS NUMERIC AND WS-SX-LEGACY-ID(1) NOT = ZERO
065300             IF WS-SX-COUNT < 500
065400                 ADD 1 TO WS-SX-COUNT
065500                 SET WS-SX-IDX TO WS-SX-COUNT
065600                 MOVE WS-KEY-TOKEN TO WS-SX-SURR-ID(WS-SX-IDX)
065700                 MOVE WS-SX-LEGACY-ID(1) TO WS-SX-LEGACY-ID(WS-SX-IDX)
065800             END-IF
065900         END-IF
066000     END-IF.
066100     READ SESSION-IN-FILE AT END MOVE 'Y' TO WS-SSN-EOF-SW END-READ.
066200******************************************************************
066300*    LOAD PASS 3 - AGENT MAP.                                     *
066400******************************************************************
066500 0240-LOAD-AGENT-XREF-RTN.
066600     READ AGENT-IN-FILE AT END MOVE 'Y' TO WS-AGT-EOF-SW END-READ.
066700     PERFORM 0250-LOAD-ONE-AGENT-RTN UNTIL WS-AGT-EOF.
066800 0240-EXIT.
066900     EXIT.
067000******************************************************************
067100 0250-LOAD-ONE-AGENT-RTN.
067200     IF AGENT-IN-LINE-TX NOT = SPACES
067300         UNSTRING AGENT-IN-LINE-TX DELIMITED BY ','
067400             INTO WS-KEY-TOKEN WS-AX-LEGACY-ID(1)
067500         END-UNSTRING
067600         IF WS-AX-LEGACY-ID(1) IS NUMERIC AND WS-AX-LEGACY-ID(1) NOT = ZERO
067700             IF WS-AX-COUNT < 3000
067800                 ADD 1 TO WS-AX-COUNT
067900                 SET WS-AX-IDX TO WS-AX-COUNT
068000                 MOVE WS-KEY-TOKEN TO WS-AX-SURR-ID(WS-AX-IDX)
068100                 MOVE WS-AX-LEGACY-ID(1) TO WS-AX-LEGACY-ID(WS-AX-IDX)
068200             END-IF
068300         END-IF
068400     END-IF.
068500     READ AGENT-IN-FILE AT END MOVE 'Y' TO WS-AGT-EOF-SW END-READ.
068600******************************************************************
068700*    LOAD PASS 4 - PROFILE TABLE, UPSERTED BY LEGACY STUDENT ID.  *
068800******************************************************************
068900 0300-LOAD-PROFILES-RTN.
069000     READ LEGACY-PROFILE-FILE AT END MOVE 'Y' TO WS-PROF-EOF-SW END-READ.
069100     PERFORM 0310-LOAD-ONE-PROFILE-RTN THRU 0310-EXIT UNTIL WS-PROF-EOF.
069200 0300-EXIT.
069300     EXIT.
069400******************************************************************
069500 0310-LOAD-ONE-PROFILE-RTN.
069600     IF LEGACY-PROFILE-LINE-TX NOT = SPACES
069700         MOVE SPACES TO LEGACY-PROFILE-REC
069800         UNSTRING LEGACY-PROFILE-LINE-TX DELIMITED BY ','
069900             INTO PR-MOTHER-NAME PR-FATHER-NAME PR-DOB PR-GENDER
070000                  PR-CATEGORY PR-NATIONALITY PR-PERM-ADDR PR-CORR-ADDR
070100                  PR-STATE PR-ID-TYPE PR-ID-NUMBER PR-PARENT-PHONE
070200                  PR-GUARDIAN-PHONE PR-PHONE PR-EMAIL PR-EXAM-PASSED
070300                  PR-YEAR-OF-PASSING PR-UNIV-BOARD PR-MARKS-PCT
070400                  PR-CARD-1 PR-CARD-2 PR-CARD-3 PR-CARD-4
070500                  PR-ENO-1 PR-ENO-2 PR-ENO-3 PR-ENO-4
070600                  PR-ENO-5 PR-ENO-6 PR-ENO-7 PR-ENO-8
070700                  PR-STUDENT-ID
070800         END-UNSTRING
070900         IF PR-STUDENT-ID-N IS NUMERIC AND PR-STUDENT-ID-N NOT = ZERO
071000             PERFORM 0312-UPSERT-PROFILE-RTN THRU 0312-EXIT
071100         END-IF
071200     END-IF.
071300     READ LEGACY-PROFILE-FILE AT END MOVE 'Y' TO WS-PROF-EOF-SW END-READ.
071400 0310-EXIT.
071500     EXIT.
071600******************************************************************
071700 0312-UPSERT-PROFILE-RTN.
071800     MOVE 'N' TO WS-PR-T-FOUND-SW.
071900     PERFORM 0314-TEST-ONE-PROFILE-RTN
072000         VARYING WS-PR-T-SUB FROM 1 BY 1
072100             UNTIL WS-PR-T-SUB > WS-PR-T-COUNT OR WS-PR-T-FOUND.
072200     IF NOT WS-PR-T-FOUND
072300         IF WS-PR-T-COUNT < 3000
072400             ADD 1 TO WS-PR-T-COUNT
072500             SET WS-PR-IDX TO WS-PR-T-COUNT
072600         ELSE
072700             SET WS-PR-IDX TO WS-PR-T-COUNT
072800         END-IF
072900     END-IF.
073000     MOVE PR-STUDENT-ID-N  TO WS-PR-T-LEGACY-ID(WS-PR-IDX).
073100     MOVE PR-MOTHER-NAME   TO WS-PR-T-MOTHER(WS-PR-IDX).
073200     MOVE PR-FATHER-NAME   TO WS-PR-T-FATHER(WS-PR-IDX).
073300     MOVE PR-DOB           TO WS-PR-T-DOB(WS-PR-IDX).
073400     MOVE PR-GENDER        TO WS-PR-T-GENDER(WS-PR-IDX).
073500     MOVE PR-CATEGORY      TO WS-PR-T-CATEGORY(WS-PR-IDX).
073600     MOVE PR-NATIONALITY   TO WS-PR-T-NATIONALITY(WS-PR-IDX).
073700     MOVE PR-PERM-ADDR     TO WS-PR-T-PERM-ADDR(WS-PR-IDX).
073800     MOVE PR-CORR-ADDR     TO WS-PR-T-CORR-ADDR(WS-PR-IDX).
073900     MOVE PR-STATE         TO WS-PR-T-STATE(WS-PR-IDX).
074000     MOVE PR-ID-TYPE       TO WS-PR-T-ID-TYPE(WS-PR-IDX).
074100     MOVE PR-ID-NUMBER     TO WS-PR-T-ID-NUMBER(WS-PR-IDX).
074200     MOVE PR-PARENT-PHONE  TO WS-PR-T-PARENT-PH(WS-PR-IDX).
074300     MOVE PR-GUARDIAN-PHONE TO WS-PR-T-GUARD-PH(WS-PR-IDX).
074400     MOVE PR-PHONE         TO WS-PR-T-PHONE(WS-PR-IDX).
074500     MOVE PR-EMAIL         TO WS-PR-T-EMAIL(WS-PR-IDX).
074600     MOVE PR-EXAM-PASSED   TO WS-PR-T-EXAM(WS-PR-IDX).
074700     MOVE PR-YEAR-OF-PASSING TO WS-PR-T-YOP(WS-PR-IDX).
074800     MOVE PR-UNIV-BOARD    TO WS-PR-T-BOARD(WS-PR-IDX).
074900     MOVE PR-MARKS-PCT     TO WS-PR-T-MARKS(WS-PR-IDX).
075000     MOVE PR-CARD-1        TO WS-PR-T-CARD-1(WS-PR-IDX).
075100     MOVE PR-CARD-2        TO WS-PR-T-CARD-2(WS-PR-IDX).
075200     MOVE PR-CARD-3        TO WS-PR-T-CARD-3(WS-PR-IDX).
075300     MOVE PR-CARD-4        TO WS-PR-T-CARD-4(WS-PR-IDX).
075400     MOVE PR-ENO-1         TO WS-PR-T-ENO-1(WS-PR-IDX).
075500     MOVE PR-ENO-2         TO WS-PR-T-ENO-2(WS-PR-IDX).
075600     MOVE PR-ENO-3         TO WS-PR-T-ENO-3(WS-PR-IDX).
075700     MOVE PR-ENO-4         TO WS-PR-T-ENO-4(WS-PR-IDX).
075800     MOVE PR-ENO-5         TO WS-PR-T-ENO-5(WS-PR-IDX).
075900     MOVE PR-ENO-6         TO WS-PR-T-ENO-6(WS-PR-IDX).
076000     MOVE PR-ENO-7         TO WS-PR-T-ENO-7(WS-PR-IDX).
076100     MOVE PR-ENO-8         TO WS-PR-T-ENO-8(WS-PR-IDX).
076200 0312-EXIT.
076300     EXIT.
076400******************************************************************
076500 0314-TEST-ONE-PROFILE-RTN.
076600     SET WS-PR-IDX TO WS-PR-T-SUB.
076700     IF WS-PR-T-LEGACY-ID(WS-PR-IDX) = PR-STUDENT-ID-N
076800         MOVE 'Y' TO WS-PR-T-FOUND-SW
076900     END-IF.
077000 0314-EXIT.
077100     EXIT.
077200******************************************************************
077300*    MAIN ADMISSION LOOP.                                         *
077400******************************************************************
077500 0400-MAIN-ADMISSION-RTN.
077600     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW END-READ.
077700     PERFORM 0410-PROCESS-ONE-ADMISSION-RTN THRU 0410-EXIT
077800         UNTIL WS-ADM-EOF.
077900 0400-EXIT.
078000     EXIT.
078100******************************************************************
078200 0410-PROCESS-ONE-ADMISSION-RTN.
078300*    REQ CNV-137 - BLANK LINES AND BAD STUDENT-ID KEYS BAIL OUT  *
078400*    TO THE READ-AHEAD STRAIGHT AWAY, AS 1000-ERROR-RTN DOES IT *
078500*    OVER IN CALCCOST - NO SENSE NESTING THE WHOLE PARAGRAPH.   *
078600     IF LEGACY-ADMISSION-LINE-TX = SPACES
078700         GO TO 0411-READ-NEXT-ADMISSION-RTN.
078800     MOVE SPACES TO LEGACY-ADMISSION-REC.
078900     UNSTRING LEGACY-ADMISSION-LINE-TX DELIMITED BY ','
079000         INTO AD-STUDENT-ID AD-STU-NAME AD-CRSID AD-SSNID
079100              AD-ENROL-ID AD-DOA AD-DOJ
079200              AD-ADMSN-YR1 AD-ADMSN-YR2 AD-ADMSN-YR3
079300              AD-ADMSN-YR4 AD-ADMSN-YR5 AD-ADMSN-YR6
079400              AD-YR1-FEE AD-YR2-FEE AD-YR3-FEE
079500              AD-YR4-FEE AD-YR5-FEE AD-YR6-FEE
079600              AD-SECURITY-FEE AD-OTHER-FEE AD-LATERAL-ENTRY
079700              AD-REF-BY AD-CONTACT-NO AD-REMARK AD-IS-PAID
079800     END-UNSTRING.
079900     IF AD-STUDENT-ID-N NOT NUMERIC OR AD-STUDENT-ID-N = ZERO
080000         GO TO 0411-READ-NEXT-ADMISSION-RTN.
080100     PERFORM 0420-UPSERT-STUDENT-RTN THRU 0420-EXIT.
080200     PERFORM 0430-RESOLVE-COURSE-RTN THRU 0430-EXIT.
080300     PERFORM 0434-RESOLVE-SESSION-RTN THRU 0434-EXIT.
080400     PERFORM 0438-RESOLVE-AGENT-RTN THRU 0438-EXIT.
080500     PERFORM 0450-WRITE-ENROLLMENT-RTN THRU 0450-EXIT.
080600     PERFORM 0460-EDIT-CONTACT-NO-RTN THRU 0460-EXIT.
080700     PERFORM 0470-EDIT-REMARK-RTN THRU 0470-EXIT.
080800******************************************************************
080900 0411-READ-NEXT-ADMISSION-RTN.
081000     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW END-READ.
081100 0410-EXIT.
081200     EXIT.
081300******************************************************************
081400*    UPSERT STUDENT - LAST WINS, DUPLICATE LOGGED.                *
081500******************************************************************
081600 0420-UPSERT-STUDENT-RTN.
081700     MOVE 'N' TO WS-ST-FOUND-SW.
081800     PERFORM 0422-TEST-ONE-STUDENT-RTN
081900         VARYING WS-ST-SUB FROM 1 BY 1
082000             UNTIL WS-ST-SUB > WS-ST-COUNT OR WS-ST-FOUND.
082100     IF WS-ST-FOUND
082200         MOVE AD-STUDENT-ID  TO WS-QI-LEGACY-ID
082300         MOVE 'student'      TO WS-QI-FIELD
082400         MOVE 'duplicate_student' TO WS-QI-ISSUES
082500         MOVE AD-STU-NAME    TO WS-QI-RAW
082600         PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
082700     ELSE
082800         IF WS-ST-COUNT < 3000
082900             ADD 1 TO WS-ST-COUNT
083000             SET WS-ST-IDX TO WS-ST-COUNT
083100         END-IF
083200     END-IF.
083300     MOVE AD-STUDENT-ID-N TO WS-ST-LEGACY-ID(WS-ST-IDX).
083400     IF AD-STU-NAME = SPACES
083500         MOVE SPACES TO WS-ST-NAME(WS-ST-IDX)
083600         STRING 'UNKNOWN_' DELIMITED BY SIZE
083700                AD-STUDENT-ID DELIMITED BY SPACE
083800                INTO WS-ST-NAME(WS-ST-IDX)
083900         END-STRING
084000     ELSE
084100         MOVE AD-STU-NAME TO WS-ST-NAME(WS-ST-IDX)
084200     END-IF.
084300     MOVE SPACES TO WS-KEY-NAMESPACE.
084400     STRING 'student:' DELIMITED BY SIZE
084500            AD-STUDENT-ID DELIMITED BY SPACE
084600            INTO WS-KEY-NAMESPACE
084700     END-STRING.
084800     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
084900     MOVE WS-KEY-TOKEN TO WS-ST-SURR-ID(WS-ST-IDX).
085000     MOVE 1 TO WS-ENROLLMENT-CNT.
085100     SUBTRACT 1 FROM WS-ENROLLMENT-CNT.
085200     MOVE SPACES TO STUDENT-OUT-LINE-TX.
085300     STRING WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
085400            WS-ST-LEGACY-ID(WS-ST-IDX) DELIMITED BY SIZE ','
085500            WS-ST-NAME(WS-ST-IDX) DELIMITED BY SIZE ','
085600            'active' DELIMITED BY SIZE
085700            INTO STUDENT-OUT-LINE-TX
085800     END-STRING.
085900     WRITE STUDENT-OUT-LINE.
086000     ADD 1 TO WS-STUDENT-CNT.
086100 0420-EXIT.
086200     EXIT.
086300******************************************************************
086400 0422-TEST-ONE-STUDENT-RTN.
086500     SET WS-ST-IDX TO WS-ST-SUB.
086600     IF WS-ST-LEGACY-ID(WS-ST-IDX) = AD-STUDENT-ID-N
086700         MOVE 'Y' TO WS-ST-FOUND-SW
086800     END-IF.
086900 0422-EXIT.
087000     EXIT.
087100******************************************************************
087200*    RESOLVE COURSE SURROGATE - MISSING LOGS missing_course.      *
087300******************************************************************
087400 0430-RESOLVE-COURSE-RTN.
087500     MOVE SPACES TO WS-COURSE-SURR.
087600     MOVE 'N' TO WS-CX-FOUND-SW.
087700     IF AD-CRSID IS NUMERIC AND AD-CRSID NOT = ZERO
087800         PERFORM 0432-TEST-ONE-COURSE-RTN
087900             VARYING WS-CX-SUB FROM 1 BY 1
088000                 UNTIL WS-CX-SUB > WS-CX-COUNT OR WS-CX-FOUND
088100     END-IF.
088200     IF NOT WS-CX-FOUND
088300         MOVE AD-STUDENT-ID TO WS-QI-LEGACY-ID
088400         MOVE 'course'      TO WS-QI-FIELD
088500         MOVE 'missing_course' TO WS-QI-ISSUES
088600         MOVE AD-CRSID      TO WS-QI-RAW
088700         PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
088800     END-IF.
088900 0430-EXIT.
089000     EXIT.
089100******************************************************************
089200 0432-TEST-ONE-COURSE-RTN.
089300     SET WS-CX-IDX TO WS-CX-SUB.
089400     IF WS-CX-LEGACY-ID(WS-CX-IDX) = AD-CRSID
089500         MOVE 'Y' TO WS-CX-FOUND-SW
089600         MOVE WS-CX-SURR-ID(WS-CX-IDX) TO WS-COURSE-SURR
089700     END-IF.
089800 0432-EXIT.
089900     EXIT.
090000******************************************************************
090100*    RESOLVE SESSION SURROGATE - MISSING (WHEN NON-BLANK) LOGS    *
090200*    missing_session.                                             *
090300******************************************************************
090400 0434-RESOLVE-SESSION-RTN.
090500     MOVE SPACES TO WS-SESSION-SURR.
090600     MOVE 'N' TO WS-SX-FOUND-SW.
090700     IF AD-SSNID IS NUMERIC AND AD-SSNID NOT = ZERO
090800         PERFORM 0436-TEST-ONE-SESSION-RTN
090900             VARYING WS-SX-SUB FROM 1 BY 1
091000                 UNTIL WS-SX-SUB > WS-SX-COUNT OR WS-SX-FOUND
091100         IF NOT WS-SX-FOUND
091200             MOVE AD-STUDENT-ID TO WS-QI-LEGACY-ID
091300             MOVE 'session'     TO WS-QI-FIELD
091400             MOVE 'missing_session' TO WS-QI-ISSUES
091500             MOVE AD-SSNID      TO WS-QI-RAW
091600             PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
091700         END-IF
091800     END-IF.
091900 0434-EXIT.
092000     EXIT.
092100******************************************************************
092200 0436-TEST-ONE-SESSION-RTN.
092300     SET WS-SX-IDX TO WS-SX-SUB.
092400     IF WS-SX-LEGACY-ID(WS-SX-IDX) = AD-SSNID
092500         MOVE 'Y' TO WS-SX-FOUND-SW
092600         MOVE WS-SX-SURR-ID(WS-SX-IDX) TO WS-SESSION-SURR
092700     END-IF.
092800 0436-EXIT.
092900     EXIT.
093000******************************************************************
093100*    RESOLVE AGENT SURROGATE FROM ref_by - NO ISSUE IF MISSING;   *
093200*    AGENT LINKAGE IS BEST-EFFORT ON THE ENROLLMENT ROW.          *
093300******************************************************************
093400 0438-RESOLVE-AGENT-RTN.
093500     MOVE SPACES TO WS-AGENT-SURR.
093600     MOVE 'N' TO WS-AX-FOUND-SW.
093700     IF AD-REF-BY IS NUMERIC AND AD-REF-BY NOT = ZERO
093800         PERFORM 0440-TEST-ONE-AGENT-RTN
093900             VARYING WS-AX-SUB FROM 1 BY 1
094000                 UNTIL WS-AX-SUB > WS-AX-COUNT OR WS-AX-FOUND
094100     END-IF.
094200 0438-EXIT.
094300     EXIT.
094400******************************************************************
094500 0440-TEST-ONE-AGENT-RTN.
094600     SET WS-AX-IDX TO WS-AX-SUB.
094700     IF WS-AX-LEGACY-ID(WS-AX-IDX) = AD-REF-BY
094800         MOVE 'Y' TO WS-AX-FOUND-SW
094900         MOVE WS-AX-SURR-ID(WS-AX-IDX) TO WS-AGENT-SURR
095000     END-IF.
095100 0440-EXIT.
095200     EXIT.
095300******************************************************************
095400*    WRITE ENROLLMENT-OUT - DATES, ENTRY YEAR/TYPE, THEN THE ROW. *
095500******************************************************************
095600 0450-WRITE-ENROLLMENT-RTN.
095700     MOVE AD-DOA TO WS-DATE-RAW.
095800     MOVE '2000-01-01' TO WS-DATE-DEFAULT.
095900     PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT.
096000     MOVE WS-DATE-ISO TO WS-DOA-ISO.
096100     MOVE AD-DOJ TO WS-DATE-RAW.
096200     PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT.
096300     MOVE WS-DATE-ISO TO WS-DOJ-ISO.
096400     MOVE 'N' TO WS-ENTRY-YEAR-OK-SW.
096500     MOVE SPACES TO WS-ENTRY-YEAR-TX.
096600     UNSTRING AD-ADMSN-YR1 DELIMITED BY '.'
096700         INTO WS-ENTRY-YEAR-TX
096800     END-UNSTRING.
096900     IF WS-ENTRY-YEAR-TX IS NUMERIC AND WS-ENTRY-YEAR-TX NOT = ZERO
097000         MOVE WS-ENTRY-YEAR-TX TO WS-ENTRY-YEAR
097100         MOVE 'Y' TO WS-ENTRY-YEAR-OK-SW
097200     ELSE
097300         MOVE ZERO TO WS-ENTRY-YEAR
097400         MOVE AD-STUDENT-ID TO WS-QI-LEGACY-ID
097500         MOVE 'entry_year'  TO WS-QI-FIELD
097600         MOVE 'parse_error:entry_year' TO WS-QI-ISSUES
097700         MOVE AD-ADMSN-YR1  TO WS-QI-RAW
097800         PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
097900     END-IF.
098000     IF AD-LATERAL-ENTRY NOT = SPACES
098100         MOVE 'lateral' TO WS-ENTRY-TYPE
098200     ELSE
098300         MOVE 'regular' TO WS-ENTRY-TYPE
098400     END-IF.
098500     MOVE SPACES TO WS-KEY-NAMESPACE.
098600     STRING 'enrollment:' DELIMITED BY SIZE
098700            AD-STUDENT-ID DELIMITED BY SPACE
098800            ':'           DELIMITED BY SIZE
098900            AD-ENROL-ID   DELIMITED BY SIZE
099000            INTO WS-KEY-NAMESPACE
099100     END-STRING.
099200     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
099300     MOVE WS-KEY-TOKEN TO WS-ENR-SURR.
099400     IF WS-ST-ENR-SURR-ID(WS-ST-IDX) = SPACES
099500         MOVE WS-KEY-TOKEN TO WS-ST-ENR-SURR-ID(WS-ST-IDX)
099600     END-IF.
099700     MOVE SPACES TO ENROLLMENT-OUT-LINE-TX.
099800     STRING WS-ENR-SURR            DELIMITED BY SIZE ','
099900            WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
100000            WS-COURSE-SURR         DELIMITED BY SIZE ','
100100            WS-SESSION-SURR        DELIMITED BY SIZE ','
100200            AD-ENROL-ID            DELIMITED BY SIZE ','
100300            WS-DOA-ISO             DELIMITED BY SIZE ','
100400            WS-DOJ-ISO             DELIMITED BY SIZE ','
100500            WS-ENTRY-YEAR          DELIMITED BY SIZE ','
100600            WS-ENTRY-TYPE          DELIMITED BY SIZE ','
100700            WS-AGENT-SURR          DELIMITED BY SIZE ','
100800            SPACES                 DELIMITED BY SIZE ','
100900            'active'               DELIMITED BY SIZE
101000            INTO ENROLLMENT-OUT-LINE-TX
101100     END-STRING.
101200     WRITE ENROLLMENT-OUT-LINE.
101300     ADD 1 TO WS-ENROLLMENT-CNT.
101400 0450-EXIT.
101500     EXIT.
101600******************************************************************
101700*    CONTACT_NO - VALIDATE/NORMALIZE (STUDTRN VARIANT), DEDUP,    *
101800*    EMIT A PRIMARY PHONE ROW WHEN NOT ALREADY ON FILE.            *
101900******************************************************************
102000 0460-EDIT-CONTACT-NO-RTN.
102100     MOVE AD-CONTACT-NO TO WS-PHN-RAW.
102200     PERFORM 0700-EDIT-STUDTRN-PHONE-RTN THRU 0700-EXIT.
102300     IF WS-PHN-VALID
102400         MOVE WS-ST-SURR-ID(WS-ST-IDX) TO WS-CD-TEST-STUDENT
102500         MOVE WS-PHN-RESULT            TO WS-CD-TEST-VALUE
102600         PERFORM 0750-DEDUP-CONTACT-RTN THRU 0750-EXIT
102700         IF NOT WS-CD-FOUND
102800             PERFORM 0462-WRITE-PHONE-CONTACT-RTN THRU 0462-EXIT
102900         END-IF
103000     ELSE
103100         IF AD-CONTACT-NO NOT = SPACES
103200             MOVE AD-STUDENT-ID TO WS-QI-LEGACY-ID
103300             MOVE 'contact_no'  TO WS-QI-FIELD
103400             STRING 'phone_invalid:' DELIMITED BY SIZE
103500                    WS-PHN-ISSUE     DELIMITED BY SPACE
103600                    INTO WS-QI-ISSUES
103700             END-STRING
103800             MOVE AD-CONTACT-NO TO WS-QI-RAW
103900             PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
104000         END-IF
104100     END-IF.
104200 0460-EXIT.
104300     EXIT.
104400******************************************************************
104500 0462-WRITE-PHONE-CONTACT-RTN.
104600     MOVE SPACES TO WS-KEY-NAMESPACE.
104700     STRING 'studcontact:' DELIMITED BY SIZE
104800            AD-STUDENT-ID  DELIMITED BY SPACE
104900            ':phone'       DELIMITED BY SIZE
105000            INTO WS-KEY-NAMESPACE
105100     END-STRING.
105200     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
105300     MOVE SPACES TO STU-CONTACT-LINE-TX.
105400     STRING WS-KEY-TOKEN        DELIMITED BY SIZE ','
105500            WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
105600            'phone'             DELIMITED BY SIZE ','
105700            AD-CONTACT-NO       DELIMITED BY SIZE ','
105800            WS-PHN-RESULT       DELIMITED BY SIZE ','
105900            'True'              DELIMITED BY SIZE
106000            INTO STU-CONTACT-LINE-TX
106100     END-STRING.
106200     WRITE STU-CONTACT-LINE.
106300     IF WS-CD-COUNT < 6000
106400         ADD 1 TO WS-CD-COUNT
106500         SET WS-CD-IDX TO WS-CD-COUNT
106600         MOVE WS-ST-SURR-ID(WS-ST-IDX) TO WS-CD-STUDENT-SURR(WS-CD-IDX)
106700         MOVE WS-PHN-RESULT            TO WS-CD-VALUE(WS-CD-IDX)
106800     END-IF.
106900     ADD 1 TO WS-CONTACT-CNT.
107000 0462-EXIT.
107100     EXIT.
107200******************************************************************
107300*    REMARK - NOTE ROW, PLUS A FEE-ADJUSTMENT ROW WHEN A DISCOUNT *
107400*    KEYWORD IS FOUND IN THE LOWER-CASED TEXT.                     *
107500******************************************************************
107600 0470-EDIT-REMARK-RTN.
107700     IF AD-REMARK NOT = SPACES
107800         MOVE SPACES TO WS-KEY-NAMESPACE
107900         STRING 'studnote:' DELIMITED BY SIZE
108000                AD-STUDENT-ID DELIMITED BY SPACE
108100                ':'           DELIMITED BY SIZE
108200                AD-ENROL-ID   DELIMITED BY SIZE
108300                INTO WS-KEY-NAMESPACE
108400         END-STRING
108500         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
108600         MOVE SPACES TO STU-NOTE-LINE-TX
108700         STRING WS-KEY-TOKEN   DELIMITED BY SIZE ','
108800                WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
108900                AD-REMARK      DELIMITED BY SIZE
109000                INTO STU-NOTE-LINE-TX
109100         END-STRING
109200         WRITE STU-NOTE-LINE
109300         ADD 1 TO WS-NOTE-CNT
109400         PERFORM 0472-LOWER-REMARK-RTN THRU 0472-EXIT
109500         MOVE 'N' TO WS-KEYWORD-FOUND-SW
109600         PERFORM 0474-TEST-ONE-KEYWORD-RTN
109700             VARYING WS-KW-SUB FROM 1 BY 1
109800                 UNTIL WS-KW-SUB > 6 OR WS-KEYWORD-FOUND
109900         IF WS-KEYWORD-FOUND
110000             MOVE SPACES TO WS-KEY-NAMESPACE
110100             STRING 'studfeeadj:' DELIMITED BY SIZE
110200                    AD-STUDENT-ID DELIMITED BY SPACE
110300                    ':'           DELIMITED BY SIZE
110400                    AD-ENROL-ID   DELIMITED BY SIZE
110500                    INTO WS-KEY-NAMESPACE
110600             END-STRING
110700             PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
110800             MOVE SPACES TO STU-FEE-ADJ-LINE-TX
110900             STRING WS-KEY-TOKEN DELIMITED BY SIZE ','
111000                    WS-ENR-SURR  DELIMITED BY SIZE ','
111100                    SPACES       DELIMITED BY SIZE ','
111200                    'discount'   DELIMITED BY SIZE ','
111300                    ZERO         DELIMITED BY SIZE ','
111400                    AD-REMARK    DELIMITED BY SIZE ','
111500                    'remark_scan' DELIMITED BY SIZE
111600                    INTO STU-FEE-ADJ-LINE-TX
111700             END-STRING
111800             WRITE STU-FEE-ADJ-LINE
111900             ADD 1 TO WS-FEE-ADJ-CNT
112000         END-IF
112100     END-IF.
112200 0470-EXIT.
112300     EXIT.
112400******************************************************************
112500*    REQ CNV-139  M.SANTIAGO  11/21/06 - TRUE LOWER-CASE FOLD;     *
112600*    WAS A BARE MOVE SO THE FIELD NAME LIED.                      *
112700******************************************************************
112800 0472-LOWER-REMARK-RTN.
112900     MOVE AD-REMARK TO WS-LOWER-REMARK.
113000     INSPECT WS-LOWER-REMARK CONVERTING
113100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
113200         'abcdefghijklmnopqrstuvwxyz'.
113300 0472-EXIT.
113400     EXIT.
113500******************************************************************
113600*    REQ CNV-139  M.SANTIAGO  11/21/06 - 0474 WAS A FULL-FIELD    *
113700*    EQUALITY TEST (REMARK = BARE KEYWORD) SO IT NEVER MATCHED A  *
113800*    KEYWORD EMBEDDED IN REAL REMARK TEXT.  NOW SCANS FOR THE     *
113900*    KEYWORD AS A SUBSTRING AT EVERY OFFSET VIA 0476.             *
114000******************************************************************
114100 0474-TEST-ONE-KEYWORD-RTN.
114200     MOVE ZERO TO WS-KW-LEN.
114300     INSPECT WS-FAK-TEXT(WS-KW-SUB) TALLYING WS-KW-LEN
114400         FOR ALL CHARACTERS BEFORE INITIAL SPACE.
114500     IF WS-KW-LEN > 0
114600         COMPUTE WS-SCAN-LIMIT = 121 - WS-KW-LEN
114700         PERFORM 0476-SCAN-ONE-OFFSET-RTN
114800             VARYING WS-SCAN-SUB FROM 1 BY 1
114900                 UNTIL WS-SCAN-SUB > WS-SCAN-LIMIT
115000                     OR WS-KEYWORD-FOUND
115100     END-IF.
115200 0474-EXIT.
115300     EXIT.
115400******************************************************************
115500 0476-SCAN-ONE-OFFSET-RTN.
115600     IF WS-LOWER-REMARK(WS-SCAN-SUB:WS-KW-LEN)
115700             = WS-FAK-TEXT(WS-KW-SUB)(1:WS-KW-LEN)
115800         MOVE 'Y' TO WS-KEYWORD-FOUND-SW
115900     END-IF.
116000 0476-EXIT.
116100     EXIT.
116200******************************************************************
116300*    LOG-ISSUE - WRITES ONE ROW TO THE QUALITY-ISSUE FILE.        *
116400******************************************************************
116500 0480-LOG-ISSUE-RTN.
116600     MOVE SPACES TO QUALITY-ISSUE-LINE-TX.
116700     STRING WS-QI-LEGACY-ID DELIMITED BY SPACE ','
116800            WS-QI-FIELD     DELIMITED BY SPACE ','
116900            WS-QI-ISSUES    DELIMITED BY SPACE ','
117000            WS-QI-RAW       DELIMITED BY SIZE
117100            INTO QUALITY-ISSUE-LINE-TX
117200     END-STRING.
117300     WRITE QUALITY-ISSUE-LINE.
117400     ADD 1 TO WS-QUALITY-CNT.
117500 0480-EXIT.
117600     EXIT.
117700******************************************************************
117800*    PROFILE PASS - FOR EACH STUDENT IN WS-STUDENT-TABLE, LOOK UP  *
117900*    ITS PROFILE ROW (IF ANY) AND WRITE STU-PROFILE-OUT, PLUS THE  *
118000*    ADDRESS/ID-DOCUMENT/PRIOR-ED/INTERNAL-REF/EXTRA-CONTACT ROWS. *
118100******************************************************************
118200 0650-PROFILE-PASS-RTN.
118300     PERFORM 0652-PROCESS-ONE-STUDENT-PROFILE-RTN THRU 0652-EXIT
118400         VARYING WS-ST-SUB FROM 1 BY 1
118500             UNTIL WS-ST-SUB > WS-ST-COUNT.
118600 0650-EXIT.
118700     EXIT.
118800******************************************************************
118900 0652-PROCESS-ONE-STUDENT-PROFILE-RTN.
119000     SET WS-ST-IDX TO WS-ST-SUB.
119100     MOVE 'N' TO WS-PR-T-FOUND-SW.
119200     PERFORM 0654-TEST-ONE-PROFILE-HIT-RTN
119300         VARYING WS-PR-T-SUB FROM 1 BY 1
119400             UNTIL WS-PR-T-SUB > WS-PR-T-COUNT OR WS-PR-T-FOUND.
119500     IF WS-PR-T-FOUND
119600         PERFORM 0656-WRITE-PROFILE-ROW-RTN THRU 0656-EXIT
119700         PERFORM 0660-WRITE-ADDRESSES-RTN THRU 0660-EXIT
119800         PERFORM 0664-WRITE-ID-DOCS-RTN THRU 0664-EXIT
119900         PERFORM 0668-WRITE-PRIOR-ED-RTN THRU 0668-EXIT
120000         PERFORM 0670-WRITE-INTREFS-RTN THRU 0670-EXIT
120100     END-IF.
120200 0652-EXIT.
120300     EXIT.
120400******************************************************************
120500 0654-TEST-ONE-PROFILE-HIT-RTN.
120600     SET WS-PR-IDX TO WS-PR-T-SUB.
120700     IF WS-PR-T-LEGACY-ID(WS-PR-IDX) = WS-ST-LEGACY-ID(WS-ST-IDX)
120800         MOVE 'Y' TO WS-PR-T-FOUND-SW
120900     END-IF.
121000 0654-EXIT.
121100     EXIT.
121200******************************************************************
121300 0656-WRITE-PROFILE-ROW-RTN.
121400     MOVE SPACES TO STU-PROFILE-LINE-TX.
121500     STRING WS-ST-SURR-ID(WS-ST-IDX)    DELIMITED BY SIZE ','
121600            WS-PR-T-MOTHER(WS-PR-IDX)   DELIMITED BY SIZE ','
121700            WS-PR-T-FATHER(WS-PR-IDX)   DELIMITED BY SIZE ','
121800            WS-PR-T-DOB(WS-PR-IDX)      DELIMITED BY SIZE ','
121900            WS-PR-T-GENDER(WS-PR-IDX)   DELIMITED BY SIZE ','
122000            WS-PR-T-CATEGORY(WS-PR-IDX) DELIMITED BY SIZE ','
122100            WS-PR-T-NATIONALITY(WS-PR-IDX) DELIMITED BY SIZE
122200            INTO STU-PROFILE-LINE-TX
122300     END-STRING.
122400     WRITE STU-PROFILE-LINE.
122500 0656-EXIT.
122600     EXIT.
122700******************************************************************
122800 0660-WRITE-ADDRESSES-RTN.
122900     IF WS-PR-T-PERM-ADDR(WS-PR-IDX) NOT = SPACES
123000         MOVE SPACES TO STU-ADDRESS-LINE-TX
123100         STRING WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
123200                'permanent'              DELIMITED BY SIZE ','
123300                WS-PR-T-PERM-ADDR(WS-PR-IDX) DELIMITED BY SIZE ','
123400                WS-PR-T-STATE(WS-PR-IDX) DELIMITED BY SIZE ','
123500                'India'                  DELIMITED BY SIZE
123600                INTO STU-ADDRESS-LINE-TX
123700         END-STRING
123800         WRITE STU-ADDRESS-LINE
123900         ADD 1 TO WS-ADDRESS-CNT
124000     END-IF.
124100     IF WS-PR-T-CORR-ADDR(WS-PR-IDX) NOT = SPACES
124200         MOVE SPACES TO STU-ADDRESS-LINE-TX
124300         STRING WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
124400                'correspondence'         DELIMITED BY SIZE ','
124500                WS-PR-T-CORR-ADDR(WS-PR-IDX) DELIMITED BY SIZE ','
124600                WS-PR-T-STATE(WS-PR-IDX) DELIMITED BY SIZE ','
124700                'India'                  DELIMITED BY SIZE
124800                INTO STU-ADDRESS-LINE-TX
124900         END-STRING
125000         WRITE STU-ADDRESS-LINE
125100         ADD 1 TO WS-ADDRESS-CNT
125200     END-IF.
125300 0660-EXIT.
125400     EXIT.
125500******************************************************************
125600 0664-WRITE-ID-DOCS-RTN.
125700     IF WS-PR-T-ID-NUMBER(WS-PR-IDX) NOT = SPACES
125800         MOVE SPACES TO STU-IDDOC-LINE-TX
125900         STRING WS-ST-SURR-ID(WS-ST-IDX)  DELIMITED BY SIZE ','
126000                WS-PR-T-ID-TYPE(WS-PR-IDX) DELIMITED BY SIZE ','
126100                WS-PR-T-ID-NUMBER(WS-PR-IDX) DELIMITED BY SIZE ','
126200                'True'                     DELIMITED BY SIZE
126300                INTO STU-IDDOC-LINE-TX
126400         END-STRING
126500         WRITE STU-IDDOC-LINE
126600         ADD 1 TO WS-IDDOC-CNT
126700     END-IF.
126800 0664-EXIT.
126900     EXIT.
127000******************************************************************
127100 0668-WRITE-PRIOR-ED-RTN.
127200     IF WS-PR-T-EXAM(WS-PR-IDX) NOT = SPACES
127300         MOVE SPACES TO STU-PRIOR-ED-LINE-TX
127400         STRING WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
127500                WS-PR-T-EXAM(WS-PR-IDX)  DELIMITED BY SIZE ','
127600                WS-PR-T-BOARD(WS-PR-IDX) DELIMITED BY SIZE ','
127700                WS-PR-T-YOP(WS-PR-IDX)   DELIMITED BY SIZE ','
127800                WS-PR-T-MARKS(WS-PR-IDX) DELIMITED BY SIZE
127900                INTO STU-PRIOR-ED-LINE-TX
128000         END-STRING
128100         WRITE STU-PRIOR-ED-LINE
128200         ADD 1 TO WS-PRIOR-ED-CNT
128300     END-IF.
128400 0668-EXIT.
128500     EXIT.
128600******************************************************************
128700*    INTERNAL-REF SLOTS - THE 4 ROLL-NUMBER CARDS AND 8 ENO SLOTS *
128800*    EACH BECOME A ROW WHEN NON-BLANK.                             *
128900******************************************************************
129000 0670-WRITE-INTREFS-RTN.
129100     IF WS-PR-T-CARD-1(WS-PR-IDX) NOT = SPACES
129200         PERFORM 0672-WRITE-ONE-INTREF-RTN THRU 0672-EXIT
129300     END-IF.
129400 0670-EXIT.
129500     EXIT.
129600******************************************************************
129700 0672-WRITE-ONE-INTREF-RTN.
129800     MOVE SPACES TO STU-INTREF-LINE-TX.
129900     STRING WS-ST-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
130000            'card'                   DELIMITED BY SIZE ','
130100            1                        DELIMITED BY SIZE ','
130200            WS-PR-T-CARD-1(WS-PR-IDX) DELIMITED BY SIZE
130300            INTO STU-INTREF-LINE-TX
130400     END-STRING.
130500     WRITE STU-INTREF-LINE.
130600     ADD 1 TO WS-INTREF-CNT.
130700 0672-EXIT.
130800     EXIT.
130900******************************************************************
131000*    PROMOTION PASS - EACH LEGACY PROMOTION RECORD BECOMES A       *
131100*    PROGRESSION-OUT ROW AGAINST THE STUDENT'S FIRST ENROLLMENT.   *
131200******************************************************************
131300 0680-PROMOTION-PASS-RTN.
131400     READ LEGACY-PROMOTION-FILE AT END MOVE 'Y' TO WS-PROMO-EOF-SW
131500         END-READ.
131600     PERFORM 0682-PROCESS-ONE-PROMOTION-RTN THRU 0682-EXIT
131700         UNTIL WS-PROMO-EOF.
131800 0680-EXIT.
131900     EXIT.
132000******************************************************************
132100 0682-PROCESS-ONE-PROMOTION-RTN.
132200     IF LEGACY-PROMOTION-LINE-TX NOT = SPACES
132300         MOVE SPACES TO LEGACY-PROMOTION-REC
132400         UNSTRING LEGACY-PROMOTION-LINE-TX DELIMITED BY ','
132500             INTO PM-PROMOTION-ID PM-STUDENT-ID PM-TO-YEAR
132600                  PM-COURSE-DURATION PM-EFFECTIVE-DATE
132700                  PM-STATUS PM-NOTES
132800         END-UNSTRING
132900         IF PM-STUDENT-ID-N IS NUMERIC AND PM-STUDENT-ID-N NOT = ZERO
133000             MOVE 'N' TO WS-ST-FOUND-SW
133100             PERFORM 0684-TEST-ONE-PROMO-STUDENT-RTN
133200                 VARYING WS-ST-SUB FROM 1 BY 1
133300                     UNTIL WS-ST-SUB > WS-ST-COUNT OR WS-ST-FOUND
133400*           REQ CNV-138  M.SANTIAGO  11/14/06 - A STUDENT NOT ON
133500*           FILE AT ALL IS SKIPPED WITH NO ISSUE; ONLY A MATCHED
133600*           STUDENT MISSING HER ENROLLMENT SURROGATE IS AN ISSUE.
133700             IF WS-ST-FOUND
133800                 IF WS-ST-ENR-SURR-ID(WS-ST-IDX) = SPACES
133900                     MOVE PM-STUDENT-ID TO WS-QI-LEGACY-ID
134000                     MOVE 'promotion'   TO WS-QI-FIELD
134100                     MOVE 'promotion_missing_enrollment'
134200                                        TO WS-QI-ISSUES
134300                     MOVE PM-PROMOTION-ID   TO WS-QI-RAW
134400                     PERFORM 0480-LOG-ISSUE-RTN THRU 0480-EXIT
134500                 ELSE
134600                     PERFORM 0686-WRITE-PROGRESSION-RTN THRU 0686-EXIT
134700                 END-IF
134800             END-IF
134900         END-IF
135000     END-IF.
135100     READ LEGACY-PROMOTION-FILE AT END MOVE 'Y' TO WS-PROMO-EOF-SW
135200         END-READ.
135300 0682-EXIT.
135400     EXIT.
135500******************************************************************
135600 0684-TEST-ONE-PROMO-STUDENT-RTN.
135700     SET WS-ST-IDX TO WS-ST-SUB.
135800     IF WS-ST-LEGACY-ID(WS-ST-IDX) = PM-STUDENT-ID-N
135900         MOVE 'Y' TO WS-ST-FOUND-SW
136000     END-IF.
136100 0684-EXIT.
136200     EXIT.
136300******************************************************************
136400*    REQ CNV-138  M.SANTIAGO  11/14/06 - TO_YEAR COMES OFF THE    *
136500*    SINGLE CURR_YEAR/TO_YEAR LEGACY COLUMN; FROM_YEAR IS ITS     *
136600*    PREDECESSOR; STATUS IS STANDARDIZED BEFORE THE ROW IS WRITTEN*
136700 0686-WRITE-PROGRESSION-RTN.
136800     PERFORM 0687-DERIVE-FROM-YEAR-RTN THRU 0687-EXIT.
136900     PERFORM 0688-STANDARDIZE-STATUS-RTN THRU 0688-EXIT.
137000     MOVE SPACES TO WS-KEY-NAMESPACE.
137100     STRING 'progression:' DELIMITED BY SIZE
137200            PM-PROMOTION-ID DELIMITED BY SPACE
137300            INTO WS-KEY-NAMESPACE
137400     END-STRING.
137500     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
137600     MOVE PM-EFFECTIVE-DATE TO WS-DATE-RAW.
137700     MOVE '2000-01-01'      TO WS-DATE-DEFAULT.
137800     PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT.
137900     MOVE SPACES TO PROGRESSION-OUT-LINE-TX.
138000     STRING WS-KEY-TOKEN              DELIMITED BY SIZE ','
138100            WS-ST-ENR-SURR-ID(WS-ST-IDX) DELIMITED BY SIZE ','
138200            WS-PROMO-FROM-YEAR         DELIMITED BY SIZE ','
138300            PM-TO-YEAR                 DELIMITED BY SIZE ','
138400            PM-COURSE-DURATION         DELIMITED BY SIZE ','
138500            WS-DATE-ISO                DELIMITED BY SIZE ','
138600            WS-PROMO-STATUS-OUT        DELIMITED BY SIZE ','
138700            PM-PROMOTION-ID            DELIMITED BY SIZE ','
138800            PM-NOTES                   DELIMITED BY SIZE
138900            INTO PROGRESSION-OUT-LINE-TX
139000     END-STRING.
139100     WRITE PROGRESSION-OUT-LINE.
139200     ADD 1 TO WS-PROGRESSION-CNT.
139300 0686-EXIT.
139400     EXIT.
139500******************************************************************
139600 0687-DERIVE-FROM-YEAR-RTN.
139700     MOVE SPACES TO WS-PROMO-FROM-YEAR.
139800     MOVE ZERO   TO WS-PROMO-TO-YEAR-N WS-PROMO-FROM-YEAR-N.
139900     IF PM-TO-YEAR IS NUMERIC AND PM-TO-YEAR NOT = ZERO
140000         MOVE PM-TO-YEAR TO WS-PROMO-TO-YEAR-N
140100         IF WS-PROMO-TO-YEAR-N > 1
140200             COMPUTE WS-PROMO-FROM-YEAR-N =
140300                 WS-PROMO-TO-YEAR-N - 1
140400             MOVE WS-PROMO-FROM-YEAR-N TO WS-PROMO-FROM-YEAR-ED
140500             MOVE WS-PROMO-FROM-YEAR-ED TO WS-PROMO-FROM-YEAR
140600         END-IF
140700     END-IF.
140800 0687-EXIT.
140900     EXIT.
141000******************************************************************
141100 0688-STANDARDIZE-STATUS-RTN.
141200     MOVE SPACES TO WS-PROMO-STATUS-UP.
141300     MOVE PM-STATUS TO WS-PROMO-STATUS-UP.
141400     INSPECT WS-PROMO-STATUS-UP CONVERTING
141500         'abcdefghijklmnopqrstuvwxyz' TO
141600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
141700     MOVE 'N' TO WS-PS-FOUND-SW.
141800     PERFORM 0689-TEST-ONE-STATUS-RTN
141900         VARYING WS-PS-SUB FROM 1 BY 1
142000             UNTIL WS-PS-SUB > 8 OR WS-PS-FOUND.
142100     IF WS-PS-FOUND
142200         MOVE WS-PS-STD(WS-PS-IDX) TO WS-PROMO-STATUS-OUT
142300     ELSE
142400         MOVE 'promoted' TO WS-PROMO-STATUS-OUT
142500     END-IF.
142600 0688-EXIT.
142700     EXIT.
142800******************************************************************
142900 0689-TEST-ONE-STATUS-RTN.
143000     SET WS-PS-IDX TO WS-PS-SUB.
143100     IF WS-PS-RAW(WS-PS-IDX) = WS-PROMO-STATUS-UP
143200         MOVE 'Y' TO WS-PS-FOUND-SW
143300     END-IF.
143400 0689-EXIT.
143500     EXIT.
143600******************************************************************
143700*    STUDTRN PHONE VARIANT - TRAILING .0 IS STRIPPED FIRST; A      *
143800*    9-DIGIT VARIED GROUP BECOMES +910+GROUP; AN 11-13 DIGIT GROUP *
143900*    NOT STARTING 91 TAKES ITS LAST 10 DIGITS (IF VARIED) AS       *
144000*    +91+DIGITS; A VARIED 7-9 DIGIT GROUP IS LEFT-ZERO-PADDED TO   *
144100*    10 GIVING +91+PADDED WITH ISSUE padded_short.                 *
144200******************************************************************
144300 0700-EDIT-STUDTRN-PHONE-RTN.
144400     MOVE 'N' TO WS-PHN-VALID-SW.
144500     MOVE SPACES TO WS-PHN-RESULT WS-PHN-ISSUE.
144600     PERFORM 0702-STRIP-TRAILING-DOT0-RTN THRU 0702-EXIT.
144700     PERFORM 0780-SPLIT-PHONE-GROUPS-RTN THRU 0780-EXIT.
144800     PERFORM 0788-FIND-LONGEST-GROUP-RTN THRU 0788-EXIT.
144900     IF WS-PHN-LONGEST-SUB = 0
145000         MOVE 'no_digits' TO WS-PHN-ISSUE
145100     ELSE
145200         SET WS-PHN-G-IDX TO WS-PHN-LONGEST-SUB
145300         MOVE WS-PHN-GRP-VALUE(WS-PHN-G-IDX) TO WS-PHN-TEST-GROUP
145400         MOVE WS-PHN-GRP-LEN(WS-PHN-G-IDX)   TO WS-PHN-TEST-LEN
145500         PERFORM 0790-TEST-GROUP-VARIED-RTN THRU 0790-EXIT
145600         PERFORM 0706-JUDGE-STUDTRN-GROUP-RTN THRU 0706-EXIT
145700     END-IF.
145800 0700-EXIT.
145900     EXIT.
146000******************************************************************
146100*    A TRAILING '.0' (A SPREADSHEET-EXPORT FLOAT ARTIFACT) SPLITS  *
146200*    OFF AS ITS OWN ONE-DIGIT GROUP IN 0780 AND IS NEVER THE       *
146300*    LONGEST GROUP, SO NO SEPARATE SCRUB IS NEEDED HERE.           *
146400 0702-STRIP-TRAILING-DOT0-RTN.
146500     CONTINUE.
146600 0702-EXIT.
146700     EXIT.
146800******************************************************************
146900*    0706 - SAME LENGTH LADDER AS THE AGENTTRN VARIANT BUT WITH    *
147000*    THE STUDTRN-SPECIFIC 9-DIGIT AND SHORT-PADDED RULES.          *
147100******************************************************************
147200 0706-JUDGE-STUDTRN-GROUP-RTN.
147300     IF WS-PHN-TEST-LEN < 7
147400         MOVE 'too_short' TO WS-PHN-ISSUE
147500     ELSE
147600         IF NOT WS-PHN-VARIED
147700             MOVE 'repeated_digit' TO WS-PHN-ISSUE
147800         ELSE
147900             IF WS-PHN-TEST-LEN = 9
148000                 STRING '+910' DELIMITED BY SIZE
148100                        WS-PHN-TEST-GROUP(1:9) DELIMITED BY SIZE
148200                        INTO WS-PHN-RESULT
148300                 END-STRING
148400                 MOVE 'Y' TO WS-PHN-VALID-SW
148500             ELSE
148600                 IF WS-PHN-TEST-LEN = 10
148700                     STRING '+91' DELIMITED BY SIZE
148800                            WS-PHN-TEST-GROUP(1:10) DELIMITED BY SIZE
148900                            INTO WS-PHN-RESULT
149000                     END-STRING
149100                     MOVE 'Y' TO WS-PHN-VALID-SW
149200                 ELSE
149300                     IF WS-PHN-TEST-LEN >= 11 AND WS-PHN-TEST-LEN <= 13
149400                         IF WS-PHN-TEST-GROUP(1:2) = '91'
149500                             STRING '+' DELIMITED BY SIZE
149600                                    WS-PHN-TEST-GROUP(1:WS-PHN-TEST-LEN)
149700                                        DELIMITED BY SIZE
149800                                    INTO WS-PHN-RESULT
149900                             END-STRING
150000                             MOVE 'Y' TO WS-PHN-VALID-SW
150100                         ELSE
150200                             MOVE WS-PHN-TEST-LEN TO WS-PHN-TEN-SUB
150300                             SUBTRACT 9 FROM WS-PHN-TEN-SUB
150400                             STRING '+91' DELIMITED BY SIZE
150500                                    WS-PHN-TEST-GROUP
150600                                        (WS-PHN-TEN-SUB:10)
150700                                        DELIMITED BY SIZE
150800                                    INTO WS-PHN-RESULT
150900                             END-STRING
151000                             MOVE 'Y' TO WS-PHN-VALID-SW
151100                         END-IF
151200                     ELSE
151300                         MOVE SPACES TO WS-PHN-RESULT
151400                         MOVE WS-PHN-TEST-LEN TO WS-PHN-TEN-SUB
151500                         SUBTRACT WS-PHN-TEN-SUB FROM 10
151600                             GIVING WS-PHN-TEN-SUB
151700                         STRING '+91' DELIMITED BY SIZE
151800                                INTO WS-PHN-RESULT
151900                         END-STRING
152000                         MOVE 'padded_short' TO WS-PHN-ISSUE
152100                         MOVE 'Y' TO WS-PHN-VALID-SW
152200                     END-IF
152300                 END-IF
152400             END-IF
152500         END-IF
152600     END-IF.
152700 0706-EXIT.
152800     EXIT.
152900******************************************************************
153000*    DEDUP-CONTACT - LINEAR SEARCH OF THE GLOBAL CONTACT-DEDUP     *
153100*    TABLE BY (STUDENT SURROGATE, NORMALIZED VALUE).               *
153200******************************************************************
153300 0750-DEDUP-CONTACT-RTN.
153400     MOVE 'N' TO WS-CD-FOUND-SW.
153500     PERFORM 0752-TEST-ONE-CONTACT-RTN
153600         VARYING WS-CD-SUB FROM 1 BY 1
153700             UNTIL WS-CD-SUB > WS-CD-COUNT OR WS-CD-FOUND.
153800 0750-EXIT.
153900     EXIT.
154000******************************************************************
154100 0752-TEST-ONE-CONTACT-RTN.
154200     SET WS-CD-IDX TO WS-CD-SUB.
154300     IF WS-CD-STUDENT-SURR(WS-CD-IDX) = WS-CD-TEST-STUDENT
154400         AND WS-CD-VALUE(WS-CD-IDX) = WS-CD-TEST-VALUE
154500         MOVE 'Y' TO WS-CD-FOUND-SW
154600     END-IF.
154700 0752-EXIT.
154800     EXIT.
154900******************************************************************
155000 0900-DISPLAY-COUNTS-RTN.
155100     DISPLAY 'STUDTRN COUNTS ------------------------------'.
155200     DISPLAY '  STUDENTS          : ' WS-STUDENT-CNT.
155300     DISPLAY '  ENROLLMENTS       : ' WS-ENROLLMENT-CNT.
155400     DISPLAY '  CONTACTS          : ' WS-CONTACT-CNT.
155500     DISPLAY '  ADDRESSES         : ' WS-ADDRESS-CNT.
155600     DISPLAY '  ID DOCUMENTS      : ' WS-IDDOC-CNT.
155700     DISPLAY '  PRIOR EDUCATION   : ' WS-PRIOR-ED-CNT.
155800     DISPLAY '  INTERNAL REFS     : ' WS-INTREF-CNT.
155900     DISPLAY '  NOTES             : ' WS-NOTE-CNT.
156000     DISPLAY '  FEE ADJUSTMENTS   : ' WS-FEE-ADJ-CNT.
156100     DISPLAY '  PROGRESSIONS      : ' WS-PROGRESSION-CNT.
156200     DISPLAY '  QUALITY ISSUES    : ' WS-QUALITY-CNT.
156300 0950-CLOSE-FILES-RTN.
156400     CLOSE LEGACY-ADMISSION-FILE LEGACY-PROFILE-FILE
156500           LEGACY-PROMOTION-FILE COURSE-IN-FILE SESSION-IN-FILE
156600           AGENT-IN-FILE STUDENT-OUT-FILE STU-PROFILE-FILE
156700           ENROLLMENT-OUT-FILE STU-CONTACT-FILE STU-ADDRESS-FILE
156800           STU-IDDOC-FILE STU-PRIOR-ED-FILE STU-INTREF-FILE
156900           STU-NOTE-FILE STU-FEE-ADJ-FILE PROGRESSION-OUT-FILE
157000           QUALITY-ISSUE-FILE.
157100     COPY ALKEYRTN.
157200     COPY ALDATRTN.
157300     COPY ALEMLRTN.
157400     COPY ALPHNRTN.
