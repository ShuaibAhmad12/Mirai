000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FIXRCPT.
000700 AUTHOR.         T. L. KOWALSKI.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   02/14/96.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    FIXRCPT  -  LEGACY FEE-RECEIPT FILE REPAIR                   *
001400*                                                                 *
001500*    SOME LEGACY RECEIPT BATCHES ARRIVE WITH SHORT ROWS (TRAILING *
001600*    COLUMNS DROPPED) AND WITH EMBEDDED CARRIAGE RETURNS/LINE     *
001700*    FEEDS INSIDE THE REMARKS AND REFERENCE-NUMBER TEXT.  THIS    *
001800*    PROGRAM WRITES A BACKUP OF THE RAW FILE UNTOUCHED, THEN      *
001900*    WRITES A REPAIRED COPY - SHORT ROWS PADDED OUT, REMARKS AND  *
002000*    REFERENCE NUMBER CLEANED UP - WHICH BECOMES THE REPLACEMENT  *
002100*    FEE-RECEIPT EXTRACT FOR THE REST OF THE CONVERSION RUN.      *
002200*                                                                 *
002300*    CHANGE LOG                                                   *
002400*    ----------                                                   *
002500*    02/14/96  TLK  CNV-058  INITIAL VERSION.                    *
002600*    01/11/99  TLK  CNV-091  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
002700*    06/22/00  MS   CNV-101  REFERENCE-NUMBER FIELD NOW SANITIZED *
002800*                            AS WELL AS REMARKS - AGENTS STARTED   *
002900*                            PASTING MULTI-LINE BANK REFERENCE     *
003000*                            SLIPS INTO THAT COLUMN.               *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LEGACY-RECEIPT-FILE    ASSIGN TO FEERCPIN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WS-FEERCPIN-STATUS.
004400     SELECT RECEIPT-BACKUP-FILE    ASSIGN TO FEERCPBK
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-FEERCPBK-STATUS.
004700     SELECT RECEIPT-REPAIRED-FILE  ASSIGN TO FEERCPOUT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WS-FEERCPOUT-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LEGACY-RECEIPT-FILE RECORDING MODE IS V.
005400 01  LEGACY-RECEIPT-LINE.
005500     05  LEGACY-RECEIPT-LINE-TX     PIC X(500).
005600     05  FILLER                     PIC X(08) VALUE SPACES.
005700 FD  RECEIPT-BACKUP-FILE RECORDING MODE IS V.
005800 01  RECEIPT-BACKUP-LINE.
005900     05  RECEIPT-BACKUP-LINE-TX     PIC X(500).
006000     05  FILLER                     PIC X(08) VALUE SPACES.
006100 FD  RECEIPT-REPAIRED-FILE RECORDING MODE IS V.
006200 01  RECEIPT-REPAIRED-LINE.
006300     05  RECEIPT-REPAIRED-LINE-TX   PIC X(460).
006400     05  FILLER                     PIC X(08) VALUE SPACES.
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006700 01  WS-FILE-STATUSES.
006800     05  WS-FEERCPIN-STATUS         PIC X(02) VALUE SPACES.
006900     05  WS-FEERCPBK-STATUS         PIC X(02) VALUE SPACES.
007000     05  WS-FEERCPOUT-STATUS        PIC X(02) VALUE SPACES.
007100     05  FILLER                     PIC X(01) VALUE SPACE.
007200*
007300 01  WS-EOF-SWITCHES.
007400     05  WS-RCP-EOF-SW              PIC X(01) VALUE 'N'.
007500         88  WS-RCP-EOF             VALUE 'Y'.
007600     05  FILLER                     PIC X(01) VALUE SPACE.
007700*
007800******************************************************************
007900*    LEGACY FEE-RECEIPT RECORD - SAME LAYOUT AND FIELD NAMES      *
008000*    FEEXFRM AND IDREMEX USE AGAINST THE SAME FEERCPIN FILE,      *
008100*    SINCE THIS IS A THIRD INDEPENDENT PASS OVER THAT FILE.       *
008200*    UNFILLED TRAILING COLUMNS STAY AS THE SPACES MOVED IN BELOW  *
008300*    - THAT IS HOW A SHORT ROW ENDS UP PADDED WITH BLANK FIELDS.  *
008400******************************************************************
008500 01  LEGACY-FEE-RECEIPT-REC.
008600     05  FR-ID                      PIC X(08).
008700     05  FR-ID-N REDEFINES FR-ID    PIC 9(08).
008800     05  FR-RECEIPT-NO              PIC X(12).
008900     05  FR-RECEIPT-NO-N REDEFINES FR-RECEIPT-NO
009000                                    PIC 9(12).
009100     05  FR-STUDENT-ID              PIC X(08).
009200     05  FR-STU-NAME                PIC X(60).
009300     05  FR-ENROL-ID                PIC X(25).
009400     05  FR-FEE-DATE                PIC X(20).
009500     05  FR-REG-FEE                 PIC X(12).
009600     05  FR-SEC-FEE                 PIC X(12).
009700     05  FR-TUT-FEE                 PIC X(12).
009800     05  FR-OTHER-FEE               PIC X(12).
009900     05  FR-PRE-BAL                 PIC X(12).
010000     05  FR-REBATE                  PIC X(12).
010100     05  FR-PAYMENT-METHOD          PIC X(20).
010200     05  FR-REFERENCE-NUMBER        PIC X(40).
010300     05  FR-REMARKS                 PIC X(120).
010400     05  FR-IS-CANCELLED            PIC X(05).
010500     05  FR-CREATED-AT              PIC X(25).
010600     05  FILLER                     PIC X(05) VALUE SPACES.
010700*
010800******************************************************************
010900*    SANITIZE WORK AREA - SHARED BY THE REMARKS PASS AND THE      *
011000*    REFERENCE-NUMBER PASS (CALLED ONCE FOR EACH FIELD, RESULT    *
011100*    COPIED OUT BEFORE THE NEXT CALL REUSES IT).  SAME BYTE-SCAN   *
011200*    IDIOM AS IDREMEX AND ALKEYRTN - NO INTRINSIC FUNCTIONS.       *
011300******************************************************************
011400 01  WS-SANITIZE-FIELDS.
011500     05  WS-SR-RAW                  PIC X(120) VALUE SPACES.
011600     05  WS-SR-OUT                  PIC X(120) VALUE SPACES.
011700     05  WS-SR-CHAR                 PIC X(01)  VALUE SPACE.
011800     05  WS-SR-IN-POS               PIC S9(4) COMP VALUE ZERO.
011900     05  WS-SR-OUT-POS              PIC S9(4) COMP VALUE ZERO.
012000     05  WS-SR-LAST-SPACE-SW        PIC X(01) VALUE 'Y'.
012100         88  WS-SR-LAST-WAS-SPACE   VALUE 'Y'.
012200     05  FILLER                     PIC X(01) VALUE SPACE.
012300*
012400 01  WS-CLEAN-HOLD-FIELDS.
012500     05  WS-CLEAN-REMARKS           PIC X(120) VALUE SPACES.
012600     05  WS-CLEAN-REFERENCE         PIC X(40)  VALUE SPACES.
012700     05  FILLER                     PIC X(01)  VALUE SPACE.
012800*
012900 01  WS-COUNTERS.
013000     05  WS-LINES-READ-CNT          PIC S9(7) COMP-3 VALUE ZERO.
013100     05  WS-ROWS-REPAIRED-CNT       PIC S9(7) COMP-3 VALUE ZERO.
013200     05  WS-HEADER-LINES-CNT        PIC S9(7) COMP-3 VALUE ZERO.
013300     05  FILLER                     PIC X(01) VALUE SPACE.
013400*
013500 01  WS-RUN-STAMP.
013600     05  WS-RUN-DATE.
013700         10  WS-RUN-YY              PIC 9(02).
013800         10  WS-RUN-MM              PIC 9(02).
013900         10  WS-RUN-DD              PIC 9(02).
014000     05  WS-RUN-TIME                PIC 9(08).
014100     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
014200         10  WS-RUN-HH              PIC 9(02).
014300         10  WS-RUN-MN              PIC 9(02).
014400         10  WS-RUN-SS              PIC 9(02).
014500         10  WS-RUN-CC              PIC 9(02).
014600     05  WS-RUN-TIMESTAMP           PIC X(25) VALUE SPACES.
014700     05  FILLER                     PIC X(01) VALUE SPACE.
014800******************************************************************
014900 PROCEDURE DIVISION.
015000******************************************************************
015100 0000-MAIN-RTN.
015200     ACCEPT WS-RUN-DATE FROM DATE.
015300     ACCEPT WS-RUN-TIME FROM TIME.
015400     STRING '20' DELIMITED BY SIZE
015500            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
015600            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
015700            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
015800            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
015900            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
016000            WS-RUN-SS DELIMITED BY SIZE
016100            INTO WS-RUN-TIMESTAMP
016200     END-STRING.
016300     DISPLAY 'FIXRCPT STARTED - RECEIPT FILE REPAIR AT '
016400             WS-RUN-TIMESTAMP.
016500     PERFORM 0100-OPEN-FILES-RTN.
016600     PERFORM 0300-PROCESS-ALL-RECEIPTS-RTN THRU 0300-EXIT.
016700     PERFORM 0900-DISPLAY-COUNTS-RTN.
016800     PERFORM 0950-CLOSE-FILES-RTN.
016900     GOBACK.
017000******************************************************************
017100 0100-OPEN-FILES-RTN.
017200     OPEN INPUT  LEGACY-RECEIPT-FILE
017300          OUTPUT RECEIPT-BACKUP-FILE
017400          OUTPUT RECEIPT-REPAIRED-FILE.
017500******************************************************************
017600 0300-PROCESS-ALL-RECEIPTS-RTN.
017700     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW
017800         END-READ.
017900     PERFORM 0310-PROCESS-ONE-RECEIPT-RTN THRU 0310-EXIT
018000         UNTIL WS-RCP-EOF.
018100 0300-EXIT.
018200     EXIT.
018300******************************************************************
018400*    EVERY LINE GOES TO THE BACKUP FILE UNCHANGED FIRST - THAT IS *
018500*    THE "BACKUP OF THE ORIGINAL" CNV-058 CALLED FOR.  ONLY LINES *
018600*    THAT UNSTRING INTO A NUMERIC, NON-ZERO FR-ID-N ARE TREATED AS *
018700*    DATA ROWS AND REBUILT; ANYTHING ELSE (HEADER, BLANK TRAILER) *
018800*    PASSES THROUGH TO THE REPAIRED FILE AS IS.                   *
018900******************************************************************
019000 0310-PROCESS-ONE-RECEIPT-RTN.
019100     ADD 1 TO WS-LINES-READ-CNT.
019200     MOVE LEGACY-RECEIPT-LINE-TX TO RECEIPT-BACKUP-LINE-TX.
019300     WRITE RECEIPT-BACKUP-LINE.
019400     MOVE SPACES TO LEGACY-FEE-RECEIPT-REC.
019500     UNSTRING LEGACY-RECEIPT-LINE-TX DELIMITED BY ','
019600         INTO FR-ID FR-RECEIPT-NO FR-STUDENT-ID FR-STU-NAME
019700              FR-ENROL-ID FR-FEE-DATE
019800              FR-REG-FEE FR-SEC-FEE FR-TUT-FEE FR-OTHER-FEE
019900              FR-PRE-BAL FR-REBATE FR-PAYMENT-METHOD
020000              FR-REFERENCE-NUMBER FR-REMARKS FR-IS-CANCELLED
020100              FR-CREATED-AT
020200     END-UNSTRING.
020300     IF FR-ID-N IS NUMERIC AND FR-ID-N NOT = ZERO
020400         ADD 1 TO WS-ROWS-REPAIRED-CNT
020500         MOVE FR-REMARKS TO WS-SR-RAW
020600         PERFORM 0400-SANITIZE-FIELD-RTN THRU 0400-EXIT
020700         MOVE WS-SR-OUT TO WS-CLEAN-REMARKS
020800         MOVE FR-REFERENCE-NUMBER TO WS-SR-RAW
020900         PERFORM 0400-SANITIZE-FIELD-RTN THRU 0400-EXIT
021000         MOVE WS-SR-OUT TO WS-CLEAN-REFERENCE
021100         PERFORM 0450-WRITE-REPAIRED-ROW-RTN THRU 0450-EXIT
021200     ELSE
021300         ADD 1 TO WS-HEADER-LINES-CNT
021400         MOVE LEGACY-RECEIPT-LINE-TX TO RECEIPT-REPAIRED-LINE-TX
021500         WRITE RECEIPT-REPAIRED-LINE
021600     END-IF.
021700     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW
021800         END-READ.
021900 0310-EXIT.
022000     EXIT.
022100******************************************************************
022200*    CR/LF TO SPACE, THEN COLLAPSE WHITESPACE RUNS TO ONE SPACE   *
022300*    AND DROP ANY LEADING SPACE.                                   *
022400******************************************************************
022500 0400-SANITIZE-FIELD-RTN.
022600     INSPECT WS-SR-RAW CONVERTING X'0D0A' TO '  '.
022700     MOVE SPACES TO WS-SR-OUT.
022800     MOVE ZERO TO WS-SR-OUT-POS.
022900     MOVE 'Y' TO WS-SR-LAST-SPACE-SW.
023000     PERFORM 0410-SCAN-ONE-CHAR-RTN
023100         VARYING WS-SR-IN-POS FROM 1 BY 1 UNTIL WS-SR-IN-POS > 120.
023200 0400-EXIT.
023300     EXIT.
023400******************************************************************
023500 0410-SCAN-ONE-CHAR-RTN.
023600     MOVE WS-SR-RAW(WS-SR-IN-POS:1) TO WS-SR-CHAR.
023700     IF WS-SR-CHAR = SPACE
023800         IF NOT WS-SR-LAST-WAS-SPACE AND WS-SR-OUT-POS > 0
023900             ADD 1 TO WS-SR-OUT-POS
024000             MOVE SPACE TO WS-SR-OUT(WS-SR-OUT-POS:1)
024100             MOVE 'Y' TO WS-SR-LAST-SPACE-SW
024200         END-IF
024300     ELSE
024400         ADD 1 TO WS-SR-OUT-POS
024500         MOVE WS-SR-CHAR TO WS-SR-OUT(WS-SR-OUT-POS:1)
024600         MOVE 'N' TO WS-SR-LAST-SPACE-SW
024700     END-IF.
024800 0410-EXIT.
024900     EXIT.
025000******************************************************************
025100 0450-WRITE-REPAIRED-ROW-RTN.
025200     STRING FR-ID               DELIMITED BY SIZE
025300            ','                 DELIMITED BY SIZE
025400            FR-RECEIPT-NO       DELIMITED BY SIZE
025500            ','                 DELIMITED BY SIZE
025600            FR-STUDENT-ID       DELIMITED BY SIZE
025700            ','                 DELIMITED BY SIZE
025800            FR-STU-NAME         DELIMITED BY SIZE
025900            ','                 DELIMITED BY SIZE
026000            FR-ENROL-ID         DELIMITED BY SIZE
026100            ','                 DELIMITED BY SIZE
026200            FR-FEE-DATE         DELIMITED BY SIZE
026300            ','                 DELIMITED BY SIZE
026400            FR-REG-FEE          DELIMITED BY SIZE
026500            ','                 DELIMITED BY SIZE
026600            FR-SEC-FEE          DELIMITED BY SIZE
026700            ','                 DELIMITED BY SIZE
026800            FR-TUT-FEE          DELIMITED BY SIZE
026900            ','                 DELIMITED BY SIZE
027000            FR-OTHER-FEE        DELIMITED BY SIZE
027100            ','                 DELIMITED BY SIZE
027200            FR-PRE-BAL          DELIMITED BY SIZE
027300            ','                 DELIMITED BY SIZE
027400            FR-REBATE           DELIMITED BY SIZE
027500            ','                 DELIMITED BY SIZE
027600            FR-PAYMENT-METHOD   DELIMITED BY SIZE
027700            ','                 DELIMITED BY SIZE
027800            WS-CLEAN-REFERENCE  DELIMITED BY SIZE
027900            ','                 DELIMITED BY SIZE
028000            WS-CLEAN-REMARKS    DELIMITED BY SIZE
028100            ','                 DELIMITED BY SIZE
028200            FR-IS-CANCELLED     DELIMITED BY SIZE
028300            ','                 DELIMITED BY SIZE
028400            FR-CREATED-AT       DELIMITED BY SIZE
028500         INTO RECEIPT-REPAIRED-LINE-TX
028600     END-STRING.
028700     WRITE RECEIPT-REPAIRED-LINE.
028800 0450-EXIT.
028900     EXIT.
029000******************************************************************
029100 0900-DISPLAY-COUNTS-RTN.
029200     DISPLAY 'FIXRCPT COUNTS ------------------------------'.
029300     DISPLAY '  LINES READ            : ' WS-LINES-READ-CNT.
029400     DISPLAY '  ROWS REPAIRED         : ' WS-ROWS-REPAIRED-CNT.
029500     DISPLAY '  HEADER/BLANK COPIED   : ' WS-HEADER-LINES-CNT.
029600******************************************************************
029700 0950-CLOSE-FILES-RTN.
029800     CLOSE LEGACY-RECEIPT-FILE RECEIPT-BACKUP-FILE
029900           RECEIPT-REPAIRED-FILE.
