000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     IDREMEX.
000700 AUTHOR.         T. OKONKWO.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   06/09/97.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    IDREMEX  -  LEGACY RECEIPT ID/REMARKS EXTRACT                *
001400*                                                                 *
001500*    READS THE LEGACY FEE-RECEIPT FILE A SECOND TIME (SEE         *
001600*    FEEXFRM) AND PULLS OUT JUST THE ID AND REMARKS COLUMN FOR    *
001700*    EVERY RECEIPT, WITH EMBEDDED CR/LF BYTES TURNED TO SPACES     *
001800*    AND RUNS OF WHITESPACE COLLAPSED TO ONE.  THE RESULT FEEDS    *
001900*    GENRMKSQL, WHICH TURNS IT INTO AN UPDATE SCRIPT FOR THE       *
002000*    CONVERTED DATABASE'S REMARKS COLUMN.                          *
002100*                                                                 *
002200*    CHANGE LOG                                                   *
002300*    ----------                                                   *
002400*    06/09/97  TO   CNV-072  INITIAL VERSION - PULLED OUT OF THE  *
002500*                            FEEXFRM REMARKS CLEANUP SO IT CAN     *
002600*                            RUN STANDALONE AGAINST A RAW EXTRACT. *
002700*    01/11/99  TLK  CNV-091  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
002800*    09/03/04  MS   CNV-141  RECEIPT-NUMBER NUMERIC CHECK ADDED   *
002900*                            TO THE COUNTS - SOME BATCHES CARRY    *
003000*                            ALPHA RECEIPT NUMBERS, WORTH FLAGGING.*
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LEGACY-RECEIPT-FILE   ASSIGN TO FEERCPIN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WS-FEERCPIN-STATUS.
004400     SELECT ID-REMARKS-OUT-FILE   ASSIGN TO IDREMOUT
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-IDREMOUT-STATUS.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  LEGACY-RECEIPT-FILE RECORDING MODE IS V.
005100 01  LEGACY-RECEIPT-LINE.
005200     05  LEGACY-RECEIPT-LINE-TX    PIC X(500).
005300     05  FILLER                    PIC X(08) VALUE SPACES.
005400 FD  ID-REMARKS-OUT-FILE RECORDING MODE IS V.
005500 01  ID-REMARKS-OUT-LINE.
005600     05  ID-REMARKS-OUT-LINE-TX    PIC X(140).
005700     05  FILLER                    PIC X(08) VALUE SPACES.
005800******************************************************************
005900 WORKING-STORAGE SECTION.
006000 01  WS-FILE-STATUSES.
006100     05  WS-FEERCPIN-STATUS        PIC X(02) VALUE SPACES.
006200     05  WS-IDREMOUT-STATUS        PIC X(02) VALUE SPACES.
006300     05  FILLER                    PIC X(01) VALUE SPACE.
006400*
006500 01  WS-EOF-SWITCHES.
006600     05  WS-RCP-EOF-SW             PIC X(01) VALUE 'N'.
006700         88  WS-RCP-EOF            VALUE 'Y'.
006800     05  FILLER                    PIC X(01) VALUE SPACE.
006900*
007000******************************************************************
007100*    LEGACY FEE-RECEIPT RECORD - SAME LAYOUT AND FIELD NAMES      *
007200*    FEEXFRM USES AGAINST THE SAME FEERCPIN FILE, SINCE THIS IS   *
007300*    A SECOND INDEPENDENT PASS OVER THAT FILE FOR REMARKS ONLY.   *
007400*    ID AND RECEIPT-NO ARE BOTH REDEFINED NUMERIC SO A DIRTY OR   *
007500*    ALPHA TOKEN CAN BE DETECTED BEFORE USE.                       *
007600******************************************************************
007700 01  LEGACY-FEE-RECEIPT-REC.
007800     05  FR-ID                     PIC X(08).
007900     05  FR-ID-N REDEFINES FR-ID   PIC 9(08).
008000     05  FR-RECEIPT-NO             PIC X(12).
008100     05  FR-RECEIPT-NO-N REDEFINES FR-RECEIPT-NO
008200                                   PIC 9(12).
008300     05  FR-STUDENT-ID             PIC X(08).
008400     05  FR-STU-NAME               PIC X(60).
008500     05  FR-ENROL-ID               PIC X(25).
008600     05  FR-FEE-DATE               PIC X(20).
008700     05  FR-REG-FEE                PIC X(12).
008800     05  FR-SEC-FEE                PIC X(12).
008900     05  FR-TUT-FEE                PIC X(12).
009000     05  FR-OTHER-FEE              PIC X(12).
009100     05  FR-PRE-BAL                PIC X(12).
009200     05  FR-REBATE                 PIC X(12).
009300     05  FR-PAYMENT-METHOD         PIC X(20).
009400     05  FR-REFERENCE-NUMBER       PIC X(40).
009500     05  FR-REMARKS                PIC X(120).
009600     05  FR-IS-CANCELLED           PIC X(05).
009700     05  FR-CREATED-AT             PIC X(25).
009800     05  FILLER                    PIC X(05) VALUE SPACES.
009900*
010000******************************************************************
010100*    SANITIZE WORK AREA - BYTE SCAN THAT REPLACES CR/LF WITH A    *
010200*    SPACE AND COLLAPSES RUNS OF WHITESPACE DOWN TO ONE, THE WAY  *
010300*    ALKEYRTN SCANS A NAMESPACE STRING BYTE BY BYTE (NO INTRINSIC *
010400*    FUNCTION SUPPORT ASSUMED).                                    *
010500******************************************************************
010600 01  WS-SANITIZE-FIELDS.
010700     05  WS-SR-RAW                 PIC X(120) VALUE SPACES.
010800     05  WS-SR-OUT                 PIC X(120) VALUE SPACES.
010900     05  WS-SR-CHAR                PIC X(01)  VALUE SPACE.
011000     05  WS-SR-IN-POS              PIC S9(4) COMP VALUE ZERO.
011100     05  WS-SR-OUT-POS             PIC S9(4) COMP VALUE ZERO.
011200     05  WS-SR-LAST-SPACE-SW       PIC X(01) VALUE 'Y'.
011300         88  WS-SR-LAST-WAS-SPACE  VALUE 'Y'.
011400     05  FILLER                    PIC X(01) VALUE SPACE.
011500*
011600 01  WS-COUNTERS.
011700     05  WS-RCP-READ-CNT           PIC S9(7) COMP-3 VALUE ZERO.
011800     05  WS-ROWS-WRITTEN-CNT       PIC S9(7) COMP-3 VALUE ZERO.
011900     05  WS-BLANK-REMARKS-CNT      PIC S9(7) COMP-3 VALUE ZERO.
012000     05  WS-ALPHA-RECEIPT-NO-CNT   PIC S9(7) COMP-3 VALUE ZERO.
012100     05  FILLER                    PIC X(01) VALUE SPACE.
012200*
012300 01  WS-RUN-STAMP.
012400     05  WS-RUN-DATE.
012500         10  WS-RUN-YY             PIC 9(02).
012600         10  WS-RUN-MM             PIC 9(02).
012700         10  WS-RUN-DD             PIC 9(02).
012800     05  WS-RUN-TIME               PIC 9(08).
012900     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
013000         10  WS-RUN-HH             PIC 9(02).
013100         10  WS-RUN-MN             PIC 9(02).
013200         10  WS-RUN-SS             PIC 9(02).
013300         10  WS-RUN-CC             PIC 9(02).
013400     05  WS-RUN-TIMESTAMP          PIC X(25) VALUE SPACES.
013500     05  FILLER                    PIC X(01) VALUE SPACE.
013600******************************************************************
013700 PROCEDURE DIVISION.
013800******************************************************************
013900 0000-MAIN-RTN.
014000     ACCEPT WS-RUN-DATE FROM DATE.
014100     ACCEPT WS-RUN-TIME FROM TIME.
014200     STRING '20' DELIMITED BY SIZE
014300            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
014400            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
014500            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
014600            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
014700            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
014800            WS-RUN-SS DELIMITED BY SIZE
014900            INTO WS-RUN-TIMESTAMP
015000     END-STRING.
015100     DISPLAY 'IDREMEX STARTED - RECEIPT ID/REMARKS EXTRACT AT '
015200             WS-RUN-TIMESTAMP.
015300     PERFORM 0100-OPEN-FILES-RTN.
015400     PERFORM 0300-PROCESS-ALL-RECEIPTS-RTN THRU 0300-EXIT.
015500     PERFORM 0900-DISPLAY-COUNTS-RTN.
015600     PERFORM 0950-CLOSE-FILES-RTN.
015700     GOBACK.
015800******************************************************************
015900 0100-OPEN-FILES-RTN.
016000     OPEN INPUT  LEGACY-RECEIPT-FILE
016100          OUTPUT ID-REMARKS-OUT-FILE.
016200     MOVE 'id,remarks' TO ID-REMARKS-OUT-LINE-TX.
016300     WRITE ID-REMARKS-OUT-LINE.
016400******************************************************************
016500 0300-PROCESS-ALL-RECEIPTS-RTN.
016600     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW
016700         END-READ.
016800     PERFORM 0310-PROCESS-ONE-RECEIPT-RTN THRU 0310-EXIT
016900         UNTIL WS-RCP-EOF.
017000 0300-EXIT.
017100     EXIT.
017200******************************************************************
017300 0310-PROCESS-ONE-RECEIPT-RTN.
017400     IF LEGACY-RECEIPT-LINE-TX NOT = SPACES
017500         MOVE SPACES TO LEGACY-FEE-RECEIPT-REC
017600         UNSTRING LEGACY-RECEIPT-LINE-TX DELIMITED BY ','
017700             INTO FR-ID FR-RECEIPT-NO FR-STUDENT-ID FR-STU-NAME
017800                  FR-ENROL-ID FR-FEE-DATE
017900                  FR-REG-FEE FR-SEC-FEE FR-TUT-FEE FR-OTHER-FEE
018000                  FR-PRE-BAL FR-REBATE FR-PAYMENT-METHOD
018100                  FR-REFERENCE-NUMBER FR-REMARKS FR-IS-CANCELLED
018200                  FR-CREATED-AT
018300         END-UNSTRING
018400         IF FR-ID-N IS NUMERIC AND FR-ID-N NOT = ZERO
018500             ADD 1 TO WS-RCP-READ-CNT
018600             IF FR-RECEIPT-NO NOT = SPACES AND
018700                     FR-RECEIPT-NO-N IS NOT NUMERIC
018800                 ADD 1 TO WS-ALPHA-RECEIPT-NO-CNT
018900             END-IF
019000             PERFORM 0400-SANITIZE-REMARKS-RTN THRU 0400-EXIT
019100             IF WS-SR-OUT NOT = SPACES
019200                 PERFORM 0450-WRITE-ROW-RTN THRU 0450-EXIT
019300                 ADD 1 TO WS-ROWS-WRITTEN-CNT
019400             ELSE
019500                 ADD 1 TO WS-BLANK-REMARKS-CNT
019600             END-IF
019700         END-IF
019800     END-IF.
019900     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW
020000         END-READ.
020100 0310-EXIT.
020200     EXIT.
020300******************************************************************
020400*    CR/LF TO SPACE, THEN COLLAPSE WHITESPACE RUNS TO ONE SPACE   *
020500*    AND DROP ANY LEADING SPACE (SEE CNV-072).                     *
020600******************************************************************
020700 0400-SANITIZE-REMARKS-RTN.
020800     MOVE FR-REMARKS TO WS-SR-RAW.
020900     INSPECT WS-SR-RAW CONVERTING X'0D0A' TO '  '.
021000     MOVE SPACES TO WS-SR-OUT.
021100     MOVE ZERO TO WS-SR-OUT-POS.
021200     MOVE 'Y' TO WS-SR-LAST-SPACE-SW.
021300     PERFORM 0410-SCAN-ONE-CHAR-RTN
021400         VARYING WS-SR-IN-POS FROM 1 BY 1 UNTIL WS-SR-IN-POS > 120.
021500 0400-EXIT.
021600     EXIT.
021700******************************************************************
021800 0410-SCAN-ONE-CHAR-RTN.
021900     MOVE WS-SR-RAW(WS-SR-IN-POS:1) TO WS-SR-CHAR.
022000     IF WS-SR-CHAR = SPACE
022100         IF NOT WS-SR-LAST-WAS-SPACE AND WS-SR-OUT-POS > 0
022200             ADD 1 TO WS-SR-OUT-POS
022300             MOVE SPACE TO WS-SR-OUT(WS-SR-OUT-POS:1)
022400             MOVE 'Y' TO WS-SR-LAST-SPACE-SW
022500         END-IF
022600     ELSE
022700         ADD 1 TO WS-SR-OUT-POS
022800         MOVE WS-SR-CHAR TO WS-SR-OUT(WS-SR-OUT-POS:1)
022900         MOVE 'N' TO WS-SR-LAST-SPACE-SW
023000     END-IF.
023100 0410-EXIT.
023200     EXIT.
023300******************************************************************
023400 0450-WRITE-ROW-RTN.
023500     STRING FR-ID      DELIMITED BY SIZE
023600            ','        DELIMITED BY SIZE
023700            WS-SR-OUT  DELIMITED BY SIZE
023800         INTO ID-REMARKS-OUT-LINE-TX
023900     END-STRING.
024000     WRITE ID-REMARKS-OUT-LINE.
024100 0450-EXIT.
024200     EXIT.
024300******************************************************************
024400 0900-DISPLAY-COUNTS-RTN.
024500     DISPLAY 'IDREMEX COUNTS ------------------------------'.
024600     DISPLAY '  RECEIPTS READ          : ' WS-RCP-READ-CNT.
024700     DISPLAY '  ROWS WRITTEN           : ' WS-ROWS-WRITTEN-CNT.
024800     DISPLAY '  BLANK REMARKS SKIPPED  : ' WS-BLANK-REMARKS-CNT.
024900     DISPLAY '  ALPHA RECEIPT NUMBERS  : ' WS-ALPHA-RECEIPT-NO-CNT.
025000******************************************************************
025100 0950-CLOSE-FILES-RTN.
025200     CLOSE LEGACY-RECEIPT-FILE ID-REMARKS-OUT-FILE.
