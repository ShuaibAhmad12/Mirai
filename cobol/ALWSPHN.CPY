000100******************************************************************
000200*    ALWSPHN  -  PHONE DIGIT-GROUP WORKING STORAGE                *
000300*                                                                 *
000400*    USED BY  -  AGENTTRN, STUDTRN                                *
000500*                                                                 *
000600*    CALLER MOVES THE RAW PHONE LEFT-JUSTIFIED INTO WS-PHN-RAW    *
000700*    AND PERFORMS 0780-SPLIT-PHONE-GROUPS-RTN (ALPHNRTN), WHICH   *
000800*    BREAKS THE STRING INTO ITS CONTIGUOUS DIGIT GROUPS.  EACH    *
000900*    PROGRAM THEN APPLIES ITS OWN RULE (THE AGENTTRN AND STUDTRN  *
001000*    RULES DIFFER) ON TOP OF WS-PHN-GRP-ENTRY.                    *
001100*       REQ CNV-043   J.WHITFIELD   02/09/95                      *
001200******************************************************************
001300 01  WS-PHONE-WORK-AREA.
001400     05  WS-PHN-RAW              PIC X(30).
001500     05  WS-PHN-SUB              PIC S9(4) COMP VALUE ZERO.
001600     05  WS-PHN-CHAR             PIC X.
001700     05  WS-PHN-CUR-GROUP        PIC X(20).
001800     05  WS-PHN-CUR-LEN          PIC S9(4) COMP VALUE ZERO.
001900     05  WS-PHN-GROUP-TABLE.
002000         10  WS-PHN-GRP-ENTRY OCCURS 10 TIMES
002100                                 INDEXED BY WS-PHN-G-IDX.
002200             15  WS-PHN-GRP-VALUE    PIC X(20).
002300             15  WS-PHN-GRP-LEN      PIC S9(4) COMP.
002400     05  WS-PHN-GRP-COUNT        PIC S9(4) COMP VALUE ZERO.
002500     05  WS-PHN-LONGEST-SUB      PIC S9(4) COMP VALUE ZERO.
002600     05  WS-PHN-LONGEST-LEN      PIC S9(4) COMP VALUE ZERO.
002700     05  WS-PHN-TEN-SUB          PIC S9(4) COMP VALUE ZERO.
002800     05  WS-PHN-DISTINCT-CNT     PIC S9(4) COMP VALUE ZERO.
002900     05  WS-PHN-VARIED-SW        PIC X VALUE 'N'.
003000         88  WS-PHN-VARIED       VALUE 'Y'.
003100     05  WS-PHN-TEST-GROUP       PIC X(20).
003200     05  WS-PHN-TEST-LEN         PIC S9(4) COMP VALUE ZERO.
003300     05  WS-PHN-RESULT           PIC X(14).
003400     05  WS-PHN-VALID-SW         PIC X VALUE 'N'.
003500         88  WS-PHN-VALID        VALUE 'Y'.
003600     05  WS-PHN-ISSUE            PIC X(20).
003700     05  FILLER                  PIC X(01) VALUE SPACE.
