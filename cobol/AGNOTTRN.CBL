000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     AGNOTTRN.
000700 AUTHOR.         T. OKAFOR.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   05/02/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    AGNOTTRN  -  AGENT NOTE TRANSFORM                           *
001400*                                                                *
001500*    RE-READS THE LEGACY ADMISSION EXPORT A SECOND TIME (STUDTRN *
001600*    ALREADY CONVERTED THE ADMISSION RECORD PROPER) AND, FOR     *
001700*    EACH ROW CARRYING A REFERRING AGENT, EMITS ONE AGENT-NOTE    *
001800*    ROW LINKING THE STUDENT, THE AGENT AND THE is_paid/REMARKS   *
001900*    TEXT.  ROWS WITH NO STUDENT MAP, NO ref_by, OR NO AGENT MAP  *
002000*    ARE DROPPED WITHOUT COMMENT - THIS HAS ALWAYS BEEN A "BEST   *
002100*    EFFORT" EXTRACT, NOT A REQUIRED ONE.                         *
002200*                                                                *
002300*    CHANGE LOG                                                   *
002400*    ----------                                                   *
002500*    05/02/95  TO   CNV-055  INITIAL VERSION.                     *
002600*    07/08/97  RP   CNV-059  SHARED KEY ROUTINE MOVED TO COPYBOOK.*
002700*    01/06/99  TLK  CNV-090  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
002800*    03/11/00  TLK  CNV-101  ref_by DECIMAL TRUNCATION ADDED -    *
002900*                            SPREADSHEET EXPORT LEFT "29.0" ETC.  *
003000*    05/14/01  MS   CNV-111  is_paid TRUTHY TEST WIDENED TO       *
003100*                            YES/Y/1/TRUE/T PER USER REQUEST.     *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LEGACY-ADMISSION-FILE ASSIGN TO ADMSNIN
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS WS-ADMSNIN-STATUS.
004500     SELECT AGENT-IN-FILE         ASSIGN TO AGNTOUT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS WS-AGNTOUT-STATUS.
004800     SELECT STUDENT-IN-FILE       ASSIGN TO STUDOUT
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WS-STUDOUT-STATUS.
005100     SELECT AGENT-NOTE-OUT-FILE   ASSIGN TO AGNOTOUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WS-AGNOTOUT-STATUS.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  LEGACY-ADMISSION-FILE RECORDING MODE IS V.
005800 01  LEGACY-ADMISSION-LINE.
005900     05  LEGACY-ADMISSION-LINE-TX PIC X(600).
006000     05  FILLER                   PIC X(08) VALUE SPACES.
006100 FD  AGENT-IN-FILE RECORDING MODE IS V.
006200 01  AGENT-IN-LINE.
006300     05  AGENT-IN-LINE-TX         PIC X(250).
006400     05  FILLER                   PIC X(08) VALUE SPACES.
006500 FD  STUDENT-IN-FILE RECORDING MODE IS V.
006600 01  STUDENT-IN-LINE.
006700     05  STUDENT-IN-LINE-TX       PIC X(150).
006800     05  FILLER                   PIC X(08) VALUE SPACES.
006900 FD  AGENT-NOTE-OUT-FILE RECORDING MODE IS V.
007000 01  AGENT-NOTE-OUT-LINE.
007100     05  AGENT-NOTE-OUT-LINE-TX   PIC X(220).
007200     05  FILLER                   PIC X(08) VALUE SPACES.
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUSES.
007600     05  WS-ADMSNIN-STATUS   PIC X(02) VALUE SPACES.
007700     05  WS-AGNTOUT-STATUS   PIC X(02) VALUE SPACES.
007800     05  WS-STUDOUT-STATUS   PIC X(02) VALUE SPACES.
007900     05  WS-AGNOTOUT-STATUS  PIC X(02) VALUE SPACES.
008000     05  FILLER              PIC X(08) VALUE SPACES.
008100*
008200 01  WS-EOF-SWITCHES.
008300     05  WS-AGT-EOF-SW       PIC X(01) VALUE 'N'.
008400         88  WS-AGT-EOF      VALUE 'Y'.
008500     05  WS-STU-EOF-SW       PIC X(01) VALUE 'N'.
008600         88  WS-STU-EOF      VALUE 'Y'.
008700     05  WS-ADM-EOF-SW       PIC X(01) VALUE 'N'.
008800         88  WS-ADM-EOF      VALUE 'Y'.
008900     05  FILLER              PIC X(03) VALUE SPACES.
009000*
009100******************************************************************
009200*    LEGACY RECORD - ADMISSION (26 CSV FIELDS, RE-READ FROM THE   *
009300*    SAME EXPORT STUDTRN USES; ONLY THE AGENT/is_paid/REMARK      *
009400*    FIELDS MATTER HERE).                                        *
009500******************************************************************
009600 01  LEGACY-ADMISSION-REC.
009700     05  AD-STUDENT-ID       PIC X(08).
009800     05  AD-STU-NAME         PIC X(60).
009900     05  AD-CRSID            PIC X(06).
010000     05  AD-SSNID            PIC X(06).
010100     05  AD-ENROL-ID         PIC X(25).
010200     05  AD-DOA              PIC X(20).
010300     05  AD-DOJ              PIC X(20).
010400     05  AD-ADMSN-YR1        PIC X(12).
010500     05  AD-ADMSN-YR2        PIC X(12).
010600     05  AD-ADMSN-YR3        PIC X(12).
010700     05  AD-ADMSN-YR4        PIC X(12).
010800     05  AD-ADMSN-YR5        PIC X(12).
010900     05  AD-ADMSN-YR6        PIC X(12).
011000     05  AD-YR1-FEE          PIC X(12).
011100     05  AD-YR2-FEE          PIC X(12).
011200     05  AD-YR3-FEE          PIC X(12).
011300     05  AD-YR4-FEE          PIC X(12).
011400     05  AD-YR5-FEE          PIC X(12).
011500     05  AD-YR6-FEE          PIC X(12).
011600     05  AD-SECURITY-FEE     PIC X(12).
011700     05  AD-OTHER-FEE        PIC X(12).
011800     05  AD-LATERAL-ENTRY    PIC X(05).
011900     05  AD-REF-BY           PIC X(10).
012000     05  AD-CONTACT-NO       PIC X(30).
012100     05  AD-REMARK           PIC X(120).
012200     05  AD-IS-PAID          PIC X(05).
012250     05  FILLER              PIC X(05) VALUE SPACES.
012300 01  AD-STUDENT-ID-N REDEFINES AD-STUDENT-ID PIC 9(08).
012400*
012500******************************************************************
012600*    AGENT / STUDENT XREF TABLES - RE-READ FROM AGENT-OUT AND     *
012700*    STUDENT-OUT, THE SAME MAPS AGENTTRN AND STUDTRN WROTE.       *
012800******************************************************************
012900 01  WS-AGENT-XREF.
013000     05  WS-AX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-AX-IDX.
013100         10  WS-AX-LEGACY-ID PIC 9(06).
013200         10  WS-AX-SURR-ID   PIC X(36).
013300         10  FILLER          PIC X(01).
013400 77  WS-AX-COUNT             PIC S9(4) COMP VALUE ZERO.
013500 77  WS-AX-SUB               PIC S9(4) COMP VALUE ZERO.
013600 77  WS-AX-FOUND-SW          PIC X(01) VALUE 'N'.
013700     88  WS-AX-FOUND         VALUE 'Y'.
013800*
013900 01  WS-STUDENT-XREF.
014000     05  WS-SX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SX-IDX.
014100         10  WS-SX-LEGACY-ID PIC 9(08).
014200         10  WS-SX-SURR-ID   PIC X(36).
014300         10  FILLER          PIC X(01).
014400 77  WS-SX-COUNT             PIC S9(4) COMP VALUE ZERO.
014500 77  WS-SX-SUB               PIC S9(4) COMP VALUE ZERO.
014600 77  WS-SX-FOUND-SW          PIC X(01) VALUE 'N'.
014700     88  WS-SX-FOUND         VALUE 'Y'.
014800*
014900 01  WS-COUNTERS.
015000     05  WS-READ-CNT             PIC S9(7) COMP-3 VALUE ZERO.
015100     05  WS-WROTE-CNT            PIC S9(7) COMP-3 VALUE ZERO.
015200     05  WS-SKIP-NO-STUDENT-CNT  PIC S9(7) COMP-3 VALUE ZERO.
015300     05  WS-SKIP-NO-REFBY-CNT    PIC S9(7) COMP-3 VALUE ZERO.
015400     05  WS-SKIP-NO-AGENT-CNT    PIC S9(7) COMP-3 VALUE ZERO.
015500     05  FILLER                  PIC X(01) VALUE SPACE.
015600*
015700 01  WS-EDIT-FIELDS.
015800     05  WS-REFBY-TX         PIC X(10) VALUE SPACES.
015900     05  WS-REFBY-N          PIC 9(06) VALUE ZERO.
016000     05  WS-IS-PAID-UP       PIC X(05) VALUE SPACES.
016100     05  WS-IS-PAID-OUT      PIC X(05) VALUE SPACES.
016200     05  FILLER              PIC X(01) VALUE SPACE.
016300*
016400 01  WS-TRUTHY-VALUES.
016500     05  WS-TV-ENTRY OCCURS 5 TIMES INDEXED BY WS-TV-IDX.
016600         10  WS-TV-TEXT  PIC X(05).
016700     05  FILLER          PIC X(01).
016800*
016900 01  WS-RUN-STAMP.
017000     05  WS-RUN-DATE.
017100         10  WS-RUN-YY           PIC 9(02).
017200         10  WS-RUN-MM           PIC 9(02).
017300         10  WS-RUN-DD           PIC 9(02).
017400     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE PIC 9(06).
017500     05  WS-RUN-TIME             PIC 9(08).
017550     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
017560         10  WS-RUN-HH           PIC 9(02).
017570         10  WS-RUN-MN           PIC 9(02).
017580         10  WS-RUN-SS           PIC 9(02).
017590         10  WS-RUN-CC           PIC 9(02).
017600     05  WS-RUN-TIMESTAMP        PIC X(25) VALUE SPACES.
017700     05  FILLER                  PIC X(01) VALUE SPACE.
017800*
017900     COPY ALWSKEY.
018000******************************************************************
018100 PROCEDURE DIVISION.
018200******************************************************************
018300 0000-MAIN-RTN.
018400     ACCEPT WS-RUN-DATE FROM DATE.
018500     ACCEPT WS-RUN-TIME FROM TIME.
018600     STRING '20' DELIMITED BY SIZE
018700            WS-RUN-YY          DELIMITED BY SIZE
018800            '-'                DELIMITED BY SIZE
018900            WS-RUN-MM          DELIMITED BY SIZE
019000            '-'                DELIMITED BY SIZE
019100            WS-RUN-DD          DELIMITED BY SIZE
019110            'T'                DELIMITED BY SIZE
019120            WS-RUN-HH          DELIMITED BY SIZE
019130            ':'                DELIMITED BY SIZE
019140            WS-RUN-MN          DELIMITED BY SIZE
019150            ':'                DELIMITED BY SIZE
019160            WS-RUN-SS          DELIMITED BY SIZE
019300            INTO WS-RUN-TIMESTAMP
019400     END-STRING.
019500     MOVE 'YES'  TO WS-TV-TEXT(1).
019600     MOVE 'Y'    TO WS-TV-TEXT(2).
019700     MOVE '1'    TO WS-TV-TEXT(3).
019800     MOVE 'TRUE' TO WS-TV-TEXT(4).
019900     MOVE 'T'    TO WS-TV-TEXT(5).
020000     DISPLAY 'AGNOTTRN STARTED - AGENT NOTE TRANSFORM'.
020100     PERFORM 0100-OPEN-FILES-RTN.
020200     PERFORM 0200-LOAD-AGENT-XREF-RTN THRU 0200-EXIT.
020300     PERFORM 0220-LOAD-STUDENT-XREF-RTN THRU 0220-EXIT.
020400     PERFORM 0400-MAIN-RTN THRU 0400-EXIT.
020500     PERFORM 0900-DISPLAY-COUNTS-RTN.
020600     PERFORM 0950-CLOSE-FILES-RTN.
020700     GOBACK.
020800******************************************************************
020900 0100-OPEN-FILES-RTN.
021000     OPEN INPUT  LEGACY-ADMISSION-FILE
021100                 AGENT-IN-FILE
021200                 STUDENT-IN-FILE
021300          OUTPUT AGENT-NOTE-OUT-FILE.
021400     MOVE 'id,agent_id,student_id,is_paid,remarks,created_at,updated_at'
021500         TO AGENT-NOTE-OUT-LINE-TX.
021600     WRITE AGENT-NOTE-OUT-LINE.
021700******************************************************************
021800 0200-LOAD-AGENT-XREF-RTN.
021900     READ AGENT-IN-FILE AT END MOVE 'Y' TO WS-AGT-EOF-SW END-READ.
022000     PERFORM 0210-LOAD-ONE-AGENT-RTN UNTIL WS-AGT-EOF.
022100 0200-EXIT.
022200     EXIT.
022300******************************************************************
022400 0210-LOAD-ONE-AGENT-RTN.
022500     IF AGENT-IN-LINE-TX NOT = SPACES
022600         UNSTRING AGENT-IN-LINE-TX DELIMITED BY ','
022700             INTO WS-KEY-TOKEN WS-AX-LEGACY-ID(1)
022800         END-UNSTRING
022900         IF WS-AX-LEGACY-ID(1) IS NUMERIC AND WS-AX-LEGACY-ID(1) NOT = ZERO
023000             IF WS-AX-COUNT < 3000
023100                 ADD 1 TO WS-AX-COUNT
023200                 SET WS-AX-IDX TO WS-AX-COUNT
023300                 MOVE WS-KEY-TOKEN TO WS-AX-SURR-ID(WS-AX-IDX)
023400                 MOVE WS-AX-LEGACY-ID(1) TO WS-AX-LEGACY-ID(WS-AX-IDX)
023500             END-IF
023600         END-IF
023700     END-IF.
023800     READ AGENT-IN-FILE AT END MOVE 'Y' TO WS-AGT-EOF-SW END-READ.
023900******************************************************************
024000 0220-LOAD-STUDENT-XREF-RTN.
024100     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
024200     PERFORM 0230-LOAD-ONE-STUDENT-RTN UNTIL WS-STU-EOF.
024300 0220-EXIT.
024400     EXIT.
024500******************************************************************
024600 0230-LOAD-ONE-STUDENT-RTN.
024700     IF STUDENT-IN-LINE-TX NOT = SPACES
024800         UNSTRING STUDENT-IN-LINE-TX DELIMITED BY ','
024900             INTO WS-KEY-TOKEN WS-SX-LEGACY-ID(1)
025000         END-UNSTRING
025100         IF WS-SX-LEGACY-ID(1) IS NUMERIC AND WS-SX-LEGACY-ID(1) NOT = ZERO
025200             IF WS-SX-COUNT < 3000
025300                 ADD 1 TO WS-SX-COUNT
025400                 SET WS-SX-IDX TO WS-SX-COUNT
025500                 MOVE WS-KEY-TOKEN TO WS-SX-SURR-ID(WS-SX-IDX)
025600                 MOVE WS-SX-LEGACY-ID(1) TO WS-SX-LEGACY-ID(WS-SX-IDX)
025700             END-IF
025800         END-IF
025900     END-IF.
026000     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
026100******************************************************************
026200*    MAIN ADMISSION RE-READ LOOP.                                 *
026300******************************************************************
026400 0400-MAIN-RTN.
026500     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW
026600         END-READ.
026700     PERFORM 0410-PROCESS-ONE-ADMISSION-RTN THRU 0410-EXIT
026800         UNTIL WS-ADM-EOF.
026900 0400-EXIT.
027000     EXIT.
027100******************************************************************
027200 0410-PROCESS-ONE-ADMISSION-RTN.
027300     IF LEGACY-ADMISSION-LINE-TX NOT = SPACES
027400         MOVE SPACES TO LEGACY-ADMISSION-REC
027500         ADD 1 TO WS-READ-CNT
027600         UNSTRING LEGACY-ADMISSION-LINE-TX DELIMITED BY ','
027700             INTO AD-STUDENT-ID AD-STU-NAME AD-CRSID AD-SSNID
027800                  AD-ENROL-ID AD-DOA AD-DOJ
027900                  AD-ADMSN-YR1 AD-ADMSN-YR2 AD-ADMSN-YR3
028000                  AD-ADMSN-YR4 AD-ADMSN-YR5 AD-ADMSN-YR6
028100                  AD-YR1-FEE AD-YR2-FEE AD-YR3-FEE
028200                  AD-YR4-FEE AD-YR5-FEE AD-YR6-FEE
028300                  AD-SECURITY-FEE AD-OTHER-FEE AD-LATERAL-ENTRY
028400                  AD-REF-BY AD-CONTACT-NO AD-REMARK AD-IS-PAID
028500         END-UNSTRING
028600         PERFORM 0420-EDIT-ONE-NOTE-RTN THRU 0420-EXIT
028700     END-IF.
028800     READ LEGACY-ADMISSION-FILE AT END MOVE 'Y' TO WS-ADM-EOF-SW
028900         END-READ.
029000 0410-EXIT.
029100     EXIT.
029200******************************************************************
029300*    0420 - THE FOUR SKIP TESTS, IN THE ORDER THE SPEC REQUIRES:  *
029400*    NO STUDENT MAP, NO ref_by, UNMAPPABLE ref_by, NO AGENT MAP.  *
029500******************************************************************
029600 0420-EDIT-ONE-NOTE-RTN.
029700     MOVE 'N' TO WS-SX-FOUND-SW.
029800     IF AD-STUDENT-ID-N IS NUMERIC AND AD-STUDENT-ID-N NOT = ZERO
029900         PERFORM 0422-TEST-ONE-STUDENT-RTN
030000             VARYING WS-SX-SUB FROM 1 BY 1
030100                 UNTIL WS-SX-SUB > WS-SX-COUNT OR WS-SX-FOUND
030200     END-IF.
030300     IF NOT WS-SX-FOUND
030400         ADD 1 TO WS-SKIP-NO-STUDENT-CNT
030500     ELSE
030600         IF AD-REF-BY = SPACES
030700             ADD 1 TO WS-SKIP-NO-REFBY-CNT
030800         ELSE
030900             PERFORM 0424-TRUNCATE-REFBY-RTN THRU 0424-EXIT
031000             IF WS-REFBY-N = ZERO
031100                 ADD 1 TO WS-SKIP-NO-REFBY-CNT
031200             ELSE
031300                 MOVE 'N' TO WS-AX-FOUND-SW
031400                 PERFORM 0426-TEST-ONE-AGENT-RTN
031500                     VARYING WS-AX-SUB FROM 1 BY 1
031600                         UNTIL WS-AX-SUB > WS-AX-COUNT OR WS-AX-FOUND
031700                 IF NOT WS-AX-FOUND
031800                     ADD 1 TO WS-SKIP-NO-AGENT-CNT
031900                 ELSE
032000                     PERFORM 0430-WRITE-AGENT-NOTE-RTN THRU 0430-EXIT
032100                 END-IF
032200             END-IF
032300         END-IF
032400     END-IF.
032500 0420-EXIT.
032600     EXIT.
032700******************************************************************
032800 0422-TEST-ONE-STUDENT-RTN.
032900     SET WS-SX-IDX TO WS-SX-SUB.
033000     IF WS-SX-LEGACY-ID(WS-SX-IDX) = AD-STUDENT-ID-N
033100         MOVE 'Y' TO WS-SX-FOUND-SW
033200     END-IF.
033300 0422-EXIT.
033400     EXIT.
033500******************************************************************
033600*    TRUNCATE-REFBY - "29.0" BECOMES "29"; THE DIGITS BEFORE A     *
033700*    DECIMAL POINT (IF ANY) ARE THE AGENT'S LEGACY ID.             *
033800******************************************************************
033900 0424-TRUNCATE-REFBY-RTN.
034000     MOVE SPACES TO WS-REFBY-TX.
034100     UNSTRING AD-REF-BY DELIMITED BY '.'
034200         INTO WS-REFBY-TX
034300     END-UNSTRING.
034400     IF WS-REFBY-TX IS NUMERIC AND WS-REFBY-TX NOT = ZERO
034500         MOVE WS-REFBY-TX TO WS-REFBY-N
034600     ELSE
034700         MOVE ZERO TO WS-REFBY-N
034800     END-IF.
034900 0424-EXIT.
035000     EXIT.
035100******************************************************************
035200 0426-TEST-ONE-AGENT-RTN.
035300     SET WS-AX-IDX TO WS-AX-SUB.
035400     IF WS-AX-LEGACY-ID(WS-AX-IDX) = WS-REFBY-N
035500         MOVE 'Y' TO WS-AX-FOUND-SW
035600     END-IF.
035700 0426-EXIT.
035800     EXIT.
035900******************************************************************
036000*    WRITE-AGENT-NOTE - is_paid TRUTHY TEST, SURROGATE KEY, ROW.  *
036100******************************************************************
036200 0430-WRITE-AGENT-NOTE-RTN.
036300     MOVE SPACES TO WS-IS-PAID-UP.
036400     MOVE AD-IS-PAID TO WS-IS-PAID-UP.
036500     INSPECT WS-IS-PAID-UP CONVERTING
036600         'abcdefghijklmnopqrstuvwxyz' TO
036700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036800     MOVE 'False' TO WS-IS-PAID-OUT.
036900     PERFORM 0432-TEST-ONE-TRUTHY-RTN
037000         VARYING WS-TV-IDX FROM 1 BY 1
037100             UNTIL WS-TV-IDX > 5.
037200     MOVE SPACES TO WS-KEY-NAMESPACE.
037300     STRING 'agentnote:' DELIMITED BY SIZE
037400            AD-STUDENT-ID DELIMITED BY SPACE
037500            ':'           DELIMITED BY SIZE
037600            AD-REF-BY     DELIMITED BY SIZE
037700            INTO WS-KEY-NAMESPACE
037800     END-STRING.
037900     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
038000     MOVE SPACES TO AGENT-NOTE-OUT-LINE-TX.
038100     STRING WS-KEY-TOKEN           DELIMITED BY SIZE ','
038200            WS-AX-SURR-ID(WS-AX-IDX) DELIMITED BY SIZE ','
038300            WS-SX-SURR-ID(WS-SX-IDX) DELIMITED BY SIZE ','
038400            WS-IS-PAID-OUT          DELIMITED BY SIZE ','
038500            AD-REMARK               DELIMITED BY SIZE ','
038600            WS-RUN-TIMESTAMP        DELIMITED BY SIZE ','
038700            WS-RUN-TIMESTAMP        DELIMITED BY SIZE
038800            INTO AGENT-NOTE-OUT-LINE-TX
038900     END-STRING.
039000     WRITE AGENT-NOTE-OUT-LINE.
039100     ADD 1 TO WS-WROTE-CNT.
039200 0430-EXIT.
039300     EXIT.
039400******************************************************************
039500 0432-TEST-ONE-TRUTHY-RTN.
039600     IF WS-IS-PAID-UP(1:5) = WS-TV-TEXT(WS-TV-IDX)
039700         MOVE 'True' TO WS-IS-PAID-OUT
039800     END-IF.
039900 0432-EXIT.
040000     EXIT.
040100******************************************************************
040200 0900-DISPLAY-COUNTS-RTN.
040300     DISPLAY 'AGNOTTRN COUNTS -----------------------------'.
040400     DISPLAY '  RECORDS READ      : ' WS-READ-CNT.
040500     DISPLAY '  NOTES WRITTEN     : ' WS-WROTE-CNT.
040600     DISPLAY '  SKIP NO STUDENT   : ' WS-SKIP-NO-STUDENT-CNT.
040700     DISPLAY '  SKIP NO REF BY    : ' WS-SKIP-NO-REFBY-CNT.
040800     DISPLAY '  SKIP NO AGENT MAP : ' WS-SKIP-NO-AGENT-CNT.
040900 0950-CLOSE-FILES-RTN.
041000     CLOSE LEGACY-ADMISSION-FILE AGENT-IN-FILE STUDENT-IN-FILE
041100           AGENT-NOTE-OUT-FILE.
041200     COPY ALKEYRTN.
