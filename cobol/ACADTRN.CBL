000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     ACADTRN.
000700 AUTHOR.         R. PELLETIER.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   11/18/94.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    ACADTRN  -  ACADEMIC TRANSFORM                              *
001400*                                                                *
001500*    READS THE LEGACY COLLEGE, SESSION AND COURSE EXPORTS AND    *
001600*    WRITES THE THREE CLEANSED LOAD FILES FOR THE NEW ACADEMIC   *
001700*    MODEL.  COURSES ARE LINKED TO THEIR OWNING COLLEGE BY       *
001800*    COLLEGE CODE (FALLING BACK TO THE NUMERIC COLLEGE ID WHEN   *
001900*    THE CODE IS MISSING ON THE COURSE RECORD).                  *
002000*                                                                *
002100*    THE THREE LEGACY EXPORTS ARRIVE AS COMMA-DELIMITED TEXT,    *
002200*    ONE ROW PER LINE, VARIABLE LENGTH - NOT FIXED-COLUMN.  EACH *
002300*    LINE IS UNSTRUNG INTO ITS FIELDS BEFORE EDITING.            *
002400*                                                                *
002500*    CHANGE LOG                                                  *
002600*    ----------                                                  *
002700*    11/18/94  RP   CNV-001  INITIAL VERSION - COLLEGE FILE ONLY.*
002800*    11/21/94  RP   CNV-002  ADD SESSION FILE TRANSFORM.         *
002900*    11/29/94  RP   CNV-003  ADD COURSE FILE TRANSFORM, COLLEGE  *
003000*                            CODE / ID CROSS REFERENCE TABLE.    *
003100*    12/05/94  RP   CNV-006  SURROGATE KEY DERIVATION MOVED TO   *
003200*                            SHARED ALKEYRTN COPYBOOK.           *
003300*    12/14/94  JW   CNV-011  SESSION START/END DATE DEFAULTING   *
003400*                            PER BUSINESS RULE REVIEW.           *
003500*    01/09/95  RP   CNV-016  COURSE DURATION TRUNCATION FIX -    *
003600*                            DECIMAL INPUT WAS ROUNDING.         *
003700*    03/02/95  JW   CNV-024  COLLEGE STATUS COERCION RULE.       *
003800*    07/19/95  RP   CNV-033  BLANK-RECORD SKIP ON ALL THREE      *
003900*                            LEGACY FILES (EMPTY TRAILER LINES). *
004000*    02/11/96  TO   CNV-041  DEFAULT NAMES FOR BLANK TITLE/NAME. *
004100*    09/03/96  TO   CNV-052  WIDEN COLLEGE ADDRESS FIELD.        *
004200*    04/02/97  RP   CNV-058  SWITCH LEGACY READS FROM FIXED      *
004300*                            COLUMN TO UNSTRING BY COMMA - THE   *
004400*                            EXTRACT FORMAT CHANGED ON US.       *
004500*    01/06/99  TLK  CNV-090  Y2K - CURRENT-DATE YEAR NOW 4-DIGIT *
004600*                            INTERNALLY EVEN THOUGH WE STILL     *
004700*                            PRINT A 2-DIGIT YEAR ON THE BANNER. *
004800*    08/22/99  TLK  CNV-093  RERUN SAFETY CHECK - COUNTS DISPLAY *
004900*                            ADDED FOR OPERATOR SIGN-OFF.        *
005000*    05/14/01  MS   CNV-108  COURSE-TO-COLLEGE FALLBACK VIA      *
005100*                            NUMERIC COLLEGE ID WHEN CODE BLANK. *
005200*    10/02/03  MS   CNV-121  LOGICAL FILE NAME CLEANUP FOR NEW   *
005300*                            JCL GENERATION STANDARD.            *
005400*    11/14/06  MS   CNV-133  0530-EDIT-DURATION-RTN WAS ONLY     *
005500*                            TESTING/MOVING BYTE 1 OF THE FIVE-  *
005600*                            BYTE FIELD, SO "10" CAME OUT "1" -  *
005700*                            NOW UNSTRINGS ON THE DOT FIRST SO   *
005800*                            THE WHOLE INTEGER PART IS CAPTURED, *
005900*                            AS CNV-016 INTENDED BACK IN '95.    *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT LEGACY-COLLEGE-FILE ASSIGN TO COLLGIN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS WS-COLLGIN-STATUS.
007300     SELECT LEGACY-SESSION-FILE ASSIGN TO SESSNIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS WS-SESSNIN-STATUS.
007600     SELECT LEGACY-COURSE-FILE  ASSIGN TO CRSIN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WS-CRSIN-STATUS.
007900     SELECT COLLEGE-OUT-FILE    ASSIGN TO COLLGOUT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WS-COLLGOUT-STATUS.
008200     SELECT SESSION-OUT-FILE    ASSIGN TO SESSNOUT
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-SESSNOUT-STATUS.
008500     SELECT COURSE-OUT-FILE     ASSIGN TO CRSOUT
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-CRSOUT-STATUS.
008800******************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  LEGACY-COLLEGE-FILE
009200     RECORDING MODE IS V.
009300 01  LEGACY-COLLEGE-LINE.
009400     05  LEGACY-COLLEGE-LINE-TX  PIC X(400).
009500     05  FILLER                  PIC X(08)  VALUE SPACES.
009600 FD  LEGACY-SESSION-FILE
009700     RECORDING MODE IS V.
009800 01  LEGACY-SESSION-LINE.
009900     05  LEGACY-SESSION-LINE-TX  PIC X(200).
010000     05  FILLER                  PIC X(08)  VALUE SPACES.
010100 FD  LEGACY-COURSE-FILE
010200     RECORDING MODE IS V.
010300 01  LEGACY-COURSE-LINE.
010400     05  LEGACY-COURSE-LINE-TX   PIC X(200).
010500     05  FILLER                  PIC X(08)  VALUE SPACES.
010600 FD  COLLEGE-OUT-FILE
010700     RECORDING MODE IS V.
010800 01  COLLEGE-OUT-LINE.
010900     05  COLLEGE-OUT-LINE-TX     PIC X(400).
011000     05  FILLER                  PIC X(08)  VALUE SPACES.
011100 FD  SESSION-OUT-FILE
011200     RECORDING MODE IS V.
011300 01  SESSION-OUT-LINE.
011400     05  SESSION-OUT-LINE-TX     PIC X(200).
011500     05  FILLER                  PIC X(08)  VALUE SPACES.
011600 FD  COURSE-OUT-FILE
011700     RECORDING MODE IS V.
011800 01  COURSE-OUT-LINE.
011900     05  COURSE-OUT-LINE-TX      PIC X(200).
012000     05  FILLER                  PIC X(08)  VALUE SPACES.
012100******************************************************************
012200 WORKING-STORAGE SECTION.
012300 01  WS-FILE-STATUSES.
012400     05  WS-COLLGIN-STATUS       PIC X(02) VALUE SPACES.
012500     05  WS-SESSNIN-STATUS       PIC X(02) VALUE SPACES.
012600     05  WS-CRSIN-STATUS         PIC X(02) VALUE SPACES.
012700     05  WS-COLLGOUT-STATUS      PIC X(02) VALUE SPACES.
012800     05  WS-SESSNOUT-STATUS      PIC X(02) VALUE SPACES.
012900     05  WS-CRSOUT-STATUS        PIC X(02) VALUE SPACES.
013000     05  FILLER                  PIC X(10) VALUE SPACES.
013100*
013200 01  WS-EOF-SWITCHES.
013300     05  WS-COLLEGE-EOF-SW       PIC X(01) VALUE 'N'.
013400         88  WS-COLLEGE-EOF      VALUE 'Y'.
013500     05  WS-SESSION-EOF-SW       PIC X(01) VALUE 'N'.
013600         88  WS-SESSION-EOF      VALUE 'Y'.
013700     05  WS-COURSE-EOF-SW        PIC X(01) VALUE 'N'.
013800         88  WS-COURSE-EOF       VALUE 'Y'.
013900     05  FILLER                  PIC X(01) VALUE SPACE.
014000*
014100 01  LEGACY-COLLEGE-REC.
014200     05  LC-LEGACY-ID            PIC X(06).
014300     05  LC-CODE                 PIC X(10).
014400     05  LC-NAME                 PIC X(60).
014500     05  LC-ADDRESS              PIC X(80).
014600     05  LC-WEBSITE              PIC X(50).
014700     05  LC-EMAIL                PIC X(50).
014800     05  LC-PHONE                PIC X(20).
014900     05  LC-AFFILIATION          PIC X(40).
015000     05  LC-APPROVED-BY          PIC X(40).
015100     05  LC-STATUS-RAW           PIC X(05).
015200     05  FILLER                  PIC X(39).
015300 01  LC-LEGACY-ID-N REDEFINES LC-LEGACY-ID PIC 9(06).
015400*
015500 01  LEGACY-SESSION-REC.
015600     05  LS-LEGACY-ID            PIC X(06).
015700     05  LS-TITLE                PIC X(40).
015800     05  LS-START-DATE-RAW       PIC X(20).
015900     05  LS-END-DATE-RAW         PIC X(20).
016000     05  LS-IS-CURRENT-RAW       PIC X(05).
016100     05  FILLER                  PIC X(69).
016200 01  LS-LEGACY-ID-N REDEFINES LS-LEGACY-ID PIC 9(06).
016300*
016400 01  LEGACY-COURSE-REC.
016500     05  LK-LEGACY-ID            PIC X(06).
016600     05  LK-COLLEGE-CODE         PIC X(10).
016700     05  LK-COLLEGE-ID           PIC X(06).
016800     05  LK-NAME                 PIC X(60).
016900     05  LK-DURATION-RAW         PIC X(05).
017000     05  FILLER                  PIC X(73).
017100 01  LK-LEGACY-ID-N  REDEFINES LK-LEGACY-ID  PIC 9(06).
017200 01  LK-COLLEGE-ID-N REDEFINES LK-COLLEGE-ID PIC 9(06).
017300*
017400******************************************************************
017500*    COLLEGE CODE / ID CROSS-REFERENCE TABLE - PASS 1 OVER THE   *
017600*    COLLEGE FILE LOADS THIS BEFORE ANY OUTPUT LINE IS WRITTEN.  *
017700******************************************************************
017800 01  WS-COLLEGE-XREF-TABLE.
017900     05  WS-COLLEGE-XREF-ENTRY OCCURS 2000 TIMES
018000                              INDEXED BY WS-CX-IDX.
018100         10  WS-CX-LEGACY-ID     PIC 9(06).
018200         10  WS-CX-CODE          PIC X(10).
018300         10  WS-CX-SURR-ID       PIC X(36).
018400     05  FILLER                  PIC X(01) VALUE SPACE.
018500*
018600 77  WS-CX-COUNT                 PIC S9(4) COMP VALUE ZERO.
018700 77  WS-CX-SUB                   PIC S9(4) COMP VALUE ZERO.
018800 77  WS-CX-FOUND-SW              PIC X(01) VALUE 'N'.
018900     88  WS-CX-FOUND             VALUE 'Y'.
019000*
019100 01  WS-COUNTERS.
019200     05  WS-COLLEGE-READ-CNT     PIC S9(7) COMP-3 VALUE ZERO.
019300     05  WS-COLLEGE-WROTE-CNT    PIC S9(7) COMP-3 VALUE ZERO.
019400     05  WS-SESSION-READ-CNT     PIC S9(7) COMP-3 VALUE ZERO.
019500     05  WS-SESSION-WROTE-CNT    PIC S9(7) COMP-3 VALUE ZERO.
019600     05  WS-COURSE-READ-CNT      PIC S9(7) COMP-3 VALUE ZERO.
019700     05  WS-COURSE-WROTE-CNT     PIC S9(7) COMP-3 VALUE ZERO.
019800     05  FILLER                  PIC X(01) VALUE SPACE.
019900*
020000 01  WS-EDIT-FIELDS.
020100     05  WS-COLL-STATUS-OUT      PIC 9(01) VALUE 1.
020200     05  WS-SESS-IS-CURR-OUT     PIC X(01) VALUE '0'.
020300     05  WS-SESS-START-ISO       PIC X(10) VALUE SPACES.
020400     05  WS-SESS-END-ISO         PIC X(10) VALUE SPACES.
020500     05  WS-SESS-START-BIN       PIC S9(9) COMP VALUE ZERO.
020600     05  WS-SESS-END-BIN         PIC S9(9) COMP VALUE ZERO.
020700     05  WS-DUR-TX               PIC X(05) VALUE SPACES.
020800     05  WS-DUR-NUM              PIC S9(05) VALUE ZERO.
020900     05  WS-DUR-OUT              PIC X(05) VALUE SPACES.
021000     05  WS-OUT-COLLEGE-ID       PIC X(36) VALUE SPACES.
021100     05  WS-OUT-SESSION-ID       PIC X(36) VALUE SPACES.
021200     05  WS-OUT-COURSE-ID        PIC X(36) VALUE SPACES.
021300     05  WS-OUT-COLLEGE-LINK     PIC X(36) VALUE SPACES.
021400     05  WS-TRUTHY-WORK          PIC X(10) VALUE SPACES.
021500     05  WS-TRUTHY-SW            PIC X(01) VALUE 'N'.
021600         88  WS-IS-TRUTHY        VALUE 'Y'.
021700     05  FILLER                  PIC X(01) VALUE SPACE.
021800*
021900 01  WS-RUN-STAMP.
022000     05  WS-RUN-DATE.
022100         10  WS-RUN-YY           PIC 9(02).
022200         10  WS-RUN-MM           PIC 9(02).
022300         10  WS-RUN-DD           PIC 9(02).
022400     05  WS-RUN-TIME.
022500         10  WS-RUN-HH           PIC 9(02).
022600         10  WS-RUN-MIN          PIC 9(02).
022700         10  WS-RUN-SS           PIC 9(02).
022800         10  WS-RUN-HS           PIC 9(02).
022900     05  FILLER                  PIC X(01) VALUE SPACE.
023000*
023100 01  WS-HEADER-LINES.
023200     05  WS-COLL-HDR  PIC X(90) VALUE
023300       'id,legacy_id,code,name,address,website,email,phone,affili
023400-      'ation,approved_by,status'.
023500     05  WS-SESS-HDR  PIC X(60) VALUE
023600       'id,legacy_id,title,start_date,end_date,is_current'.
023700     05  WS-CRS-HDR   PIC X(90) VALUE
023800       'id,legacy_id,college_code,college_id,name,duration'.
023900     05  FILLER       PIC X(01) VALUE SPACE.
024000*
024100     COPY ALWSKEY.
024200     COPY ALWSDT.
024300******************************************************************
024400 PROCEDURE DIVISION.
024500******************************************************************
024600 0000-MAIN-RTN.
024700     ACCEPT WS-RUN-DATE FROM DATE.
024800     ACCEPT WS-RUN-TIME FROM TIME.
024900     DISPLAY 'ACADTRN STARTED - ACADEMIC TRANSFORM'.
025000     PERFORM 0100-OPEN-FILES-RTN.
025100     PERFORM 0200-LOAD-COLLEGE-XREF-RTN THRU 0200-EXIT.
025200     PERFORM 0300-WRITE-COLLEGES-RTN THRU 0300-EXIT.
025300     PERFORM 0400-WRITE-SESSIONS-RTN THRU 0400-EXIT.
025400     PERFORM 0500-WRITE-COURSES-RTN THRU 0500-EXIT.
025500     PERFORM 0900-DISPLAY-COUNTS-RTN.
025600     PERFORM 0950-CLOSE-FILES-RTN.
025700     GOBACK.
025800******************************************************************
025900 0100-OPEN-FILES-RTN.
026000     OPEN INPUT  LEGACY-COLLEGE-FILE
026100                 LEGACY-SESSION-FILE
026200                 LEGACY-COURSE-FILE
026300          OUTPUT COLLEGE-OUT-FILE
026400                 SESSION-OUT-FILE
026500                 COURSE-OUT-FILE.
026600     MOVE WS-COLL-HDR TO COLLEGE-OUT-LINE-TX.
026700     WRITE COLLEGE-OUT-LINE.
026800     MOVE WS-SESS-HDR TO SESSION-OUT-LINE-TX.
026900     WRITE SESSION-OUT-LINE.
027000     MOVE WS-CRS-HDR  TO COURSE-OUT-LINE-TX.
027100     WRITE COURSE-OUT-LINE.
027200******************************************************************
027300*    PASS 1 OVER THE COLLEGE FILE - BUILD LEGACY ID / CODE /      *
027400*    SURROGATE ID TABLE SO COURSE RECORDS CAN RESOLVE THEIR       *
027500*    OWNING COLLEGE REGARDLESS OF WHICH KEY THEY CARRY.           *
027600******************************************************************
027700 0200-LOAD-COLLEGE-XREF-RTN.
027800     READ LEGACY-COLLEGE-FILE
027900         AT END MOVE 'Y' TO WS-COLLEGE-EOF-SW
028000     END-READ.
028100     PERFORM 0210-LOAD-ONE-COLLEGE-RTN THRU 0210-EXIT
028200         UNTIL WS-COLLEGE-EOF.
028300 0200-EXIT.
028400     EXIT.
028500******************************************************************
028600 0210-LOAD-ONE-COLLEGE-RTN.
028700     IF LEGACY-COLLEGE-LINE-TX NOT = SPACES
028800         MOVE SPACES TO LEGACY-COLLEGE-REC
028900         UNSTRING LEGACY-COLLEGE-LINE-TX DELIMITED BY ','
029000             INTO LC-LEGACY-ID  LC-CODE        LC-NAME
029100                  LC-ADDRESS    LC-WEBSITE     LC-EMAIL
029200                  LC-PHONE      LC-AFFILIATION LC-APPROVED-BY
029300                  LC-STATUS-RAW
029400         END-UNSTRING
029500         IF LC-LEGACY-ID-N IS NUMERIC
029600             ADD 1 TO WS-COLLEGE-READ-CNT
029700             ADD 1 TO WS-CX-COUNT
029800             SET WS-CX-IDX TO WS-CX-COUNT
029900             MOVE LC-LEGACY-ID-N TO WS-CX-LEGACY-ID(WS-CX-IDX)
030000             MOVE LC-CODE        TO WS-CX-CODE(WS-CX-IDX)
030100             MOVE SPACES TO WS-KEY-NAMESPACE
030200             STRING 'college:' DELIMITED BY SIZE
030300                    LC-LEGACY-ID DELIMITED BY SPACE
030400                    INTO WS-KEY-NAMESPACE
030500             END-STRING
030600             PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
030700             MOVE WS-KEY-TOKEN TO WS-CX-SURR-ID(WS-CX-IDX)
030800         END-IF
030900     END-IF.
031000     READ LEGACY-COLLEGE-FILE
031100         AT END MOVE 'Y' TO WS-COLLEGE-EOF-SW
031200     END-READ.
031300 0210-EXIT.
031400     EXIT.
031500******************************************************************
031600*    COLLEGE-OUT - SECOND PASS OVER THE LEGACY FILE.  THE FIRST  *
031700*    PASS ONLY CAPTURED THE KEY/CODE, NOT THE WHOLE ROW, SO THE  *
031800*    FILE IS RE-OPENED RATHER THAN CARRYING THE WHOLE INPUT IN   *
031900*    STORAGE.                                                    *
032000******************************************************************
032100 0300-WRITE-COLLEGES-RTN.
032200     CLOSE LEGACY-COLLEGE-FILE.
032300     OPEN INPUT LEGACY-COLLEGE-FILE.
032400     MOVE 'N' TO WS-COLLEGE-EOF-SW.
032500     READ LEGACY-COLLEGE-FILE
032600         AT END MOVE 'Y' TO WS-COLLEGE-EOF-SW
032700     END-READ.
032800     PERFORM 0310-WRITE-ONE-COLLEGE-RTN THRU 0310-EXIT
032900         UNTIL WS-COLLEGE-EOF.
033000 0300-EXIT.
033100     EXIT.
033200******************************************************************
033300 0310-WRITE-ONE-COLLEGE-RTN.
033400     IF LEGACY-COLLEGE-LINE-TX NOT = SPACES
033500         MOVE SPACES TO LEGACY-COLLEGE-REC
033600         UNSTRING LEGACY-COLLEGE-LINE-TX DELIMITED BY ','
033700             INTO LC-LEGACY-ID  LC-CODE        LC-NAME
033800                  LC-ADDRESS    LC-WEBSITE     LC-EMAIL
033900                  LC-PHONE      LC-AFFILIATION LC-APPROVED-BY
034000                  LC-STATUS-RAW
034100         END-UNSTRING
034200         IF LC-LEGACY-ID-N IS NUMERIC
034300             PERFORM 0320-FIND-COLLEGE-XREF-RTN THRU 0320-EXIT
034400             PERFORM 0330-EDIT-COLLEGE-RTN THRU 0330-EXIT
034500             STRING WS-OUT-COLLEGE-ID   DELIMITED BY SIZE ','
034600                    LC-LEGACY-ID        DELIMITED BY SIZE ','
034700                    LC-CODE             DELIMITED BY SIZE ','
034800                    LC-NAME             DELIMITED BY SIZE ','
034900                    LC-ADDRESS          DELIMITED BY SIZE ','
035000                    LC-WEBSITE          DELIMITED BY SIZE ','
035100                    LC-EMAIL            DELIMITED BY SIZE ','
035200                    LC-PHONE            DELIMITED BY SIZE ','
035300                    LC-AFFILIATION      DELIMITED BY SIZE ','
035400                    LC-APPROVED-BY      DELIMITED BY SIZE ','
035500                    WS-COLL-STATUS-OUT  DELIMITED BY SIZE
035600                    INTO COLLEGE-OUT-LINE-TX
035700             END-STRING
035800             WRITE COLLEGE-OUT-LINE
035900             ADD 1 TO WS-COLLEGE-WROTE-CNT
036000         END-IF
036100     END-IF.
036200     READ LEGACY-COLLEGE-FILE
036300         AT END MOVE 'Y' TO WS-COLLEGE-EOF-SW
036400     END-READ.
036500 0310-EXIT.
036600     EXIT.
036700******************************************************************
036800 0320-FIND-COLLEGE-XREF-RTN.
036900     MOVE 'N' TO WS-CX-FOUND-SW.
037000     MOVE SPACES TO WS-OUT-COLLEGE-ID.
037100     PERFORM 0322-TEST-ONE-XREF-RTN
037200         VARYING WS-CX-SUB FROM 1 BY 1
037300             UNTIL WS-CX-SUB > WS-CX-COUNT OR WS-CX-FOUND.
037400 0320-EXIT.
037500     EXIT.
037600******************************************************************
037700 0322-TEST-ONE-XREF-RTN.
037800     SET WS-CX-IDX TO WS-CX-SUB.
037900     IF WS-CX-LEGACY-ID(WS-CX-IDX) = LC-LEGACY-ID-N
038000         MOVE WS-CX-SURR-ID(WS-CX-IDX) TO WS-OUT-COLLEGE-ID
038100         MOVE 'Y' TO WS-CX-FOUND-SW
038200     END-IF.
038300 0322-EXIT.
038400     EXIT.
038500******************************************************************
038600*    BUSINESS RULE - COLLEGE STATUS COERCION: 0 OR 1 KEPT,        *
038700*    ANYTHING ELSE (INCLUDING BLANK) DEFAULTS TO 1 (ACTIVE).      *
038800******************************************************************
038900 0330-EDIT-COLLEGE-RTN.
039000     MOVE 1 TO WS-COLL-STATUS-OUT.
039100     IF LC-STATUS-RAW(1:1) = '0' OR LC-STATUS-RAW(1:1) = '1'
039200         MOVE LC-STATUS-RAW(1:1) TO WS-COLL-STATUS-OUT
039300     END-IF.
039400     IF LC-NAME = SPACES
039500         MOVE 'UNKNOWN' TO LC-NAME
039600     END-IF.
039700 0330-EXIT.
039800     EXIT.
039900******************************************************************
040000*    SESSION-OUT                                                 *
040100******************************************************************
040200 0400-WRITE-SESSIONS-RTN.
040300     READ LEGACY-SESSION-FILE
040400         AT END MOVE 'Y' TO WS-SESSION-EOF-SW
040500     END-READ.
040600     PERFORM 0410-WRITE-ONE-SESSION-RTN THRU 0410-EXIT
040700         UNTIL WS-SESSION-EOF.
040800 0400-EXIT.
040900     EXIT.
041000******************************************************************
041100 0410-WRITE-ONE-SESSION-RTN.
041200     IF LEGACY-SESSION-LINE-TX NOT = SPACES
041300         MOVE SPACES TO LEGACY-SESSION-REC
041400         UNSTRING LEGACY-SESSION-LINE-TX DELIMITED BY ','
041500             INTO LS-LEGACY-ID  LS-TITLE  LS-START-DATE-RAW
041600                  LS-END-DATE-RAW LS-IS-CURRENT-RAW
041700         END-UNSTRING
041800         IF LS-LEGACY-ID-N IS NUMERIC
041900             ADD 1 TO WS-SESSION-READ-CNT
042000             PERFORM 0420-EDIT-SESSION-RTN THRU 0420-EXIT
042100             MOVE SPACES TO WS-KEY-NAMESPACE
042200             STRING 'session:' DELIMITED BY SIZE
042300                    LS-LEGACY-ID DELIMITED BY SPACE
042400                    INTO WS-KEY-NAMESPACE
042500             END-STRING
042600             PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
042700             MOVE WS-KEY-TOKEN TO WS-OUT-SESSION-ID
042800             STRING WS-OUT-SESSION-ID    DELIMITED BY SIZE ','
042900                    LS-LEGACY-ID         DELIMITED BY SIZE ','
043000                    LS-TITLE             DELIMITED BY SIZE ','
043100                    WS-SESS-START-ISO    DELIMITED BY SIZE ','
043200                    WS-SESS-END-ISO      DELIMITED BY SIZE ','
043300                    WS-SESS-IS-CURR-OUT  DELIMITED BY SIZE
043400                    INTO SESSION-OUT-LINE-TX
043500             END-STRING
043600             WRITE SESSION-OUT-LINE
043700             ADD 1 TO WS-SESSION-WROTE-CNT
043800         END-IF
043900     END-IF.
044000     READ LEGACY-SESSION-FILE
044100         AT END MOVE 'Y' TO WS-SESSION-EOF-SW
044200     END-READ.
044300 0410-EXIT.
044400     EXIT.
044500******************************************************************
044600*    BUSINESS RULE - SESSION DATE DEFAULTING.  UNPARSEABLE OR    *
044700*    BLANK START DEFAULTS TO 2000-01-01.  A MISSING END DATE IS  *
044800*    START + 180 DAYS; AN END ON OR BEFORE START IS START + 1    *
044900*    DAY.  WE DO NOT HAVE A CALENDAR INTRINSIC ON THIS COMPILER  *
045000*    SO THE +N-DAYS ARITHMETIC IS DONE ON A JULIAN-ISH SERIAL    *
045100*    DERIVED FROM YEAR*372+MONTH*31+DAY (30-DAY MONTH MODEL,     *
045200*    ACCEPTABLE FOR THIS MIGRATION - VERIFIED AGAINST THE        *
045300*    SAMPLE LEGACY DATA BY QA, SEE CNV-011 SIGN-OFF NOTE).       *
045400******************************************************************
045500 0420-EDIT-SESSION-RTN.
045600     IF LS-TITLE = SPACES
045700         STRING 'Session ' DELIMITED BY SIZE
045800                LS-LEGACY-ID DELIMITED BY SPACE
045900                INTO LS-TITLE
046000         END-STRING
046100     END-IF.
046200     MOVE LS-START-DATE-RAW TO WS-DATE-RAW.
046300     MOVE '2000-01-01' TO WS-DATE-DEFAULT.
046400     PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT.
046500     MOVE WS-DATE-ISO TO WS-SESS-START-ISO.
046600     PERFORM 0430-SERIALIZE-DATE-RTN THRU 0430-EXIT.
046700     MOVE WS-DATE-SUB TO WS-SESS-START-BIN.
046800     IF LS-END-DATE-RAW = SPACES
046900         COMPUTE WS-SESS-END-BIN = WS-SESS-START-BIN + 180
047000         PERFORM 0440-DESERIALIZE-DATE-RTN THRU 0440-EXIT
047100         MOVE WS-DATE-ISO TO WS-SESS-END-ISO
047200     ELSE
047300         MOVE LS-END-DATE-RAW TO WS-DATE-RAW
047400         MOVE '2000-01-01' TO WS-DATE-DEFAULT
047500         PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT
047600         MOVE WS-DATE-ISO TO WS-SESS-END-ISO
047700         PERFORM 0430-SERIALIZE-DATE-RTN THRU 0430-EXIT
047800         MOVE WS-DATE-SUB TO WS-SESS-END-BIN
047900         IF WS-SESS-END-BIN NOT > WS-SESS-START-BIN
048000             COMPUTE WS-SESS-END-BIN = WS-SESS-START-BIN + 1
048100             PERFORM 0440-DESERIALIZE-DATE-RTN THRU 0440-EXIT
048200             MOVE WS-DATE-ISO TO WS-SESS-END-ISO
048300         END-IF
048400     END-IF.
048500     MOVE LS-IS-CURRENT-RAW TO WS-TRUTHY-WORK.
048600     PERFORM 0800-TEST-TRUTHY-RTN THRU 0800-EXIT.
048700     IF WS-IS-TRUTHY
048800         MOVE '1' TO WS-SESS-IS-CURR-OUT
048900     ELSE
049000         MOVE '0' TO WS-SESS-IS-CURR-OUT
049100     END-IF.
049200 0420-EXIT.
049300     EXIT.
049400******************************************************************
049500 0430-SERIALIZE-DATE-RTN.
049600     COMPUTE WS-DATE-SUB = (WS-DATE-YYYY * 372)
049700                         + (WS-DATE-MM * 31) + WS-DATE-DD.
049800 0430-EXIT.
049900     EXIT.
050000******************************************************************
050100 0440-DESERIALIZE-DATE-RTN.
050200     COMPUTE WS-DATE-YYYY = WS-SESS-END-BIN / 372.
050300     COMPUTE WS-DATE-MM   =
050400             (WS-SESS-END-BIN - (WS-DATE-YYYY * 372)) / 31.
050500     COMPUTE WS-DATE-DD   = WS-SESS-END-BIN
050600                          - (WS-DATE-YYYY * 372)
050700                          - (WS-DATE-MM * 31).
050800     IF WS-DATE-MM < 1 MOVE 1 TO WS-DATE-MM END-IF.
050900     IF WS-DATE-MM > 12 MOVE 12 TO WS-DATE-MM END-IF.
051000     IF WS-DATE-DD < 1 MOVE 1 TO WS-DATE-DD END-IF.
051100     PERFORM 0650-FORMAT-ISO-RTN THRU 0650-EXIT.
051200 0440-EXIT.
051300     EXIT.
051400******************************************************************
051500*    TRUTHY TEST - TRIMMED VALUE ONE OF 1/TRUE/T/YES/Y/ON.       *
051600*    UPPER/LOWER MIX IS HANDLED BY COMPARING BOTH CASES, NOT     *
051700*    BY AN INSPECT TRANSLATE (KEEPS THIS PORTABLE TO THE OLDER   *
051800*    COMPILER AT THE REGIONAL SITE).                             *
051900******************************************************************
052000 0800-TEST-TRUTHY-RTN.
052100     MOVE 'N' TO WS-TRUTHY-SW.
052200     IF WS-TRUTHY-WORK = '1'        OR WS-TRUTHY-WORK = 'true'
052300        OR WS-TRUTHY-WORK = 'TRUE' OR WS-TRUTHY-WORK = 'True'
052400        OR WS-TRUTHY-WORK = 't'    OR WS-TRUTHY-WORK = 'T'
052500        OR WS-TRUTHY-WORK = 'yes'  OR WS-TRUTHY-WORK = 'YES'
052600        OR WS-TRUTHY-WORK = 'Yes'  OR WS-TRUTHY-WORK = 'y'
052700        OR WS-TRUTHY-WORK = 'Y'    OR WS-TRUTHY-WORK = 'on'
052800        OR WS-TRUTHY-WORK = 'ON'   OR WS-TRUTHY-WORK = 'On'
052900         MOVE 'Y' TO WS-TRUTHY-SW
053000     END-IF.
053100 0800-EXIT.
053200     EXIT.
053300******************************************************************
053400*    COURSE-OUT                                                  *
053500******************************************************************
053600 0500-WRITE-COURSES-RTN.
053700     READ LEGACY-COURSE-FILE
053800         AT END MOVE 'Y' TO WS-COURSE-EOF-SW
053900     END-READ.
054000     PERFORM 0510-WRITE-ONE-COURSE-RTN THRU 0510-EXIT
054100         UNTIL WS-COURSE-EOF.
054200 0500-EXIT.
054300     EXIT.
054400******************************************************************
054500 0510-WRITE-ONE-COURSE-RTN.
054600     IF LEGACY-COURSE-LINE-TX NOT = SPACES
054700         MOVE SPACES TO LEGACY-COURSE-REC
054800         UNSTRING LEGACY-COURSE-LINE-TX DELIMITED BY ','
054900             INTO LK-LEGACY-ID LK-COLLEGE-CODE LK-COLLEGE-ID
055000                  LK-NAME      LK-DURATION-RAW
055100         END-UNSTRING
055200         IF LK-LEGACY-ID-N IS NUMERIC
055300             ADD 1 TO WS-COURSE-READ-CNT
055400             IF LK-NAME = SPACES
055500                 STRING 'Course ' DELIMITED BY SIZE
055600                        LK-LEGACY-ID DELIMITED BY SPACE
055700                        INTO LK-NAME
055800                 END-STRING
055900             END-IF
056000             PERFORM 0520-RESOLVE-COURSE-COLLEGE-RTN THRU 0520-EXIT
056100             PERFORM 0530-EDIT-DURATION-RTN THRU 0530-EXIT
056200             MOVE SPACES TO WS-KEY-NAMESPACE
056300             STRING 'course:' DELIMITED BY SIZE
056400                    LK-LEGACY-ID DELIMITED BY SPACE
056500                    INTO WS-KEY-NAMESPACE
056600             END-STRING
056700             PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
056800             MOVE WS-KEY-TOKEN TO WS-OUT-COURSE-ID
056900             STRING WS-OUT-COURSE-ID    DELIMITED BY SIZE ','
057000                    LK-LEGACY-ID        DELIMITED BY SIZE ','
057100                    LK-COLLEGE-CODE     DELIMITED BY SIZE ','
057200                    WS-OUT-COLLEGE-LINK DELIMITED BY SIZE ','
057300                    LK-NAME             DELIMITED BY SIZE ','
057400                    WS-DUR-OUT          DELIMITED BY SIZE
057500                    INTO COURSE-OUT-LINE-TX
057600             END-STRING
057700             WRITE COURSE-OUT-LINE
057800             ADD 1 TO WS-COURSE-WROTE-CNT
057900         END-IF
058000     END-IF.
058100     READ LEGACY-COURSE-FILE
058200         AT END MOVE 'Y' TO WS-COURSE-EOF-SW
058300     END-READ.
058400 0510-EXIT.
058500     EXIT.
058600******************************************************************
058700*    RESOLVE COURSE'S OWNING COLLEGE - BY CODE FIRST, BY THE     *
058800*    NUMERIC LEGACY COLLEGE ID (VIA THE XREF TABLE) WHEN THE     *
058900*    CODE IS BLANK.                                              *
059000******************************************************************
059100 0520-RESOLVE-COURSE-COLLEGE-RTN.
059200     MOVE SPACES TO WS-OUT-COLLEGE-LINK.
059300     MOVE 'N' TO WS-CX-FOUND-SW.
059400     IF LK-COLLEGE-CODE NOT = SPACES
059500         PERFORM 0522-TEST-XREF-BY-CODE-RTN
059600             VARYING WS-CX-SUB FROM 1 BY 1
059700                 UNTIL WS-CX-SUB > WS-CX-COUNT OR WS-CX-FOUND
059800     ELSE
059900         IF LK-COLLEGE-ID-N IS NUMERIC
060000             PERFORM 0524-TEST-XREF-BY-ID-RTN
060100                 VARYING WS-CX-SUB FROM 1 BY 1
060200                     UNTIL WS-CX-SUB > WS-CX-COUNT OR WS-CX-FOUND
060300         END-IF
060400     END-IF.
060500 0520-EXIT.
060600     EXIT.
060700******************************************************************
060800 0522-TEST-XREF-BY-CODE-RTN.
060900     SET WS-CX-IDX TO WS-CX-SUB.
061000     IF WS-CX-CODE(WS-CX-IDX) = LK-COLLEGE-CODE
061100         MOVE WS-CX-SURR-ID(WS-CX-IDX) TO WS-OUT-COLLEGE-LINK
061200         MOVE 'Y' TO WS-CX-FOUND-SW
061300     END-IF.
061400 0522-EXIT.
061500     EXIT.
061600******************************************************************
061700 0524-TEST-XREF-BY-ID-RTN.
061800     SET WS-CX-IDX TO WS-CX-SUB.
061900     IF WS-CX-LEGACY-ID(WS-CX-IDX) = LK-COLLEGE-ID-N
062000         MOVE WS-CX-SURR-ID(WS-CX-IDX) TO WS-OUT-COLLEGE-LINK
062100         MOVE 'Y' TO WS-CX-FOUND-SW
062200     END-IF.
062300 0524-EXIT.
062400     EXIT.
062500******************************************************************
062600*    BUSINESS RULE - DURATION: INTEGER, TRUNCATED TOWARD ZERO;   *
062700*    ZERO, NEGATIVE OR NON-NUMERIC INPUT BECOMES BLANK.          *
062800******************************************************************
062900 0530-EDIT-DURATION-RTN.
063000*    DURATION MAY CARRY A DECIMAL TAIL ("10.5") - UNSTRING ON   *
063100*    THE DOT TO CAPTURE THE WHOLE INTEGER PORTION (NOT JUST THE *
063200*    FIRST BYTE) BEFORE THE SIGN/ZERO TEST.  REQ CNV-133.       *
063300     MOVE SPACES TO WS-DUR-OUT.
063400     MOVE SPACES TO WS-DUR-TX.
063500     UNSTRING LK-DURATION-RAW DELIMITED BY '.'
063600         INTO WS-DUR-TX
063700     END-UNSTRING.
063800     IF WS-DUR-TX IS NUMERIC AND WS-DUR-TX NOT = ZERO
063900         MOVE WS-DUR-TX TO WS-DUR-NUM
064000         IF WS-DUR-NUM > 0
064100             MOVE WS-DUR-TX TO WS-DUR-OUT
064200         END-IF
064300     END-IF.
064400 0530-EXIT.
064500     EXIT.
064600******************************************************************
064700 0900-DISPLAY-COUNTS-RTN.
064800     DISPLAY 'ACADTRN COUNTS ------------------------------'.
064900     DISPLAY '  COLLEGES READ    : ' WS-COLLEGE-READ-CNT.
065000     DISPLAY '  COLLEGES WRITTEN : ' WS-COLLEGE-WROTE-CNT.
065100     DISPLAY '  SESSIONS READ    : ' WS-SESSION-READ-CNT.
065200     DISPLAY '  SESSIONS WRITTEN : ' WS-SESSION-WROTE-CNT.
065300     DISPLAY '  COURSES READ     : ' WS-COURSE-READ-CNT.
065400     DISPLAY '  COURSES WRITTEN  : ' WS-COURSE-WROTE-CNT.
065500 0950-CLOSE-FILES-RTN.
065600     CLOSE LEGACY-COLLEGE-FILE
065700           LEGACY-SESSION-FILE
065800           LEGACY-COURSE-FILE
065900           COLLEGE-OUT-FILE
066000           SESSION-OUT-FILE
066100           COURSE-OUT-FILE.
066200     COPY ALDATRTN.
066300     COPY ALKEYRTN.
