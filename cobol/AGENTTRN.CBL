000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     AGENTTRN.
000700 AUTHOR.         J. WHITFIELD.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   02/02/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    AGENTTRN  -  RECRUITMENT AGENT TRANSFORM                    *
001400*                                                                *
001500*    READS THE LEGACY RECRUITMENT AGENT EXPORT, VALIDATES AND    *
001600*    NORMALIZES EMAIL AND PHONE, COLLAPSES DUPLICATE LEGACY IDS  *
001700*    (LAST OCCURRENCE WINS), AND WRITES THE CLEAN AGENT FILE     *
001800*    PLUS A ONE-ROW-PER-CONTACT AGENT-CONTACTS FILE.  EVERY      *
001900*    FIELD-LEVEL ISSUE SEEN ON EVERY RECORD PROCESSED - EVEN A   *
002000*    SUPERSEDED DUPLICATE - IS LOGGED TO THE QUALITY FILE.       *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    02/02/95  JW   CNV-040  INITIAL VERSION.                    *
002500*    02/09/95  JW   CNV-043  PHONE DIGIT-GROUP EDIT RULE.        *
002600*    02/14/95  JW   CNV-044  AGENT-CONTACT-OUT SPLIT FROM         *
002700*                            AGENT-OUT - ONE ROW PER CHANNEL.     *
002800*    03/20/95  RP   CNV-047  DUPLICATE LEGACY ID HANDLING -       *
002900*                            LAST OCCURRENCE NOW WINS THE ROW.    *
003000*    06/14/97  RP   CNV-058  SHARED EMAIL/PHONE/KEY ROUTINES      *
003100*                            MOVED TO COPYBOOKS, INLINE PERFORM   *
003200*                            LOOPS DROPPED PLANT-WIDE.            *
003300*    11/03/98  TO   CNV-077  QUALITY ISSUE FILE ADDED.            *
003400*    01/06/99  TLK  CNV-090  Y2K - CURRENT-DATE YEAR 4-DIGIT      *
003500*                            INTERNALLY.                         *
003600*    08/22/99  TLK  CNV-094  STATUS DERIVATION RULE CONFIRMED -   *
003700*                            1 IFF VALID EMAIL OR VALID PHONE.    *
003800*    05/14/01  MS   CNV-109  AGENT TABLE WIDENED TO 3000 ROWS -   *
003900*                            REGIONAL EXTRACT GREW PAST 2000.     *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LEGACY-AGENT-FILE    ASSIGN TO AGNTIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WS-AGNTIN-STATUS.
005300     SELECT AGENT-OUT-FILE       ASSIGN TO AGNTOUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-AGNTOUT-STATUS.
005600     SELECT AGENT-CONTACT-FILE   ASSIGN TO AGCONOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-AGCONOUT-STATUS.
005900     SELECT QUALITY-ISSUE-FILE   ASSIGN TO AGQUALOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-AGQUALOUT-STATUS.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  LEGACY-AGENT-FILE
006600     RECORDING MODE IS V.
006700 01  LEGACY-AGENT-LINE.
006800     05  LEGACY-AGENT-LINE-TX    PIC X(160).
006900     05  FILLER                  PIC X(08)  VALUE SPACES.
007000 FD  AGENT-OUT-FILE
007100     RECORDING MODE IS V.
007200 01  AGENT-OUT-LINE.
007300     05  AGENT-OUT-LINE-TX       PIC X(220).
007400     05  FILLER                  PIC X(08)  VALUE SPACES.
007500 FD  AGENT-CONTACT-FILE
007600     RECORDING MODE IS V.
007700 01  AGENT-CONTACT-LINE.
007800     05  AGENT-CONTACT-LINE-TX   PIC X(160).
007900     05  FILLER                  PIC X(08)  VALUE SPACES.
008000 FD  QUALITY-ISSUE-FILE
008100     RECORDING MODE IS V.
008200 01  QUALITY-ISSUE-LINE.
008300     05  QUALITY-ISSUE-LINE-TX   PIC X(135).
008400     05  FILLER                  PIC X(08)  VALUE SPACES.
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700 01  WS-FILE-STATUSES.
008800     05  WS-AGNTIN-STATUS        PIC X(02) VALUE SPACES.
008900     05  WS-AGNTOUT-STATUS       PIC X(02) VALUE SPACES.
009000     05  WS-AGCONOUT-STATUS      PIC X(02) VALUE SPACES.
009100     05  WS-AGQUALOUT-STATUS     PIC X(02) VALUE SPACES.
009200     05  FILLER                  PIC X(10) VALUE SPACES.
009300*
009400 01  WS-EOF-SWITCHES.
009500     05  WS-AGENT-EOF-SW         PIC X(01) VALUE 'N'.
009600         88  WS-AGENT-EOF        VALUE 'Y'.
009700     05  FILLER                  PIC X(01) VALUE SPACE.
009800*
009900 01  LEGACY-AGENT-REC.
010000     05  LA-AGENTSID             PIC X(06).
010100     05  LA-AGENTNAME            PIC X(50).
010200     05  LA-EMAIL                PIC X(60).
010300     05  LA-CONTACT              PIC X(30).
010400     05  FILLER                  PIC X(14).
010500 01  LA-AGENTSID-N REDEFINES LA-AGENTSID PIC 9(06).
010600*
010700******************************************************************
010800*    UNIQUE-AGENT TABLE - ONE ROW PER DISTINCT LEGACY ID, IN      *
010900*    FIRST-SEEN ORDER.  A LATER RECORD WITH THE SAME LEGACY ID    *
011000*    OVERWRITES THE ROW IN PLACE (LAST OCCURRENCE WINS) BUT THE   *
011100*    ROW KEEPS ITS ORIGINAL POSITION FOR OUTPUT ORDERING.         *
011200******************************************************************
011300 01  WS-AGENT-TABLE.
011400     05  WS-AGT-ENTRY OCCURS 3000 TIMES INDEXED BY WS-AGT-IDX.
011500         10  WS-AGT-LEGACY-ID    PIC 9(06).
011600         10  WS-AGT-NAME         PIC X(50).
011700         10  WS-AGT-EMAIL-RAW    PIC X(60).
011800         10  WS-AGT-EMAIL        PIC X(60).
011900         10  WS-AGT-EMAIL-OK-SW  PIC X(01).
012000         10  WS-AGT-PHONE-RAW    PIC X(30).
012100         10  WS-AGT-PHONE-E164   PIC X(14).
012200         10  WS-AGT-PHONE-OK-SW  PIC X(01).
012300         10  WS-AGT-STATUS       PIC 9(01).
012350         10  WS-AGT-STATUS-X REDEFINES WS-AGT-STATUS PIC X(01).
012400         10  WS-AGT-SURR-ID      PIC X(36).
012500         10  FILLER              PIC X(01).
012600*
012700 77  WS-AGT-COUNT                PIC S9(4) COMP VALUE ZERO.
012800 77  WS-AGT-SUB                  PIC S9(4) COMP VALUE ZERO.
012900 77  WS-AGT-FOUND-SW             PIC X(01) VALUE 'N'.
013000     88  WS-AGT-FOUND            VALUE 'Y'.
013100*
013200 01  WS-COUNTERS.
013300     05  WS-AGENT-READ-CNT       PIC S9(7) COMP-3 VALUE ZERO.
013400     05  WS-AGENT-WROTE-CNT      PIC S9(7) COMP-3 VALUE ZERO.
013500     05  WS-CONTACT-WROTE-CNT    PIC S9(7) COMP-3 VALUE ZERO.
013600     05  WS-QUALITY-CNT          PIC S9(7) COMP-3 VALUE ZERO.
013700     05  FILLER                  PIC X(01) VALUE SPACE.
013800*
013900 01  WS-EDIT-FIELDS.
014000     05  WS-HDR-AGT   PIC X(90) VALUE
014100       'id,legacy_id,name,email_raw,email,phone_raw,phone_e164,sta
014200-      'tus'.
014300     05  WS-HDR-CON   PIC X(80) VALUE
014400       'id,agent_id,contact_type,value_raw,value_norm,is_primary'.
014500     05  WS-HDR-QUAL  PIC X(50) VALUE
014600       'legacy_id,field,issues,raw'.
014700     05  WS-EMAIL-HAS-VALUE-SW   PIC X(01) VALUE 'N'.
014800         88  WS-EMAIL-HAS-VALUE  VALUE 'Y'.
014900     05  WS-PHONE-HAS-VALUE-SW   PIC X(01) VALUE 'N'.
015000         88  WS-PHONE-HAS-VALUE  VALUE 'Y'.
015100     05  WS-OUT-CONTACT-ID       PIC X(36) VALUE SPACES.
015200     05  WS-IS-PRIMARY-OUT       PIC X(05) VALUE SPACES.
015300     05  FILLER                  PIC X(01) VALUE SPACE.
015400*
015500 01  WS-RUN-STAMP.
015600     05  WS-RUN-DATE.
015700         10  WS-RUN-YY           PIC 9(02).
015800         10  WS-RUN-MM           PIC 9(02).
015900         10  WS-RUN-DD           PIC 9(02).
016000     05  WS-RUN-TIME             PIC 9(08).
016050     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
016060         10  WS-RUN-HH           PIC 9(02).
016070         10  WS-RUN-MN           PIC 9(02).
016080         10  WS-RUN-SS           PIC 9(02).
016090         10  WS-RUN-CC           PIC 9(02).
016100     05  FILLER                  PIC X(01) VALUE SPACE.
016200*
016300     COPY ALWSKEY.
016400     COPY ALWSEML.
016500     COPY ALWSPHN.
016600******************************************************************
016700 PROCEDURE DIVISION.
016800******************************************************************
016900 0000-MAIN-RTN.
017000     ACCEPT WS-RUN-DATE FROM DATE.
017100     DISPLAY 'AGENTTRN STARTED - AGENT TRANSFORM'.
017200     PERFORM 0100-OPEN-FILES-RTN.
017300     PERFORM 0200-LOAD-AGENTS-RTN THRU 0200-EXIT.
017400     PERFORM 0300-WRITE-AGENTS-RTN THRU 0300-EXIT.
017500     PERFORM 0900-DISPLAY-COUNTS-RTN.
017600     PERFORM 0950-CLOSE-FILES-RTN.
017700     GOBACK.
017800******************************************************************
017900 0100-OPEN-FILES-RTN.
018000     OPEN INPUT  LEGACY-AGENT-FILE
018100          OUTPUT AGENT-OUT-FILE
018200                 AGENT-CONTACT-FILE
018300                 QUALITY-ISSUE-FILE.
018400     MOVE WS-HDR-AGT  TO AGENT-OUT-LINE-TX.
018500     WRITE AGENT-OUT-LINE.
018600     MOVE WS-HDR-CON  TO AGENT-CONTACT-LINE-TX.
018700     WRITE AGENT-CONTACT-LINE.
018800     MOVE WS-HDR-QUAL TO QUALITY-ISSUE-LINE-TX.
018900     WRITE QUALITY-ISSUE-LINE.
019000******************************************************************
019100*    LOAD PASS - READS EVERY LEGACY RECORD, VALIDATES EMAIL AND   *
019200*    PHONE, LOGS QUALITY ISSUES FOR EVERY RECORD (INCLUDING       *
019300*    SUPERSEDED DUPLICATES), AND UPSERTS THE UNIQUE-AGENT TABLE.  *
019400******************************************************************
019500 0200-LOAD-AGENTS-RTN.
019600     READ LEGACY-AGENT-FILE
019700         AT END MOVE 'Y' TO WS-AGENT-EOF-SW
019800     END-READ.
019900     PERFORM 0210-LOAD-ONE-AGENT-RTN THRU 0210-EXIT
020000         UNTIL WS-AGENT-EOF.
020100 0200-EXIT.
020200     EXIT.
020300******************************************************************
020400 0210-LOAD-ONE-AGENT-RTN.
020500     IF LEGACY-AGENT-LINE-TX NOT = SPACES
020600         MOVE SPACES TO LEGACY-AGENT-REC
020700         UNSTRING LEGACY-AGENT-LINE-TX DELIMITED BY ','
020800             INTO LA-AGENTSID LA-AGENTNAME LA-EMAIL LA-CONTACT
020900         END-UNSTRING
021000         IF LA-AGENTSID-N IS NUMERIC
021100             ADD 1 TO WS-AGENT-READ-CNT
021200             PERFORM 0220-VALIDATE-AGENT-RTN THRU 0220-EXIT
021300             PERFORM 0230-UPSERT-AGENT-RTN THRU 0230-EXIT
021400         END-IF
021500     END-IF.
021600     READ LEGACY-AGENT-FILE
021700         AT END MOVE 'Y' TO WS-AGENT-EOF-SW
021800     END-READ.
021900 0210-EXIT.
022000     EXIT.
022100******************************************************************
022200 0220-VALIDATE-AGENT-RTN.
022300     MOVE LA-EMAIL TO WS-EML-RAW.
022400     PERFORM 0760-VALIDATE-EMAIL-RTN THRU 0760-EXIT.
022500     IF WS-EML-ISSUES NOT = SPACES
022600         PERFORM 0240-LOG-ISSUE-RTN THRU 0240-EXIT
022700     END-IF.
022800     MOVE LA-CONTACT TO WS-PHN-RAW.
022900     PERFORM 0780-SPLIT-PHONE-GROUPS-RTN THRU 0780-EXIT.
023000     PERFORM 0700-EDIT-AGENT-PHONE-RTN THRU 0700-EXIT.
023100     IF WS-PHN-ISSUE NOT = SPACES
023200         MOVE WS-PHN-ISSUE TO WS-EML-ISSUES
023300         PERFORM 0240-LOG-ISSUE-RTN THRU 0240-EXIT
023400     END-IF.
023500 0220-EXIT.
023600     EXIT.
023700******************************************************************
023800 0240-LOG-ISSUE-RTN.
023900     STRING LA-AGENTSID        DELIMITED BY SIZE ','
024000            'contact'          DELIMITED BY SIZE ','
024100            WS-EML-ISSUES      DELIMITED BY SIZE ','
024200            LA-CONTACT         DELIMITED BY SIZE
024300            INTO QUALITY-ISSUE-LINE-TX
024400     END-STRING.
024500     WRITE QUALITY-ISSUE-LINE.
024600     ADD 1 TO WS-QUALITY-CNT.
024700 0240-EXIT.
024800     EXIT.
024900******************************************************************
025000*    BUSINESS RULE - AGENTTRN PHONE VARIANT.  AN 11-DIGIT GROUP   *
025100*    STARTING '0' IS REDUCED TO ITS LAST 10.  THE FIRST 10-DIGIT  *
025200*    GROUP WITH >= 2 DISTINCT DIGITS IS PREFERRED.  OTHERWISE THE *
025300*    LONGEST GROUP IS JUDGED: <7 TOO_SHORT; ALL-SAME DIGIT        *
025400*    REPEATED_DIGIT; EXACTLY 10 -> +91; 12-13 STARTING 91 -> +;   *
025500*    ELSE UNHANDLED_PATTERN.                                     *
025600******************************************************************
025700 0700-EDIT-AGENT-PHONE-RTN.
025800     MOVE SPACES TO WS-PHN-RESULT.
025900     MOVE SPACES TO WS-PHN-ISSUE.
026000     MOVE 'N' TO WS-PHN-VALID-SW.
026100     PERFORM 0702-REDUCE-11-DIGIT-GROUPS-RTN THRU 0702-EXIT.
026200     MOVE ZERO TO WS-PHN-TEN-SUB.
026300     PERFORM 0704-FIND-TEN-DIGIT-VARIED-RTN
026400         VARYING WS-PHN-G-IDX FROM 1 BY 1
026500             UNTIL WS-PHN-G-IDX > WS-PHN-GRP-COUNT
026600                 OR WS-PHN-TEN-SUB NOT = ZERO.
026700     IF WS-PHN-TEN-SUB NOT = ZERO
026800         STRING '+91' DELIMITED BY SIZE
026900                WS-PHN-GRP-VALUE(WS-PHN-TEN-SUB)(1:10)
027000                     DELIMITED BY SIZE
027100                INTO WS-PHN-RESULT
027200         END-STRING
027300         MOVE 'Y' TO WS-PHN-VALID-SW
027400     ELSE
027500         PERFORM 0706-JUDGE-LONGEST-GROUP-RTN THRU 0706-EXIT
027600     END-IF.
027700 0700-EXIT.
027800     EXIT.
027900******************************************************************
028000*    AN 11-DIGIT GROUP LEADING WITH '0' IS A DOMESTIC TRUNK       *
028100*    PREFIX - DROP IT AND KEEP THE TRAILING 10 DIGITS IN PLACE.   *
028200******************************************************************
028300 0702-REDUCE-11-DIGIT-GROUPS-RTN.
028400     PERFORM 0703-REDUCE-ONE-GROUP-RTN
028500         VARYING WS-PHN-G-IDX FROM 1 BY 1
028600             UNTIL WS-PHN-G-IDX > WS-PHN-GRP-COUNT.
028700 0702-EXIT.
028800     EXIT.
028900******************************************************************
029000 0703-REDUCE-ONE-GROUP-RTN.
029100     IF WS-PHN-GRP-LEN(WS-PHN-G-IDX) = 11
029200        AND WS-PHN-GRP-VALUE(WS-PHN-G-IDX)(1:1) = '0'
029300         MOVE WS-PHN-GRP-VALUE(WS-PHN-G-IDX)(2:10)
029400                   TO WS-PHN-GRP-VALUE(WS-PHN-G-IDX)
029500         MOVE 10 TO WS-PHN-GRP-LEN(WS-PHN-G-IDX)
029600     END-IF.
029700 0703-EXIT.
029800     EXIT.
029900******************************************************************
030000 0704-FIND-TEN-DIGIT-VARIED-RTN.
030100     IF WS-PHN-GRP-LEN(WS-PHN-G-IDX) = 10
030200         MOVE WS-PHN-GRP-VALUE(WS-PHN-G-IDX) TO WS-PHN-TEST-GROUP
030300         MOVE 10 TO WS-PHN-TEST-LEN
030400         PERFORM 0790-TEST-GROUP-VARIED-RTN THRU 0790-EXIT
030500         IF WS-PHN-VARIED
030600             SET WS-PHN-TEN-SUB TO WS-PHN-G-IDX
030700         ELSE
030800             MOVE 'repeated_digit' TO WS-PHN-ISSUE
030900         END-IF
031000     END-IF.
031100 0704-EXIT.
031200     EXIT.
031300******************************************************************
031400 0706-JUDGE-LONGEST-GROUP-RTN.
031500     PERFORM 0788-FIND-LONGEST-GROUP-RTN THRU 0788-EXIT.
031600     IF WS-PHN-LONGEST-SUB = ZERO
031700         MOVE 'too_short' TO WS-PHN-ISSUE
031800     ELSE
031900         MOVE WS-PHN-GRP-VALUE(WS-PHN-LONGEST-SUB) TO WS-PHN-TEST-GROUP
032000         MOVE WS-PHN-LONGEST-LEN TO WS-PHN-TEST-LEN
032100         PERFORM 0790-TEST-GROUP-VARIED-RTN THRU 0790-EXIT
032200         IF WS-PHN-LONGEST-LEN < 7
032300             MOVE 'too_short' TO WS-PHN-ISSUE
032400         ELSE
032500             IF NOT WS-PHN-VARIED
032600                 MOVE 'repeated_digit' TO WS-PHN-ISSUE
032700             ELSE
032800                 IF WS-PHN-LONGEST-LEN = 10
032900                     STRING '+91' DELIMITED BY SIZE
033000                            WS-PHN-TEST-GROUP(1:10) DELIMITED BY SIZE
033100                            INTO WS-PHN-RESULT
033200                     END-STRING
033300                     MOVE 'Y' TO WS-PHN-VALID-SW
033400                 ELSE
033500                     IF (WS-PHN-LONGEST-LEN = 12 OR
033600                         WS-PHN-LONGEST-LEN = 13)
033700                        AND WS-PHN-TEST-GROUP(1:2) = '91'
033800                         STRING '+' DELIMITED BY SIZE
033900                            WS-PHN-TEST-GROUP(1:WS-PHN-LONGEST-LEN)
033920                                     DELIMITED BY SIZE
034000                            INTO WS-PHN-RESULT
034100                         END-STRING
034200                         MOVE 'Y' TO WS-PHN-VALID-SW
034300                     ELSE
034400                         MOVE 'unhandled_pattern' TO WS-PHN-ISSUE
034500                     END-IF
034600                 END-IF
034700             END-IF
034800         END-IF
034900     END-IF.
035000 0706-EXIT.
035100     EXIT.
035200******************************************************************
035300*    UPSERT - SEARCH THE TABLE FOR THE LEGACY ID; OVERWRITE IF    *
035400*    FOUND (LAST OCCURRENCE WINS), ELSE APPEND A NEW ROW.         *
035500******************************************************************
035600 0230-UPSERT-AGENT-RTN.
035700     MOVE 'N' TO WS-AGT-FOUND-SW.
035800     PERFORM 0232-TEST-ONE-AGT-RTN
035900         VARYING WS-AGT-SUB FROM 1 BY 1
036000             UNTIL WS-AGT-SUB > WS-AGT-COUNT OR WS-AGT-FOUND.
036100     IF NOT WS-AGT-FOUND
036200         ADD 1 TO WS-AGT-COUNT
036300         SET WS-AGT-IDX TO WS-AGT-COUNT
036400     END-IF.
036500     MOVE LA-AGENTSID-N TO WS-AGT-LEGACY-ID(WS-AGT-IDX).
036600     MOVE LA-AGENTNAME  TO WS-AGT-NAME(WS-AGT-IDX).
036700     MOVE LA-EMAIL      TO WS-AGT-EMAIL-RAW(WS-AGT-IDX).
036800     MOVE WS-EML-OUT    TO WS-AGT-EMAIL(WS-AGT-IDX).
036900     IF WS-EML-VALID
037000         MOVE 'Y' TO WS-AGT-EMAIL-OK-SW(WS-AGT-IDX)
037100     ELSE
037200         MOVE 'N' TO WS-AGT-EMAIL-OK-SW(WS-AGT-IDX)
037300         MOVE SPACES TO WS-AGT-EMAIL(WS-AGT-IDX)
037400     END-IF.
037500     MOVE LA-CONTACT    TO WS-AGT-PHONE-RAW(WS-AGT-IDX).
037600     IF WS-PHN-VALID
037700         MOVE 'Y' TO WS-AGT-PHONE-OK-SW(WS-AGT-IDX)
037800         MOVE WS-PHN-RESULT TO WS-AGT-PHONE-E164(WS-AGT-IDX)
037900     ELSE
038000         MOVE 'N' TO WS-AGT-PHONE-OK-SW(WS-AGT-IDX)
038100         MOVE SPACES TO WS-AGT-PHONE-E164(WS-AGT-IDX)
038200     END-IF.
038300     IF WS-AGT-EMAIL-OK-SW(WS-AGT-IDX) = 'Y'
038400        OR WS-AGT-PHONE-OK-SW(WS-AGT-IDX) = 'Y'
038500         MOVE 1 TO WS-AGT-STATUS(WS-AGT-IDX)
038600     ELSE
038700         MOVE 0 TO WS-AGT-STATUS(WS-AGT-IDX)
038800     END-IF.
038900     MOVE SPACES TO WS-KEY-NAMESPACE.
039000     STRING 'agent:' DELIMITED BY SIZE
039100            LA-AGENTSID DELIMITED BY SPACE
039200            INTO WS-KEY-NAMESPACE
039300     END-STRING.
039400     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
039500     MOVE WS-KEY-TOKEN TO WS-AGT-SURR-ID(WS-AGT-IDX).
039600 0230-EXIT.
039700     EXIT.
039800******************************************************************
039900 0232-TEST-ONE-AGT-RTN.
040000     SET WS-AGT-IDX TO WS-AGT-SUB.
040100     IF WS-AGT-LEGACY-ID(WS-AGT-IDX) = LA-AGENTSID-N
040200         MOVE 'Y' TO WS-AGT-FOUND-SW
040300     END-IF.
040400 0232-EXIT.
040500     EXIT.
040600******************************************************************
040700*    OUTPUT PASS - ONE AGENT-OUT ROW AND UP TO TWO CONTACT ROWS   *
040800*    PER TABLE ENTRY, IN FIRST-SEEN ORDER.                        *
040900******************************************************************
041000 0300-WRITE-AGENTS-RTN.
041100     PERFORM 0310-WRITE-ONE-AGENT-RTN
041200         VARYING WS-AGT-IDX FROM 1 BY 1 UNTIL WS-AGT-IDX > WS-AGT-COUNT.
041300 0300-EXIT.
041400     EXIT.
041500******************************************************************
041600 0310-WRITE-ONE-AGENT-RTN.
041700     STRING WS-AGT-SURR-ID(WS-AGT-IDX)   DELIMITED BY SIZE ','
041800            WS-AGT-LEGACY-ID(WS-AGT-IDX) DELIMITED BY SIZE ','
041900            WS-AGT-NAME(WS-AGT-IDX)      DELIMITED BY SIZE ','
042000            WS-AGT-EMAIL-RAW(WS-AGT-IDX) DELIMITED BY SIZE ','
042100            WS-AGT-EMAIL(WS-AGT-IDX)     DELIMITED BY SIZE ','
042200            WS-AGT-PHONE-RAW(WS-AGT-IDX) DELIMITED BY SIZE ','
042300            WS-AGT-PHONE-E164(WS-AGT-IDX) DELIMITED BY SIZE ','
042400            WS-AGT-STATUS(WS-AGT-IDX)    DELIMITED BY SIZE
042500            INTO AGENT-OUT-LINE-TX
042600     END-STRING.
042700     WRITE AGENT-OUT-LINE.
042800     ADD 1 TO WS-AGENT-WROTE-CNT.
042900     IF WS-AGT-EMAIL-OK-SW(WS-AGT-IDX) = 'Y'
043000         MOVE SPACES TO WS-KEY-NAMESPACE
043100         STRING 'agentcontact:' DELIMITED BY SIZE
043200                WS-AGT-LEGACY-ID(WS-AGT-IDX) DELIMITED BY SIZE ':email'
043300                     DELIMITED BY SIZE
043400                INTO WS-KEY-NAMESPACE
043500         END-STRING
043600         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
043700         STRING WS-KEY-TOKEN DELIMITED BY SIZE ','
043800                WS-AGT-SURR-ID(WS-AGT-IDX) DELIMITED BY SIZE ','
043900                'email' DELIMITED BY SIZE ','
044000                WS-AGT-EMAIL-RAW(WS-AGT-IDX) DELIMITED BY SIZE ','
044100                WS-AGT-EMAIL(WS-AGT-IDX) DELIMITED BY SIZE ','
044200                'True' DELIMITED BY SIZE
044300                INTO AGENT-CONTACT-LINE-TX
044400         END-STRING
044500         WRITE AGENT-CONTACT-LINE
044600         ADD 1 TO WS-CONTACT-WROTE-CNT
044700     END-IF.
044800     IF WS-AGT-PHONE-OK-SW(WS-AGT-IDX) = 'Y'
044900         IF WS-AGT-EMAIL-OK-SW(WS-AGT-IDX) = 'Y'
045000             MOVE 'False' TO WS-IS-PRIMARY-OUT
045100         ELSE
045200             MOVE 'True'  TO WS-IS-PRIMARY-OUT
045300         END-IF
045400         MOVE SPACES TO WS-KEY-NAMESPACE
045500         STRING 'agentcontact:' DELIMITED BY SIZE
045600                WS-AGT-LEGACY-ID(WS-AGT-IDX) DELIMITED BY SIZE ':phone'
045700                     DELIMITED BY SIZE
045800                INTO WS-KEY-NAMESPACE
045900         END-STRING
046000         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
046100         STRING WS-KEY-TOKEN DELIMITED BY SIZE ','
046200                WS-AGT-SURR-ID(WS-AGT-IDX) DELIMITED BY SIZE ','
046300                'phone' DELIMITED BY SIZE ','
046400                WS-AGT-PHONE-RAW(WS-AGT-IDX) DELIMITED BY SIZE ','
046500                WS-AGT-PHONE-E164(WS-AGT-IDX) DELIMITED BY SIZE ','
046600                WS-IS-PRIMARY-OUT DELIMITED BY SIZE
046700                INTO AGENT-CONTACT-LINE-TX
046800         END-STRING
046900         WRITE AGENT-CONTACT-LINE
047000         ADD 1 TO WS-CONTACT-WROTE-CNT
047100     END-IF.
047200******************************************************************
047300 0900-DISPLAY-COUNTS-RTN.
047400     DISPLAY 'AGENTTRN COUNTS -----------------------------'.
047500     DISPLAY '  AGENT RECORDS READ : ' WS-AGENT-READ-CNT.
047600     DISPLAY '  AGENTS WRITTEN     : ' WS-AGENT-WROTE-CNT.
047700     DISPLAY '  CONTACTS WRITTEN   : ' WS-CONTACT-WROTE-CNT.
047800     DISPLAY '  QUALITY ISSUES     : ' WS-QUALITY-CNT.
047900 0950-CLOSE-FILES-RTN.
048000     CLOSE LEGACY-AGENT-FILE
048100           AGENT-OUT-FILE
048200           AGENT-CONTACT-FILE
048300           QUALITY-ISSUE-FILE.
048400     COPY ALKEYRTN.
048500     COPY ALEMLRTN.
048600     COPY ALPHNRTN.
