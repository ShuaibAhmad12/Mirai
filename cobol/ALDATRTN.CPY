012000******************************************************************
012100*    ALDATRTN  -  SHARED PROCEDURE-DIVISION PARAGRAPHS            *
012200*                                                                 *
012300*    PARSES A RAW LEGACY DATE (WS-DATE-RAW) IN ANY OF THE LAYOUTS *
012400*    THE ALPINE EXPORTS USE - YYYY-MM-DD, DD-MM-YYYY,             *
012500*    DD/MM/YYYY, MM/DD/YYYY, YYYY/MM/DD, DOTTED VARIANTS, AND     *
012600*    ANY OF THOSE WITH A TRAILING TIME-OF-DAY - INTO ISO          *
012700*    WS-DATE-ISO.  CALLER PRE-LOADS WS-DATE-DEFAULT; A BLANK OR   *
012800*    UNPARSEABLE RAW VALUE RETURNS THAT DEFAULT UNCHANGED.  A     *
012900*    BARE 4-DIGIT YEAR MEANS JANUARY 1 OF THAT YEAR.              *
013000*       REQ CNV-017   R.PELLETIER  12/09/94                      *
013100*       REQ CNV-026   R.PELLETIER  01/15/95 - DOTTED DATES        *
013200*       REQ CNV-044   T.OKAFOR     03/02/97 - TIME-OF-DAY SUFFIX  *
013300******************************************************************
013400 0600-PARSE-DATE-RTN.
013500     MOVE WS-DATE-DEFAULT TO WS-DATE-ISO.
013600     MOVE 'N' TO WS-DATE-OK-SW.
013700     IF WS-DATE-RAW NOT = SPACES
013800         IF WS-DATE-RAW(1:4) IS NUMERIC AND WS-DATE-RAW(5:1) = SPACE
013900             MOVE WS-DATE-RAW(1:4) TO WS-DATE-YYYY
014000             MOVE 1 TO WS-DATE-MM
014100             MOVE 1 TO WS-DATE-DD
014200             MOVE 'Y' TO WS-DATE-OK-SW
014300         ELSE
014400             PERFORM 0610-SPLIT-DATE-RTN
014500         END-IF
014600     END-IF.
014700     IF WS-DATE-OK
014800         IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
014900                        OR WS-DATE-DD < 1 OR WS-DATE-DD > 31
015000             MOVE 'N' TO WS-DATE-OK-SW
015100         ELSE
015200             PERFORM 0650-FORMAT-ISO-RTN
015300         END-IF
015400     END-IF.
015500 0600-EXIT.
015600     EXIT.
015700******************************************************************
015800 0610-SPLIT-DATE-RTN.
015900     MOVE SPACES TO WS-DATE-TRIMMED WS-DATE-PART-1
016000                     WS-DATE-PART-2 WS-DATE-PART-3.
016100     MOVE WS-DATE-RAW(1:10) TO WS-DATE-TRIMMED.
016200     MOVE WS-DATE-TRIMMED(3:1) TO WS-DATE-SEP-1.
016300     UNSTRING WS-DATE-TRIMMED DELIMITED BY '-' OR '/' OR '.'
016400         INTO WS-DATE-PART-1 WS-DATE-PART-2 WS-DATE-PART-3
016500     END-UNSTRING.
016600     IF WS-DATE-PART-1(4:1) NOT = SPACE AND WS-DATE-PART-1 IS NUMERIC
016700         MOVE WS-DATE-PART-1 TO WS-DATE-YYYY
016800         MOVE WS-DATE-PART-2(1:2) TO WS-DATE-MM
016900         MOVE WS-DATE-PART-3(1:2) TO WS-DATE-DD
017000         MOVE 'Y' TO WS-DATE-OK-SW
017100     ELSE
017200         IF WS-DATE-PART-3(4:1) NOT = SPACE
017300                        AND WS-DATE-PART-3 IS NUMERIC
017400                        AND WS-DATE-PART-1(1:2) IS NUMERIC
017500                        AND WS-DATE-PART-2(1:2) IS NUMERIC
017600             MOVE WS-DATE-PART-3 TO WS-DATE-YYYY
017700             MOVE WS-DATE-PART-1(1:2) TO WS-DATE-TEMP-N
017800             IF WS-DATE-TEMP-N > 12
017900                 MOVE WS-DATE-PART-1(1:2) TO WS-DATE-DD
018000                 MOVE WS-DATE-PART-2(1:2) TO WS-DATE-MM
018100             ELSE
018200                 IF WS-DATE-SEP-1 = '-'
018300                     MOVE WS-DATE-PART-1(1:2) TO WS-DATE-DD
018400                     MOVE WS-DATE-PART-2(1:2) TO WS-DATE-MM
018500                 ELSE
018600                     MOVE WS-DATE-PART-1(1:2) TO WS-DATE-MM
018700                     MOVE WS-DATE-PART-2(1:2) TO WS-DATE-DD
018800                 END-IF
018900             END-IF
019000             MOVE 'Y' TO WS-DATE-OK-SW
019100         END-IF
019200     END-IF.
019300 0610-EXIT.
019400     EXIT.
019500******************************************************************
019600 0650-FORMAT-ISO-RTN.
019700     MOVE SPACES TO WS-DATE-ISO.
019800     MOVE WS-DATE-YYYY TO WS-DATE-ISO(1:4).
019900     MOVE '-'          TO WS-DATE-ISO(5:1).
020000     MOVE WS-DATE-MM   TO WS-DATE-ISO(6:2).
020100     MOVE '-'          TO WS-DATE-ISO(8:1).
020200     MOVE WS-DATE-DD   TO WS-DATE-ISO(9:2).
020300 0650-EXIT.
020400     EXIT.
