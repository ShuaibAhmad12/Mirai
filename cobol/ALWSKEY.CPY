000100******************************************************************
000200*    ALWSKEY  -  SHARED WORKING-STORAGE FOR SURROGATE KEY BUILD  *
000300*                                                                *
000400*    USED BY  -  ACADTRN, AGENTTRN, STUDTRN, AGNOTTRN, FEEXFRM,  *
000500*                FEEBAL, OVRDTRN                                *
000600*                                                                *
000700*    HOLDS THE NAMESPACE STRING "KIND:LEGACY-KEY[:PART...]" AND  *
000800*    THE 36-CHARACTER SURROGATE ID TOKEN DERIVED FROM IT BY      *
000900*    PARAGRAPH 0500-BUILD-SURROGATE-KEY-RTN (SEE ALKEYRTN).      *
001000*    RE-RUNNING A TRANSFORM AGAINST THE SAME LEGACY DATA MUST    *
001100*    REPRODUCE THE SAME TOKEN FOR THE SAME NAMESPACE STRING, SO  *
001200*    NO CLOCK OR RANDOM VALUE MAY EVER ENTER THIS COMPUTATION.   *
001300*       REQ CNV-014   R.PELLETIER  12/03/94                     *
001400******************************************************************
001500 01  WS-KEY-WORK-AREA.
001600     05  WS-KEY-NAMESPACE          PIC X(60)  VALUE SPACES.
001700     05  WS-KEY-NS-LEN             PIC S9(4)  COMP VALUE 60.
001800     05  WS-KEY-TOKEN              PIC X(36)  VALUE SPACES.
001900     05  WS-KEY-ALPHABET           PIC X(36)  VALUE
002000            '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002100     05  WS-KEY-CHARSET            PIC X(38)  VALUE
002200            'abcdefghijklmnopqrstuvwxyz0123456789: '.
002300     05  WS-KEY-HASH               PIC S9(9)  COMP VALUE ZERO.
002400     05  WS-KEY-DIGIT              PIC S9(9)  COMP VALUE ZERO.
002500     05  WS-KEY-DIV                PIC S9(9)  COMP VALUE ZERO.
002600     05  WS-KEY-POS                PIC S9(4)  COMP VALUE ZERO.
002700     05  WS-KEY-SUB                PIC S9(4)  COMP VALUE ZERO.
002800     05  WS-KEY-CHSUB              PIC S9(4)  COMP VALUE ZERO.
002900     05  WS-KEY-CHAR               PIC X      VALUE SPACE.
003000     05  WS-KEY-FOUND-SW           PIC X      VALUE 'N'.
003100         88  WS-KEY-CHAR-FOUND     VALUE 'Y'.
