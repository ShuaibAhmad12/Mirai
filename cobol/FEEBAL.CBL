000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FEEBAL.
000700 AUTHOR.         R. PELLETIER.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   02/14/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    FEEBAL  -  CURRENT FEE BALANCE EXPLOSION                    *
001400*                                                                 *
001500*    TAKES THE LEGACY PER-STUDENT CURRENT-BALANCE SNAPSHOT AND   *
001600*    EXPLODES EACH ROW INTO ONE CURRENT-BALANCE-OUT ROW PER FEE  *
001700*    COMPONENT (ADMISSION/SECURITY/TUITION/OTHER), RESOLVING     *
001800*    STUDENT AND ENROLLMENT THROUGH THE SAME CROSS-REFERENCE     *
001900*    MAPS FEEXFRM BUILDS, WITH A PLACEHOLDER ID SUBSTITUTED SO   *
002000*    AN UNMAPPED ROW STILL GETS WRITTEN RATHER THAN DROPPED.     *
002100*                                                                 *
002200*    CHANGE LOG                                                   *
002300*    ----------                                                   *
002400*    02/14/95  RP   CNV-065  INITIAL VERSION.                    *
002500*    08/03/95  RP   CNV-068  PLACEHOLDER ID FOR UNMAPPED STUDENT  *
002600*                            OR ENROLLMENT, SO THE ROW STILL      *
002700*                            WRITES.                              *
002800*    11/14/97  TO   CNV-071  FEE COMPONENT TABLE MOVED TO         *
002900*                            ALFEECM/ALFEERTN - SHARED WITH       *
003000*                            FEEXFRM AND OVRDTRN.                 *
003100*    01/11/99  TLK  CNV-091  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
003200*    06/02/00  TLK  CNV-104  VALIDATION PASS ADDED - NULL/        *
003300*                            NEGATIVE/OUTSTANDING-MISMATCH        *
003400*                            COUNTS.                               *
003500*    09/21/01  MS   CNV-113  COMPONENT-WISE SUMMARY REPORT        *
003600*                            ADDED (CONTROL BREAK BY COMPONENT).  *
003700*    04/30/02  MS   CNV-119  DEDUP TABLES WIDENED TO 6000 ROWS.   *
003800*    11/14/06  MS   CNV-126  0310 REWORKED TO BAIL OUT EARLY ON   *
003900*                            BLANK LINES/BAD KEYS INSTEAD OF      *
004000*                            NESTING THE WHOLE BODY IN AN IF.     *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT STUDENT-IN-FILE        ASSIGN TO STUDOUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WS-STUDOUT-STATUS.
005400     SELECT ENROLLMENT-IN-FILE     ASSIGN TO ENROLOUT
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-ENROLOUT-STATUS.
005700     SELECT LEGACY-FEEBAL-FILE     ASSIGN TO FEECURIN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-FEECURIN-STATUS.
006000     SELECT CURRENT-BAL-OUT-FILE   ASSIGN TO FCURBOUT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-FCURBOUT-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  STUDENT-IN-FILE RECORDING MODE IS V.
006700 01  STUDENT-IN-LINE.
006800     05  STUDENT-IN-LINE-TX        PIC X(150).
006900     05  FILLER                    PIC X(08) VALUE SPACES.
007000 FD  ENROLLMENT-IN-FILE RECORDING MODE IS V.
007100 01  ENROLLMENT-IN-LINE.
007200     05  ENROLLMENT-IN-LINE-TX     PIC X(250).
007300     05  FILLER                    PIC X(08) VALUE SPACES.
007400 FD  LEGACY-FEEBAL-FILE RECORDING MODE IS V.
007500 01  LEGACY-FEEBAL-LINE.
007600     05  LEGACY-FEEBAL-LINE-TX     PIC X(120).
007700     05  FILLER                    PIC X(08) VALUE SPACES.
007800 FD  CURRENT-BAL-OUT-FILE RECORDING MODE IS V.
007900 01  CURRENT-BAL-OUT-LINE.
008000     05  CURRENT-BAL-OUT-LINE-TX   PIC X(450).
008100     05  FILLER                    PIC X(08) VALUE SPACES.
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400 01  WS-FILE-STATUSES.
008500     05  WS-STUDOUT-STATUS         PIC X(02) VALUE SPACES.
008600     05  WS-ENROLOUT-STATUS        PIC X(02) VALUE SPACES.
008700     05  WS-FEECURIN-STATUS        PIC X(02) VALUE SPACES.
008800     05  WS-FCURBOUT-STATUS        PIC X(02) VALUE SPACES.
008900     05  FILLER                    PIC X(01) VALUE SPACE.
009000*
009100 01  WS-EOF-SWITCHES.
009200     05  WS-STU-EOF-SW             PIC X(01) VALUE 'N'.
009300         88  WS-STU-EOF            VALUE 'Y'.
009400     05  WS-ENR-EOF-SW             PIC X(01) VALUE 'N'.
009500         88  WS-ENR-EOF            VALUE 'Y'.
009600     05  WS-LFB-EOF-SW             PIC X(01) VALUE 'N'.
009700         88  WS-LFB-EOF            VALUE 'Y'.
009800     05  FILLER                    PIC X(01) VALUE SPACE.
009900*
010000******************************************************************
010100*    LEGACY CURRENT-BALANCE RECORD.  ID AND STUDENT-ID ARE HELD   *
010200*    AS TEXT FROM THE UNSTRING AND REDEFINED NUMERIC SO A DIRTY   *
010300*    (BLANK OR NON-NUMERIC) TOKEN CAN BE DETECTED BEFORE USE.     *
010400******************************************************************
010500 01  LEGACY-FEEBAL-REC.
010600     05  LB-ID                     PIC X(08).
010700     05  LB-ID-N REDEFINES LB-ID   PIC 9(08).
010800     05  LB-STUDENT-ID             PIC X(08).
010900     05  LB-STUDENT-ID-N REDEFINES LB-STUDENT-ID
011000                                   PIC 9(08).
011100     05  LB-CURR-YEAR              PIC X(01).
011200     05  LB-REG-FEE                PIC X(10).
011300     05  LB-SEC-FEE                PIC X(10).
011400     05  LB-TUT-FEE                PIC X(10).
011500     05  LB-OTHER-FEE              PIC X(10).
011600     05  LB-PRE-BAL                PIC X(10).
011700     05  LB-REBATE                 PIC X(10).
011800     05  FILLER                    PIC X(01).
011900*
012000 01  WS-STUDENT-XREF.
012100     05  WS-SX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SX-IDX.
012200         10  WS-SX-LEGACY-ID       PIC 9(08).
012300         10  WS-SX-SURR-ID         PIC X(36).
012400         10  FILLER                PIC X(01).
012500 77  WS-SX-COUNT                   PIC S9(4) COMP VALUE ZERO.
012600 77  WS-SX-SUB                     PIC S9(4) COMP VALUE ZERO.
012700 77  WS-SX-FOUND-SW                PIC X(01) VALUE 'N'.
012800     88  WS-SX-FOUND               VALUE 'Y'.
012900*
013000 01  WS-ENROLLMENT-XREF.
013100     05  WS-EX-ENTRY OCCURS 4000 TIMES INDEXED BY WS-EX-IDX.
013200         10  WS-EX-SURR-ID         PIC X(36).
013300         10  WS-EX-STUDENT-SURR    PIC X(36).
013400         10  FILLER                PIC X(01).
013500 77  WS-EX-COUNT                   PIC S9(4) COMP VALUE ZERO.
013600 77  WS-EX-SUB                     PIC S9(4) COMP VALUE ZERO.
013700 77  WS-EX-FOUND-SW                PIC X(01) VALUE 'N'.
013800     88  WS-EX-FOUND               VALUE 'Y'.
013900*
014000******************************************************************
014100*    DEDUP TABLES FOR THE SUMMARY REPORT - DISTINCT LEGACY        *
014200*    STUDENT IDS SEEN, AND DISTINCT LEGACY STUDENT IDS CARRYING   *
014300*    AT LEAST ONE COMPONENT WITH OUTSTANDING > 0.                 *
014400******************************************************************
014500 01  WS-UNIQ-STU-GROUP.
014600     05  WS-UNIQ-STU-TABLE PIC 9(08) OCCURS 6000 TIMES
014700                                   INDEXED BY WS-US-IDX.
014800     05  FILLER                    PIC X(01).
014900 77  WS-US-COUNT                   PIC S9(4) COMP VALUE ZERO.
015000 77  WS-US-SUB                     PIC S9(4) COMP VALUE ZERO.
015100 77  WS-US-FOUND-SW                PIC X(01) VALUE 'N'.
015200     88  WS-US-FOUND               VALUE 'Y'.
015300*
015400 01  WS-OUTST-STU-GROUP.
015500     05  WS-OUTST-STU-TABLE PIC 9(08) OCCURS 6000 TIMES
015600                                   INDEXED BY WS-OS-IDX.
015700     05  FILLER                    PIC X(01).
015800 77  WS-OS-COUNT                   PIC S9(4) COMP VALUE ZERO.
015900 77  WS-OS-SUB                     PIC S9(4) COMP VALUE ZERO.
016000 77  WS-OS-FOUND-SW                PIC X(01) VALUE 'N'.
016100     88  WS-OS-FOUND               VALUE 'Y'.
016200*
016300******************************************************************
016400*    PER-COMPONENT OUTSTANDING STATISTICS, SAME ROW ORDER AS      *
016500*    WS-FEE-COMPONENT-TABLE (SEE ALFEECM) - 1=REG 2=SEC 3=TUT     *
016600*    4=OTHER - FOR THE CONTROL-BREAK SUMMARY REPORT.              *
016700******************************************************************
016800 01  WS-COMP-STATS.
016900     05  WS-COMP-STAT-ENTRY OCCURS 4 TIMES INDEXED BY WS-CS-IDX.
017000         10  WS-CS-OUTST-CNT       PIC S9(7) COMP-3 VALUE ZERO.
017100         10  WS-CS-OUTST-SUM       PIC S9(9)V99 COMP-3 VALUE ZERO.
017200     05  FILLER                    PIC X(01) VALUE SPACE.
017300*
017400 01  WS-COUNTERS.
017500     05  WS-LFB-READ-CNT           PIC S9(7) COMP-3 VALUE ZERO.
017600     05  WS-MAPPED-STU-CNT         PIC S9(7) COMP-3 VALUE ZERO.
017700     05  WS-PLACEHOLD-STU-CNT      PIC S9(7) COMP-3 VALUE ZERO.
017800     05  WS-MAPPED-ENR-CNT         PIC S9(7) COMP-3 VALUE ZERO.
017900     05  WS-PLACEHOLD-ENR-CNT      PIC S9(7) COMP-3 VALUE ZERO.
018000     05  WS-ROWS-WRITTEN-CNT       PIC S9(7) COMP-3 VALUE ZERO.
018100     05  WS-NULL-FIELD-CNT         PIC S9(7) COMP-3 VALUE ZERO.
018200     05  WS-NEGATIVE-AMT-CNT       PIC S9(7) COMP-3 VALUE ZERO.
018300     05  WS-BAD-OUTSTAND-CNT       PIC S9(7) COMP-3 VALUE ZERO.
018400     05  WS-OUTST-ROW-CNT          PIC S9(7) COMP-3 VALUE ZERO.
018500     05  FILLER                    PIC X(01) VALUE SPACE.
018600*
018700 01  WS-EDIT-FIELDS.
018800     05  WS-LB-REG-AMT             PIC S9(7)V99 COMP-3 VALUE ZERO.
018900     05  WS-LB-SEC-AMT             PIC S9(7)V99 COMP-3 VALUE ZERO.
019000     05  WS-LB-TUT-AMT             PIC S9(7)V99 COMP-3 VALUE ZERO.
019100     05  WS-LB-OTHER-AMT           PIC S9(7)V99 COMP-3 VALUE ZERO.
019200     05  WS-LB-PREBAL-AMT          PIC S9(7)V99 COMP-3 VALUE ZERO.
019300     05  WS-LB-REBATE-AMT          PIC S9(7)V99 COMP-3 VALUE ZERO.
019400     05  WS-AMOUNTS OCCURS 4 TIMES PIC S9(7)V99 COMP-3 VALUE ZERO.
019500     05  WS-CURR-YEAR-N            PIC 9(01) VALUE ZERO.
019600     05  WS-ORIG-AMT               PIC S9(8)V99 COMP-3 VALUE ZERO.
019700     05  WS-OVER-AMT               PIC S9(8)V99 COMP-3 VALUE ZERO.
019800     05  WS-DISC-AMT               PIC S9(8)V99 COMP-3 VALUE ZERO.
019900     05  WS-CHG-AMT                PIC S9(8)V99 COMP-3 VALUE ZERO.
020000     05  WS-PAID-AMT               PIC S9(8)V99 COMP-3 VALUE ZERO.
020100     05  WS-OUT-AMT                PIC S9(8)V99 COMP-3 VALUE ZERO.
020200     05  WS-CALC-OUTST             PIC S9(8)V99 COMP-3 VALUE ZERO.
020300     05  WS-OUTST-DIFF             PIC S9(8)V99 COMP-3 VALUE ZERO.
020400     05  WS-ORIG-ED                PIC -(8)9.99.
020500     05  WS-OVER-ED                PIC -(8)9.99.
020600     05  WS-DISC-ED                PIC -(8)9.99.
020700     05  WS-CHG-ED                 PIC -(8)9.99.
020800     05  WS-PAID-ED                PIC -(8)9.99.
020900     05  WS-OUT-ED                 PIC -(8)9.99.
021000     05  WS-ACADEMIC-YEAR          PIC X(07) VALUE SPACES.
021100     05  WS-AY-Y1                  PIC 9(01) VALUE ZERO.
021200     05  WS-AY-Y2                  PIC 9(01) VALUE ZERO.
021300     05  WS-STUDENT-SURR           PIC X(36) VALUE SPACES.
021400     05  WS-ENROL-SURR             PIC X(36) VALUE SPACES.
021500     05  WS-ROW-SURR               PIC X(36) VALUE SPACES.
021600     05  WS-BATCH-ID               PIC X(36) VALUE SPACES.
021700     05  WS-COMP-IDX               PIC S9(4) COMP VALUE ZERO.
021800     05  WS-MIGRATION-NOTES        PIC X(70) VALUE SPACES.
021900     05  FILLER                    PIC X(01) VALUE SPACE.
022000*
022100 01  WS-RPT-FIELDS.
022200     05  WS-RPT-TOTAL-OUT          PIC S9(9)V99 COMP-3 VALUE ZERO.
022300     05  WS-RPT-TOTAL-CHG          PIC S9(9)V99 COMP-3 VALUE ZERO.
022400     05  WS-RPT-TOTAL-PAID         PIC S9(9)V99 COMP-3 VALUE ZERO.
022500     05  WS-RPT-AVG                PIC S9(9)V99 COMP-3 VALUE ZERO.
022600     05  WS-RPT-TOTAL-ED           PIC -(9)9.99.
022700     05  WS-RPT-AVG-ED             PIC -(9)9.99.
022800     05  FILLER                    PIC X(01) VALUE SPACE.
022900*
023000 01  WS-RUN-STAMP.
023100     05  WS-RUN-DATE.
023200         10  WS-RUN-YY             PIC 9(02).
023300         10  WS-RUN-MM             PIC 9(02).
023400         10  WS-RUN-DD             PIC 9(02).
023500     05  WS-RUN-TIME               PIC 9(08).
023600     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
023700         10  WS-RUN-HH             PIC 9(02).
023800         10  WS-RUN-MN              PIC 9(02).
023900         10  WS-RUN-SS              PIC 9(02).
024000         10  WS-RUN-CC              PIC 9(02).
024100     05  WS-RUN-TIMESTAMP          PIC X(25) VALUE SPACES.
024200     05  FILLER                    PIC X(01) VALUE SPACE.
024300*
024400     COPY ALWSKEY.
024500     COPY ALFEECM.
024600******************************************************************
024700 PROCEDURE DIVISION.
024800******************************************************************
024900 0000-MAIN-RTN.
025000     ACCEPT WS-RUN-DATE FROM DATE.
025100     ACCEPT WS-RUN-TIME FROM TIME.
025200     STRING '20' DELIMITED BY SIZE
025300            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
025400            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
025500            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
025600            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
025700            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
025800            WS-RUN-SS DELIMITED BY SIZE
025900            INTO WS-RUN-TIMESTAMP
026000     END-STRING.
026100     DISPLAY 'FEEBAL STARTED - CURRENT FEE BALANCE EXPLOSION'.
026200     PERFORM 0100-OPEN-FILES-RTN.
026300     PERFORM 0700-INIT-FEE-COMP-RTN THRU 0700-EXIT.
026400     PERFORM 0110-BUILD-BATCH-ID-RTN THRU 0110-EXIT.
026500     PERFORM 0200-LOAD-STUDENT-XREF-RTN THRU 0200-EXIT.
026600     PERFORM 0220-LOAD-ENROLLMENT-XREF-RTN THRU 0220-EXIT.
026700     PERFORM 0300-PROCESS-ALL-BALANCES-RTN THRU 0300-EXIT.
026800     PERFORM 0900-DISPLAY-COUNTS-RTN.
026900     PERFORM 0920-PRINT-SUMMARY-REPORT-RTN THRU 0920-EXIT.
027000     PERFORM 0950-CLOSE-FILES-RTN.
027100     GOBACK.
027200******************************************************************
027300 0100-OPEN-FILES-RTN.
027400     OPEN INPUT  STUDENT-IN-FILE
027500                 ENROLLMENT-IN-FILE
027600                 LEGACY-FEEBAL-FILE
027700          OUTPUT CURRENT-BAL-OUT-FILE.
027800     MOVE
027900      'id,enrollment_id,academic_year,fee_component_id,component_code,component_name,year_number,original_amount,override_amount,discount_amount,charged_amount,paid_amount,outstanding_amount,last_updated_at,last_updated_by,created_at,legacy_student_id,legacy_balance_id,legacy_course_id,legacy_session_id,legacy_component_name,source_system,import_batch_id,migration_notes'
028000         TO CURRENT-BAL-OUT-LINE-TX.
028100     WRITE CURRENT-BAL-OUT-LINE.
028200******************************************************************
028300 0110-BUILD-BATCH-ID-RTN.
028400     MOVE SPACES TO WS-KEY-NAMESPACE.
028500     STRING 'FEEBAL-BATCH:' DELIMITED BY SIZE
028600            WS-RUN-TIMESTAMP DELIMITED BY SIZE
028700         INTO WS-KEY-NAMESPACE
028800     END-STRING.
028900     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
029000     MOVE WS-KEY-TOKEN TO WS-BATCH-ID.
029100 0110-EXIT.
029200     EXIT.
029300******************************************************************
029400 0200-LOAD-STUDENT-XREF-RTN.
029500     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
029600     PERFORM 0210-LOAD-ONE-STUDENT-RTN UNTIL WS-STU-EOF.
029700 0200-EXIT.
029800     EXIT.
029900******************************************************************
030000 0210-LOAD-ONE-STUDENT-RTN.
030100     IF STUDENT-IN-LINE-TX NOT = SPACES
030200         UNSTRING STUDENT-IN-LINE-TX DELIMITED BY ','
030300             INTO WS-KEY-TOKEN WS-SX-LEGACY-ID(1)
030400         END-UNSTRING
030500         IF WS-SX-LEGACY-ID(1) IS NUMERIC AND
030600                 WS-SX-LEGACY-ID(1) NOT = ZERO
030700             IF WS-SX-COUNT < 3000
030800                 ADD 1 TO WS-SX-COUNT
030900                 SET WS-SX-IDX TO WS-SX-COUNT
031000                 MOVE WS-KEY-TOKEN TO WS-SX-SURR-ID(WS-SX-IDX)
031100                 MOVE WS-SX-LEGACY-ID(1) TO WS-SX-LEGACY-ID(WS-SX-IDX)
031200             END-IF
031300         END-IF
031400     END-IF.
031500     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
031600******************************************************************
031700 0220-LOAD-ENROLLMENT-XREF-RTN.
031800     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW
031900         END-READ.
032000     PERFORM 0230-LOAD-ONE-ENROLLMENT-RTN UNTIL WS-ENR-EOF.
032100 0220-EXIT.
032200     EXIT.
032300******************************************************************
032400*    ENROLLMENT-OUT COLUMNS (STUDTRN) - ONLY THE FIRST TWO         *
032500*    (ID, STUDENT-ID) ARE NEEDED HERE; THE REST FALL OFF THE       *
032600*    END OF THE UNSTRING INTO LIST UNUSED.                         *
032700******************************************************************
032800 0230-LOAD-ONE-ENROLLMENT-RTN.
032900     IF ENROLLMENT-IN-LINE-TX NOT = SPACES
033000         IF WS-EX-COUNT < 4000
033100             ADD 1 TO WS-EX-COUNT
033200             SET WS-EX-IDX TO WS-EX-COUNT
033300             UNSTRING ENROLLMENT-IN-LINE-TX DELIMITED BY ','
033400                 INTO WS-EX-SURR-ID(WS-EX-IDX)
033500                      WS-EX-STUDENT-SURR(WS-EX-IDX)
033600             END-UNSTRING
033700         END-IF
033800     END-IF.
033900     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW
034000         END-READ.
034100******************************************************************
034200 0300-PROCESS-ALL-BALANCES-RTN.
034300     READ LEGACY-FEEBAL-FILE AT END MOVE 'Y' TO WS-LFB-EOF-SW
034400         END-READ.
034500     PERFORM 0310-PROCESS-ONE-BALANCE-RTN THRU 0310-EXIT
034600         UNTIL WS-LFB-EOF.
034700 0300-EXIT.
034800     EXIT.
034900******************************************************************
035000 0310-PROCESS-ONE-BALANCE-RTN.
035100*    REQ CNV-126 - BLANK LINES AND NON-NUMERIC KEYS BAIL OUT TO   *
035200*    THE READ-AHEAD STRAIGHT AWAY, SAME AS WRKSFINL'S PDR-EXIT   *
035300*    DODGE - NO SENSE CARRYING THE WHOLE BODY INSIDE AN IF.      *
035400     IF LEGACY-FEEBAL-LINE-TX = SPACES
035500         GO TO 0311-READ-NEXT-BALANCE-RTN.
035600     MOVE SPACES TO LEGACY-FEEBAL-REC.
035700     UNSTRING LEGACY-FEEBAL-LINE-TX DELIMITED BY ','
035800         INTO LB-ID LB-STUDENT-ID LB-CURR-YEAR
035900              LB-REG-FEE LB-SEC-FEE LB-TUT-FEE LB-OTHER-FEE
036000              LB-PRE-BAL LB-REBATE
036100     END-UNSTRING.
036200     IF LB-ID-N NOT NUMERIC OR LB-ID-N = ZERO
036300         GO TO 0311-READ-NEXT-BALANCE-RTN.
036400     ADD 1 TO WS-LFB-READ-CNT.
036500     PERFORM 0320-CONVERT-AMOUNTS-RTN THRU 0320-EXIT.
036600     PERFORM 0330-RESOLVE-STUDENT-RTN THRU 0330-EXIT.
036700     PERFORM 0340-RESOLVE-ENROLLMENT-RTN THRU 0340-EXIT.
036800     PERFORM 0350-DERIVE-ACADEMIC-YEAR-RTN THRU 0350-EXIT.
036900     PERFORM 0360-MARK-UNIQUE-STUDENT-RTN THRU 0360-EXIT.
037000     PERFORM 0400-EMIT-COMPONENT-ROWS-RTN THRU 0400-EXIT.
037100******************************************************************
037200 0311-READ-NEXT-BALANCE-RTN.
037300     READ LEGACY-FEEBAL-FILE AT END MOVE 'Y' TO WS-LFB-EOF-SW
037400         END-READ.
037500 0310-EXIT.
037600     EXIT.
037700******************************************************************
037800*    BLANK LEGACY AMOUNT FIELDS CONVERT TO ZERO (SEE FEEXFRM'S     *
037900*    SAME RULE) - THE FOUR FEE COLUMNS LAND IN WS-AMOUNTS IN THE   *
038000*    SAME ROW ORDER AS WS-FEE-COMPONENT-TABLE.                     *
038100******************************************************************
038200 0320-CONVERT-AMOUNTS-RTN.
038300     IF LB-REG-FEE IS NUMERIC
038400         MOVE LB-REG-FEE TO WS-LB-REG-AMT
038500     ELSE
038600         MOVE ZERO TO WS-LB-REG-AMT
038700     END-IF.
038800     IF LB-SEC-FEE IS NUMERIC
038900         MOVE LB-SEC-FEE TO WS-LB-SEC-AMT
039000     ELSE
039100         MOVE ZERO TO WS-LB-SEC-AMT
039200     END-IF.
039300     IF LB-TUT-FEE IS NUMERIC
039400         MOVE LB-TUT-FEE TO WS-LB-TUT-AMT
039500     ELSE
039600         MOVE ZERO TO WS-LB-TUT-AMT
039700     END-IF.
039800     IF LB-OTHER-FEE IS NUMERIC
039900         MOVE LB-OTHER-FEE TO WS-LB-OTHER-AMT
040000     ELSE
040100         MOVE ZERO TO WS-LB-OTHER-AMT
040200     END-IF.
040300     IF LB-PRE-BAL IS NUMERIC
040400         MOVE LB-PRE-BAL TO WS-LB-PREBAL-AMT
040500     ELSE
040600         MOVE ZERO TO WS-LB-PREBAL-AMT
040700     END-IF.
040800     IF LB-REBATE IS NUMERIC
040900         MOVE LB-REBATE TO WS-LB-REBATE-AMT
041000     ELSE
041100         MOVE ZERO TO WS-LB-REBATE-AMT
041200     END-IF.
041300     MOVE WS-LB-REG-AMT   TO WS-AMOUNTS(1).
041400     MOVE WS-LB-SEC-AMT   TO WS-AMOUNTS(2).
041500     MOVE WS-LB-TUT-AMT   TO WS-AMOUNTS(3).
041600     MOVE WS-LB-OTHER-AMT TO WS-AMOUNTS(4).
041700 0320-EXIT.
041800     EXIT.
041900******************************************************************
042000*    RESOLVE STUDENT - LEGACY ID TO SURROGATE.  UNMAPPED STUDENTS  *
042100*    GET A DETERMINISTIC PLACEHOLDER TOKEN SO THE ROW STILL        *
042200*    WRITES (SEE CNV-068) - NEVER A RANDOM OR CLOCK-BASED VALUE.    *
042300******************************************************************
042400 0330-RESOLVE-STUDENT-RTN.
042500     MOVE 'N' TO WS-SX-FOUND-SW.
042600     PERFORM 0332-TEST-ONE-STUDENT-RTN
042700         VARYING WS-SX-SUB FROM 1 BY 1
042800             UNTIL WS-SX-SUB > WS-SX-COUNT OR WS-SX-FOUND.
042900     IF WS-SX-FOUND
043000         MOVE WS-SX-SURR-ID(WS-SX-IDX) TO WS-STUDENT-SURR
043100         ADD 1 TO WS-MAPPED-STU-CNT
043200     ELSE
043300         MOVE SPACES TO WS-KEY-NAMESPACE
043400         STRING 'FEEBAL-PLACEHOLDER-STU:' DELIMITED BY SIZE
043500                LB-STUDENT-ID DELIMITED BY SIZE
043600             INTO WS-KEY-NAMESPACE
043700         END-STRING
043800         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
043900         MOVE WS-KEY-TOKEN TO WS-STUDENT-SURR
044000         ADD 1 TO WS-PLACEHOLD-STU-CNT
044100     END-IF.
044200 0330-EXIT.
044300     EXIT.
044400******************************************************************
044500 0332-TEST-ONE-STUDENT-RTN.
044600     SET WS-SX-IDX TO WS-SX-SUB.
044700     IF WS-SX-LEGACY-ID(WS-SX-IDX) = LB-STUDENT-ID-N
044800         MOVE 'Y' TO WS-SX-FOUND-SW
044900     END-IF.
045000 0332-EXIT.
045100     EXIT.
045200******************************************************************
045300*    RESOLVE ENROLLMENT - FIRST ENROLLMENT ON FILE FOR THE         *
045400*    RESOLVED STUDENT SURROGATE.  SAME PLACEHOLDER TREATMENT.      *
045500******************************************************************
045600 0340-RESOLVE-ENROLLMENT-RTN.
045700     MOVE 'N' TO WS-EX-FOUND-SW.
045800     PERFORM 0342-TEST-ONE-ENROL-RTN
045900         VARYING WS-EX-SUB FROM 1 BY 1
046000             UNTIL WS-EX-SUB > WS-EX-COUNT OR WS-EX-FOUND.
046100     IF WS-EX-FOUND
046200         MOVE WS-EX-SURR-ID(WS-EX-IDX) TO WS-ENROL-SURR
046300         ADD 1 TO WS-MAPPED-ENR-CNT
046400     ELSE
046500         MOVE SPACES TO WS-KEY-NAMESPACE
046600         STRING 'FEEBAL-PLACEHOLDER-ENR:' DELIMITED BY SIZE
046700                LB-STUDENT-ID DELIMITED BY SIZE
046800             INTO WS-KEY-NAMESPACE
046900         END-STRING
047000         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
047100         MOVE WS-KEY-TOKEN TO WS-ENROL-SURR
047200         ADD 1 TO WS-PLACEHOLD-ENR-CNT
047300     END-IF.
047400 0340-EXIT.
047500     EXIT.
047600******************************************************************
047700 0342-TEST-ONE-ENROL-RTN.
047800     SET WS-EX-IDX TO WS-EX-SUB.
047900     IF WS-EX-STUDENT-SURR(WS-EX-IDX) = WS-STUDENT-SURR
048000         MOVE 'Y' TO WS-EX-FOUND-SW
048100     END-IF.
048200 0342-EXIT.
048300     EXIT.
048400******************************************************************
048500*    ACADEMIC YEAR - VERBATIM LEGACY QUIRK (SEE CNV-065 NOTE IN    *
048600*    THE CONVERSION SPEC).  CURR_YEAR <= 5 GIVES "202<Y+2>-<Y+3>"  *
048700*    WITH NEITHER HALF ZERO-PADDED - DO NOT "FIX" THIS.  ANY       *
048800*    OTHER CURR_YEAR GIVES THE LITERAL STRING BELOW.                *
048900******************************************************************
049000 0350-DERIVE-ACADEMIC-YEAR-RTN.
049100     IF LB-CURR-YEAR IS NUMERIC
049200         MOVE LB-CURR-YEAR TO WS-CURR-YEAR-N
049300     ELSE
049400         MOVE 1 TO WS-CURR-YEAR-N
049500     END-IF.
049600     IF WS-CURR-YEAR-N <= 5
049700         ADD WS-CURR-YEAR-N 2 GIVING WS-AY-Y1
049800         ADD WS-CURR-YEAR-N 3 GIVING WS-AY-Y2
049900         STRING '202' DELIMITED BY SIZE
050000                WS-AY-Y1 DELIMITED BY SIZE
050100                '-' DELIMITED BY SIZE
050200                WS-AY-Y2 DELIMITED BY SIZE
050300             INTO WS-ACADEMIC-YEAR
050400         END-STRING
050500     ELSE
050600         MOVE '2023-24' TO WS-ACADEMIC-YEAR
050700     END-IF.
050800 0350-EXIT.
050900     EXIT.
051000******************************************************************
051100 0360-MARK-UNIQUE-STUDENT-RTN.
051200     MOVE 'N' TO WS-US-FOUND-SW.
051300     PERFORM 0362-TEST-ONE-UNIQ-RTN
051400         VARYING WS-US-SUB FROM 1 BY 1
051500             UNTIL WS-US-SUB > WS-US-COUNT OR WS-US-FOUND.
051600     IF NOT WS-US-FOUND AND WS-US-COUNT < 6000
051700         ADD 1 TO WS-US-COUNT
051800         SET WS-US-IDX TO WS-US-COUNT
051900         MOVE LB-STUDENT-ID-N TO WS-UNIQ-STU-TABLE(WS-US-IDX)
052000     END-IF.
052100 0360-EXIT.
052200     EXIT.
052300******************************************************************
052400 0362-TEST-ONE-UNIQ-RTN.
052500     SET WS-US-IDX TO WS-US-SUB.
052600     IF WS-UNIQ-STU-TABLE(WS-US-IDX) = LB-STUDENT-ID-N
052700         MOVE 'Y' TO WS-US-FOUND-SW
052800     END-IF.
052900 0362-EXIT.
053000     EXIT.
053100******************************************************************
053200*    EMIT ONE CURRENT-BALANCE-OUT ROW PER FEE COMPONENT - ALL      *
053300*    FOUR, EVEN WHEN THE COMPONENT AMOUNT IS ZERO (SEE SPEC).      *
053400******************************************************************
053500 0400-EMIT-COMPONENT-ROWS-RTN.
053600     PERFORM 0410-EMIT-ONE-COMPONENT-RTN
053700         VARYING WS-COMP-IDX FROM 1 BY 1 UNTIL WS-COMP-IDX > 4.
053800 0400-EXIT.
053900     EXIT.
054000******************************************************************
054100 0410-EMIT-ONE-COMPONENT-RTN.
054200     SET WS-FC-IDX TO WS-COMP-IDX.
054300     MOVE WS-AMOUNTS(WS-COMP-IDX) TO WS-ORIG-AMT.
054400     MOVE WS-AMOUNTS(WS-COMP-IDX) TO WS-OVER-AMT.
054500     IF WS-FC-CODE(WS-FC-IDX) = 'TUITION'
054600         MOVE WS-LB-REBATE-AMT TO WS-DISC-AMT
054700     ELSE
054800         MOVE ZERO TO WS-DISC-AMT
054900     END-IF.
055000     COMPUTE WS-CHG-AMT = WS-OVER-AMT - WS-DISC-AMT + WS-LB-PREBAL-AMT.
055100     MOVE ZERO TO WS-PAID-AMT.
055200     MOVE WS-CHG-AMT TO WS-OUT-AMT.
055300     PERFORM 0420-VALIDATE-ROW-RTN THRU 0420-EXIT.
055400     PERFORM 0430-BUILD-ROW-ID-RTN THRU 0430-EXIT.
055500     PERFORM 0440-WRITE-BALANCE-ROW-RTN THRU 0440-EXIT.
055600     ADD WS-OUT-AMT  TO WS-RPT-TOTAL-OUT.
055700     ADD WS-CHG-AMT  TO WS-RPT-TOTAL-CHG.
055800     ADD WS-PAID-AMT TO WS-RPT-TOTAL-PAID.
055900     IF WS-OUT-AMT > 0
056000         ADD 1 TO WS-OUTST-ROW-CNT
056100         ADD 1 TO WS-CS-OUTST-CNT(WS-FC-IDX)
056200         ADD WS-OUT-AMT TO WS-CS-OUTST-SUM(WS-FC-IDX)
056300         PERFORM 0450-MARK-OUTST-STUDENT-RTN THRU 0450-EXIT
056400     END-IF.
056500     ADD 1 TO WS-ROWS-WRITTEN-CNT.
056600 0410-EXIT.
056700     EXIT.
056800******************************************************************
056900*    VALIDATION PASS (CNV-104) - NULL REQUIRED FIELDS, NEGATIVE    *
057000*    AMOUNTS, AND |OUTSTANDING - MAX(CHARGED-PAID,0)| > 0.01.      *
057100******************************************************************
057200 0420-VALIDATE-ROW-RTN.
057300     IF WS-ENROL-SURR = SPACES OR WS-ACADEMIC-YEAR = SPACES
057400         ADD 1 TO WS-NULL-FIELD-CNT
057500     END-IF.
057600     IF WS-ORIG-AMT < 0 OR WS-OVER-AMT < 0 OR WS-CHG-AMT < 0
057700             OR WS-PAID-AMT < 0 OR WS-OUT-AMT < 0
057800         ADD 1 TO WS-NEGATIVE-AMT-CNT
057900     END-IF.
058000     IF WS-CHG-AMT - WS-PAID-AMT > 0
058100         COMPUTE WS-CALC-OUTST = WS-CHG-AMT - WS-PAID-AMT
058200     ELSE
058300         MOVE ZERO TO WS-CALC-OUTST
058400     END-IF.
058500     COMPUTE WS-OUTST-DIFF = WS-OUT-AMT - WS-CALC-OUTST.
058600     IF WS-OUTST-DIFF < 0
058700         COMPUTE WS-OUTST-DIFF = WS-OUTST-DIFF * -1
058800     END-IF.
058900     IF WS-OUTST-DIFF > 0.01
059000         ADD 1 TO WS-BAD-OUTSTAND-CNT
059100     END-IF.
059200 0420-EXIT.
059300     EXIT.
059400******************************************************************
059500*    ROW ID IS NAMESPACED ON THE LEGACY BALANCE ID PLUS THE        *
059600*    COMPONENT CODE SO A RE-RUN REPRODUCES THE SAME FOUR ROW IDS.  *
059700******************************************************************
059800 0430-BUILD-ROW-ID-RTN.
059900     MOVE SPACES TO WS-KEY-NAMESPACE.
060000     STRING 'CURBAL:' DELIMITED BY SIZE
060100            LB-ID DELIMITED BY SIZE
060200            ':' DELIMITED BY SIZE
060300            WS-FC-CODE(WS-FC-IDX) DELIMITED BY SIZE
060400         INTO WS-KEY-NAMESPACE
060500     END-STRING.
060600     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
060700     MOVE WS-KEY-TOKEN TO WS-ROW-SURR.
060800     MOVE SPACES TO WS-MIGRATION-NOTES.
060900     STRING 'Converted from legacy fee-balance record '
061000             DELIMITED BY SIZE
061100            LB-ID DELIMITED BY SIZE
061200         INTO WS-MIGRATION-NOTES
061300     END-STRING.
061400 0430-EXIT.
061500     EXIT.
061600******************************************************************
061700*    THE WHOLE ROW IS BUILT IN ONE STRING FROM FIELDS ALREADY      *
061800*    EDITED ABOVE - NEVER SELF-APPEND THE OUTPUT LINE (SEE THE     *
061900*    FEEXFRM NOTE ON WHY THAT TRUNCATES FREE-TEXT FIELDS).         *
062000******************************************************************
062100 0440-WRITE-BALANCE-ROW-RTN.
062200     MOVE WS-ORIG-AMT TO WS-ORIG-ED.
062300     MOVE WS-OVER-AMT TO WS-OVER-ED.
062400     MOVE WS-DISC-AMT TO WS-DISC-ED.
062500     MOVE WS-CHG-AMT  TO WS-CHG-ED.
062600     MOVE WS-PAID-AMT TO WS-PAID-ED.
062700     MOVE WS-OUT-AMT  TO WS-OUT-ED.
062800     STRING WS-ROW-SURR             DELIMITED BY SIZE
062900            ','                     DELIMITED BY SIZE
063000            WS-ENROL-SURR           DELIMITED BY SIZE
063100            ','                     DELIMITED BY SIZE
063200            WS-ACADEMIC-YEAR        DELIMITED BY SIZE
063300            ','                     DELIMITED BY SIZE
063400            WS-FC-ID(WS-FC-IDX)     DELIMITED BY SIZE
063500            ','                     DELIMITED BY SIZE
063600            WS-FC-CODE(WS-FC-IDX)   DELIMITED BY SIZE
063700            ','                     DELIMITED BY SIZE
063800            WS-FC-LABEL(WS-FC-IDX)  DELIMITED BY SIZE
063900            ','                     DELIMITED BY SIZE
064000            LB-CURR-YEAR            DELIMITED BY SIZE
064100            ','                     DELIMITED BY SIZE
064200            WS-ORIG-ED              DELIMITED BY SIZE
064300            ','                     DELIMITED BY SIZE
064400            WS-OVER-ED              DELIMITED BY SIZE
064500            ','                     DELIMITED BY SIZE
064600            WS-DISC-ED              DELIMITED BY SIZE
064700            ','                     DELIMITED BY SIZE
064800            WS-CHG-ED               DELIMITED BY SIZE
064900            ','                     DELIMITED BY SIZE
065000            WS-PAID-ED              DELIMITED BY SIZE
065100            ','                     DELIMITED BY SIZE
065200            WS-OUT-ED               DELIMITED BY SIZE
065300            ','                     DELIMITED BY SIZE
065400            WS-RUN-TIMESTAMP        DELIMITED BY SIZE
065500            ','                     DELIMITED BY SIZE
065600            ','                     DELIMITED BY SIZE
065700            WS-RUN-TIMESTAMP        DELIMITED BY SIZE
065800            ','                     DELIMITED BY SIZE
065900            LB-STUDENT-ID           DELIMITED BY SIZE
066000            ','                     DELIMITED BY SIZE
066100            LB-ID                   DELIMITED BY SIZE
066200            ','                     DELIMITED BY SIZE
066300            ','                     DELIMITED BY SIZE
066400            ','                     DELIMITED BY SIZE
066500            WS-FC-LABEL(WS-FC-IDX)  DELIMITED BY SIZE
066600            ','                     DELIMITED BY SIZE
066700            'legacy_import'         DELIMITED BY SIZE
066800            ','                     DELIMITED BY SIZE
066900            WS-BATCH-ID             DELIMITED BY SIZE
067000            ','                     DELIMITED BY SIZE
067100            WS-MIGRATION-NOTES      DELIMITED BY SIZE
067200         INTO CURRENT-BAL-OUT-LINE-TX
067300     END-STRING.
067400     WRITE CURRENT-BAL-OUT-LINE.
067500 0440-EXIT.
067600     EXIT.
067700******************************************************************
067800 0450-MARK-OUTST-STUDENT-RTN.
067900     MOVE 'N' TO WS-OS-FOUND-SW.
068000     PERFORM 0452-TEST-ONE-OUTST-RTN
068100         VARYING WS-OS-SUB FROM 1 BY 1
068200             UNTIL WS-OS-SUB > WS-OS-COUNT OR WS-OS-FOUND.
068300     IF NOT WS-OS-FOUND AND WS-OS-COUNT < 6000
068400         ADD 1 TO WS-OS-COUNT
068500         SET WS-OS-IDX TO WS-OS-COUNT
068600         MOVE LB-STUDENT-ID-N TO WS-OUTST-STU-TABLE(WS-OS-IDX)
068700     END-IF.
068800 0450-EXIT.
068900     EXIT.
069000******************************************************************
069100 0452-TEST-ONE-OUTST-RTN.
069200     SET WS-OS-IDX TO WS-OS-SUB.
069300     IF WS-OUTST-STU-TABLE(WS-OS-IDX) = LB-STUDENT-ID-N
069400         MOVE 'Y' TO WS-OS-FOUND-SW
069500     END-IF.
069600 0452-EXIT.
069700     EXIT.
069800******************************************************************
069900 0900-DISPLAY-COUNTS-RTN.
070000     DISPLAY 'FEEBAL COUNTS -------------------------------'.
070100     DISPLAY '  FEE-BALANCE RECS READ  : ' WS-LFB-READ-CNT.
070200     DISPLAY '  STUDENTS MAPPED        : ' WS-MAPPED-STU-CNT.
070300     DISPLAY '  STUDENTS PLACEHELD     : ' WS-PLACEHOLD-STU-CNT.
070400     DISPLAY '  ENROLLMENTS MAPPED     : ' WS-MAPPED-ENR-CNT.
070500     DISPLAY '  ENROLLMENTS PLACEHELD  : ' WS-PLACEHOLD-ENR-CNT.
070600     DISPLAY '  ROWS WRITTEN           : ' WS-ROWS-WRITTEN-CNT.
070700     DISPLAY '  ROWS W/ OUTSTANDING    : ' WS-OUTST-ROW-CNT.
070800     DISPLAY '  NULL REQUIRED FIELD    : ' WS-NULL-FIELD-CNT.
070900     DISPLAY '  NEGATIVE AMOUNT ROWS   : ' WS-NEGATIVE-AMT-CNT.
071000     DISPLAY '  OUTSTANDING MISMATCH   : ' WS-BAD-OUTSTAND-CNT.
071100******************************************************************
071200*    COLUMNAR SUMMARY REPORT - CONTROL BREAK BY COMPONENT CODE,    *
071300*    OVER ROWS WITH OUTSTANDING > 0 (SEE CNV-113).                  *
071400******************************************************************
071500 0920-PRINT-SUMMARY-REPORT-RTN.
071600     DISPLAY '============================================================'.
071700     DISPLAY 'FEE CURRENT BALANCES TRANSFORMATION SUMMARY'.
071800     DISPLAY '============================================================'.
071900     DISPLAY 'Total Records: ' WS-ROWS-WRITTEN-CNT.
072000     DISPLAY 'Unique Students: ' WS-US-COUNT.
072100     IF WS-ROWS-WRITTEN-CNT > 0
072200         DISPLAY 'Unique Components: 0004'
072300     ELSE
072400         DISPLAY 'Unique Components: 0000'
072500     END-IF.
072600     MOVE WS-RPT-TOTAL-OUT TO WS-RPT-TOTAL-ED.
072700     DISPLAY 'Total Outstanding: ' WS-RPT-TOTAL-ED.
072800     MOVE WS-RPT-TOTAL-CHG TO WS-RPT-TOTAL-ED.
072900     DISPLAY 'Total Charged: ' WS-RPT-TOTAL-ED.
073000     MOVE WS-RPT-TOTAL-PAID TO WS-RPT-TOTAL-ED.
073100     DISPLAY 'Total Paid: ' WS-RPT-TOTAL-ED.
073200     DISPLAY 'Records with Outstanding Balance: ' WS-OUTST-ROW-CNT.
073300     DISPLAY 'Students with Outstanding Balance: ' WS-OS-COUNT.
073400     DISPLAY ' '.
073500     DISPLAY 'Component-wise Outstanding Balances:'.
073600     DISPLAY '----------------------------------------'.
073700     PERFORM 0922-PRINT-ONE-COMPONENT-RTN
073800         VARYING WS-CS-IDX FROM 1 BY 1 UNTIL WS-CS-IDX > 4.
073900     DISPLAY '============================================================'.
074000 0920-EXIT.
074100     EXIT.
074200******************************************************************
074300 0922-PRINT-ONE-COMPONENT-RTN.
074400     IF WS-CS-OUTST-CNT(WS-CS-IDX) > 0
074500         COMPUTE WS-RPT-AVG ROUNDED =
074600             WS-CS-OUTST-SUM(WS-CS-IDX) / WS-CS-OUTST-CNT(WS-CS-IDX)
074700         MOVE WS-CS-OUTST-SUM(WS-CS-IDX) TO WS-RPT-TOTAL-ED
074800         MOVE WS-RPT-AVG TO WS-RPT-AVG-ED
074900         DISPLAY WS-FC-CODE(WS-CS-IDX) ': ' WS-CS-OUTST-CNT(WS-CS-IDX)
075000                 ' records, ' WS-RPT-TOTAL-ED ' total, '
075100                 WS-RPT-AVG-ED ' avg'
075200     END-IF.
075300 0922-EXIT.
075400     EXIT.
075500******************************************************************
075600 0950-CLOSE-FILES-RTN.
075700     CLOSE STUDENT-IN-FILE ENROLLMENT-IN-FILE LEGACY-FEEBAL-FILE
075800           CURRENT-BAL-OUT-FILE.
075900     COPY ALKEYRTN.
076000     COPY ALFEERTN.
