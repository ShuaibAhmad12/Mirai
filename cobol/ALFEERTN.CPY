023500******************************************************************
023600*    ALFEERTN  -  SHARED PROCEDURE-DIVISION PARAGRAPHS            *
023700*                                                                 *
023800*    0700-INIT-FEE-COMP-RTN LOADS THE FOUR FIXED FEE COMPONENTS.  *
023900*    0710-FIND-FEE-COMP-RTN SEARCHES WS-FEE-COMPONENT-TABLE BY    *
024000*    LEGACY FIELD NAME (REG_FEE/SEC_FEE/TUT_FEE/OTHER_FEE) AND    *
024100*    RETURNS THE MATCHING ROW'S SUBSCRIPT IN WS-FC-SUB, WITH      *
024200*    WS-FC-SEARCH-FOUND SET.                                      *
024300*       REQ CNV-021   R.PELLETIER  12/19/94                      *
024400*       REQ CNV-058   R.PELLETIER  06/14/97 - DROP INLINE PERFORM  *
024500******************************************************************
024600 0700-INIT-FEE-COMP-RTN.
024700     MOVE 'reg_fee'     TO WS-FC-LEGACY-FLD(1).
024800     MOVE 'ADMISSION'   TO WS-FC-CODE(1).
024900     MOVE 'Admission Fee' TO WS-FC-LABEL(1).
025000     MOVE 'FEECOMP-ADMISSION-00000000000000001' TO WS-FC-ID(1).
025100     MOVE 'sec_fee'     TO WS-FC-LEGACY-FLD(2).
025200     MOVE 'SECURITY'    TO WS-FC-CODE(2).
025300     MOVE 'Security Fee' TO WS-FC-LABEL(2).
025400     MOVE 'FEECOMP-SECURITY-000000000000000002' TO WS-FC-ID(2).
025500     MOVE 'tut_fee'     TO WS-FC-LEGACY-FLD(3).
025600     MOVE 'TUITION'     TO WS-FC-CODE(3).
025700     MOVE 'Tuition Fee' TO WS-FC-LABEL(3).
025800     MOVE 'FEECOMP-TUITION-0000000000000000003' TO WS-FC-ID(3).
025900     MOVE 'other_fee'   TO WS-FC-LEGACY-FLD(4).
026000     MOVE 'OTHER'       TO WS-FC-CODE(4).
026100     MOVE 'Other Fee'   TO WS-FC-LABEL(4).
026200     MOVE 'FEECOMP-OTHER-00000000000000000004' TO WS-FC-ID(4).
026300 0700-EXIT.
026400     EXIT.
026500******************************************************************
026600 0710-FIND-FEE-COMP-RTN.
026700     MOVE 'N' TO WS-FC-SEARCH-SW.
026800     MOVE ZERO TO WS-FC-SUB.
026900     PERFORM 0712-TEST-ONE-COMP-RTN
027000         VARYING WS-FC-IDX FROM 1 BY 1 UNTIL WS-FC-IDX > 4
027100                 OR WS-FC-SEARCH-FOUND.
027200 0710-EXIT.
027300     EXIT.
027400******************************************************************
027500 0712-TEST-ONE-COMP-RTN.
027600     IF WS-FC-LEGACY-FLD(WS-FC-IDX) = WS-FC-LOOKUP-FLD
027700         SET WS-FC-SUB TO WS-FC-IDX
027800         MOVE 'Y' TO WS-FC-SEARCH-SW
027900     END-IF.
028000 0712-EXIT.
028100     EXIT.
