004000******************************************************************
004100*    ALKEYRTN  -  SHARED PROCEDURE-DIVISION PARAGRAPHS            *
004200*                                                                 *
004300*    COPY THIS MEMBER INTO THE PROCEDURE DIVISION OF ANY          *
004400*    PROGRAM THAT NEEDS A DETERMINISTIC SURROGATE ID.  CALLER     *
004500*    MOVES THE NAMESPACE STRING LEFT-JUSTIFIED INTO                *
004600*    WS-KEY-NAMESPACE (SEE ALWSKEY) BEFORE THE PERFORM, THEN       *
004700*    USES WS-KEY-TOKEN AFTER IT RETURNS.  NO TABLE SEARCH OF A     *
004800*    RELATIONAL OR INTRINSIC KIND IS USED HERE -  JUST A BYTE      *
004900*    SCAN AGAINST WS-KEY-CHARSET, THE WAY WE DID ORDINAL LOOKUPS   *
005000*    BEFORE THE COMPILER GREW FUNCTION SUPPORT.                    *
005100*       REQ CNV-014   R.PELLETIER  12/03/94                       *
005200*       REQ CNV-031   R.PELLETIER  01/22/95 - WIDEN NAMESPACE      *
005300*       REQ CNV-058   R.PELLETIER  06/14/97 - DROP INLINE PERFORM  *
005400******************************************************************
005500 0500-BUILD-SURROGATE-KEY-RTN.
005600     MOVE ZERO TO WS-KEY-HASH.
005700     PERFORM 0510-HASH-ONE-CHAR-RTN
005800         VARYING WS-KEY-SUB FROM 1 BY 1
005900             UNTIL WS-KEY-SUB > WS-KEY-NS-LEN.
006000     MOVE SPACES TO WS-KEY-TOKEN.
006100     PERFORM 0520-EMIT-ONE-TOKEN-CHAR-RTN
006200         VARYING WS-KEY-SUB FROM 1 BY 1 UNTIL WS-KEY-SUB > 36.
006300 0500-EXIT.
006400     EXIT.
006500******************************************************************
006600 0510-HASH-ONE-CHAR-RTN.
006700     MOVE WS-KEY-NAMESPACE(WS-KEY-SUB:1) TO WS-KEY-CHAR.
006800     MOVE 'N' TO WS-KEY-FOUND-SW.
006900     MOVE ZERO TO WS-KEY-POS.
007000     PERFORM 0512-SCAN-CHARSET-RTN
007100         VARYING WS-KEY-CHSUB FROM 1 BY 1
007200             UNTIL WS-KEY-CHSUB > 38 OR WS-KEY-CHAR-FOUND.
007300     COMPUTE WS-KEY-HASH = (WS-KEY-HASH * 37) + WS-KEY-POS
007400                           + WS-KEY-SUB.
007500     COMPUTE WS-KEY-DIV  = WS-KEY-HASH / 999999937.
007600     COMPUTE WS-KEY-HASH = WS-KEY-HASH - (WS-KEY-DIV * 999999937).
007700 0510-EXIT.
007800     EXIT.
007900******************************************************************
008000 0512-SCAN-CHARSET-RTN.
008100     IF WS-KEY-CHARSET(WS-KEY-CHSUB:1) = WS-KEY-CHAR
008200         MOVE WS-KEY-CHSUB TO WS-KEY-POS
008300         MOVE 'Y' TO WS-KEY-FOUND-SW
008400     END-IF.
008500 0512-EXIT.
008600     EXIT.
008700******************************************************************
008800 0520-EMIT-ONE-TOKEN-CHAR-RTN.
008900     COMPUTE WS-KEY-DIGIT = WS-KEY-HASH
009000                          + (WS-KEY-SUB * 31)
009100                          + (WS-KEY-SUB * WS-KEY-SUB).
009200     COMPUTE WS-KEY-DIV   = WS-KEY-DIGIT / 36.
009300     COMPUTE WS-KEY-DIGIT = WS-KEY-DIGIT - (WS-KEY-DIV * 36).
009400     MOVE WS-KEY-ALPHABET(WS-KEY-DIGIT + 1:1)
009500                          TO WS-KEY-TOKEN(WS-KEY-SUB:1).
009600 0520-EXIT.
009700     EXIT.
