000100******************************************************************
000200*    ALPHNRTN  -  SHARED PROCEDURE-DIVISION PARAGRAPHS            *
000300*                                                                 *
000400*    0780-SPLIT-PHONE-GROUPS-RTN SCANS WS-PHN-RAW (30 BYTES) AND  *
000500*    BUILDS WS-PHN-GROUP-TABLE, ONE ENTRY PER RUN OF CONTIGUOUS   *
000600*    DIGITS.  0790-TEST-GROUP-VARIED-RTN TAKES WS-PHN-TEST-GROUP/ *
000700*    WS-PHN-TEST-LEN AND SETS WS-PHN-VARIED-SW ('Y' WHEN THE      *
000800*    GROUP IS NOT ALL ONE REPEATED DIGIT).                        *
000900*       REQ CNV-043   J.WHITFIELD   02/09/95                      *
001000*       REQ CNV-058   R.PELLETIER   06/14/97 - DROP INLINE PERFORM*
001100******************************************************************
001200 0780-SPLIT-PHONE-GROUPS-RTN.
001300     MOVE ZERO TO WS-PHN-GRP-COUNT WS-PHN-CUR-LEN.
001400     MOVE SPACES TO WS-PHN-CUR-GROUP.
001500     PERFORM 0782-SCAN-ONE-PHONE-CHAR-RTN
001600         VARYING WS-PHN-SUB FROM 1 BY 1 UNTIL WS-PHN-SUB > 30.
001700     PERFORM 0786-FLUSH-CURRENT-GROUP-RTN THRU 0786-EXIT.
001800 0780-EXIT.
001900     EXIT.
002000******************************************************************
002100 0782-SCAN-ONE-PHONE-CHAR-RTN.
002200     MOVE WS-PHN-RAW(WS-PHN-SUB:1) TO WS-PHN-CHAR.
002300     IF WS-PHN-CHAR IS NUMERIC
002400         IF WS-PHN-CUR-LEN < 20
002500             ADD 1 TO WS-PHN-CUR-LEN
002600             MOVE WS-PHN-CHAR TO
002700                 WS-PHN-CUR-GROUP(WS-PHN-CUR-LEN:1)
002800         END-IF
002900     ELSE
003000         PERFORM 0786-FLUSH-CURRENT-GROUP-RTN THRU 0786-EXIT
003100     END-IF.
003200 0782-EXIT.
003300     EXIT.
003400******************************************************************
003500*    A GROUP ENDS AT A NON-DIGIT CHARACTER OR AT STRING END; THE  *
003600*    FINISHED GROUP (IF ANY) IS FILED INTO WS-PHN-GROUP-TABLE.    *
003700******************************************************************
003800 0786-FLUSH-CURRENT-GROUP-RTN.
003900     IF WS-PHN-CUR-LEN > 0
004000         IF WS-PHN-GRP-COUNT < 10
004100             ADD 1 TO WS-PHN-GRP-COUNT
004200             SET WS-PHN-G-IDX TO WS-PHN-GRP-COUNT
004300             MOVE WS-PHN-CUR-GROUP TO WS-PHN-GRP-VALUE(WS-PHN-G-IDX)
004400             MOVE WS-PHN-CUR-LEN   TO WS-PHN-GRP-LEN(WS-PHN-G-IDX)
004500         END-IF
004600         MOVE SPACES TO WS-PHN-CUR-GROUP
004700         MOVE ZERO   TO WS-PHN-CUR-LEN
004800     END-IF.
004900 0786-EXIT.
005000     EXIT.
005100******************************************************************
005200*    0788-FIND-LONGEST-GROUP-RTN - SETS WS-PHN-LONGEST-SUB TO     *
005300*    THE TABLE SUBSCRIPT OF THE LONGEST GROUP (FIRST ONE WINS ON  *
005400*    A TIE), ZERO IF THE TABLE IS EMPTY.                          *
005500******************************************************************
005600 0788-FIND-LONGEST-GROUP-RTN.
005700     MOVE ZERO TO WS-PHN-LONGEST-SUB WS-PHN-LONGEST-LEN.
005800     PERFORM 0789-TEST-ONE-GROUP-LEN-RTN
005900         VARYING WS-PHN-G-IDX FROM 1 BY 1
006000             UNTIL WS-PHN-G-IDX > WS-PHN-GRP-COUNT.
006100 0788-EXIT.
006200     EXIT.
006300******************************************************************
006400 0789-TEST-ONE-GROUP-LEN-RTN.
006500     IF WS-PHN-GRP-LEN(WS-PHN-G-IDX) > WS-PHN-LONGEST-LEN
006600         MOVE WS-PHN-GRP-LEN(WS-PHN-G-IDX) TO WS-PHN-LONGEST-LEN
006700         SET WS-PHN-LONGEST-SUB TO WS-PHN-G-IDX
006800     END-IF.
006900 0789-EXIT.
007000     EXIT.
007100******************************************************************
007200*    0790-TEST-GROUP-VARIED-RTN - CALLER LOADS WS-PHN-TEST-GROUP  *
007300*    AND WS-PHN-TEST-LEN FIRST.  VARIED MEANS AT LEAST TWO        *
007400*    DISTINCT DIGIT VALUES APPEAR IN THE GROUP.                   *
007500******************************************************************
007600 0790-TEST-GROUP-VARIED-RTN.
007700     MOVE 'N' TO WS-PHN-VARIED-SW.
007800     IF WS-PHN-TEST-LEN > 1
007900         PERFORM 0792-COMPARE-TO-FIRST-RTN
008000             VARYING WS-PHN-SUB FROM 2 BY 1
008100                 UNTIL WS-PHN-SUB > WS-PHN-TEST-LEN
008200                     OR WS-PHN-VARIED
008300     END-IF.
008400 0790-EXIT.
008500     EXIT.
008600******************************************************************
008700 0792-COMPARE-TO-FIRST-RTN.
008800     IF WS-PHN-TEST-GROUP(WS-PHN-SUB:1)
008900                  NOT = WS-PHN-TEST-GROUP(1:1)
009000         MOVE 'Y' TO WS-PHN-VARIED-SW
009100     END-IF.
009200 0792-EXIT.
009300     EXIT.
