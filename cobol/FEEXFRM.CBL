000100******************************************************************
000200*    LICENSED MATERIALS - PROPERTY OF ALPINE DATA CONVERSION     *
000300*    ALL RIGHTS RESERVED                                        *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     FEEXFRM.
000700 AUTHOR.         R. PELLETIER.
000800 INSTALLATION.   ALPINE DATA CONVERSION UNIT.
000900 DATE-WRITTEN.   01/09/95.
001000 DATE-COMPILED.
001100 SECURITY.       INTERNAL USE ONLY.
001200******************************************************************
001300*    FEEXFRM  -  COMPLETE FEE TRANSFORMATION                      *
001400*                                                                 *
001500*    MATCHES EVERY LEGACY RECEIPT TO AN ENROLLMENT, RECONSTRUCTS  *
001600*    THE OPENING-CHARGE/PAYMENT LEDGER HISTORY PER ENROLLMENT     *
001700*    FROM THE LEGACY BALANCE-AFTER SNAPSHOTS, THEN WALKS EVERY    *
001800*    RECEIPT A SECOND TIME TO EMIT THE RECEIPT ROW ITSELF PLUS    *
001900*    ITS OWN PAYMENT EVENTS, ALLOCATIONS AND BALANCE-RECORD ROWS. *
002000*    THIS IS THE BIGGEST PROGRAM IN THE CONVERSION SUITE - READ   *
002100*    THE BATCH FLOW IN THE CONVERSION SPEC BEFORE TOUCHING IT.     *
002200*                                                                 *
002300*    CHANGE LOG                                                   *
002400*    ----------                                                   *
002500*    01/09/95  RP   CNV-060  INITIAL VERSION.                     *
002600*    03/22/95  RP   CNV-063  3-STRATEGY ENROLLMENT RESOLUTION.    *
002700*    07/08/97  RP   CNV-059  SHARED KEY/DATE ROUTINES MOVED TO    *
002800*                            COPYBOOKS.                          *
002900*    11/14/97  TO   CNV-071  FEE COMPONENT TABLE MOVED TO         *
003000*                            ALFEECM/ALFEERTN FOR SHARING WITH    *
003100*                            FEEBAL AND OVRDTRN.                  *
003200*    01/06/99  TLK  CNV-090  Y2K - 4-DIGIT YEARS THROUGHOUT.      *
003300*    06/19/00  TLK  CNV-102  '00YY' FEE-DATE TYPO CORRECTION.     *
003400*    09/03/01  MS   CNV-112  RECEIPT-NUMBER COLLISION RETRY LOOP  *
003500*                            WIDENED TO SKIP ANY PRIOR RUN'S      *
003600*                            MIG- NUMBERS TOO.                    *
003700*    04/17/02  MS   CNV-118  ENROL_ID SLASH-PATTERN FALLBACK      *
003800*                            (STRATEGY C) ADDED.                  *
003900*    11/22/06  MS   CNV-140  0860 WAS WRITING THE CHARGE/PAYMENT  *
004000*                            AMOUNT INTO THE RUNNING-BALANCE       *
004100*                            COLUMN TOO, SO PAYMENT HISTORY ROWS   *
004200*                            SHOWED RUNNING BALANCE = -PAYMENT.    *
004300*                            ADDED WS-RUNBAL8-ED, LOADED FROM      *
004400*                            WS-BAL-AMOUNTS (0442) SO THE REAL     *
004500*                            BALANCE-AFTER FIGURE GOES OUT.        *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALPHA-UPPER IS 'A' THRU 'Z'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT STUDENT-IN-FILE        ASSIGN TO STUDOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-STUDOUT-STATUS.
005900     SELECT ENROLLMENT-IN-FILE     ASSIGN TO ENROLOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-ENROLOUT-STATUS.
006200     SELECT LEGACY-RECEIPT-FILE    ASSIGN TO FEERCPIN
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-FEERCPIN-STATUS.
006500     SELECT LEGACY-BALANCE-FILE    ASSIGN TO FEEBALIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-FEEBALIN-STATUS.
006800     SELECT FEE-RECEIPT-OUT-FILE   ASSIGN TO FRCPTOUT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS WS-FRCPTOUT-STATUS.
007100     SELECT LEDGER-EVENT-OUT-FILE  ASSIGN TO FLEDGOUT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS WS-FLEDGOUT-STATUS.
007400     SELECT ALLOCATION-OUT-FILE    ASSIGN TO FALLOOUT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS WS-FALLOOUT-STATUS.
007700     SELECT BALANCE-REC-OUT-FILE   ASSIGN TO FBALROUT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS WS-FBALROUT-STATUS.
008000******************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  STUDENT-IN-FILE RECORDING MODE IS V.
008400 01  STUDENT-IN-LINE.
008500     05  STUDENT-IN-LINE-TX        PIC X(150).
008600     05  FILLER                    PIC X(08) VALUE SPACES.
008700 FD  ENROLLMENT-IN-FILE RECORDING MODE IS V.
008800 01  ENROLLMENT-IN-LINE.
008900     05  ENROLLMENT-IN-LINE-TX     PIC X(250).
009000     05  FILLER                    PIC X(08) VALUE SPACES.
009100 FD  LEGACY-RECEIPT-FILE RECORDING MODE IS V.
009200 01  LEGACY-RECEIPT-LINE.
009300     05  LEGACY-RECEIPT-LINE-TX    PIC X(500).
009400     05  FILLER                    PIC X(08) VALUE SPACES.
009500 FD  LEGACY-BALANCE-FILE RECORDING MODE IS V.
009600 01  LEGACY-BALANCE-LINE.
009700     05  LEGACY-BALANCE-LINE-TX    PIC X(80).
009800     05  FILLER                    PIC X(08) VALUE SPACES.
009900 FD  FEE-RECEIPT-OUT-FILE RECORDING MODE IS V.
010000 01  FEE-RECEIPT-OUT-LINE.
010100     05  FEE-RECEIPT-OUT-LINE-TX   PIC X(650).
010200     05  FILLER                    PIC X(08) VALUE SPACES.
010300 FD  LEDGER-EVENT-OUT-FILE RECORDING MODE IS V.
010400 01  LEDGER-EVENT-OUT-LINE.
010500     05  LEDGER-EVENT-OUT-LINE-TX  PIC X(350).
010600     05  FILLER                    PIC X(08) VALUE SPACES.
010700 FD  ALLOCATION-OUT-FILE RECORDING MODE IS V.
010800 01  ALLOCATION-OUT-LINE.
010900     05  ALLOCATION-OUT-LINE-TX    PIC X(220).
011000     05  FILLER                    PIC X(08) VALUE SPACES.
011100 FD  BALANCE-REC-OUT-FILE RECORDING MODE IS V.
011200 01  BALANCE-REC-OUT-LINE.
011300     05  BALANCE-REC-OUT-LINE-TX   PIC X(220).
011400     05  FILLER                    PIC X(08) VALUE SPACES.
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700 01  WS-FILE-STATUSES.
011800     05  WS-STUDOUT-STATUS   PIC X(02) VALUE SPACES.
011900     05  WS-ENROLOUT-STATUS  PIC X(02) VALUE SPACES.
012000     05  WS-FEERCPIN-STATUS  PIC X(02) VALUE SPACES.
012100     05  WS-FEEBALIN-STATUS  PIC X(02) VALUE SPACES.
012200     05  WS-FRCPTOUT-STATUS  PIC X(02) VALUE SPACES.
012300     05  WS-FLEDGOUT-STATUS  PIC X(02) VALUE SPACES.
012400     05  WS-FALLOOUT-STATUS  PIC X(02) VALUE SPACES.
012500     05  WS-FBALROUT-STATUS  PIC X(02) VALUE SPACES.
012600     05  FILLER              PIC X(04) VALUE SPACES.
012700*
012800 01  WS-EOF-SWITCHES.
012900     05  WS-STU-EOF-SW       PIC X(01) VALUE 'N'.
013000         88  WS-STU-EOF      VALUE 'Y'.
013100     05  WS-ENR-EOF-SW       PIC X(01) VALUE 'N'.
013200         88  WS-ENR-EOF      VALUE 'Y'.
013300     05  WS-RCP-EOF-SW       PIC X(01) VALUE 'N'.
013400         88  WS-RCP-EOF      VALUE 'Y'.
013500     05  WS-BAL-EOF-SW       PIC X(01) VALUE 'N'.
013600         88  WS-BAL-EOF      VALUE 'Y'.
013700     05  FILLER              PIC X(04) VALUE SPACES.
013800*
013900******************************************************************
014000*    LEGACY RECORD - FEE RECEIPT (17 CSV FIELDS).                  *
014100******************************************************************
014200 01  LEGACY-FEE-RECEIPT-REC.
014300     05  FR-ID               PIC X(08).
014400     05  FR-RECEIPT-NO       PIC X(12).
014500     05  FR-STUDENT-ID       PIC X(08).
014600     05  FR-STU-NAME         PIC X(60).
014700     05  FR-ENROL-ID         PIC X(25).
014800     05  FR-FEE-DATE         PIC X(20).
014900     05  FR-REG-FEE          PIC X(12).
015000     05  FR-SEC-FEE          PIC X(12).
015100     05  FR-TUT-FEE          PIC X(12).
015200     05  FR-OTHER-FEE        PIC X(12).
015300     05  FR-PRE-BAL          PIC X(12).
015400     05  FR-REBATE           PIC X(12).
015500     05  FR-PAYMENT-METHOD   PIC X(20).
015600     05  FR-REFERENCE-NUMBER PIC X(40).
015700     05  FR-REMARKS          PIC X(120).
015800     05  FR-IS-CANCELLED     PIC X(05).
015900     05  FR-CREATED-AT       PIC X(25).
016000     05  FILLER              PIC X(05) VALUE SPACES.
016100 01  FR-ID-N REDEFINES FR-ID PIC 9(08).
016200*
016300******************************************************************
016400*    LEGACY RECORD - BALANCE-AFTER SNAPSHOT (5 CSV FIELDS).        *
016500******************************************************************
016600 01  LEGACY-BALANCE-REC.
016700     05  BL-FEERECEIPT-ID    PIC X(08).
016800     05  BL-REG-BAL          PIC X(12).
016900     05  BL-SEC-BAL          PIC X(12).
017000     05  BL-TUT-BAL          PIC X(12).
017100     05  BL-OTHER-BAL        PIC X(12).
017200     05  FILLER              PIC X(05) VALUE SPACES.
017300 01  BL-FEERECEIPT-ID-N REDEFINES BL-FEERECEIPT-ID PIC 9(08).
017400*
017500******************************************************************
017600*    STUDENT / ENROLLMENT XREF TABLES - RE-READ FROM STUDENT-OUT   *
017700*    AND ENROLLMENT-OUT, THE SAME MAPS STUDTRN WROTE.              *
017800******************************************************************
017900 01  WS-STUDENT-XREF.
018000     05  WS-SX-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SX-IDX.
018100         10  WS-SX-LEGACY-ID PIC 9(08).
018200         10  WS-SX-SURR-ID   PIC X(36).
018300         10  FILLER          PIC X(01).
018400 77  WS-SX-COUNT             PIC S9(4) COMP VALUE ZERO.
018500 77  WS-SX-SUB               PIC S9(4) COMP VALUE ZERO.
018600 77  WS-SX-FOUND-SW          PIC X(01) VALUE 'N'.
018700     88  WS-SX-FOUND         VALUE 'Y'.
018800*
018900 01  WS-ENROLLMENT-XREF.
019000     05  WS-EX-ENTRY OCCURS 4000 TIMES INDEXED BY WS-EX-IDX.
019100         10  WS-EX-CODE        PIC X(25).
019200         10  WS-EX-SURR-ID     PIC X(36).
019300         10  WS-EX-STUDENT-SURR PIC X(36).
019400         10  FILLER          PIC X(01).
019500 77  WS-EX-COUNT             PIC S9(4) COMP VALUE ZERO.
019600 77  WS-EX-SUB               PIC S9(4) COMP VALUE ZERO.
019700 77  WS-EX-FOUND-SW          PIC X(01) VALUE 'N'.
019800     88  WS-EX-FOUND         VALUE 'Y'.
019900*
020000******************************************************************
020100*    RECEIPT WORK TABLE - ONE ENTRY PER LEGACY RECEIPT, CARRIED    *
020200*    THROUGH LOAD / RESOLVE / HISTORY-PASS / RECEIPT-PASS.         *
020300*    AMOUNT SUBSCRIPTS FOLLOW WS-FEE-COMPONENT-TABLE ORDER         *
020400*    (1=REG 2=SEC 3=TUT 4=OTHER, SEE ALFEECM).                     *
020500******************************************************************
020600 01  WS-RECEIPT-TABLE.
020700     05  WS-RT-ENTRY OCCURS 6000 TIMES INDEXED BY WS-RT-IDX.
020800         10  WS-RT-LEGACY-ID      PIC 9(08).
020900         10  WS-RT-RECEIPT-NO     PIC X(12).
021000         10  WS-RT-RECEIPT-NO-OUT PIC X(12).
021100         10  WS-RT-STUDENT-ID     PIC 9(08).
021200         10  WS-RT-ENROL-ID       PIC X(25).
021300         10  WS-RT-FEE-DATE-RAW   PIC X(20).
021400         10  WS-RT-FEE-DATE-ISO   PIC X(10).
021500         10  WS-RT-AMOUNTS OCCURS 4 TIMES PIC S9(7)V99 COMP-3.
021600         10  WS-RT-PRE-BAL        PIC S9(7)V99 COMP-3.
021700         10  WS-RT-REBATE         PIC S9(7)V99 COMP-3.
021800         10  WS-RT-PAYMENT-METHOD PIC X(20).
021900         10  WS-RT-REFERENCE-NO   PIC X(40).
022000         10  WS-RT-REMARKS        PIC X(120).
022100         10  WS-RT-IS-CANCELLED   PIC X(05).
022200         10  WS-RT-CREATED-AT     PIC X(25).
022300         10  WS-RT-MAPPED-SW      PIC X(01).
022400             88  WS-RT-MAPPED     VALUE 'Y'.
022500         10  WS-RT-ENR-SURR       PIC X(36).
022600         10  WS-RT-HIST-DONE-SW   PIC X(01).
022700             88  WS-RT-HIST-DONE  VALUE 'Y'.
022800         10  FILLER               PIC X(01).
022900 77  WS-RT-COUNT             PIC S9(4) COMP VALUE ZERO.
023000 77  WS-RT-SUB               PIC S9(4) COMP VALUE ZERO.
023100*
023200******************************************************************
023300*    BALANCE-AFTER XREF - KEYED BY THE RECEIPT'S OWN LEGACY ID.    *
023400******************************************************************
023500 01  WS-BALANCE-XREF.
023600     05  WS-BX-ENTRY OCCURS 6000 TIMES INDEXED BY WS-BX-IDX.
023700         10  WS-BX-RECEIPT-ID     PIC 9(08).
023800         10  WS-BX-AMOUNTS OCCURS 4 TIMES PIC S9(7)V99 COMP-3.
023900         10  FILLER               PIC X(01).
024000 77  WS-BX-COUNT             PIC S9(4) COMP VALUE ZERO.
024100 77  WS-BX-SUB               PIC S9(4) COMP VALUE ZERO.
024200 77  WS-BX-FOUND-SW          PIC X(01) VALUE 'N'.
024300     88  WS-BX-FOUND         VALUE 'Y'.
024400 01  WS-BAL-AMOUNTS-GROUP.
024500     05  WS-BAL-AMOUNTS OCCURS 4 TIMES PIC S9(7)V99 COMP-3.
024600     05  FILLER              PIC X(01).
024700*
024800******************************************************************
024900*    PAYMENT-METHOD STANDARDIZATION TABLE.                        *
025000******************************************************************
025100 01  WS-PAYMETHOD-TABLE.
025200     05  WS-PM-ENTRY OCCURS 9 TIMES INDEXED BY WS-PM-IDX.
025300         10  WS-PM-RAW        PIC X(20).
025400         10  WS-PM-STD        PIC X(12).
025500         10  FILLER           PIC X(01).
025600 77  WS-PM-SUB               PIC S9(4) COMP VALUE ZERO.
025700 77  WS-PM-FOUND-SW          PIC X(01) VALUE 'N'.
025800     88  WS-PM-FOUND         VALUE 'Y'.
025900 77  WS-METHOD-UP            PIC X(20) VALUE SPACES.
026000*
026100******************************************************************
026200*    RECEIPT-NUMBER COLLISION TABLE.                               *
026300******************************************************************
026400 01  WS-USED-RCPNO-TABLE.
026500     05  WS-UR-ENTRY OCCURS 6000 TIMES INDEXED BY WS-UR-IDX.
026600         10  WS-UR-NUMBER     PIC X(12).
026700         10  FILLER           PIC X(01).
026800 77  WS-UR-COUNT             PIC S9(4) COMP VALUE ZERO.
026900 77  WS-UR-SUB               PIC S9(4) COMP VALUE ZERO.
027000 77  WS-UR-FOUND-SW          PIC X(01) VALUE 'N'.
027100     88  WS-UR-FOUND         VALUE 'Y'.
027200 77  WS-RCPNO-COUNTER        PIC 9(06) COMP-3 VALUE ZERO.
027300 77  WS-RCPNO-CANDIDATE      PIC X(12) VALUE SPACES.
027400 77  WS-RCPNO-DIGITS         PIC 9(06) VALUE ZERO.
027500*
027600******************************************************************
027700*    COUNTERS AND MISCELLANEOUS SCRATCH FIELDS.                   *
027800******************************************************************
027900 01  WS-COUNTERS.
028000     05  WS-RCP-READ-CNT         PIC S9(7) COMP-3 VALUE ZERO.
028100     05  WS-BAL-READ-CNT         PIC S9(7) COMP-3 VALUE ZERO.
028200     05  WS-MAPPED-CNT           PIC S9(7) COMP-3 VALUE ZERO.
028300     05  WS-SKIPPED-CNT          PIC S9(7) COMP-3 VALUE ZERO.
028400     05  WS-EVENT-CNT            PIC S9(7) COMP-3 VALUE ZERO.
028500     05  WS-CHARGE-EVENT-CNT     PIC S9(7) COMP-3 VALUE ZERO.
028600     05  WS-PAYMENT-EVENT-CNT    PIC S9(7) COMP-3 VALUE ZERO.
028700     05  WS-CANCEL-EVENT-CNT     PIC S9(7) COMP-3 VALUE ZERO.
028800     05  WS-ALLOC-CNT            PIC S9(7) COMP-3 VALUE ZERO.
028900     05  WS-BALREC-CNT           PIC S9(7) COMP-3 VALUE ZERO.
029000     05  WS-ACTIVE-CNT           PIC S9(7) COMP-3 VALUE ZERO.
029100     05  WS-CANCELLED-CNT        PIC S9(7) COMP-3 VALUE ZERO.
029200     05  WS-ZERO-AMT-CNT         PIC S9(7) COMP-3 VALUE ZERO.
029300     05  FILLER                  PIC X(01) VALUE SPACE.
029400*
029500 01  WS-EDIT-FIELDS.
029600     05  WS-TOTAL-AMT            PIC S9(7)V99 COMP-3 VALUE ZERO.
029700     05  WS-CHG-BEFORE           PIC S9(7)V99 COMP-3 VALUE ZERO.
029800     05  WS-RUN-BAL              PIC S9(8)V99 COMP-3 VALUE ZERO.
029900     05  WS-CHARGE-AMT           PIC S9(7)V99 COMP-3 VALUE ZERO.
030000     05  WS-MONEY-ED             PIC -(7)9.99.
030100     05  WS-MONEY8-ED            PIC -(8)9.99.
030200     05  WS-RUNBAL8-ED           PIC -(8)9.99.
030300     05  WS-LEG-REG-ED           PIC -(7)9.99.
030400     05  WS-LEG-SEC-ED           PIC -(7)9.99.
030500     05  WS-LEG-TUT-ED           PIC -(7)9.99.
030600     05  WS-LEG-OTHER-ED         PIC -(7)9.99.
030700     05  WS-LEG-PREBAL-ED        PIC -(7)9.99.
030800     05  WS-LEG-REBATE-ED        PIC -(7)9.99.
030900     05  WS-PAID-ED              PIC -(7)9.99.
031000     05  WS-BAL-ED               PIC -(7)9.99.
031100     05  FILLER                  PIC X(01) VALUE SPACE.
031200     05  WS-ACADEMIC-YEAR        PIC X(07) VALUE SPACES.
031300     05  WS-AY-YYYY              PIC 9(04) VALUE ZERO.
031400     05  WS-AY-MM                PIC 9(02) VALUE ZERO.
031500     05  WS-AY-Y1                PIC 9(04) VALUE ZERO.
031600     05  WS-AY-Y2                PIC 9(02) VALUE ZERO.
031700     05  WS-AY-Y2-FULL           PIC 9(04) VALUE ZERO.
031800     05  WS-IS-CANCELLED-UP      PIC X(05) VALUE SPACES.
031900     05  WS-IS-CANCELLED-SW      PIC X(01) VALUE 'N'.
032000         88  WS-IS-CANCELLED     VALUE 'Y'.
032100     05  WS-RCP-STATUS           PIC X(09) VALUE SPACES.
032200     05  WS-RCP-COMMENTS         PIC X(60) VALUE SPACES.
032300     05  WS-EVENT-TYPE           PIC X(17) VALUE SPACES.
032400     05  WS-DESC-PREFIX          PIC X(20) VALUE SPACES.
032500     05  WS-RECEIPT-SURR         PIC X(36) VALUE SPACES.
032600     05  WS-EVENT-SURR           PIC X(36) VALUE SPACES.
032700     05  WS-COMP-IDX             PIC S9(4) COMP VALUE ZERO.
032800*
032900******************************************************************
033000*    ENROL-ID SLASH-PATTERN EXTRACTION (STRATEGY C) SCRATCH.       *
033100*    PATTERN   ".../<DIGITS>/<4-DIGIT-YEAR>" - SEE CNV-118.        *
033200******************************************************************
033300 01  WS-EID-FIELDS.
033400     05  WS-EID-LEN              PIC S9(4) COMP VALUE ZERO.
033500     05  WS-EID-SLASH1           PIC S9(4) COMP VALUE ZERO.
033600     05  WS-EID-SLASH2           PIC S9(4) COMP VALUE ZERO.
033700     05  WS-EID-SCAN-SUB         PIC S9(4) COMP VALUE ZERO.
033800     05  WS-EID-DIGITS-LEN       PIC S9(4) COMP VALUE ZERO.
033900     05  WS-EID-YEAR-LEN         PIC S9(4) COMP VALUE ZERO.
034000     05  WS-EID-FOUND-SW         PIC X(01) VALUE 'N'.
034100         88  WS-EID-FOUND        VALUE 'Y'.
034200     05  WS-EID-STUDENT-N        PIC 9(08) VALUE ZERO.
034300     05  FILLER                  PIC X(01) VALUE SPACE.
034400*
034500******************************************************************
034600*    HISTORY-PASS SCRATCH.                                         *
034700******************************************************************
034800 01  WS-HIST-FIELDS.
034900     05  WS-HIST-ENR-SURR        PIC X(36) VALUE SPACES.
035000     05  WS-HIST-FIRST-SW        PIC X(01) VALUE 'N'.
035100         88  WS-HIST-FIRST-DONE  VALUE 'Y'.
035200     05  WS-HIST-NONE-SW         PIC X(01) VALUE 'N'.
035300         88  WS-HIST-NONE-LEFT   VALUE 'Y'.
035400     05  WS-HIST-BEST-SUB        PIC S9(4) COMP VALUE ZERO.
035500     05  WS-HIST-BEST-DATE       PIC X(10) VALUE SPACES.
035600     05  WS-HIST-CUR-SUB         PIC S9(4) COMP VALUE ZERO.
035700     05  FILLER                  PIC X(01) VALUE SPACE.
035800*
035900 01  WS-RUN-STAMP.
036000     05  WS-RUN-DATE.
036100         10  WS-RUN-YY           PIC 9(02).
036200         10  WS-RUN-MM           PIC 9(02).
036300         10  WS-RUN-DD           PIC 9(02).
036400     05  WS-RUN-TIME             PIC 9(08).
036500     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
036600         10  WS-RUN-HH           PIC 9(02).
036700         10  WS-RUN-MN           PIC 9(02).
036800         10  WS-RUN-SS           PIC 9(02).
036900         10  WS-RUN-CC           PIC 9(02).
037000     05  WS-RUN-TIMESTAMP        PIC X(25) VALUE SPACES.
037100     05  FILLER                  PIC X(01) VALUE SPACE.
037200*
037300     COPY ALWSKEY.
037400     COPY ALWSDT.
037500     COPY ALFEECM.
037600******************************************************************
037700 PROCEDURE DIVISION.
037800******************************************************************
037900 0000-MAIN-RTN.
038000     ACCEPT WS-RUN-DATE FROM DATE.
038100     ACCEPT WS-RUN-TIME FROM TIME.
038200     STRING '20' DELIMITED BY SIZE
038300            WS-RUN-YY DELIMITED BY SIZE '-' DELIMITED BY SIZE
038400            WS-RUN-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
038500            WS-RUN-DD DELIMITED BY SIZE 'T' DELIMITED BY SIZE
038600            WS-RUN-HH DELIMITED BY SIZE ':' DELIMITED BY SIZE
038700            WS-RUN-MN DELIMITED BY SIZE ':' DELIMITED BY SIZE
038800            WS-RUN-SS DELIMITED BY SIZE
038900            INTO WS-RUN-TIMESTAMP
039000     END-STRING.
039100     DISPLAY 'FEEXFRM STARTED - COMPLETE FEE TRANSFORMATION'.
039200     PERFORM 0100-OPEN-FILES-RTN.
039300     PERFORM 0700-INIT-FEE-COMP-RTN THRU 0700-EXIT.
039400     PERFORM 0120-INIT-PAYMETHOD-RTN.
039500     PERFORM 0200-LOAD-STUDENT-XREF-RTN THRU 0200-EXIT.
039600     PERFORM 0220-LOAD-ENROLLMENT-XREF-RTN THRU 0220-EXIT.
039700     PERFORM 0300-LOAD-RECEIPTS-RTN THRU 0300-EXIT.
039800     PERFORM 0320-LOAD-BALANCES-RTN THRU 0320-EXIT.
039900     PERFORM 0360-RESOLVE-ALL-RECEIPTS-RTN THRU 0360-EXIT.
040000     PERFORM 0400-HISTORY-PASS-RTN THRU 0400-EXIT.
040100     PERFORM 0800-RECEIPT-PASS-RTN THRU 0800-EXIT.
040200     PERFORM 0900-DISPLAY-COUNTS-RTN.
040300     PERFORM 0950-CLOSE-FILES-RTN.
040400     GOBACK.
040500******************************************************************
040600 0100-OPEN-FILES-RTN.
040700     OPEN INPUT  STUDENT-IN-FILE
040800                 ENROLLMENT-IN-FILE
040900                 LEGACY-RECEIPT-FILE
041000                 LEGACY-BALANCE-FILE
041100          OUTPUT FEE-RECEIPT-OUT-FILE
041200                 LEDGER-EVENT-OUT-FILE
041300                 ALLOCATION-OUT-FILE
041400                 BALANCE-REC-OUT-FILE.
041500     MOVE
041600      'id,receipt_number,receipt_date,enrollment_id,academic_year,total_amount,paid_amount,balance_amount,payment_method,payment_reference,payment_date,bank_name,legacy_reg_fee,legacy_sec_fee,legacy_tut_fee,legacy_other_fee,legacy_pre_bal,legacy_rebate,status,comments,created_by,updated_by,created_at,updated_at,legacy_receipt_id'
041700         TO FEE-RECEIPT-OUT-LINE-TX.
041800     WRITE FEE-RECEIPT-OUT-LINE.
041900     MOVE
042000      'id,event_type,event_date,enrollment_id,academic_year,fee_component_id,amount,running_balance,receipt_id,fee_plan_id,reference_event_id,description,created_by,created_at,legacy_receipt_id,legacy_balance_id,legacy_record_id'
042100         TO LEDGER-EVENT-OUT-LINE-TX.
042200     WRITE LEDGER-EVENT-OUT-LINE.
042300     MOVE
042400      'id,receipt_id,ledger_event_id,fee_component_id,allocated_amount,enrollment_id,academic_year,receipt_date,created_at,legacy_record_id'
042500         TO ALLOCATION-OUT-LINE-TX.
042600     WRITE ALLOCATION-OUT-LINE.
042700     MOVE
042800      'id,receipt_id,fee_component_id,charge_amount,paid_amount,balance_amount,enrollment_id,academic_year,receipt_date,created_at,legacy_record_id'
042900         TO BALANCE-REC-OUT-LINE-TX.
043000     WRITE BALANCE-REC-OUT-LINE.
043100******************************************************************
043200*    0120 - PAYMENT-METHOD TABLE IS BUILT BY MOVE, NOT VALUE       *
043300*    CLAUSES - THIS COMPILER WON'T INITIALIZE AN OCCURS TABLE      *
043400*    THAT WAY (SEE ALFEECM FOR THE SAME NOTE).                     *
043500******************************************************************
043600 0120-INIT-PAYMETHOD-RTN.
043700     MOVE 'CASH'         TO WS-PM-RAW(1). MOVE 'CASH'   TO WS-PM-STD(1).
043800     MOVE 'BANK'         TO WS-PM-RAW(2). MOVE 'BANK'   TO WS-PM-STD(2).
043900     MOVE 'QR PHONEPE'   TO WS-PM-RAW(3). MOVE 'QR_PHONEPE' TO WS-PM-STD(3).
044000     MOVE 'QR PHONEPAY'  TO WS-PM-RAW(4). MOVE 'QR_PHONEPE' TO WS-PM-STD(4).
044100     MOVE 'QR HDFC'      TO WS-PM-RAW(5). MOVE 'QR_HDFC'    TO WS-PM-STD(5).
044200     MOVE 'SWIPE'        TO WS-PM-RAW(6). MOVE 'SWIPE'  TO WS-PM-STD(6).
044300     MOVE 'CHEQUE'       TO WS-PM-RAW(7). MOVE 'CHEQUE' TO WS-PM-STD(7).
044400     MOVE 'DD'           TO WS-PM-RAW(8). MOVE 'DD'     TO WS-PM-STD(8).
044500     MOVE 'QR'           TO WS-PM-RAW(9). MOVE 'QR'     TO WS-PM-STD(9).
044600******************************************************************
044700 0200-LOAD-STUDENT-XREF-RTN.
044800     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
044900     PERFORM 0210-LOAD-ONE-STUDENT-RTN UNTIL WS-STU-EOF.
045000 0200-EXIT.
045100     EXIT.
045200******************************************************************
045300 0210-LOAD-ONE-STUDENT-RTN.
045400     IF STUDENT-IN-LINE-TX NOT = SPACES
045500         UNSTRING STUDENT-IN-LINE-TX DELIMITED BY ','
045600             INTO WS-KEY-TOKEN WS-SX-LEGACY-ID(1)
045700         END-UNSTRING
045800         IF WS-SX-LEGACY-ID(1) IS NUMERIC AND WS-SX-LEGACY-ID(1) NOT = ZERO
045900             IF WS-SX-COUNT < 3000
046000                 ADD 1 TO WS-SX-COUNT
046100                 SET WS-SX-IDX TO WS-SX-COUNT
046200                 MOVE WS-KEY-TOKEN TO WS-SX-SURR-ID(WS-SX-IDX)
046300                 MOVE WS-SX-LEGACY-ID(1) TO WS-SX-LEGACY-ID(WS-SX-IDX)
046400             END-IF
046500         END-IF
046600     END-IF.
046700     READ STUDENT-IN-FILE AT END MOVE 'Y' TO WS-STU-EOF-SW END-READ.
046800******************************************************************
046900 0220-LOAD-ENROLLMENT-XREF-RTN.
047000     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW END-READ.
047100     PERFORM 0230-LOAD-ONE-ENROLLMENT-RTN UNTIL WS-ENR-EOF.
047200 0220-EXIT.
047300     EXIT.
047400******************************************************************
047500*    ENROLLMENT-OUT COLUMNS (STUDTRN) -                            *
047600*    id,student_id,course_id,session_id,enrollment_code,           *
047700*    enrollment_date,joining_date,entry_year,entry_type,agent_id,   *
047800*    fee_plan_id,status                                            *
047900******************************************************************
048000 0230-LOAD-ONE-ENROLLMENT-RTN.
048100     IF ENROLLMENT-IN-LINE-TX NOT = SPACES
048200         IF WS-EX-COUNT < 4000
048300             ADD 1 TO WS-EX-COUNT
048400             SET WS-EX-IDX TO WS-EX-COUNT
048500             UNSTRING ENROLLMENT-IN-LINE-TX DELIMITED BY ','
048600                 INTO WS-EX-SURR-ID(WS-EX-IDX)
048700                      WS-EX-STUDENT-SURR(WS-EX-IDX)
048800                      WS-KEY-TOKEN WS-KEY-TOKEN
048900                      WS-EX-CODE(WS-EX-IDX)
049000             END-UNSTRING
049100         END-IF
049200     END-IF.
049300     READ ENROLLMENT-IN-FILE AT END MOVE 'Y' TO WS-ENR-EOF-SW END-READ.
049400******************************************************************
049500*    LOAD LEGACY RECEIPTS - UNSTRING, CONVERT AMOUNTS (BLANK = 0)  *
049600*    AND PARSE THE FEE DATE (WITH THE '00YY' CENTURY FIX) ONCE.    *
049700******************************************************************
049800 0300-LOAD-RECEIPTS-RTN.
049900     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW END-READ.
050000     PERFORM 0310-LOAD-ONE-RECEIPT-RTN THRU 0310-EXIT UNTIL WS-RCP-EOF.
050100 0300-EXIT.
050200     EXIT.
050300******************************************************************
050400 0310-LOAD-ONE-RECEIPT-RTN.
050500     IF LEGACY-RECEIPT-LINE-TX NOT = SPACES AND WS-RT-COUNT < 6000
050600         MOVE SPACES TO LEGACY-FEE-RECEIPT-REC
050700         ADD 1 TO WS-RCP-READ-CNT
050800         UNSTRING LEGACY-RECEIPT-LINE-TX DELIMITED BY ','
050900             INTO FR-ID FR-RECEIPT-NO FR-STUDENT-ID FR-STU-NAME
051000                  FR-ENROL-ID FR-FEE-DATE
051100                  FR-REG-FEE FR-SEC-FEE FR-TUT-FEE FR-OTHER-FEE
051200                  FR-PRE-BAL FR-REBATE FR-PAYMENT-METHOD
051300                  FR-REFERENCE-NUMBER FR-REMARKS FR-IS-CANCELLED
051400                  FR-CREATED-AT
051500         END-UNSTRING
051600         IF FR-ID-N IS NUMERIC AND FR-ID-N NOT = ZERO
051700             ADD 1 TO WS-RT-COUNT
051800             SET WS-RT-IDX TO WS-RT-COUNT
051900             PERFORM 0312-STORE-ONE-RECEIPT-RTN THRU 0312-EXIT
052000         ELSE
052100             SUBTRACT 1 FROM WS-RT-COUNT
052200         END-IF
052300     END-IF.
052400     READ LEGACY-RECEIPT-FILE AT END MOVE 'Y' TO WS-RCP-EOF-SW END-READ.
052500 0310-EXIT.
052600     EXIT.
052700******************************************************************
052800 0312-STORE-ONE-RECEIPT-RTN.
052900     MOVE FR-ID-N           TO WS-RT-LEGACY-ID(WS-RT-IDX).
053000     MOVE FR-RECEIPT-NO     TO WS-RT-RECEIPT-NO(WS-RT-IDX).
053100     IF FR-STUDENT-ID IS NUMERIC
053200         MOVE FR-STUDENT-ID TO WS-RT-STUDENT-ID(WS-RT-IDX)
053300     ELSE
053400         MOVE ZERO TO WS-RT-STUDENT-ID(WS-RT-IDX)
053500     END-IF.
053600     MOVE FR-ENROL-ID       TO WS-RT-ENROL-ID(WS-RT-IDX).
053700     MOVE FR-FEE-DATE       TO WS-RT-FEE-DATE-RAW(WS-RT-IDX).
053800     IF FR-REG-FEE IS NUMERIC
053900         MOVE FR-REG-FEE TO WS-RT-AMOUNTS(WS-RT-IDX 1)
054000     ELSE
054100         MOVE ZERO TO WS-RT-AMOUNTS(WS-RT-IDX 1)
054200     END-IF.
054300     IF FR-SEC-FEE IS NUMERIC
054400         MOVE FR-SEC-FEE TO WS-RT-AMOUNTS(WS-RT-IDX 2)
054500     ELSE
054600         MOVE ZERO TO WS-RT-AMOUNTS(WS-RT-IDX 2)
054700     END-IF.
054800     IF FR-TUT-FEE IS NUMERIC
054900         MOVE FR-TUT-FEE TO WS-RT-AMOUNTS(WS-RT-IDX 3)
055000     ELSE
055100         MOVE ZERO TO WS-RT-AMOUNTS(WS-RT-IDX 3)
055200     END-IF.
055300     IF FR-OTHER-FEE IS NUMERIC
055400         MOVE FR-OTHER-FEE TO WS-RT-AMOUNTS(WS-RT-IDX 4)
055500     ELSE
055600         MOVE ZERO TO WS-RT-AMOUNTS(WS-RT-IDX 4)
055700     END-IF.
055800     IF FR-PRE-BAL IS NUMERIC
055900         MOVE FR-PRE-BAL TO WS-RT-PRE-BAL(WS-RT-IDX)
056000     ELSE
056100         MOVE ZERO TO WS-RT-PRE-BAL(WS-RT-IDX)
056200     END-IF.
056300     IF FR-REBATE IS NUMERIC
056400         MOVE FR-REBATE TO WS-RT-REBATE(WS-RT-IDX)
056500     ELSE
056600         MOVE ZERO TO WS-RT-REBATE(WS-RT-IDX)
056700     END-IF.
056800     MOVE FR-PAYMENT-METHOD   TO WS-RT-PAYMENT-METHOD(WS-RT-IDX).
056900     MOVE FR-REFERENCE-NUMBER TO WS-RT-REFERENCE-NO(WS-RT-IDX).
057000     MOVE FR-REMARKS          TO WS-RT-REMARKS(WS-RT-IDX).
057100     MOVE FR-IS-CANCELLED     TO WS-RT-IS-CANCELLED(WS-RT-IDX).
057200     MOVE FR-CREATED-AT       TO WS-RT-CREATED-AT(WS-RT-IDX).
057300     MOVE 'N'                 TO WS-RT-MAPPED-SW(WS-RT-IDX).
057400     MOVE 'N'                 TO WS-RT-HIST-DONE-SW(WS-RT-IDX).
057500     MOVE SPACES              TO WS-RT-ENR-SURR(WS-RT-IDX).
057600     MOVE FR-FEE-DATE         TO WS-DATE-RAW.
057700     IF WS-DATE-RAW(1:2) = '00'
057800         MOVE '20' TO WS-DATE-RAW(1:2)
057900     END-IF.
058000     MOVE '2023-01-01'        TO WS-DATE-DEFAULT.
058100     PERFORM 0600-PARSE-DATE-RTN THRU 0600-EXIT.
058200     MOVE WS-DATE-ISO         TO WS-RT-FEE-DATE-ISO(WS-RT-IDX).
058300 0312-EXIT.
058400     EXIT.
058500******************************************************************
058600*    LOAD BALANCE-AFTER SNAPSHOTS (KEYED BY THE RECEIPT'S OWN ID). *
058700******************************************************************
058800 0320-LOAD-BALANCES-RTN.
058900     READ LEGACY-BALANCE-FILE AT END MOVE 'Y' TO WS-BAL-EOF-SW END-READ.
059000     PERFORM 0330-LOAD-ONE-BALANCE-RTN THRU 0330-EXIT UNTIL WS-BAL-EOF.
059100 0320-EXIT.
059200     EXIT.
059300******************************************************************
059400 0330-LOAD-ONE-BALANCE-RTN.
059500     IF LEGACY-BALANCE-LINE-TX NOT = SPACES AND WS-BX-COUNT < 6000
059600         MOVE SPACES TO LEGACY-BALANCE-REC
059700         UNSTRING LEGACY-BALANCE-LINE-TX DELIMITED BY ','
059800             INTO BL-FEERECEIPT-ID BL-REG-BAL BL-SEC-BAL
059900                  BL-TUT-BAL BL-OTHER-BAL
060000         END-UNSTRING
060100         IF BL-FEERECEIPT-ID-N IS NUMERIC AND BL-FEERECEIPT-ID-N NOT = ZERO
060200             ADD 1 TO WS-BAL-READ-CNT
060300             ADD 1 TO WS-BX-COUNT
060400             SET WS-BX-IDX TO WS-BX-COUNT
060500             MOVE BL-FEERECEIPT-ID-N TO WS-BX-RECEIPT-ID(WS-BX-IDX)
060600             IF BL-REG-BAL IS NUMERIC
060700                 MOVE BL-REG-BAL TO WS-BX-AMOUNTS(WS-BX-IDX 1)
060800             ELSE
060900                 MOVE ZERO TO WS-BX-AMOUNTS(WS-BX-IDX 1)
061000             END-IF
061100             IF BL-SEC-BAL IS NUMERIC
061200                 MOVE BL-SEC-BAL TO WS-BX-AMOUNTS(WS-BX-IDX 2)
061300             ELSE
061400                 MOVE ZERO TO WS-BX-AMOUNTS(WS-BX-IDX 2)
061500             END-IF
061600             IF BL-TUT-BAL IS NUMERIC
061700                 MOVE BL-TUT-BAL TO WS-BX-AMOUNTS(WS-BX-IDX 3)
061800             ELSE
061900                 MOVE ZERO TO WS-BX-AMOUNTS(WS-BX-IDX 3)
062000             END-IF
062100             IF BL-OTHER-BAL IS NUMERIC
062200                 MOVE BL-OTHER-BAL TO WS-BX-AMOUNTS(WS-BX-IDX 4)
062300             ELSE
062400                 MOVE ZERO TO WS-BX-AMOUNTS(WS-BX-IDX 4)
062500             END-IF
062600         END-IF
062700     END-IF.
062800     READ LEGACY-BALANCE-FILE AT END MOVE 'Y' TO WS-BAL-EOF-SW END-READ.
062900 0330-EXIT.
063000     EXIT.
063100******************************************************************
063200*    FIND-BALANCE - LOADS WS-BAL-AMOUNTS FOR A GIVEN LEGACY       *
063300*    RECEIPT ID; ZERO WHEN NO SNAPSHOT EXISTS.  CALLER LOADS       *
063400*    WS-RT-LEGACY-ID(WS-RT-SUB) BEFORE PERFORMING.                  *
063500******************************************************************
063600 0450-FIND-BALANCE-RTN.
063700     MOVE ZERO TO WS-BAL-AMOUNTS(1) WS-BAL-AMOUNTS(2)
063800                  WS-BAL-AMOUNTS(3) WS-BAL-AMOUNTS(4).
063900     MOVE 'N' TO WS-BX-FOUND-SW.
064000     PERFORM 0452-TEST-ONE-BALANCE-RTN
064100         VARYING WS-BX-SUB FROM 1 BY 1
064200             UNTIL WS-BX-SUB > WS-BX-COUNT OR WS-BX-FOUND.
064300 0450-EXIT.
064400     EXIT.
064500******************************************************************
064600 0452-TEST-ONE-BALANCE-RTN.
064700     SET WS-BX-IDX TO WS-BX-SUB.
064800     IF WS-BX-RECEIPT-ID(WS-BX-IDX) = WS-RT-LEGACY-ID(WS-RT-SUB)
064900         MOVE 'Y' TO WS-BX-FOUND-SW
065000         MOVE WS-BX-AMOUNTS(WS-BX-IDX 1) TO WS-BAL-AMOUNTS(1)
065100         MOVE WS-BX-AMOUNTS(WS-BX-IDX 2) TO WS-BAL-AMOUNTS(2)
065200         MOVE WS-BX-AMOUNTS(WS-BX-IDX 3) TO WS-BAL-AMOUNTS(3)
065300         MOVE WS-BX-AMOUNTS(WS-BX-IDX 4) TO WS-BAL-AMOUNTS(4)
065400     END-IF.
065500 0452-EXIT.
065600     EXIT.
065700******************************************************************
065800*    ENROLLMENT RESOLUTION - THREE STRATEGIES IN ORDER.            *
065900******************************************************************
066000 0360-RESOLVE-ALL-RECEIPTS-RTN.
066100     PERFORM 0362-RESOLVE-ONE-RECEIPT-RTN THRU 0362-EXIT
066200         VARYING WS-RT-SUB FROM 1 BY 1 UNTIL WS-RT-SUB > WS-RT-COUNT.
066300 0360-EXIT.
066400     EXIT.
066500******************************************************************
066600 0362-RESOLVE-ONE-RECEIPT-RTN.
066700     SET WS-RT-IDX TO WS-RT-SUB.
066800     MOVE 'N' TO WS-EX-FOUND-SW.
066900     IF WS-RT-ENROL-ID(WS-RT-IDX) NOT = SPACES
067000         PERFORM 0370-TEST-ENROL-CODE-RTN
067100             VARYING WS-EX-SUB FROM 1 BY 1
067200                 UNTIL WS-EX-SUB > WS-EX-COUNT OR WS-EX-FOUND
067300     END-IF.
067400     IF NOT WS-EX-FOUND
067500         PERFORM 0372-RESOLVE-BY-STUDENT-RTN THRU 0372-EXIT
067600     END-IF.
067700     IF NOT WS-EX-FOUND
067800         PERFORM 0380-RESOLVE-BY-PATTERN-RTN THRU 0380-EXIT
067900     END-IF.
068000     IF WS-EX-FOUND
068100         MOVE 'Y' TO WS-RT-MAPPED-SW(WS-RT-IDX)
068200         MOVE WS-EX-SURR-ID(WS-EX-IDX) TO WS-RT-ENR-SURR(WS-RT-IDX)
068300         ADD 1 TO WS-MAPPED-CNT
068400     ELSE
068500         ADD 1 TO WS-SKIPPED-CNT
068600     END-IF.
068700 0362-EXIT.
068800     EXIT.
068900******************************************************************
069000 0370-TEST-ENROL-CODE-RTN.
069100     SET WS-EX-IDX TO WS-EX-SUB.
069200     IF WS-EX-CODE(WS-EX-IDX) = WS-RT-ENROL-ID(WS-RT-IDX)
069300         MOVE 'Y' TO WS-EX-FOUND-SW
069400     END-IF.
069500 0370-EXIT.
069600     EXIT.
069700******************************************************************
069800*    STRATEGY B - LEGACY STUDENT ID TO STUDENT SURROGATE, THEN     *
069900*    FIRST ENROLLMENT BELONGING TO THAT STUDENT.                   *
070000******************************************************************
070100 0372-RESOLVE-BY-STUDENT-RTN.
070200     MOVE 'N' TO WS-SX-FOUND-SW.
070300     IF WS-RT-STUDENT-ID(WS-RT-IDX) NOT = ZERO
070400         PERFORM 0374-TEST-ONE-STUDENT-RTN
070500             VARYING WS-SX-SUB FROM 1 BY 1
070600                 UNTIL WS-SX-SUB > WS-SX-COUNT OR WS-SX-FOUND
070700     END-IF.
070800     IF WS-SX-FOUND
070900         MOVE 'N' TO WS-EX-FOUND-SW
071000         PERFORM 0376-TEST-ENROL-STUDENT-RTN
071100             VARYING WS-EX-SUB FROM 1 BY 1
071200                 UNTIL WS-EX-SUB > WS-EX-COUNT OR WS-EX-FOUND
071300     END-IF.
071400 0372-EXIT.
071500     EXIT.
071600******************************************************************
071700 0374-TEST-ONE-STUDENT-RTN.
071800     SET WS-SX-IDX TO WS-SX-SUB.
071900     IF WS-SX-LEGACY-ID(WS-SX-IDX) = WS-RT-STUDENT-ID(WS-RT-IDX)
072000         MOVE 'Y' TO WS-SX-FOUND-SW
072100     END-IF.
072200 0374-EXIT.
072300     EXIT.
072400******************************************************************
072500 0376-TEST-ENROL-STUDENT-RTN.
072600     SET WS-EX-IDX TO WS-EX-SUB.
072700     IF WS-EX-STUDENT-SURR(WS-EX-IDX) = WS-SX-SURR-ID(WS-SX-IDX)
072800         MOVE 'Y' TO WS-EX-FOUND-SW
072900     END-IF.
073000 0376-EXIT.
073100     EXIT.
073200******************************************************************
073300*    STRATEGY C - PULL THE DIGIT GROUP BETWEEN THE LAST TWO        *
073400*    SLASHES OF THE ENROLLMENT CODE (IF THE TAIL IS A 4-DIGIT      *
073500*    YEAR), TREAT IT AS A LEGACY STUDENT ID, THEN RETRY STRATEGY B.*
073600******************************************************************
073700 0380-RESOLVE-BY-PATTERN-RTN.
073800     MOVE ZERO TO WS-EID-LEN WS-EID-SLASH1 WS-EID-SLASH2.
073900     MOVE 'N' TO WS-EID-FOUND-SW.
074000     IF WS-RT-ENROL-ID(WS-RT-IDX) NOT = SPACES
074100         PERFORM 0382-FIND-EID-LEN-RTN
074200             VARYING WS-EID-SCAN-SUB FROM 25 BY -1
074300                 UNTIL WS-EID-SCAN-SUB < 1 OR WS-EID-FOUND
074400         IF WS-EID-LEN > 0
074500             PERFORM 0384-FIND-SLASHES-RTN
074600                 VARYING WS-EID-SCAN-SUB FROM WS-EID-LEN BY -1
074700                     UNTIL WS-EID-SCAN-SUB < 1 OR WS-EID-SLASH1 > 0
074800         END-IF
074900     END-IF.
075000     IF WS-EID-SLASH1 > 0 AND WS-EID-SLASH2 > WS-EID-SLASH1
075100         COMPUTE WS-EID-YEAR-LEN = WS-EID-LEN - WS-EID-SLASH2
075200         COMPUTE WS-EID-DIGITS-LEN =
075300                 WS-EID-SLASH2 - WS-EID-SLASH1 - 1
075400         IF WS-EID-YEAR-LEN = 4 AND WS-EID-DIGITS-LEN > 0
075500                        AND WS-EID-DIGITS-LEN < 9
075600             IF WS-RT-ENROL-ID(WS-RT-IDX)(WS-EID-SLASH2 + 1:4)
075700                          IS NUMERIC
075800                 MOVE WS-RT-ENROL-ID(WS-RT-IDX)
075900                      (WS-EID-SLASH1 + 1:WS-EID-DIGITS-LEN)
076000                      TO WS-EID-STUDENT-N
076100                 IF WS-EID-STUDENT-N NOT = ZERO
076200                     MOVE WS-EID-STUDENT-N
076300                          TO WS-RT-STUDENT-ID(WS-RT-IDX)
076400                     PERFORM 0372-RESOLVE-BY-STUDENT-RTN THRU 0372-EXIT
076500                 END-IF
076600             END-IF
076700         END-IF
076800     END-IF.
076900 0380-EXIT.
077000     EXIT.
077100******************************************************************
077200 0382-FIND-EID-LEN-RTN.
077300     IF WS-RT-ENROL-ID(WS-RT-IDX)(WS-EID-SCAN-SUB:1) NOT = SPACE
077400         MOVE WS-EID-SCAN-SUB TO WS-EID-LEN
077500         MOVE 'Y' TO WS-EID-FOUND-SW
077600     END-IF.
077700 0382-EXIT.
077800     EXIT.
077900******************************************************************
078000 0384-FIND-SLASHES-RTN.
078100     IF WS-RT-ENROL-ID(WS-RT-IDX)(WS-EID-SCAN-SUB:1) = '/'
078200         IF WS-EID-SLASH2 = 0
078300             MOVE WS-EID-SCAN-SUB TO WS-EID-SLASH2
078400         ELSE
078500             MOVE WS-EID-SCAN-SUB TO WS-EID-SLASH1
078600         END-IF
078700     END-IF.
078800 0384-EXIT.
078900     EXIT.
079000******************************************************************
079100*    HISTORY PASS - ONE GROUP PER DISTINCT MAPPED ENROLLMENT,      *
079200*    RECEIPTS VISITED OLDEST-FIRST BY REPEATED FIND-MINIMUM.       *
079300******************************************************************
079400 0400-HISTORY-PASS-RTN.
079500     PERFORM 0410-PROCESS-ONE-ENROLLMENT-HIST-RTN
079600         VARYING WS-EX-SUB FROM 1 BY 1 UNTIL WS-EX-SUB > WS-EX-COUNT.
079700 0400-EXIT.
079800     EXIT.
079900******************************************************************
080000 0410-PROCESS-ONE-ENROLLMENT-HIST-RTN.
080100     SET WS-EX-IDX TO WS-EX-SUB.
080200     MOVE WS-EX-SURR-ID(WS-EX-IDX) TO WS-HIST-ENR-SURR.
080300     MOVE 'N' TO WS-HIST-FIRST-SW.
080400     MOVE 'N' TO WS-HIST-NONE-SW.
080500     PERFORM 0420-FIND-NEXT-HIST-RECEIPT-RTN THRU 0420-EXIT
080600         UNTIL WS-HIST-NONE-LEFT.
080700******************************************************************
080800 0420-FIND-NEXT-HIST-RECEIPT-RTN.
080900     MOVE ZERO TO WS-HIST-BEST-SUB.
081000     MOVE '9999-99-99' TO WS-HIST-BEST-DATE.
081100     PERFORM 0422-TEST-ONE-HIST-CAND-RTN
081200         VARYING WS-RT-SUB FROM 1 BY 1 UNTIL WS-RT-SUB > WS-RT-COUNT.
081300     IF WS-HIST-BEST-SUB = ZERO
081400         MOVE 'Y' TO WS-HIST-NONE-SW
081500     ELSE
081600         MOVE WS-HIST-BEST-SUB TO WS-HIST-CUR-SUB
081700         SET WS-RT-IDX TO WS-HIST-CUR-SUB
081800         MOVE 'Y' TO WS-RT-HIST-DONE-SW(WS-RT-IDX)
081900         IF NOT WS-HIST-FIRST-DONE
082000             SET WS-RT-SUB TO WS-HIST-CUR-SUB
082100             PERFORM 0430-EMIT-CHARGES-RTN THRU 0430-EXIT
082200             MOVE 'Y' TO WS-HIST-FIRST-SW
082300         END-IF
082400         SET WS-RT-SUB TO WS-HIST-CUR-SUB
082500         PERFORM 0440-EMIT-PAYMENTS-RTN THRU 0440-EXIT
082600     END-IF.
082700 0420-EXIT.
082800     EXIT.
082900******************************************************************
083000 0422-TEST-ONE-HIST-CAND-RTN.
083100     SET WS-RT-IDX TO WS-RT-SUB.
083200     IF WS-RT-MAPPED(WS-RT-IDX)
083300                    AND WS-RT-ENR-SURR(WS-RT-IDX) = WS-HIST-ENR-SURR
083400                    AND NOT WS-RT-HIST-DONE(WS-RT-IDX)
083500         IF WS-RT-FEE-DATE-ISO(WS-RT-IDX) < WS-HIST-BEST-DATE
083600             MOVE WS-RT-SUB TO WS-HIST-BEST-SUB
083700             MOVE WS-RT-FEE-DATE-ISO(WS-RT-IDX) TO WS-HIST-BEST-DATE
083800         END-IF
083900     END-IF.
084000 0422-EXIT.
084100     EXIT.
084200******************************************************************
084300*    0430 - INITIAL CHARGE EVENTS FOR THE FIRST RECEIPT OF AN      *
084400*    ENROLLMENT.  CALLER HAS SET WS-RT-SUB/WS-RT-IDX.              *
084500******************************************************************
084600 0430-EMIT-CHARGES-RTN.
084700     PERFORM 0450-FIND-BALANCE-RTN THRU 0450-EXIT.
084800     PERFORM 0432-EMIT-ONE-CHARGE-RTN
084900         VARYING WS-COMP-IDX FROM 1 BY 1 UNTIL WS-COMP-IDX > 4.
085000 0430-EXIT.
085100     EXIT.
085200******************************************************************
085300 0432-EMIT-ONE-CHARGE-RTN.
085400     IF WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) > ZERO
085500         COMPUTE WS-CHG-BEFORE =
085600                 WS-BAL-AMOUNTS(WS-COMP-IDX)
085700                 + WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX)
085800         IF WS-CHG-BEFORE > ZERO
085900             MOVE SPACES TO WS-KEY-NAMESPACE
086000             STRING 'ledgerevent:charge:' DELIMITED BY SIZE
086100                    WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
086200                    ':' DELIMITED BY SIZE
086300                    WS-COMP-IDX DELIMITED BY SIZE
086400                    INTO WS-KEY-NAMESPACE
086500             END-STRING
086600             PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
086700             MOVE WS-CHG-BEFORE TO WS-MONEY8-ED
086800             MOVE WS-CHG-BEFORE TO WS-RUNBAL8-ED
086900             PERFORM 0860-WRITE-LEDGER-EVENT-RTN THRU 0860-EXIT
087000         END-IF
087100     END-IF.
087200 0432-EXIT.
087300     EXIT.
087400******************************************************************
087500*    0440 - PAYMENT EVENTS FOR EVERY RECEIPT (INCLUDING THE        *
087600*    FIRST).  CALLER HAS SET WS-RT-SUB/WS-RT-IDX.                  *
087700******************************************************************
087800 0440-EMIT-PAYMENTS-RTN.
087900     PERFORM 0450-FIND-BALANCE-RTN THRU 0450-EXIT.
088000     PERFORM 0442-EMIT-ONE-PAYMENT-RTN
088100         VARYING WS-COMP-IDX FROM 1 BY 1 UNTIL WS-COMP-IDX > 4.
088200 0440-EXIT.
088300     EXIT.
088400******************************************************************
088500 0442-EMIT-ONE-PAYMENT-RTN.
088600     IF WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) > ZERO
088700         MOVE SPACES TO WS-KEY-NAMESPACE
088800         STRING 'ledgerevent:payment:' DELIMITED BY SIZE
088900                WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
089000                ':' DELIMITED BY SIZE
089100                WS-COMP-IDX DELIMITED BY SIZE
089200                INTO WS-KEY-NAMESPACE
089300         END-STRING
089400         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
089500         COMPUTE WS-CHARGE-AMT =
089600                 ZERO - WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX)
089700         MOVE WS-CHARGE-AMT TO WS-MONEY8-ED
089800         MOVE WS-BAL-AMOUNTS(WS-COMP-IDX) TO WS-RUNBAL8-ED
089900         MOVE 'PAYMENT_RECEIVED' TO WS-EVENT-TYPE
090000         PERFORM 0860-WRITE-LEDGER-EVENT-RTN THRU 0860-EXIT
090100     END-IF.
090200 0442-EXIT.
090300     EXIT.
090400******************************************************************
090500*    0860 - COMMON LEDGER-EVENT WRITER.  CALLER HAS LOADED         *
090600*    WS-KEY-TOKEN (EVENT ID) AND WS-MONEY8-ED (AMOUNT) AND SET     *
090700*    WS-EVENT-TYPE WHEN IT IS NOT CHARGE_CREATED (DEFAULTED        *
090800*    BELOW).  CALLER ALSO LOADS WS-RUNBAL8-ED WITH THE RUNNING     *
090900*    BALANCE - FOR A CHARGE THIS IS THE SAME FIGURE AS THE AMOUNT  *
091000*    (BALANCE-BEFORE), FOR A PAYMENT IT IS THE BALANCE-AFTER       *
091100*    SNAPSHOT FROM 0450, NOT THE PAYMENT AMOUNT.  REQ CNV-140      *
091200*    M.SANTIAGO 11/22/06.                                         *
091300******************************************************************
091400 0860-WRITE-LEDGER-EVENT-RTN.
091500     IF WS-EVENT-TYPE = SPACES
091600         MOVE 'CHARGE_CREATED' TO WS-EVENT-TYPE
091700         MOVE SPACES TO WS-RECEIPT-SURR
091800         STRING 'Initial charge - ' DELIMITED BY SIZE
091900                WS-FC-LABEL(WS-COMP-IDX) DELIMITED BY SIZE
092000                INTO WS-RCP-COMMENTS
092100         END-STRING
092200     ELSE
092300         STRING 'Payment received - ' DELIMITED BY SIZE
092400                WS-FC-LABEL(WS-COMP-IDX) DELIMITED BY SIZE
092500                INTO WS-RCP-COMMENTS
092600     END-IF.
092700     MOVE SPACES TO LEDGER-EVENT-OUT-LINE-TX.
092800     STRING WS-KEY-TOKEN                  DELIMITED BY SIZE ','
092900            WS-EVENT-TYPE                 DELIMITED BY SIZE ','
093000            WS-RT-FEE-DATE-RAW(WS-RT-IDX) DELIMITED BY SIZE ','
093100            WS-RT-ENR-SURR(WS-RT-IDX)     DELIMITED BY SIZE ','
093200            WS-ACADEMIC-YEAR              DELIMITED BY SIZE ','
093300            WS-FC-ID(WS-COMP-IDX)         DELIMITED BY SIZE ','
093400            WS-MONEY8-ED                  DELIMITED BY SIZE ','
093500            WS-RUNBAL8-ED                 DELIMITED BY SIZE ','
093600            WS-RECEIPT-SURR                DELIMITED BY SIZE ','
093700            ','
093800            ','
093900            WS-RCP-COMMENTS                DELIMITED BY SIZE ','
094000            'SYSTEM_MIGRATION'             DELIMITED BY SIZE ','
094100            WS-RT-CREATED-AT(WS-RT-IDX)    DELIMITED BY SIZE ','
094200            WS-RT-LEGACY-ID(WS-RT-IDX)     DELIMITED BY SIZE ','
094300            ','
094400            WS-RT-LEGACY-ID(WS-RT-IDX)     DELIMITED BY SIZE
094500            INTO LEDGER-EVENT-OUT-LINE-TX
094600     END-STRING.
094700     WRITE LEDGER-EVENT-OUT-LINE.
094800     ADD 1 TO WS-EVENT-CNT.
094900     IF WS-EVENT-TYPE = 'CHARGE_CREATED'
095000         ADD 1 TO WS-CHARGE-EVENT-CNT
095100     ELSE
095200         IF WS-EVENT-TYPE = 'PAYMENT_CANCELLED'
095300             ADD 1 TO WS-CANCEL-EVENT-CNT
095400         ELSE
095500             ADD 1 TO WS-PAYMENT-EVENT-CNT
095600         END-IF
095700     END-IF.
095800     MOVE SPACES TO WS-EVENT-TYPE.
095900 0860-EXIT.
096000     EXIT.
096100******************************************************************
096200*    RECEIPT PASS - EVERY MAPPED RECEIPT, ITS OWN PAYMENT EVENTS,  *
096300*    ALLOCATIONS AND BALANCE-RECORD ROWS.                          *
096400******************************************************************
096500 0800-RECEIPT-PASS-RTN.
096600     PERFORM 0810-PROCESS-ONE-RECEIPT-RTN THRU 0810-EXIT
096700         VARYING WS-RT-SUB FROM 1 BY 1 UNTIL WS-RT-SUB > WS-RT-COUNT.
096800 0800-EXIT.
096900     EXIT.
097000******************************************************************
097100 0810-PROCESS-ONE-RECEIPT-RTN.
097200     SET WS-RT-IDX TO WS-RT-SUB.
097300     IF WS-RT-MAPPED(WS-RT-IDX)
097400         PERFORM 0820-BUILD-RECEIPT-ROW-RTN THRU 0820-EXIT
097500         PERFORM 0850-EMIT-RECEIPT-EVENTS-RTN THRU 0850-EXIT
097600     END-IF.
097700 0810-EXIT.
097800     EXIT.
097900******************************************************************
098000 0820-BUILD-RECEIPT-ROW-RTN.
098100     COMPUTE WS-TOTAL-AMT =
098200             WS-RT-AMOUNTS(WS-RT-IDX 1) + WS-RT-AMOUNTS(WS-RT-IDX 2)
098300           + WS-RT-AMOUNTS(WS-RT-IDX 3) + WS-RT-AMOUNTS(WS-RT-IDX 4).
098400     IF WS-TOTAL-AMT = ZERO
098500         ADD 1 TO WS-ZERO-AMT-CNT
098600     END-IF.
098700     MOVE WS-RT-IS-CANCELLED(WS-RT-IDX) TO WS-IS-CANCELLED-UP.
098800     INSPECT WS-IS-CANCELLED-UP CONVERTING
098900         'abcdefghijklmnopqrstuvwxyz' TO
099000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
099100     MOVE 'N' TO WS-IS-CANCELLED-SW.
099200     IF WS-IS-CANCELLED-UP = 'YES' OR WS-IS-CANCELLED-UP = 'Y'
099300                OR WS-IS-CANCELLED-UP = 'TRUE' OR WS-IS-CANCELLED-UP = '1'
099400                OR WS-IS-CANCELLED-UP = 'T'
099500         MOVE 'Y' TO WS-IS-CANCELLED-SW
099600     END-IF.
099700     IF WS-IS-CANCELLED
099800         MOVE 'CANCELLED' TO WS-RCP-STATUS
099900         ADD 1 TO WS-CANCELLED-CNT
100000     ELSE
100100         MOVE 'ACTIVE' TO WS-RCP-STATUS
100200         ADD 1 TO WS-ACTIVE-CNT
100300     END-IF.
100400     STRING 'Converted from legacy receipt - ' DELIMITED BY SIZE
100500            WS-RCP-STATUS DELIMITED BY SIZE
100600            INTO WS-RCP-COMMENTS
100700     END-STRING.
100800     PERFORM 0830-DERIVE-ACADEMIC-YEAR-RTN THRU 0830-EXIT.
100900     PERFORM 0840-ASSIGN-RECEIPT-NO-RTN THRU 0840-EXIT.
101000     PERFORM 0845-STANDARDIZE-METHOD-RTN THRU 0845-EXIT.
101100     MOVE SPACES TO WS-KEY-NAMESPACE.
101200     STRING 'feereceipt:' DELIMITED BY SIZE
101300            WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
101400            INTO WS-KEY-NAMESPACE
101500     END-STRING.
101600     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
101700     MOVE WS-KEY-TOKEN TO WS-RECEIPT-SURR.
101800     MOVE WS-TOTAL-AMT TO WS-MONEY-ED.
101900     MOVE WS-TOTAL-AMT TO WS-PAID-ED.
102000     MOVE WS-RT-AMOUNTS(WS-RT-IDX 1) TO WS-LEG-REG-ED.
102100     MOVE WS-RT-AMOUNTS(WS-RT-IDX 2) TO WS-LEG-SEC-ED.
102200     MOVE WS-RT-AMOUNTS(WS-RT-IDX 3) TO WS-LEG-TUT-ED.
102300     MOVE WS-RT-AMOUNTS(WS-RT-IDX 4) TO WS-LEG-OTHER-ED.
102400     MOVE WS-RT-PRE-BAL(WS-RT-IDX) TO WS-LEG-PREBAL-ED.
102500     MOVE WS-RT-REBATE(WS-RT-IDX) TO WS-LEG-REBATE-ED.
102600     MOVE SPACES TO FEE-RECEIPT-OUT-LINE-TX.
102700     STRING WS-RECEIPT-SURR                    DELIMITED BY SIZE ','
102800            WS-RT-RECEIPT-NO-OUT(WS-RT-IDX)     DELIMITED BY SIZE ','
102900            WS-RT-FEE-DATE-RAW(WS-RT-IDX)       DELIMITED BY SIZE ','
103000            WS-RT-ENR-SURR(WS-RT-IDX)           DELIMITED BY SIZE ','
103100            WS-ACADEMIC-YEAR                    DELIMITED BY SIZE ','
103200            WS-MONEY-ED                         DELIMITED BY SIZE ','
103300            WS-PAID-ED                          DELIMITED BY SIZE ','
103400            '0.00'                               DELIMITED BY SIZE ','
103500            WS-METHOD-UP                        DELIMITED BY SIZE ','
103600            WS-RT-REFERENCE-NO(WS-RT-IDX)       DELIMITED BY SIZE ','
103700            WS-RT-FEE-DATE-RAW(WS-RT-IDX)       DELIMITED BY SIZE ','
103800            ' '                                  DELIMITED BY SIZE ','
103900            WS-LEG-REG-ED                       DELIMITED BY SIZE ','
104000            WS-LEG-SEC-ED                       DELIMITED BY SIZE ','
104100            WS-LEG-TUT-ED                       DELIMITED BY SIZE ','
104200            WS-LEG-OTHER-ED                     DELIMITED BY SIZE ','
104300            WS-LEG-PREBAL-ED                    DELIMITED BY SIZE ','
104400            WS-LEG-REBATE-ED                    DELIMITED BY SIZE ','
104500            WS-RCP-STATUS                       DELIMITED BY SIZE ','
104600            WS-RCP-COMMENTS                     DELIMITED BY SIZE ','
104700            'SYSTEM_MIGRATION'                   DELIMITED BY SIZE ','
104800            'SYSTEM_MIGRATION'                   DELIMITED BY SIZE ','
104900            WS-RT-CREATED-AT(WS-RT-IDX)         DELIMITED BY SIZE ','
105000            WS-RT-CREATED-AT(WS-RT-IDX)         DELIMITED BY SIZE ','
105100            WS-RT-LEGACY-ID(WS-RT-IDX)          DELIMITED BY SIZE
105200            INTO FEE-RECEIPT-OUT-LINE-TX
105300     END-STRING.
105400 0820-EXIT.
105500     EXIT.
105600******************************************************************
105700******************************************************************
105800 0830-DERIVE-ACADEMIC-YEAR-RTN.
105900     MOVE WS-RT-FEE-DATE-ISO(WS-RT-IDX)(1:4) TO WS-AY-YYYY.
106000     MOVE WS-RT-FEE-DATE-ISO(WS-RT-IDX)(6:2) TO WS-AY-MM.
106100     IF WS-AY-MM >= 7
106200         MOVE WS-AY-YYYY TO WS-AY-Y1
106300         COMPUTE WS-AY-Y2-FULL = WS-AY-YYYY + 1
106400         MOVE WS-AY-Y2-FULL TO WS-AY-Y2-FULL
106500     ELSE
106600         COMPUTE WS-AY-Y1 = WS-AY-YYYY - 1
106700         MOVE WS-AY-YYYY TO WS-AY-Y2-FULL
106800     END-IF.
106900     MOVE WS-AY-Y2-FULL TO WS-AY-Y2.
107000     STRING WS-AY-Y1 DELIMITED BY SIZE
107100            '-' DELIMITED BY SIZE
107200            WS-AY-Y2 DELIMITED BY SIZE
107300            INTO WS-ACADEMIC-YEAR
107400     END-STRING.
107500 0830-EXIT.
107600     EXIT.
107700******************************************************************
107800*    RECEIPT-NUMBER ASSIGNMENT - USE THE LEGACY NUMBER IF IT IS    *
107900*    NON-BLANK, NOT '0' AND NOT ALREADY USED THIS RUN; OTHERWISE   *
108000*    MIG-NNNNNN, SKIPPING COLLISIONS.                              *
108100******************************************************************
108200 0840-ASSIGN-RECEIPT-NO-RTN.
108300     MOVE 'N' TO WS-UR-FOUND-SW.
108400     IF WS-RT-RECEIPT-NO(WS-RT-IDX) NOT = SPACES
108500                AND WS-RT-RECEIPT-NO(WS-RT-IDX) NOT = '0'
108600         PERFORM 0842-TEST-ONE-USED-RTN
108700             VARYING WS-UR-SUB FROM 1 BY 1
108800                 UNTIL WS-UR-SUB > WS-UR-COUNT OR WS-UR-FOUND
108900     END-IF.
109000     IF WS-RT-RECEIPT-NO(WS-RT-IDX) NOT = SPACES
109100                AND WS-RT-RECEIPT-NO(WS-RT-IDX) NOT = '0'
109200                AND NOT WS-UR-FOUND
109300         MOVE WS-RT-RECEIPT-NO(WS-RT-IDX) TO WS-RT-RECEIPT-NO-OUT(WS-RT-IDX)
109400         PERFORM 0844-RECORD-USED-RTN THRU 0844-EXIT
109500     ELSE
109600         PERFORM 0846-GENERATE-MIG-NUMBER-RTN THRU 0846-EXIT
109700     END-IF.
109800 0840-EXIT.
109900     EXIT.
110000******************************************************************
110100 0842-TEST-ONE-USED-RTN.
110200     SET WS-UR-IDX TO WS-UR-SUB.
110300     IF WS-UR-NUMBER(WS-UR-IDX) = WS-RT-RECEIPT-NO(WS-RT-IDX)
110400         MOVE 'Y' TO WS-UR-FOUND-SW
110500     END-IF.
110600 0842-EXIT.
110700     EXIT.
110800******************************************************************
110900 0844-RECORD-USED-RTN.
111000     IF WS-UR-COUNT < 6000
111100         ADD 1 TO WS-UR-COUNT
111200         SET WS-UR-IDX TO WS-UR-COUNT
111300         MOVE WS-RT-RECEIPT-NO-OUT(WS-RT-IDX) TO WS-UR-NUMBER(WS-UR-IDX)
111400     END-IF.
111500 0844-EXIT.
111600     EXIT.
111700******************************************************************
111800 0846-GENERATE-MIG-NUMBER-RTN.
111900     MOVE 'N' TO WS-UR-FOUND-SW.
112000     PERFORM 0848-TRY-ONE-MIG-NUMBER-RTN THRU 0848-EXIT
112100         UNTIL NOT WS-UR-FOUND.
112200 0846-EXIT.
112300     EXIT.
112400******************************************************************
112500 0848-TRY-ONE-MIG-NUMBER-RTN.
112600     ADD 1 TO WS-RCPNO-COUNTER.
112700     MOVE WS-RCPNO-COUNTER TO WS-RCPNO-DIGITS.
112800     MOVE SPACES TO WS-RCPNO-CANDIDATE.
112900     STRING 'MIG-' DELIMITED BY SIZE
113000            WS-RCPNO-DIGITS DELIMITED BY SIZE
113100            INTO WS-RCPNO-CANDIDATE
113200     END-STRING.
113300     MOVE 'N' TO WS-UR-FOUND-SW.
113400     PERFORM 0849-TEST-ONE-MIG-RTN
113500         VARYING WS-UR-SUB FROM 1 BY 1
113600             UNTIL WS-UR-SUB > WS-UR-COUNT OR WS-UR-FOUND.
113700     IF NOT WS-UR-FOUND
113800         MOVE WS-RCPNO-CANDIDATE TO WS-RT-RECEIPT-NO-OUT(WS-RT-IDX)
113900         IF WS-UR-COUNT < 6000
114000             ADD 1 TO WS-UR-COUNT
114100             SET WS-UR-IDX TO WS-UR-COUNT
114200             MOVE WS-RCPNO-CANDIDATE TO WS-UR-NUMBER(WS-UR-IDX)
114300         END-IF
114400     END-IF.
114500 0848-EXIT.
114600     EXIT.
114700******************************************************************
114800 0849-TEST-ONE-MIG-RTN.
114900     SET WS-UR-IDX TO WS-UR-SUB.
115000     IF WS-UR-NUMBER(WS-UR-IDX) = WS-RCPNO-CANDIDATE
115100         MOVE 'Y' TO WS-UR-FOUND-SW
115200     END-IF.
115300 0849-EXIT.
115400     EXIT.
115500******************************************************************
115600 0845-STANDARDIZE-METHOD-RTN.
115700     MOVE SPACES TO WS-METHOD-UP.
115800     MOVE WS-RT-PAYMENT-METHOD(WS-RT-IDX) TO WS-METHOD-UP.
115900     INSPECT WS-METHOD-UP CONVERTING
116000         'abcdefghijklmnopqrstuvwxyz' TO
116100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
116200     MOVE 'N' TO WS-PM-FOUND-SW.
116300     PERFORM 0847-TEST-ONE-METHOD-RTN
116400         VARYING WS-PM-SUB FROM 1 BY 1 UNTIL WS-PM-SUB > 9 OR WS-PM-FOUND.
116500     IF WS-PM-FOUND
116600         MOVE WS-PM-STD(WS-PM-IDX) TO WS-METHOD-UP
116700     ELSE
116800         MOVE 'OTHER' TO WS-METHOD-UP
116900     END-IF.
117000 0845-EXIT.
117100     EXIT.
117200******************************************************************
117300 0847-TEST-ONE-METHOD-RTN.
117400     SET WS-PM-IDX TO WS-PM-SUB.
117500     IF WS-PM-RAW(WS-PM-IDX) = WS-METHOD-UP
117600         MOVE 'Y' TO WS-PM-FOUND-SW
117700     END-IF.
117800 0847-EXIT.
117900     EXIT.
118000******************************************************************
118100*    0850 - PER-RECEIPT PAYMENT EVENTS, ALLOCATIONS AND BALANCE    *
118200*    RECORDS, ONE PASS OVER THE FOUR COMPONENTS IN ORDER.          *
118300******************************************************************
118400 0850-EMIT-RECEIPT-EVENTS-RTN.
118500     MOVE ZERO TO WS-RUN-BAL.
118600     PERFORM 0450-FIND-BALANCE-RTN THRU 0450-EXIT.
118700     PERFORM 0852-EMIT-ONE-COMPONENT-RTN
118800         VARYING WS-COMP-IDX FROM 1 BY 1 UNTIL WS-COMP-IDX > 4.
118900 0850-EXIT.
119000     EXIT.
119100******************************************************************
119200 0852-EMIT-ONE-COMPONENT-RTN.
119300     IF WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) > ZERO
119400         SUBTRACT WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) FROM WS-RUN-BAL
119500         MOVE SPACES TO WS-KEY-NAMESPACE
119600         STRING 'ledgerevent:receipt:' DELIMITED BY SIZE
119700                WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
119800                ':' DELIMITED BY SIZE
119900                WS-COMP-IDX DELIMITED BY SIZE
120000                INTO WS-KEY-NAMESPACE
120100         END-STRING
120200         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
120300         MOVE WS-KEY-TOKEN TO WS-EVENT-SURR
120400         IF WS-IS-CANCELLED
120500             MOVE 'PAYMENT_CANCELLED' TO WS-EVENT-TYPE
120600             MOVE 'Cancelled payment for ' TO WS-DESC-PREFIX
120700         ELSE
120800             MOVE 'PAYMENT_RECEIVED' TO WS-EVENT-TYPE
120900             MOVE 'Payment for ' TO WS-DESC-PREFIX
121000         END-IF
121100         MOVE WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) TO WS-MONEY8-ED
121200         STRING WS-EVENT-SURR              DELIMITED BY SIZE ','
121300                WS-EVENT-TYPE               DELIMITED BY SIZE ','
121400                WS-RT-FEE-DATE-RAW(WS-RT-IDX) DELIMITED BY SIZE ','
121500                WS-RT-ENR-SURR(WS-RT-IDX)   DELIMITED BY SIZE ','
121600                WS-ACADEMIC-YEAR            DELIMITED BY SIZE ','
121700                WS-FC-ID(WS-COMP-IDX)       DELIMITED BY SIZE ','
121800                WS-MONEY8-ED                DELIMITED BY SIZE ','
121900                WS-RUN-BAL                  DELIMITED BY SIZE ','
122000                WS-RECEIPT-SURR             DELIMITED BY SIZE ','
122100                ','
122200                ','
122300                WS-DESC-PREFIX              DELIMITED BY SIZE
122400                WS-FC-LABEL(WS-COMP-IDX)    DELIMITED BY SIZE ','
122500                'SYSTEM_MIGRATION'          DELIMITED BY SIZE ','
122600                WS-RT-CREATED-AT(WS-RT-IDX) DELIMITED BY SIZE ','
122700                WS-RT-LEGACY-ID(WS-RT-IDX)  DELIMITED BY SIZE ','
122800                ','
122900                WS-RT-LEGACY-ID(WS-RT-IDX)  DELIMITED BY SIZE
123000                INTO LEDGER-EVENT-OUT-LINE-TX
123100         END-STRING
123200         WRITE LEDGER-EVENT-OUT-LINE
123300         ADD 1 TO WS-EVENT-CNT
123400         IF WS-IS-CANCELLED
123500             ADD 1 TO WS-CANCEL-EVENT-CNT
123600         ELSE
123700             ADD 1 TO WS-PAYMENT-EVENT-CNT
123800         END-IF
123900         PERFORM 0854-WRITE-ALLOCATION-RTN THRU 0854-EXIT
124000     END-IF.
124100     PERFORM 0856-WRITE-BALANCE-RECORD-RTN THRU 0856-EXIT.
124200 0852-EXIT.
124300     EXIT.
124400******************************************************************
124500 0854-WRITE-ALLOCATION-RTN.
124600     MOVE SPACES TO WS-KEY-NAMESPACE.
124700     STRING 'allocation:' DELIMITED BY SIZE
124800            WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
124900            ':' DELIMITED BY SIZE
125000            WS-COMP-IDX DELIMITED BY SIZE
125100            INTO WS-KEY-NAMESPACE
125200     END-STRING.
125300     PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT.
125400     MOVE WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) TO WS-MONEY-ED.
125500     MOVE SPACES TO ALLOCATION-OUT-LINE-TX.
125600     STRING WS-KEY-TOKEN                     DELIMITED BY SIZE ','
125700            WS-RECEIPT-SURR                  DELIMITED BY SIZE ','
125800            WS-EVENT-SURR                    DELIMITED BY SIZE ','
125900            WS-FC-ID(WS-COMP-IDX)             DELIMITED BY SIZE ','
126000            WS-MONEY-ED                       DELIMITED BY SIZE ','
126100            WS-RT-ENR-SURR(WS-RT-IDX)         DELIMITED BY SIZE ','
126200            WS-ACADEMIC-YEAR                  DELIMITED BY SIZE ','
126300            WS-RT-FEE-DATE-RAW(WS-RT-IDX)     DELIMITED BY SIZE ','
126400            WS-RT-CREATED-AT(WS-RT-IDX)       DELIMITED BY SIZE ','
126500            WS-RT-LEGACY-ID(WS-RT-IDX)        DELIMITED BY SIZE
126600            INTO ALLOCATION-OUT-LINE-TX
126700     END-STRING.
126800     WRITE ALLOCATION-OUT-LINE.
126900     ADD 1 TO WS-ALLOC-CNT.
127000 0854-EXIT.
127100     EXIT.
127200******************************************************************
127300 0856-WRITE-BALANCE-RECORD-RTN.
127400     COMPUTE WS-CHARGE-AMT =
127500             WS-BAL-AMOUNTS(WS-COMP-IDX)
127600           + WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX).
127700     IF WS-CHARGE-AMT > ZERO OR WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) > ZERO
127800         MOVE SPACES TO WS-KEY-NAMESPACE
127900         STRING 'balancerecord:' DELIMITED BY SIZE
128000                WS-RT-LEGACY-ID(WS-RT-IDX) DELIMITED BY SIZE
128100                ':' DELIMITED BY SIZE
128200                WS-COMP-IDX DELIMITED BY SIZE
128300                INTO WS-KEY-NAMESPACE
128400         END-STRING
128500         PERFORM 0500-BUILD-SURROGATE-KEY-RTN THRU 0500-EXIT
128600         MOVE WS-CHARGE-AMT TO WS-MONEY-ED
128700         MOVE WS-RT-AMOUNTS(WS-RT-IDX WS-COMP-IDX) TO WS-PAID-ED
128800         MOVE WS-BAL-AMOUNTS(WS-COMP-IDX) TO WS-BAL-ED
128900         MOVE SPACES TO BALANCE-REC-OUT-LINE-TX
129000         STRING WS-KEY-TOKEN                       DELIMITED BY SIZE ','
129100                WS-RECEIPT-SURR                    DELIMITED BY SIZE ','
129200                WS-FC-ID(WS-COMP-IDX)               DELIMITED BY SIZE ','
129300                WS-MONEY-ED                         DELIMITED BY SIZE ','
129400                WS-PAID-ED                          DELIMITED BY SIZE ','
129500                WS-BAL-ED                           DELIMITED BY SIZE ','
129600                WS-RT-ENR-SURR(WS-RT-IDX)         DELIMITED BY SIZE ','
129700                WS-ACADEMIC-YEAR                  DELIMITED BY SIZE ','
129800                WS-RT-FEE-DATE-RAW(WS-RT-IDX)     DELIMITED BY SIZE ','
129900                WS-RT-CREATED-AT(WS-RT-IDX)       DELIMITED BY SIZE ','
130000                WS-RT-LEGACY-ID(WS-RT-IDX)        DELIMITED BY SIZE
130100                INTO BALANCE-REC-OUT-LINE-TX
130200         END-STRING
130300         WRITE BALANCE-REC-OUT-LINE
130400         ADD 1 TO WS-BALREC-CNT
130500     END-IF.
130600 0856-EXIT.
130700     EXIT.
130800******************************************************************
130900 0900-DISPLAY-COUNTS-RTN.
131000     DISPLAY 'FEEXFRM COUNTS ------------------------------'.
131100     DISPLAY '  RECEIPTS READ     : ' WS-RCP-READ-CNT.
131200     DISPLAY '  BALANCE RECS READ : ' WS-BAL-READ-CNT.
131300     DISPLAY '  MAPPED            : ' WS-MAPPED-CNT.
131400     DISPLAY '  SKIPPED           : ' WS-SKIPPED-CNT.
131500     DISPLAY '  LEDGER EVENTS     : ' WS-EVENT-CNT.
131600     DISPLAY '    CHARGE_CREATED  : ' WS-CHARGE-EVENT-CNT.
131700     DISPLAY '    PAYMENT_RECEIVED: ' WS-PAYMENT-EVENT-CNT.
131800     DISPLAY '    PAYMENT_CANCELLED:' WS-CANCEL-EVENT-CNT.
131900     DISPLAY '  ALLOCATIONS       : ' WS-ALLOC-CNT.
132000     DISPLAY '  BALANCE RECORDS   : ' WS-BALREC-CNT.
132100     DISPLAY '  ACTIVE RECEIPTS   : ' WS-ACTIVE-CNT.
132200     DISPLAY '  CANCELLED RECEIPTS: ' WS-CANCELLED-CNT.
132300     DISPLAY '  ZERO-AMOUNT RCPTS : ' WS-ZERO-AMT-CNT.
132400 0950-CLOSE-FILES-RTN.
132500     CLOSE STUDENT-IN-FILE ENROLLMENT-IN-FILE LEGACY-RECEIPT-FILE
132600           LEGACY-BALANCE-FILE FEE-RECEIPT-OUT-FILE
132700           LEDGER-EVENT-OUT-FILE ALLOCATION-OUT-FILE
132800           BALANCE-REC-OUT-FILE.
132900     COPY ALKEYRTN.
133000     COPY ALDATRTN.
133100     COPY ALFEERTN.
