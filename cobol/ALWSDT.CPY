009000******************************************************************
009100*    ALWSDT  -  SHARED WORKING-STORAGE FOR DATE NORMALIZATION    *
009200*                                                                *
009300*    USED BY  -  ACADTRN, STUDTRN, FEEXFRM, OVRDTRN              *
009400*                                                                *
009500*    RAW LEGACY DATES ARRIVE IN A HANDFUL OF LAYOUTS (SEE THE    *
009600*    DATE-WRITTEN NOTE IN ALDATRTN).  OUTPUT IS ALWAYS ISO       *
009700*    YYYY-MM-DD.  A BARE 4-DIGIT YEAR IS TAKEN AS JAN 1 OF THAT  *
009800*    YEAR; AN UNPARSEABLE OR BLANK DATE FALLS BACK TO A DEFAULT  *
009900*    SUPPLIED BY THE CALLER IN WS-DATE-DEFAULT BEFORE THE        *
010000*    PERFORM.                                                    *
010100*       REQ CNV-017   R.PELLETIER  12/09/94                     *
010200******************************************************************
010300 01  WS-DATE-WORK-AREA.
010400     05  WS-DATE-RAW               PIC X(25)  VALUE SPACES.
010500     05  WS-DATE-DEFAULT           PIC X(10)  VALUE '2000-01-01'.
010600     05  WS-DATE-ISO               PIC X(10)  VALUE SPACES.
010700     05  WS-DATE-OK-SW             PIC X      VALUE 'N'.
010800         88  WS-DATE-OK            VALUE 'Y'.
010900     05  WS-DATE-TRIMMED           PIC X(10)  VALUE SPACES.
011000     05  WS-DATE-SEP-1             PIC X      VALUE SPACE.
011100     05  WS-DATE-SEP-2             PIC X      VALUE SPACE.
011200     05  WS-DATE-PART-1            PIC X(4)   VALUE SPACES.
011300     05  WS-DATE-PART-2            PIC X(4)   VALUE SPACES.
011400     05  WS-DATE-PART-3            PIC X(4)   VALUE SPACES.
011500     05  WS-DATE-YYYY              PIC 9(4)   VALUE ZERO.
011600     05  WS-DATE-MM                PIC 9(2)   VALUE ZERO.
011700     05  WS-DATE-DD                PIC 9(2)   VALUE ZERO.
011800     05  WS-DATE-SUB               PIC S9(4)  COMP VALUE ZERO.
011900     05  WS-DATE-TEMP-N            PIC 9(2)   VALUE ZERO.
